000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID.    PNMETRPT.
000030        AUTHOR.        J F TANAKA.
000040        INSTALLATION.  ENGINEERING SYSTEMS - PETRI-NET ENGINE.
000050        DATE-WRITTEN.  11/1989.
000060        DATE-COMPILED.
000070        SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080 ****************************************************************
000090 *                                                                *
000100 *A    ABSTRACT..                                                 *
000110 *  PNMETRPT PRODUCES THE SYSTEM METRICS REPORT, ONE END-OF-RUN   *
000120 *  PASS OVER THE SERVICE, UNIT RESOURCE, COMPOSITE RESOURCE AND  *
000130 *  TRANSITION MASTERS.  EACH ENTITY SECTION IS A CONTROL BREAK   *
000140 *  ON STATE VALUE, ONE PRINT LINE PER STATE, CLOSED BY A TOTAL   *
000150 *  LINE WHOSE GROUP-COUNT SUM IS A CROSS-CHECK AGAINST THE       *
000160 *  RECORD COUNT READ FROM THAT MASTER.  THE TRANSITION SECTION   *
000170 *  ADDS TWO DERIVED RATIOS - AVERAGE EXECUTION SECONDS OVER      *
000180 *  COMPLETED (TERMINEE) TRANSITIONS, AND THROUGHPUT PER HOUR     *
000190 *  OVER TRANSITIONS CREATED IN THE TRAILING 24-HOUR WINDOW.      *
000200 *  AN OPTIONAL CONTROL CARD ON METPARM MAY NARROW THE WINDOW     *
000210 *  USED FOR THE THROUGHPUT CALCULATION - SEE MPR-WINDOW-HOURS    *
000220 *  BELOW - AND IS DEFAULTED TO 24 HOURS WHEN THE CARD IS ABSENT  *
000230 *  OR EMPTY.  THE SAME CARD MAY ALSO CARRY AN EXPLICIT DATE      *
000240 *  RANGE (MPR-RANGE-START-DATE/MPR-RANGE-END-DATE) - WHEN BOTH   *
000250 *  ARE PUNCHED A FIFTH REPORT SECTION PRINTS, SCOPED STRICTLY TO  *
000260 *  TRANSITIONS CREATED IN THAT RANGE - TOTAL IN RANGE, TERMINEE   *
000270 *  IN RANGE, ECHOUEE IN RANGE, AND AVERAGE DURATION IN RANGE.     *
000280 *  THE SECTION IS OMITTED WHEN NO RANGE IS PUNCHED.               *
000290 *                                                                *
000300 *J    JCL..                                                      *
000310 *                                                                *
000320 * //PNMETRPT EXEC PGM=PNMETRPT                                   *
000330 * //SYSOUT   DD SYSOUT=*                                         *
000340 * //SERVICE  DD DISP=SHR,DSN=PROD.PETRINET.SERVICE.DATA          *
000350 * //UNITRES  DD DISP=SHR,DSN=PROD.PETRINET.UNITRES.DATA          *
000360 * //COMPRES  DD DISP=SHR,DSN=PROD.PETRINET.COMPRES.DATA          *
000370 * //TRANS    DD DISP=SHR,DSN=PROD.PETRINET.TRANS.DATA            *
000380 * //METPARM  DD DISP=SHR,DSN=PROD.PETRINET.METPARM.DATA          *
000390 * //METRICS  DD DISP=(,CATLG,CATLG),                              *
000400 * //            UNIT=SYSDA,SPACE=(CYL,(2,2),RLSE)                 *
000410 * //SYSPDUMP DD SYSOUT=U,HOLD=YES                                 *
000420 * //*                                                              *
000430 *                                                                *
000440 *P    ENTRY PARAMETERS..                                         *
000450 *     NONE.                                                      *
000460 *                                                                *
000470 *E    ERRORS DETECTED BY THIS ELEMENT..                          *
000480 *     I/O ERROR ON FILES.  CONTROL TOTAL MISMATCH BETWEEN A      *
000490 *     MASTER'S RECORD COUNT AND THE SUM OF ITS STATE GROUPS -     *
000500 *     LOGGED, NOT ABENDED, SINCE IT CAN ONLY MEAN A STATE VALUE   *
000510 *     NOT IN THE ENGINE'S STATE MACHINE REACHED THE MASTER.       *
000520 *                                                                *
000530 *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000540 *                                                                *
000550 *     CKDCARTH ---- DATE ARITHMETIC (ADD/SUBTRACT DAYS)          *
000560 *     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000570 *                                                                *
000580 *U    USER CONSTANTS AND TABLES REFERENCED..                     *
000590 *     WS-SVC-STATE-TABLE (10), WS-UNIT-STATE-TABLE (6),          *
000600 *     WS-COMP-STATE-TABLE (6) - THE ENGINE'S FIXED STATE NAME    *
000610 *     LISTS, SHIPPED AS VALUE CLAUSES SINCE THEY NEVER CHANGE     *
000620 *     WITHOUT A PROGRAM CHANGE ANYWAY.                            *
000630 *                                                                *
000640 ****************************************************************
000650 *----------------------------------------------------------------*
000660 * CHANGE ACTIVITY                                                *
000670 *----------------------------------------------------------------*
000680 * DATE        INIT  TICKET     DESCRIPTION                       *
000690 * ----------- ----  ---------  ------------------------------    *
000700 * 1989-11-14  JFT   ENG-0058   INITIAL VERSION - THREE ENTITY     *
000710 *                              SECTIONS PLUS TRANSITION TOTALS    *
000720 * 1990-06-01  RVG   ENG-0081   ADDED CONTROL TOTAL CROSS-CHECK    *
000730 * 1991-09-03  DCT   ENG-0119   TABLE SIZES RAISED TO MATCH        *
000740 *                              PNRESALC/PNSVCMGR                  *
000750 * 1995-03-20  RVG   ENG-0255   ADDED WINDOWED THROUGHPUT VIA      *
000760 *                              OPTIONAL METPARM CONTROL CARD       *
000770 * 1998-11-09  JFT   ENG-0311   Y2K - DATE FIELDS WIDENED TO CCYY  *
000780 * 1999-01-22  JFT   ENG-0314   Y2K - VERIFIED CENTURY WINDOW OK   *
000790 * 2000-07-18  LKS   ENG-0335   AVG EXEC SECONDS NOW SPANS A       *
000800 *                              MULTI-DAY TRANSITION CORRECTLY     *
000810 * 2002-05-14  DCT   ENG-0388   ADDED WINDOWED PERFORMANCE REPORT  *
000820 *                              SECTION - METPARM NOW COPIES       *
000830 *                              PNCPMPR, CARRYING AN EXPLICIT       *
000840 *                              RANGE-START/RANGE-END DATE PAIR -   *
000850 *                              SECTION PRINTS ONLY WHEN PUNCHED    *
000860 *----------------------------------------------------------------*
000870        ENVIRONMENT DIVISION.
000880        CONFIGURATION SECTION.
000890        SPECIAL-NAMES.
000900            C01 IS TOP-OF-FORM
000910            CLASS ENGINE-ALPHA IS "A" THRU "Z"
000920            UPSI-0 IS PNMETRPT-RERUN-SW
000930                ON STATUS IS PNMETRPT-RERUN.
000940        INPUT-OUTPUT SECTION.
000950        FILE-CONTROL.
000960            SELECT SERVICE-FILE ASSIGN TO SERVICE
000970                ORGANIZATION IS LINE SEQUENTIAL
000980                FILE STATUS IS WS-SERVICE-STATUS.
000990            SELECT UNITRES-FILE ASSIGN TO UNITRES
001000                ORGANIZATION IS LINE SEQUENTIAL
001010                FILE STATUS IS WS-UNITRES-STATUS.
001020            SELECT COMPRES-FILE ASSIGN TO COMPRES
001030                ORGANIZATION IS LINE SEQUENTIAL
001040                FILE STATUS IS WS-COMPRES-STATUS.
001050            SELECT TRANS-FILE ASSIGN TO TRANS
001060                ORGANIZATION IS LINE SEQUENTIAL
001070                FILE STATUS IS WS-TRANS-STATUS.
001080            SELECT METPARM-FILE ASSIGN TO METPARM
001090                ORGANIZATION IS LINE SEQUENTIAL
001100                FILE STATUS IS WS-METPARM-STATUS.
001110            SELECT METRICS-FILE ASSIGN TO METRICS
001120                ORGANIZATION IS LINE SEQUENTIAL
001130                FILE STATUS IS WS-METRICS-STATUS.
001140        DATA DIVISION.
001150        FILE SECTION.
001160        FD  SERVICE-FILE
001170            RECORDING MODE IS F
001180            BLOCK CONTAINS 0 RECORDS.
001190        01  SERVICE-REC.
001200            COPY PNCPSVC.
001210        FD  UNITRES-FILE
001220            RECORDING MODE IS F
001230            BLOCK CONTAINS 0 RECORDS.
001240        01  UNITRES-REC.
001250            COPY PNCPURS.
001260        FD  COMPRES-FILE
001270            RECORDING MODE IS F
001280            BLOCK CONTAINS 0 RECORDS.
001290        01  COMPRES-REC.
001300            COPY PNCPCMP.
001310        FD  TRANS-FILE
001320            RECORDING MODE IS F
001330            BLOCK CONTAINS 0 RECORDS.
001340        01  TRANS-REC.
001350            COPY PNCPTRN.
001360        FD  METPARM-FILE
001370            RECORDING MODE IS F
001380            BLOCK CONTAINS 0 RECORDS.
001390        01  METPARM-REC.
001400            COPY PNCPMPR.
001410        FD  METRICS-FILE
001420            RECORDING MODE IS F
001430            BLOCK CONTAINS 0 RECORDS.
001440        01  METRICS-REC                 PIC X(080).
001450        WORKING-STORAGE SECTION.
001460        01  FILLER                   PIC X(32)
001470                VALUE 'PNMETRPT WORKING STORAGE BEGINS'.
001480 ****************************************************************
001490 *    READ ONLY CONSTANTS AND SWITCHES                           *
001500 ****************************************************************
001510        01  READ-ONLY-WORK-AREA.
001520            05  BINARY1              COMP PIC S9(04) VALUE +1.
001530            05  MSG01-IO-ERROR       PIC X(19)
001540                    VALUE 'I/O ERROR ON FILE -'.
001550            05  END-OF-FILE-INDICATOR PIC X(01).
001560                88  END-OF-FILE       VALUE 'Y'.
001570                88  CONTINUE-PROCESSING VALUE 'N'.
001580            05  WS-SERVICE-STATUS    PIC X(02).
001590                88  SERVICE-OK        VALUE '00'.
001600                88  SERVICE-EOF       VALUE '10'.
001610            05  WS-UNITRES-STATUS    PIC X(02).
001620                88  UNITRES-OK        VALUE '00'.
001630                88  UNITRES-EOF       VALUE '10'.
001640            05  WS-COMPRES-STATUS    PIC X(02).
001650                88  COMPRES-OK        VALUE '00'.
001660                88  COMPRES-EOF       VALUE '10'.
001670            05  WS-TRANS-STATUS      PIC X(02).
001680                88  TRANS-OK          VALUE '00'.
001690                88  TRANS-EOF         VALUE '10'.
001700            05  WS-METPARM-STATUS    PIC X(02).
001710                88  METPARM-OK        VALUE '00'.
001720                88  METPARM-EOF       VALUE '10'.
001730            05  WS-METRICS-STATUS    PIC X(02).
001740                88  METRICS-OK        VALUE '00'.
001750        01  WS-TODAY-AREA.
001760            05  WS-TODAY-YYYYMMDD    PIC 9(08).
001770            05  FILLER REDEFINES WS-TODAY-YYYYMMDD.
001780                10  WS-TODAY-CC      PIC 9(02).
001790                10  WS-TODAY-YY      PIC 9(02).
001800                10  WS-TODAY-MM      PIC 9(02).
001810                10  WS-TODAY-DD      PIC 9(02).
001820            05  WS-TODAY-HHMMSS      PIC 9(06).
001830        01  WS-RUN-DATE-DISPLAY.
001840            05  WS-RD-MM             PIC 9(02).
001850            05  FILLER               PIC X(01) VALUE '/'.
001860            05  WS-RD-DD             PIC 9(02).
001870            05  FILLER               PIC X(01) VALUE '/'.
001880            05  WS-RD-CCYY           PIC 9(04).
001890        01  WS-WINDOW-AREA.
001900            05  WS-WINDOW-HOURS      PIC 9(05) VALUE 24.
001910            05  WS-WINDOW-DAYS       PIC 9(05).
001920            05  FILLER REDEFINES WS-WINDOW-DAYS.
001930                10  FILLER           PIC X(03).
001940                10  WS-WINDOW-DAYS-1 PIC 9(02).
001950        01  WS-CUTOFF-AREA.
001960            05  WS-CUTOFF-YYYYMMDD   PIC 9(08).
001970        01  WS-RANGE-AREA.
001980            05  WS-RANGE-ACTIVE-SW   PIC X(01) VALUE 'N'.
001990                88  WS-RANGE-ACTIVE   VALUE 'Y'.
002000            05  WS-RANGE-START-DATE  PIC 9(08) VALUE 0.
002010            05  FILLER REDEFINES WS-RANGE-START-DATE.
002020                10  WS-RSD-CCYY      PIC 9(04).
002030                10  WS-RSD-MM        PIC 9(02).
002040                10  WS-RSD-DD        PIC 9(02).
002050            05  WS-RANGE-END-DATE    PIC 9(08) VALUE 0.
002060            05  FILLER REDEFINES WS-RANGE-END-DATE.
002070                10  WS-RED-CCYY      PIC 9(04).
002080                10  WS-RED-MM        PIC 9(02).
002090                10  WS-RED-DD        PIC 9(02).
002100 ****************************************************************
002110 *                V A R I A B L E   D A T A   A R E A S          *
002120 ****************************************************************
002130        01  VARIABLE-WORK-AREA.
002140            05  WS-SUB               COMP PIC S9(04) VALUE 0.
002150            05  WS-STATE-SUB         COMP PIC S9(04) VALUE 0.
002160            05  WS-FOUND-SW          PIC X(01) VALUE 'N'.
002170                88  WS-STATE-FOUND    VALUE 'Y'.
002180            05  WS-SVC-READ-CNTR     PIC 9(09) COMP-3 VALUE 0.
002190            05  WS-UNIT-READ-CNTR    PIC 9(09) COMP-3 VALUE 0.
002200            05  WS-COMP-READ-CNTR    PIC 9(09) COMP-3 VALUE 0.
002210            05  WS-TRANS-READ-CNTR   PIC 9(09) COMP-3 VALUE 0.
002220            05  WS-CTL-MISMATCH-CNTR PIC 9(09) COMP-3 VALUE 0.
002230            05  WS-EXEC-SECS-SUM     PIC S9(09) COMP-3 VALUE 0.
002240            05  WS-EXEC-SECS-ONE     PIC S9(09) COMP-3 VALUE 0.
002250            05  WS-EXEC-DAYS-ONE     PIC S9(09) COMP-3 VALUE 0.
002260            05  WS-EXEC-SAMPLE-CNTR  PIC 9(09) COMP-3 VALUE 0.
002270            05  WS-WIN-CREATE-CNTR   PIC 9(09) COMP-3 VALUE 0.
002280            05  WS-WIN-SECS-SUM      PIC S9(09) COMP-3 VALUE 0.
002290            05  WS-WIN-SAMPLE-CNTR   PIC 9(09) COMP-3 VALUE 0.
002300            05  WS-STARTED-SECS-ONE  PIC 9(05) COMP-3 VALUE 0.
002310            05  WS-COMPLETED-SECS-ONE PIC 9(05) COMP-3 VALUE 0.
002320        01  WS-HHMMSS-SPLIT.
002330            05  WS-HH-PART           PIC 9(02).
002340            05  WS-MM-PART           PIC 9(02).
002350            05  WS-SS-PART           PIC 9(02).
002360        01  FILLER REDEFINES WS-HHMMSS-SPLIT PIC 9(06).
002370 ****************************************************************
002380 * FIXED STATE NAME TABLES - NEVER CHANGE WITHOUT A STATE       *
002390 * MACHINE CHANGE, SO CARRIED AS VALUE CLAUSES                  *
002400 ****************************************************************
002410        01  WS-SVC-STATE-TABLE.
002420            05  FILLER PIC X(20) VALUE 'PLANIFIE'.
002430            05  FILLER PIC X(20) VALUE 'PUBLIE'.
002440            05  FILLER PIC X(20) VALUE 'PRET'.
002450            05  FILLER PIC X(20) VALUE 'BLOQUE'.
002460            05  FILLER PIC X(20) VALUE 'RETARDE'.
002470            05  FILLER PIC X(20) VALUE 'EN_PAUSE'.
002480            05  FILLER PIC X(20) VALUE 'EN_COURS'.
002490            05  FILLER PIC X(20) VALUE 'ARRETE'.
002500            05  FILLER PIC X(20) VALUE 'ANNULE'.
002510            05  FILLER PIC X(20) VALUE 'TERMINE'.
002520        01  WS-SVC-STATE-REDEF REDEFINES WS-SVC-STATE-TABLE.
002530            05  WS-SVC-STATE-NAME OCCURS 10 TIMES PIC X(20).
002540        01  WS-UNIT-STATE-TABLE.
002550            05  FILLER PIC X(20) VALUE 'LIBRE'.
002560            05  FILLER PIC X(20) VALUE 'AFFECTE'.
002570            05  FILLER PIC X(20) VALUE 'OCCUPE'.
002580            05  FILLER PIC X(20) VALUE 'BLOQUE'.
002590            05  FILLER PIC X(20) VALUE 'INDISPONIBLE'.
002600            05  FILLER PIC X(20) VALUE 'ZOMBIE'.
002610        01  WS-UNIT-STATE-REDEF REDEFINES WS-UNIT-STATE-TABLE.
002620            05  WS-UNIT-STATE-NAME OCCURS 6 TIMES PIC X(20).
002630        01  WS-COMP-STATE-TABLE.
002640            05  FILLER PIC X(20) VALUE 'VIDE'.
002650            05  FILLER PIC X(20) VALUE 'EN_COURS_RESERVATION'.
002660            05  FILLER PIC X(20) VALUE 'PRET'.
002670            05  FILLER PIC X(20) VALUE 'AFFECTE'.
002680            05  FILLER PIC X(20) VALUE 'INDISPONIBLE'.
002690            05  FILLER PIC X(20) VALUE 'ZOMBIE'.
002700        01  WS-COMP-STATE-REDEF REDEFINES WS-COMP-STATE-TABLE.
002710            05  WS-COMP-STATE-NAME OCCURS 6 TIMES PIC X(20).
002720 ****************************************************************
002730 *                 SYSTEM METRICS ACCUMULATORS                   *
002740 ****************************************************************
002750        01  WS-METRICS-AREA.
002760            COPY PNCPMET.
002770 ****************************************************************
002780 *                     PRINT LINE WORK AREAS                     *
002790 ****************************************************************
002800        01  PL-TITLE-LINE.
002810            05  FILLER               PIC X(22) VALUE SPACES.
002820            05  FILLER               PIC X(22) VALUE
002830                    'SYSTEM METRICS REPORT'.
002840            05  FILLER               PIC X(10) VALUE SPACES.
002850            05  FILLER               PIC X(10) VALUE 'RUN DATE: '.
002860            05  PL-TITLE-DATE        PIC X(10) VALUE SPACES.
002870            05  FILLER               PIC X(06) VALUE SPACES.
002880        01  PL-RULE-LINE.
002890            05  FILLER               PIC X(73) VALUE ALL '-'.
002900            05  FILLER               PIC X(07) VALUE SPACES.
002910        01  PL-SECTION-LINE.
002920            05  PL-SECTION-TEXT      PIC X(40) VALUE SPACES.
002930            05  FILLER               PIC X(40) VALUE SPACES.
002940        01  PL-HEADING-LINE.
002950            05  FILLER               PIC X(02) VALUE SPACES.
002960            05  FILLER               PIC X(20) VALUE 'STATE'.
002970            05  FILLER               PIC X(05) VALUE SPACES.
002980            05  FILLER               PIC X(05) VALUE 'COUNT'.
002990            05  FILLER               PIC X(48) VALUE SPACES.
003000        01  PL-STATE-LINE.
003010            05  FILLER               PIC X(02) VALUE SPACES.
003020            05  PL-STATE-NAME        PIC X(20) VALUE SPACES.
003030            05  PL-STATE-COUNT       PIC ZZZZZZ9.
003040            05  FILLER               PIC X(51) VALUE SPACES.
003050        01  PL-TOTAL-LINE.
003060            05  PL-TOTAL-LABEL       PIC X(20) VALUE SPACES.
003070            05  PL-TOTAL-COUNT       PIC ZZZZZZ9.
003080            05  FILLER               PIC X(53) VALUE SPACES.
003090        01  PL-METRIC-LINE.
003100            05  PL-METRIC-LABEL      PIC X(20) VALUE SPACES.
003110            05  PL-METRIC-VALUE      PIC ZZZZZ9.99.
003120            05  FILLER               PIC X(53) VALUE SPACES.
003130        01  PL-RANGE-LINE.
003140            05  FILLER               PIC X(08) VALUE 'RANGE: '.
003150            05  PL-RANGE-START       PIC X(10) VALUE SPACES.
003160            05  FILLER               PIC X(04) VALUE ' TO '.
003170            05  PL-RANGE-END         PIC X(10) VALUE SPACES.
003180            05  FILLER               PIC X(48) VALUE SPACES.
003190        01  PL-BLANK-LINE            PIC X(80) VALUE SPACES.
003200        01  WS-PRINT-LINE            PIC X(80) VALUE SPACES.
003210        01  FILLER PIC X(32)
003220                VALUE 'PNMETRPT WORKING STORAGE ENDS  '.
003230        PROCEDURE DIVISION.
003240 ****************************************************************
003250 *                        MAINLINE LOGIC                         *
003260 ****************************************************************
003270        0000-CONTROL-PROCESS.
003280            PERFORM 1000-INITIALIZATION
003290                THRU 1099-INITIALIZATION-EXIT.
003300            PERFORM 1100-OPEN-FILES
003310                THRU 1199-OPEN-FILES-EXIT.
003320            PERFORM 1200-READ-METPARM-CARD
003330                THRU 1299-READ-METPARM-CARD-EXIT.
003340            PERFORM 2000-ACCUMULATE-SERVICE
003350                THRU 2099-ACCUMULATE-SERVICE-EXIT.
003360            PERFORM 2100-ACCUMULATE-UNIT
003370                THRU 2199-ACCUMULATE-UNIT-EXIT.
003380            PERFORM 2200-ACCUMULATE-COMPOSITE
003390                THRU 2299-ACCUMULATE-COMPOSITE-EXIT.
003400            PERFORM 2300-ACCUMULATE-TRANSITION
003410                THRU 2399-ACCUMULATE-TRANSITION-EXIT.
003420            PERFORM 3000-PRINT-REPORT
003430                THRU 3099-PRINT-REPORT-EXIT.
003440            PERFORM EOJ9900-CLOSE-FILES
003450                THRU EOJ9999-EXIT.
003460            GOBACK.
003470        EJECT
003480 ****************************************************************
003490 *                         INITIALIZATION                        *
003500 ****************************************************************
003510        1000-INITIALIZATION.
003520            INITIALIZE VARIABLE-WORK-AREA.
003530            INITIALIZE WS-METRICS-AREA.
003540            ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
003550            ACCEPT WS-TODAY-HHMMSS FROM TIME.
003560            MOVE WS-TODAY-MM TO WS-RD-MM.
003570            MOVE WS-TODAY-DD TO WS-RD-DD.
003580            MOVE WS-TODAY-CC TO WS-RD-CCYY(1:2).
003590            MOVE WS-TODAY-YY TO WS-RD-CCYY(3:2).
003600        1099-INITIALIZATION-EXIT.
003610            EXIT.
003620        EJECT
003630 ****************************************************************
003640 *                         OPEN ALL FILES                        *
003650 ****************************************************************
003660        1100-OPEN-FILES.
003670            OPEN INPUT SERVICE-FILE.
003680            IF NOT SERVICE-OK
003690                DISPLAY MSG01-IO-ERROR 'SERVICE ' WS-SERVICE-STATUS
003700                GO TO EOJ9900-ABEND
003710            END-IF.
003720            OPEN INPUT UNITRES-FILE.
003730            IF NOT UNITRES-OK
003740                DISPLAY MSG01-IO-ERROR 'UNITRES ' WS-UNITRES-STATUS
003750                GO TO EOJ9900-ABEND
003760            END-IF.
003770            OPEN INPUT COMPRES-FILE.
003780            IF NOT COMPRES-OK
003790                DISPLAY MSG01-IO-ERROR 'COMPRES ' WS-COMPRES-STATUS
003800                GO TO EOJ9900-ABEND
003810            END-IF.
003820            OPEN INPUT TRANS-FILE.
003830            IF NOT TRANS-OK
003840                DISPLAY MSG01-IO-ERROR 'TRANS ' WS-TRANS-STATUS
003850                GO TO EOJ9900-ABEND
003860            END-IF.
003870            OPEN INPUT METPARM-FILE.
003880            IF NOT METPARM-OK
003890                DISPLAY MSG01-IO-ERROR 'METPARM ' WS-METPARM-STATUS
003900                GO TO EOJ9900-ABEND
003910            END-IF.
003920            OPEN OUTPUT METRICS-FILE.
003930            IF NOT METRICS-OK
003940                DISPLAY MSG01-IO-ERROR 'METRICS ' WS-METRICS-STATUS
003950                GO TO EOJ9900-ABEND
003960            END-IF.
003970        1199-OPEN-FILES-EXIT.
003980            EXIT.
003990        EJECT
004000 ****************************************************************
004010 *  READ THE OPTIONAL METPARM CONTROL CARD - IF PRESENT,         *
004020 *  MPR-WINDOW-HOURS CARRIES THE THROUGHPUT WINDOW IN HOURS      *
004030 *  (DEFAULTS TO 24 WHEN THE CARD IS ABSENT, EMPTY, OR ZERO) AND  *
004040 *  MPR-RANGE-START-DATE/MPR-RANGE-END-DATE MAY REQUEST THE       *
004050 *  WINDOWED PERFORMANCE SECTION OVER AN EXPLICIT DATE RANGE -    *
004060 *  THAT SECTION PRINTS ONLY WHEN BOTH DATES ARE PUNCHED          *
004070 ****************************************************************
004080        1200-READ-METPARM-CARD.
004090            READ METPARM-FILE
004100                AT END
004110                    GO TO 1299-READ-METPARM-CARD-EXIT
004120            END-READ.
004130            IF MPR-WINDOW-HOURS OF METPARM-REC > 0
004140                MOVE MPR-WINDOW-HOURS OF METPARM-REC
004150                    TO WS-WINDOW-HOURS
004160            END-IF.
004170            IF MPR-RANGE-START-DATE OF METPARM-REC > 0
004180               AND MPR-RANGE-END-DATE OF METPARM-REC > 0
004190                MOVE MPR-RANGE-START-DATE OF METPARM-REC
004200                    TO WS-RANGE-START-DATE
004210                MOVE MPR-RANGE-END-DATE OF METPARM-REC
004220                    TO WS-RANGE-END-DATE
004230                SET WS-RANGE-ACTIVE TO TRUE
004240            END-IF.
004250        1299-READ-METPARM-CARD-EXIT.
004260            EXIT.
004270        EJECT
004280 ****************************************************************
004290 *  SECTION 1 - SERVICES BY STATE                                *
004300 ****************************************************************
004310        2000-ACCUMULATE-SERVICE.
004320            MOVE 'N' TO END-OF-FILE-INDICATOR.
004330        2010-READ-ONE-SERVICE.
004340            READ SERVICE-FILE
004350                AT END
004360                    SET END-OF-FILE TO TRUE
004370                    GO TO 2099-ACCUMULATE-SERVICE-EXIT
004380            END-READ.
004390            ADD 1 TO WS-SVC-READ-CNTR.
004400            PERFORM 2020-FIND-SVC-STATE
004410                THRU 2029-FIND-SVC-STATE-EXIT.
004420            GO TO 2010-READ-ONE-SERVICE.
004430        2099-ACCUMULATE-SERVICE-EXIT.
004440            EXIT.
004450        EJECT
004460        2020-FIND-SVC-STATE.
004470            MOVE 'N' TO WS-FOUND-SW.
004480            PERFORM 2021-TEST-ONE-SVC-STATE
004490                THRU 2022-TEST-ONE-SVC-STATE-EXIT
004500                VARYING WS-STATE-SUB FROM 1 BY 1
004510                UNTIL WS-STATE-SUB > 10 OR WS-STATE-FOUND.
004520            ADD 1 TO MT-SERVICE-TOTAL.
004530        2029-FIND-SVC-STATE-EXIT.
004540            EXIT.
004550        EJECT
004560        2021-TEST-ONE-SVC-STATE.
004570            IF SV-STATE OF SERVICE-REC =
004580                    WS-SVC-STATE-NAME(WS-STATE-SUB)(1:15)
004590                ADD 1 TO MT-SERVICE-BY-STATE(WS-STATE-SUB)
004600                MOVE 'Y' TO WS-FOUND-SW
004610            END-IF.
004620        2022-TEST-ONE-SVC-STATE-EXIT.
004630            EXIT.
004640        EJECT
004650 ****************************************************************
004660 *  SECTION 2 - UNIT RESOURCES BY STATE                          *
004670 ****************************************************************
004680        2100-ACCUMULATE-UNIT.
004690            MOVE 'N' TO END-OF-FILE-INDICATOR.
004700        2110-READ-ONE-UNIT.
004710            READ UNITRES-FILE
004720                AT END
004730                    SET END-OF-FILE TO TRUE
004740                    GO TO 2199-ACCUMULATE-UNIT-EXIT
004750            END-READ.
004760            ADD 1 TO WS-UNIT-READ-CNTR.
004770            PERFORM 2120-FIND-UNIT-STATE
004780                THRU 2129-FIND-UNIT-STATE-EXIT.
004790            GO TO 2110-READ-ONE-UNIT.
004800        2199-ACCUMULATE-UNIT-EXIT.
004810            EXIT.
004820        EJECT
004830        2120-FIND-UNIT-STATE.
004840            MOVE 'N' TO WS-FOUND-SW.
004850            PERFORM 2121-TEST-ONE-UNIT-STATE
004860                THRU 2122-TEST-ONE-UNIT-STATE-EXIT
004870                VARYING WS-STATE-SUB FROM 1 BY 1
004880                UNTIL WS-STATE-SUB > 6 OR WS-STATE-FOUND.
004890            ADD 1 TO MT-UNIT-TOTAL.
004900        2129-FIND-UNIT-STATE-EXIT.
004910            EXIT.
004920        EJECT
004930        2121-TEST-ONE-UNIT-STATE.
004940            IF UR-STATE OF UNITRES-REC =
004950                    WS-UNIT-STATE-NAME(WS-STATE-SUB)(1:15)
004960                ADD 1 TO MT-UNIT-BY-STATE(WS-STATE-SUB)
004970                MOVE 'Y' TO WS-FOUND-SW
004980            END-IF.
004990        2122-TEST-ONE-UNIT-STATE-EXIT.
005000            EXIT.
005010        EJECT
005020 ****************************************************************
005030 *  SECTION 3 - COMPOSITE RESOURCES BY STATE                     *
005040 ****************************************************************
005050        2200-ACCUMULATE-COMPOSITE.
005060            MOVE 'N' TO END-OF-FILE-INDICATOR.
005070        2210-READ-ONE-COMPOSITE.
005080            READ COMPRES-FILE
005090                AT END
005100                    SET END-OF-FILE TO TRUE
005110                    GO TO 2299-ACCUMULATE-COMPOSITE-EXIT
005120            END-READ.
005130            ADD 1 TO WS-COMP-READ-CNTR.
005140            PERFORM 2220-FIND-COMP-STATE
005150                THRU 2229-FIND-COMP-STATE-EXIT.
005160            GO TO 2210-READ-ONE-COMPOSITE.
005170        2299-ACCUMULATE-COMPOSITE-EXIT.
005180            EXIT.
005190        EJECT
005200        2220-FIND-COMP-STATE.
005210            MOVE 'N' TO WS-FOUND-SW.
005220            PERFORM 2221-TEST-ONE-COMP-STATE
005230                THRU 2222-TEST-ONE-COMP-STATE-EXIT
005240                VARYING WS-STATE-SUB FROM 1 BY 1
005250                UNTIL WS-STATE-SUB > 6 OR WS-STATE-FOUND.
005260            ADD 1 TO MT-COMPOSITE-TOTAL.
005270        2229-FIND-COMP-STATE-EXIT.
005280            EXIT.
005290        EJECT
005300        2221-TEST-ONE-COMP-STATE.
005310            IF CR-STATE OF COMPRES-REC =
005320                    WS-COMP-STATE-NAME(WS-STATE-SUB)(1:20)
005330                ADD 1 TO MT-COMPOSITE-BY-STATE(WS-STATE-SUB)
005340                MOVE 'Y' TO WS-FOUND-SW
005350            END-IF.
005360        2222-TEST-ONE-COMP-STATE-EXIT.
005370            EXIT.
005380        EJECT
005390 ****************************************************************
005400 *  SECTION 4 - TRANSITIONS - TOTAL, ACTIVE, FAILED, AND THE     *
005410 *  TWO DERIVED RATIOS                                            *
005420 ****************************************************************
005430        2300-ACCUMULATE-TRANSITION.
005440            MOVE 'N' TO END-OF-FILE-INDICATOR.
005450            COMPUTE WS-WINDOW-DAYS = WS-WINDOW-HOURS / 24.
005460            IF WS-WINDOW-DAYS = 0
005470                MOVE 1 TO WS-WINDOW-DAYS
005480            END-IF.
005490            CALL 'CKDCARTH' USING WS-TODAY-YYYYMMDD
005500                                  WS-WINDOW-DAYS
005510                                  WS-CUTOFF-YYYYMMDD.
005520        2310-READ-ONE-TRANSITION.
005530            READ TRANS-FILE
005540                AT END
005550                    SET END-OF-FILE TO TRUE
005560                    GO TO 2399-ACCUMULATE-TRANSITION-EXIT
005570            END-READ.
005580            ADD 1 TO WS-TRANS-READ-CNTR.
005590            ADD 1 TO MT-TRANSITION-TOTAL.
005600            IF TR-ST-EN-ATTENTE OF TRANS-REC OR
005610               TR-ST-EN-COURS OF TRANS-REC
005620                ADD 1 TO MT-TRANSITION-ACTIVE
005630            END-IF.
005640            IF TR-ST-ECHOUEE OF TRANS-REC
005650                ADD 1 TO MT-TRANSITION-FAILED
005660            END-IF.
005670            IF TR-ST-TERMINEE OF TRANS-REC
005680                PERFORM 2320-ACCUMULATE-EXEC-SECONDS
005690                    THRU 2329-ACCUMULATE-EXEC-SECONDS-EXIT
005700            END-IF.
005710            IF TR-CREATED-DATE OF TRANS-REC >= WS-CUTOFF-YYYYMMDD
005720                ADD 1 TO WS-WIN-CREATE-CNTR
005730            END-IF.
005740            IF WS-RANGE-ACTIVE
005750               AND TR-CREATED-DATE OF TRANS-REC >= WS-RANGE-START-DATE
005760               AND TR-CREATED-DATE OF TRANS-REC <= WS-RANGE-END-DATE
005770                ADD 1 TO MT-WIN-TOTAL
005780                IF TR-ST-TERMINEE OF TRANS-REC
005790                    ADD 1 TO MT-WIN-TERMINEE
005800                END-IF
005810                IF TR-ST-ECHOUEE OF TRANS-REC
005820                    ADD 1 TO MT-WIN-ECHOUEE
005830                END-IF
005840            END-IF.
005850            GO TO 2310-READ-ONE-TRANSITION.
005860        2399-ACCUMULATE-TRANSITION-EXIT.
005870            IF WS-EXEC-SAMPLE-CNTR > 0
005880                COMPUTE MT-AVG-EXEC-SECONDS ROUNDED =
005890                        WS-EXEC-SECS-SUM / WS-EXEC-SAMPLE-CNTR
005900            END-IF.
005910            COMPUTE MT-THROUGHPUT-PER-HOUR ROUNDED =
005920                    WS-WIN-CREATE-CNTR / WS-WINDOW-HOURS.
005930            IF WS-WIN-SAMPLE-CNTR > 0
005940                COMPUTE MT-WIN-AVG-SECONDS ROUNDED =
005950                        WS-WIN-SECS-SUM / WS-WIN-SAMPLE-CNTR
005960            END-IF.
005970        EJECT
005980 ****************************************************************
005990 *  ONE TERMINEE TRANSITION - ELAPSED SECONDS FROM STARTED-AT TO  *
006000 *  COMPLETED-AT, SPANNING MULTIPLE DAYS IF NEEDED                *
006010 ****************************************************************
006020        2320-ACCUMULATE-EXEC-SECONDS.
006030            IF TR-STARTED-DATE OF TRANS-REC = 0 OR
006040               TR-COMPLETED-DATE OF TRANS-REC = 0
006050                GO TO 2329-ACCUMULATE-EXEC-SECONDS-EXIT
006060            END-IF.
006070            CALL 'CKDCARTH' USING TR-STARTED-DATE OF TRANS-REC
006080                                  TR-COMPLETED-DATE OF TRANS-REC
006090                                  WS-EXEC-DAYS-ONE.
006100            MOVE TR-STARTED-TIME OF TRANS-REC TO WS-HHMMSS-SPLIT.
006110            COMPUTE WS-STARTED-SECS-ONE =
006120                    WS-HH-PART * 3600 + WS-MM-PART * 60 + WS-SS-PART.
006130            MOVE TR-COMPLETED-TIME OF TRANS-REC TO WS-HHMMSS-SPLIT.
006140            COMPUTE WS-COMPLETED-SECS-ONE =
006150                    WS-HH-PART * 3600 + WS-MM-PART * 60 + WS-SS-PART.
006160            COMPUTE WS-EXEC-SECS-ONE =
006170                    (WS-EXEC-DAYS-ONE * 86400) +
006180                    WS-COMPLETED-SECS-ONE - WS-STARTED-SECS-ONE.
006190            IF WS-EXEC-SECS-ONE >= 0
006200                ADD WS-EXEC-SECS-ONE TO WS-EXEC-SECS-SUM
006210                ADD 1 TO WS-EXEC-SAMPLE-CNTR
006220                IF WS-RANGE-ACTIVE
006230                   AND TR-CREATED-DATE OF TRANS-REC
006240                       >= WS-RANGE-START-DATE
006250                   AND TR-CREATED-DATE OF TRANS-REC
006260                       <= WS-RANGE-END-DATE
006270                    ADD WS-EXEC-SECS-ONE TO WS-WIN-SECS-SUM
006280                    ADD 1 TO WS-WIN-SAMPLE-CNTR
006290                END-IF
006300            END-IF.
006310        2329-ACCUMULATE-EXEC-SECONDS-EXIT.
006320            EXIT.
006330        EJECT
006340 ****************************************************************
006350 *                     PRINT THE WHOLE REPORT                    *
006360 ****************************************************************
006370        3000-PRINT-REPORT.
006380            MOVE WS-RD-MM TO PL-TITLE-DATE(1:2).
006390            MOVE '/' TO PL-TITLE-DATE(3:1).
006400            MOVE WS-RD-DD TO PL-TITLE-DATE(4:2).
006410            MOVE '/' TO PL-TITLE-DATE(6:1).
006420            MOVE WS-RD-CCYY TO PL-TITLE-DATE(7:4).
006430                       MOVE PL-TITLE-LINE TO WS-PRINT-LINE.
006440            PERFORM 3900-WRITE-METRICS-LINE
006450                THRU 3999-WRITE-METRICS-LINE-EXIT.
006460                       MOVE PL-RULE-LINE TO WS-PRINT-LINE.
006470            PERFORM 3900-WRITE-METRICS-LINE
006480                THRU 3999-WRITE-METRICS-LINE-EXIT.
006490            MOVE 'SERVICES BY STATE' TO PL-SECTION-TEXT.
006500                       MOVE PL-SECTION-LINE TO WS-PRINT-LINE.
006510            PERFORM 3900-WRITE-METRICS-LINE
006520                THRU 3999-WRITE-METRICS-LINE-EXIT.
006530                       MOVE PL-HEADING-LINE TO WS-PRINT-LINE.
006540            PERFORM 3900-WRITE-METRICS-LINE
006550                THRU 3999-WRITE-METRICS-LINE-EXIT.
006560            PERFORM 3010-PRINT-ONE-SVC-STATE
006570                THRU 3019-PRINT-ONE-SVC-STATE-EXIT
006580                VARYING WS-STATE-SUB FROM 1 BY 1
006590                UNTIL WS-STATE-SUB > 10.
006600            MOVE 'TOTAL SERVICES' TO PL-TOTAL-LABEL.
006610            MOVE MT-SERVICE-TOTAL TO PL-TOTAL-COUNT.
006620                       MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
006630            PERFORM 3900-WRITE-METRICS-LINE
006640                THRU 3999-WRITE-METRICS-LINE-EXIT.
006650                       MOVE PL-BLANK-LINE TO WS-PRINT-LINE.
006660            PERFORM 3900-WRITE-METRICS-LINE
006670                THRU 3999-WRITE-METRICS-LINE-EXIT.
006680            MOVE 'UNIT RESOURCES BY STATE' TO PL-SECTION-TEXT.
006690                       MOVE PL-SECTION-LINE TO WS-PRINT-LINE.
006700            PERFORM 3900-WRITE-METRICS-LINE
006710                THRU 3999-WRITE-METRICS-LINE-EXIT.
006720                       MOVE PL-HEADING-LINE TO WS-PRINT-LINE.
006730            PERFORM 3900-WRITE-METRICS-LINE
006740                THRU 3999-WRITE-METRICS-LINE-EXIT.
006750            PERFORM 3020-PRINT-ONE-UNIT-STATE
006760                THRU 3029-PRINT-ONE-UNIT-STATE-EXIT
006770                VARYING WS-STATE-SUB FROM 1 BY 1
006780                UNTIL WS-STATE-SUB > 6.
006790            MOVE 'TOTAL UNIT RES.' TO PL-TOTAL-LABEL.
006800            MOVE MT-UNIT-TOTAL TO PL-TOTAL-COUNT.
006810                       MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
006820            PERFORM 3900-WRITE-METRICS-LINE
006830                THRU 3999-WRITE-METRICS-LINE-EXIT.
006840                       MOVE PL-BLANK-LINE TO WS-PRINT-LINE.
006850            PERFORM 3900-WRITE-METRICS-LINE
006860                THRU 3999-WRITE-METRICS-LINE-EXIT.
006870            MOVE 'COMPOSITE RESOURCES BY STATE' TO PL-SECTION-TEXT.
006880                       MOVE PL-SECTION-LINE TO WS-PRINT-LINE.
006890            PERFORM 3900-WRITE-METRICS-LINE
006900                THRU 3999-WRITE-METRICS-LINE-EXIT.
006910                       MOVE PL-HEADING-LINE TO WS-PRINT-LINE.
006920            PERFORM 3900-WRITE-METRICS-LINE
006930                THRU 3999-WRITE-METRICS-LINE-EXIT.
006940            PERFORM 3030-PRINT-ONE-COMP-STATE
006950                THRU 3039-PRINT-ONE-COMP-STATE-EXIT
006960                VARYING WS-STATE-SUB FROM 1 BY 1
006970                UNTIL WS-STATE-SUB > 6.
006980            MOVE 'TOTAL COMPOSITE RES.' TO PL-TOTAL-LABEL.
006990            MOVE MT-COMPOSITE-TOTAL TO PL-TOTAL-COUNT.
007000                       MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
007010            PERFORM 3900-WRITE-METRICS-LINE
007020                THRU 3999-WRITE-METRICS-LINE-EXIT.
007030                       MOVE PL-BLANK-LINE TO WS-PRINT-LINE.
007040            PERFORM 3900-WRITE-METRICS-LINE
007050                THRU 3999-WRITE-METRICS-LINE-EXIT.
007060            MOVE 'TRANSITIONS' TO PL-SECTION-TEXT.
007070                       MOVE PL-SECTION-LINE TO WS-PRINT-LINE.
007080            PERFORM 3900-WRITE-METRICS-LINE
007090                THRU 3999-WRITE-METRICS-LINE-EXIT.
007100            MOVE 'TOTAL' TO PL-TOTAL-LABEL.
007110            MOVE MT-TRANSITION-TOTAL TO PL-TOTAL-COUNT.
007120                       MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
007130            PERFORM 3900-WRITE-METRICS-LINE
007140                THRU 3999-WRITE-METRICS-LINE-EXIT.
007150            MOVE 'ACTIVE' TO PL-TOTAL-LABEL.
007160            MOVE MT-TRANSITION-ACTIVE TO PL-TOTAL-COUNT.
007170                       MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
007180            PERFORM 3900-WRITE-METRICS-LINE
007190                THRU 3999-WRITE-METRICS-LINE-EXIT.
007200            MOVE 'FAILED' TO PL-TOTAL-LABEL.
007210            MOVE MT-TRANSITION-FAILED TO PL-TOTAL-COUNT.
007220                       MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
007230            PERFORM 3900-WRITE-METRICS-LINE
007240                THRU 3999-WRITE-METRICS-LINE-EXIT.
007250            MOVE 'AVG EXEC (SECONDS)' TO PL-METRIC-LABEL.
007260            MOVE MT-AVG-EXEC-SECONDS TO PL-METRIC-VALUE.
007270                       MOVE PL-METRIC-LINE TO WS-PRINT-LINE.
007280            PERFORM 3900-WRITE-METRICS-LINE
007290                THRU 3999-WRITE-METRICS-LINE-EXIT.
007300            MOVE 'THROUGHPUT (/HOUR)' TO PL-METRIC-LABEL.
007310            MOVE MT-THROUGHPUT-PER-HOUR TO PL-METRIC-VALUE.
007320                       MOVE PL-METRIC-LINE TO WS-PRINT-LINE.
007330            PERFORM 3900-WRITE-METRICS-LINE
007340                THRU 3999-WRITE-METRICS-LINE-EXIT.
007350            IF WS-RANGE-ACTIVE
007360                PERFORM 3040-PRINT-WINDOWED-SECTION
007370                    THRU 3049-PRINT-WINDOWED-SECTION-EXIT
007380            END-IF.
007390                       MOVE PL-RULE-LINE TO WS-PRINT-LINE.
007400            PERFORM 3900-WRITE-METRICS-LINE
007410                THRU 3999-WRITE-METRICS-LINE-EXIT.
007420            PERFORM 3900-CHECK-CONTROL-TOTALS
007430                THRU 3999-CHECK-CONTROL-TOTALS-EXIT.
007440        3099-PRINT-REPORT-EXIT.
007450            EXIT.
007460        EJECT
007470        3010-PRINT-ONE-SVC-STATE.
007480            MOVE WS-SVC-STATE-NAME(WS-STATE-SUB) TO PL-STATE-NAME.
007490            MOVE MT-SERVICE-BY-STATE(WS-STATE-SUB) TO PL-STATE-COUNT.
007500                       MOVE PL-STATE-LINE TO WS-PRINT-LINE.
007510            PERFORM 3900-WRITE-METRICS-LINE
007520                THRU 3999-WRITE-METRICS-LINE-EXIT.
007530        3019-PRINT-ONE-SVC-STATE-EXIT.
007540            EXIT.
007550        EJECT
007560        3020-PRINT-ONE-UNIT-STATE.
007570            MOVE WS-UNIT-STATE-NAME(WS-STATE-SUB) TO PL-STATE-NAME.
007580            MOVE MT-UNIT-BY-STATE(WS-STATE-SUB) TO PL-STATE-COUNT.
007590                       MOVE PL-STATE-LINE TO WS-PRINT-LINE.
007600            PERFORM 3900-WRITE-METRICS-LINE
007610                THRU 3999-WRITE-METRICS-LINE-EXIT.
007620        3029-PRINT-ONE-UNIT-STATE-EXIT.
007630            EXIT.
007640        EJECT
007650        3030-PRINT-ONE-COMP-STATE.
007660            MOVE WS-COMP-STATE-NAME(WS-STATE-SUB) TO PL-STATE-NAME.
007670            MOVE MT-COMPOSITE-BY-STATE(WS-STATE-SUB) TO PL-STATE-COUNT.
007680                       MOVE PL-STATE-LINE TO WS-PRINT-LINE.
007690            PERFORM 3900-WRITE-METRICS-LINE
007700                THRU 3999-WRITE-METRICS-LINE-EXIT.
007710        3039-PRINT-ONE-COMP-STATE-EXIT.
007720            EXIT.
007730        EJECT
007740 ****************************************************************
007750 *  SECTION 5 - WINDOWED PERFORMANCE, SCOPED TO THE EXPLICIT     *
007760 *  RANGE-START/RANGE-END DATES PUNCHED ON THE METPARM CARD -    *
007770 *  PRINTS ONLY WHEN WS-RANGE-ACTIVE, PER ENG-0388               *
007780 ****************************************************************
007790        3040-PRINT-WINDOWED-SECTION.
007800                       MOVE PL-BLANK-LINE TO WS-PRINT-LINE.
007810            PERFORM 3900-WRITE-METRICS-LINE
007820                THRU 3999-WRITE-METRICS-LINE-EXIT.
007830            MOVE 'WINDOWED PERFORMANCE' TO PL-SECTION-TEXT.
007840                       MOVE PL-SECTION-LINE TO WS-PRINT-LINE.
007850            PERFORM 3900-WRITE-METRICS-LINE
007860                THRU 3999-WRITE-METRICS-LINE-EXIT.
007870            MOVE WS-RSD-MM TO PL-RANGE-START(1:2).
007880            MOVE '/' TO PL-RANGE-START(3:1).
007890            MOVE WS-RSD-DD TO PL-RANGE-START(4:2).
007900            MOVE '/' TO PL-RANGE-START(6:1).
007910            MOVE WS-RSD-CCYY TO PL-RANGE-START(7:4).
007920            MOVE WS-RED-MM TO PL-RANGE-END(1:2).
007930            MOVE '/' TO PL-RANGE-END(3:1).
007940            MOVE WS-RED-DD TO PL-RANGE-END(4:2).
007950            MOVE '/' TO PL-RANGE-END(6:1).
007960            MOVE WS-RED-CCYY TO PL-RANGE-END(7:4).
007970                       MOVE PL-RANGE-LINE TO WS-PRINT-LINE.
007980            PERFORM 3900-WRITE-METRICS-LINE
007990                THRU 3999-WRITE-METRICS-LINE-EXIT.
008000            MOVE 'TOTAL IN RANGE' TO PL-TOTAL-LABEL.
008010            MOVE MT-WIN-TOTAL TO PL-TOTAL-COUNT.
008020                       MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
008030            PERFORM 3900-WRITE-METRICS-LINE
008040                THRU 3999-WRITE-METRICS-LINE-EXIT.
008050            MOVE 'TERMINEE IN RANGE' TO PL-TOTAL-LABEL.
008060            MOVE MT-WIN-TERMINEE TO PL-TOTAL-COUNT.
008070                       MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
008080            PERFORM 3900-WRITE-METRICS-LINE
008090                THRU 3999-WRITE-METRICS-LINE-EXIT.
008100            MOVE 'ECHOUEE IN RANGE' TO PL-TOTAL-LABEL.
008110            MOVE MT-WIN-ECHOUEE TO PL-TOTAL-COUNT.
008120                       MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
008130            PERFORM 3900-WRITE-METRICS-LINE
008140                THRU 3999-WRITE-METRICS-LINE-EXIT.
008150            MOVE 'AVG DURATION (SECS)' TO PL-METRIC-LABEL.
008160            MOVE MT-WIN-AVG-SECONDS TO PL-METRIC-VALUE.
008170                       MOVE PL-METRIC-LINE TO WS-PRINT-LINE.
008180            PERFORM 3900-WRITE-METRICS-LINE
008190                THRU 3999-WRITE-METRICS-LINE-EXIT.
008200        3049-PRINT-WINDOWED-SECTION-EXIT.
008210            EXIT.
008220        EJECT
008230 ****************************************************************
008240 *  CROSS-CHECK - SUM OF GROUP COUNTS MUST EQUAL THE RECORD      *
008250 *  COUNT READ FROM THAT MASTER.  LOGGED, NOT ABENDED.            *
008260 ****************************************************************
008270        3900-CHECK-CONTROL-TOTALS.
008280            IF MT-SERVICE-TOTAL NOT = WS-SVC-READ-CNTR
008290                DISPLAY 'CONTROL TOTAL MISMATCH - SERVICE'
008300                ADD 1 TO WS-CTL-MISMATCH-CNTR
008310            END-IF.
008320            IF MT-UNIT-TOTAL NOT = WS-UNIT-READ-CNTR
008330                DISPLAY 'CONTROL TOTAL MISMATCH - UNITRES'
008340                ADD 1 TO WS-CTL-MISMATCH-CNTR
008350            END-IF.
008360            IF MT-COMPOSITE-TOTAL NOT = WS-COMP-READ-CNTR
008370                DISPLAY 'CONTROL TOTAL MISMATCH - COMPRES'
008380                ADD 1 TO WS-CTL-MISMATCH-CNTR
008390            END-IF.
008400        3999-CHECK-CONTROL-TOTALS-EXIT.
008410            EXIT.
008420        EJECT
008430 ****************************************************************
008440 *  WRITE ONE 80-BYTE PRINT LINE TO METRICS.RPT                  *
008450 ****************************************************************
008460        3900-WRITE-METRICS-LINE.
008470            MOVE WS-PRINT-LINE TO METRICS-REC.
008480            WRITE METRICS-REC.
008490            IF NOT METRICS-OK
008500                DISPLAY MSG01-IO-ERROR 'METRICS ' WS-METRICS-STATUS
008510                GO TO EOJ9900-ABEND
008520            END-IF.
008530            MOVE SPACES TO WS-PRINT-LINE.
008540        3999-WRITE-METRICS-LINE-EXIT.
008550            EXIT.
008560        EJECT
008570 ****************************************************************
008580 *                        CLOSE FILES                            *
008590 ****************************************************************
008600        EOJ9900-CLOSE-FILES.
008610            CLOSE SERVICE-FILE UNITRES-FILE COMPRES-FILE TRANS-FILE
008620                  METPARM-FILE METRICS-FILE.
008630            DISPLAY 'PNMETRPT - SERVICE  RECORDS READ '
008640                    WS-SVC-READ-CNTR.
008650            DISPLAY 'PNMETRPT - UNITRES  RECORDS READ '
008660                    WS-UNIT-READ-CNTR.
008670            DISPLAY 'PNMETRPT - COMPRES  RECORDS READ '
008680                    WS-COMP-READ-CNTR.
008690            DISPLAY 'PNMETRPT - TRANS    RECORDS READ '
008700                    WS-TRANS-READ-CNTR.
008710            DISPLAY 'PNMETRPT - CONTROL TOTAL MISMATCHES '
008720                    WS-CTL-MISMATCH-CNTR.
008730            GO TO EOJ9999-EXIT.
008740        EOJ9900-ABEND.
008750            DISPLAY 'PNMETRPT ABENDING DUE TO ERROR ABOVE'.
008760            CALL 'CKABEND'.
008770        EOJ9999-EXIT.
008780            EXIT.
