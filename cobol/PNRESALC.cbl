000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID.    PNRESALC.
000030        AUTHOR.        D TURNQUIST.
000040        INSTALLATION.  ENGINEERING SYSTEMS - PETRI-NET ENGINE.
000050        DATE-WRITTEN.  06/1989.
000060        DATE-COMPILED.
000070        SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080 ****************************************************************
000090 *                                                                *
000100 *A    ABSTRACT..                                                 *
000110 *  PNRESALC CHECKS AND ALLOCATES THE RESOURCES A SERVICE NEEDS   *
000120 *  TO RUN.  A BLOQUANT SERVICE NEEDS EVERY LINKED UNIT AND       *
000130 *  COMPOSITE RESOURCE AVAILABLE AT ONCE.  A NON_BLOQUANT         *
000140 *  SERVICE NEEDS ONLY ONE OF ITS LINKED RESOURCES AVAILABLE.     *
000150 *  CHK REQUESTS ONLY TEST AVAILABILITY AND WRITE A RESULT LINE   *
000160 *  TO RSASTAT.DAT.  ALO RE-TESTS AVAILABILITY, THEN ALLOCATES    *
000170 *  EVERY LINKED UNIT RESOURCE AND DRIVES EVERY LINKED COMPOSITE  *
000180 *  RESOURCE THROUGH ITS OWN RESERVE SEQUENCE.  REL RELEASES      *
000190 *  EVERY LINKED RESOURCE UNCONDITIONALLY - A RELEASE ERROR ON    *
000200 *  ONE RESOURCE IS LOGGED AND DOES NOT STOP THE REST OF THE      *
000210 *  RELEASE WALK.                                                 *
000220 *                                                                *
000230 *J    JCL..                                                      *
000240 *                                                                *
000250 * //PNRESALC EXEC PGM=PNRESALC                                   *
000260 * //SYSOUT   DD SYSOUT=*                                         *
000270 * //SERVICE  DD DISP=SHR,DSN=PROD.PETRINET.SERVICE.DATA          *
000280 * //SVCUNIT  DD DISP=SHR,DSN=PROD.PETRINET.SVCUNIT.DATA          *
000290 * //SVCCOMP  DD DISP=SHR,DSN=PROD.PETRINET.SVCCOMP.DATA          *
000300 * //UNITRES  DD DISP=SHR,DSN=PROD.PETRINET.UNITRES.DATA          *
000310 * //UNITRESO DD DISP=(,CATLG,CATLG),                              *
000320 * //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
000330 * //COMPRES  DD DISP=SHR,DSN=PROD.PETRINET.COMPRES.DATA          *
000340 * //COMPRESO DD DISP=(,CATLG,CATLG),                              *
000350 * //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
000360 * //COMPUNIT DD DISP=SHR,DSN=PROD.PETRINET.COMPUNIT.DATA         *
000370 * //RSAREQ   DD DISP=SHR,DSN=PROD.PETRINET.RSAREQ.DATA           *
000380 * //RSASTAT  DD DISP=(,CATLG,CATLG),                              *
000390 * //            UNIT=SYSDA,SPACE=(CYL,(2,2),RLSE)                 *
000400 * //SYSPDUMP DD SYSOUT=U,HOLD=YES                                 *
000410 * //*                                                              *
000420 *                                                                *
000430 *P    ENTRY PARAMETERS..                                         *
000440 *     NONE.                                                      *
000450 *                                                                *
000460 *E    ERRORS DETECTED BY THIS ELEMENT..                          *
000470 *     I/O ERROR ON FILES.  UNKNOWN REQUEST OPCODE.  SERVICE      *
000480 *     NOT FOUND.  UNKNOWN SV-TYPE.                               *
000490 *                                                                *
000500 *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000510 *                                                                *
000520 *     CKDCEXIN ---- DATE CONVERSION (EXTERNAL TO INTERNAL)       *
000530 *     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000540 *                                                                *
000550 *U    USER CONSTANTS AND TABLES REFERENCED..                     *
000560 *     SV-TABLE, SUL-TABLE, SCL-TABLE, UR-TABLE, CR-TABLE, CUL-   *
000570 *     TABLE - ALL IN-MEMORY, LOADED ONCE PER RUN, NO ISAM ON     *
000580 *     THIS BUILD.  LINK TABLES ARE LOADED WHOLE AND WALKED       *
000590 *     SEQUENTIALLY AGAINST THE SERVICE CURRENTLY BEING CHECKED.  *
000600 *                                                                *
000610 ****************************************************************
000620 *----------------------------------------------------------------*
000630 * CHANGE ACTIVITY                                                *
000640 *----------------------------------------------------------------*
000650 * DATE        INIT  TICKET     DESCRIPTION                       *
000660 *----------- ----  ---------  ------------------------------    *
000670 * 1989-06-08  DCT   ENG-0024   INITIAL VERSION - CHK/ALO/REL      *
000680 * 1990-04-17  RVG   ENG-0067   FIXED VACUOUS-TRUE ON EMPTY LINK   *
000690 *                              SET FOR THE NON_BLOQUANT ANY TEST  *
000700 * 1991-09-03  RVG   ENG-0118   TABLE SIZES RAISED TO MATCH        *
000710 *                              PNUNRALU AND PNCMPRSV               *
000720 * 1993-05-11  LKS   ENG-0201   ABEND ON UNKNOWN OPCODE INSTEAD    *
000730 *                              OF SILENT SKIP                     *
000740 * 1995-08-22  DCT   ENG-0258   RELEASE NO LONGER ABENDS ON A      *
000750 *                              SINGLE RESOURCE RELEASE FAILURE -  *
000760 *                              LOGGED AND SWALLOWED PER OPS REQ   *
000770 * 1998-09-14  JFT   ENG-0309   Y2K - DATE FIELDS WIDENED TO CCYY  *
000780 * 1999-01-22  JFT   ENG-0312   Y2K - VERIFIED CENTURY WINDOW OK   *
000790 * 2002-11-06  LKS   ENG-0371   ADDED RSASTAT.DAT RESULT FILE SO   *
000800 *                              PNSVCMGR CAN DRIVE OFF THE OUTCOME *
000810 *----------------------------------------------------------------*
000820        ENVIRONMENT DIVISION.
000830        CONFIGURATION SECTION.
000840        SPECIAL-NAMES.
000850            C01 IS TOP-OF-FORM
000860            CLASS ENGINE-ALPHA IS "A" THRU "Z"
000870            UPSI-0 IS PNRESALC-RERUN-SW
000880                ON STATUS IS PNRESALC-RERUN.
000890        INPUT-OUTPUT SECTION.
000900        FILE-CONTROL.
000910            SELECT SERVICE-FILE ASSIGN TO SERVICE
000920                ORGANIZATION IS LINE SEQUENTIAL
000930                FILE STATUS IS WS-SERVICE-STATUS.
000940            SELECT SVCUNIT-FILE ASSIGN TO SVCUNIT
000950                ORGANIZATION IS LINE SEQUENTIAL
000960                FILE STATUS IS WS-SVCUNIT-STATUS.
000970            SELECT SVCCOMP-FILE ASSIGN TO SVCCOMP
000980                ORGANIZATION IS LINE SEQUENTIAL
000990                FILE STATUS IS WS-SVCCOMP-STATUS.
001000            SELECT UNITRES-FILE ASSIGN TO UNITRES
001010                ORGANIZATION IS LINE SEQUENTIAL
001020                FILE STATUS IS WS-UNITRES-STATUS.
001030            SELECT UNITRES-OUT-FILE ASSIGN TO UNITRESO
001040                ORGANIZATION IS LINE SEQUENTIAL
001050                FILE STATUS IS WS-UNITRESO-STATUS.
001060            SELECT COMPRES-FILE ASSIGN TO COMPRES
001070                ORGANIZATION IS LINE SEQUENTIAL
001080                FILE STATUS IS WS-COMPRES-STATUS.
001090            SELECT COMPRES-OUT-FILE ASSIGN TO COMPRESO
001100                ORGANIZATION IS LINE SEQUENTIAL
001110                FILE STATUS IS WS-COMPRESO-STATUS.
001120            SELECT COMPUNIT-FILE ASSIGN TO COMPUNIT
001130                ORGANIZATION IS LINE SEQUENTIAL
001140                FILE STATUS IS WS-COMPUNIT-STATUS.
001150            SELECT RSAREQ-FILE ASSIGN TO RSAREQ
001160                ORGANIZATION IS LINE SEQUENTIAL
001170                FILE STATUS IS WS-RSAREQ-STATUS.
001180            SELECT RSASTAT-FILE ASSIGN TO RSASTAT
001190                ORGANIZATION IS LINE SEQUENTIAL
001200                FILE STATUS IS WS-RSASTAT-STATUS.
001210        DATA DIVISION.
001220        FILE SECTION.
001230        FD  SERVICE-FILE
001240            RECORDING MODE IS F
001250            BLOCK CONTAINS 0 RECORDS.
001260        01  SERVICE-REC.
001270            COPY PNCPSVC.
001280        FD  SVCUNIT-FILE
001290            RECORDING MODE IS F
001300            BLOCK CONTAINS 0 RECORDS.
001310        01  SVCUNIT-REC.
001320            COPY PNCPSUL.
001330        FD  SVCCOMP-FILE
001340            RECORDING MODE IS F
001350            BLOCK CONTAINS 0 RECORDS.
001360        01  SVCCOMP-REC.
001370            COPY PNCPSCL.
001380        FD  UNITRES-FILE
001390            RECORDING MODE IS F
001400            BLOCK CONTAINS 0 RECORDS.
001410        01  UNITRES-REC.
001420            COPY PNCPURS.
001430        FD  UNITRES-OUT-FILE
001440            RECORDING MODE IS F
001450            BLOCK CONTAINS 0 RECORDS.
001460        01  UNITRESO-REC.
001470            COPY PNCPURS.
001480        FD  COMPRES-FILE
001490            RECORDING MODE IS F
001500            BLOCK CONTAINS 0 RECORDS.
001510        01  COMPRES-REC.
001520            COPY PNCPCMP.
001530        FD  COMPRES-OUT-FILE
001540            RECORDING MODE IS F
001550            BLOCK CONTAINS 0 RECORDS.
001560        01  COMPRESO-REC.
001570            COPY PNCPCMP.
001580        FD  COMPUNIT-FILE
001590            RECORDING MODE IS F
001600            BLOCK CONTAINS 0 RECORDS.
001610        01  COMPUNIT-REC.
001620            COPY PNCPCUL.
001630        FD  RSAREQ-FILE
001640            RECORDING MODE IS F
001650            BLOCK CONTAINS 0 RECORDS.
001660        01  RSAREQ-REC.
001670            COPY PNCPREQ.
001680        FD  RSASTAT-FILE
001690            RECORDING MODE IS F
001700            BLOCK CONTAINS 0 RECORDS.
001710        01  RSASTAT-REC.
001720            05  RSA-SERVICE-ID           PIC 9(09).
001730            05  RSA-OP-CODE              PIC X(03).
001740            05  RSA-RESULT               PIC X(01).
001750                88  RSA-RES-AVAILABLE     VALUE 'Y'.
001760                88  RSA-RES-UNAVAILABLE   VALUE 'N'.
001770            05  RSA-MESSAGE              PIC X(60).
001780            05  FILLER                   PIC X(27).
001790        WORKING-STORAGE SECTION.
001800        01  FILLER                   PIC X(32)
001810                VALUE 'PNRESALC WORKING STORAGE BEGINS'.
001820 ****************************************************************
001830 *    READ ONLY CONSTANTS AND SWITCHES                           *
001840 ****************************************************************
001850        01  READ-ONLY-WORK-AREA.
001860            05  BINARY1              COMP PIC S9(04) VALUE +1.
001870            05  MSG01-IO-ERROR       PIC X(19)
001880                    VALUE 'I/O ERROR ON FILE -'.
001890            05  END-OF-FILE-INDICATOR PIC X(01).
001900                88  END-OF-FILE       VALUE 'Y'.
001910                88  CONTINUE-PROCESSING VALUE 'N'.
001920            05  WS-SERVICE-STATUS    PIC X(02).
001930                88  SERVICE-OK        VALUE '00'.
001940                88  SERVICE-EOF       VALUE '10'.
001950            05  WS-SVCUNIT-STATUS    PIC X(02).
001960                88  SVCUNIT-OK        VALUE '00'.
001970                88  SVCUNIT-EOF       VALUE '10'.
001980            05  WS-SVCCOMP-STATUS    PIC X(02).
001990                88  SVCCOMP-OK        VALUE '00'.
002000                88  SVCCOMP-EOF       VALUE '10'.
002010            05  WS-UNITRES-STATUS    PIC X(02).
002020                88  UNITRES-OK        VALUE '00'.
002030                88  UNITRES-EOF       VALUE '10'.
002040            05  WS-UNITRESO-STATUS   PIC X(02).
002050                88  UNITRESO-OK       VALUE '00'.
002060            05  WS-COMPRES-STATUS    PIC X(02).
002070                88  COMPRES-OK        VALUE '00'.
002080                88  COMPRES-EOF       VALUE '10'.
002090            05  WS-COMPRESO-STATUS   PIC X(02).
002100                88  COMPRESO-OK       VALUE '00'.
002110            05  WS-COMPUNIT-STATUS   PIC X(02).
002120                88  COMPUNIT-OK       VALUE '00'.
002130                88  COMPUNIT-EOF      VALUE '10'.
002140            05  WS-RSAREQ-STATUS     PIC X(02).
002150                88  RSAREQ-OK         VALUE '00'.
002160                88  RSAREQ-EOF        VALUE '10'.
002170            05  WS-RSASTAT-STATUS    PIC X(02).
002180                88  RSASTAT-OK        VALUE '00'.
002190        01  WS-TODAY-AREA.
002200            05  WS-TODAY-YYYYMMDD    PIC 9(08).
002210            05  FILLER REDEFINES WS-TODAY-YYYYMMDD.
002220                10  WS-TODAY-CC      PIC 9(02).
002230                10  WS-TODAY-YY      PIC 9(02).
002240                10  WS-TODAY-MM      PIC 9(02).
002250                10  WS-TODAY-DD      PIC 9(02).
002260            05  WS-TODAY-HHMMSS      PIC 9(06).
002270        01  WS-KEY-WORK-AREA.
002280            05  WS-KEY-NUMERIC       PIC 9(09).
002290            05  WS-KEY-ALPHA REDEFINES WS-KEY-NUMERIC PIC X(09).
002300        01  WS-OPCODE-WORK-AREA.
002310            05  WS-OPCODE-TEXT       PIC X(03).
002320            05  WS-OPCODE-NUM REDEFINES WS-OPCODE-TEXT PIC 9(03).
002330 ****************************************************************
002340 *                V A R I A B L E   D A T A   A R E A S          *
002350 ****************************************************************
002360        01  VARIABLE-WORK-AREA.
002370            05  WS-SUB               COMP PIC S9(04) VALUE 0.
002380            05  WS-SVC-CNT           COMP PIC S9(04) VALUE 0.
002390            05  WS-SUL-CNT           COMP PIC S9(04) VALUE 0.
002400            05  WS-SCL-CNT           COMP PIC S9(04) VALUE 0.
002410            05  WS-UNIT-CNT          COMP PIC S9(04) VALUE 0.
002420            05  WS-COMPOSITE-CNT     COMP PIC S9(04) VALUE 0.
002430            05  WS-LINK-CNT          COMP PIC S9(04) VALUE 0.
002440            05  WS-REQ-READ-CNTR     PIC 9(09) COMP-3 VALUE 0.
002450            05  WS-CHK-CNTR          PIC 9(09) COMP-3 VALUE 0.
002460            05  WS-ALO-CNTR          PIC 9(09) COMP-3 VALUE 0.
002470            05  WS-REL-CNTR          PIC 9(09) COMP-3 VALUE 0.
002480            05  WS-REJECT-CNTR       PIC 9(09) COMP-3 VALUE 0.
002490            05  WS-UNIT-ALL-OK-SW    PIC X(01) VALUE 'Y'.
002500                88  WS-UNIT-ALL-OK    VALUE 'Y'.
002510            05  WS-COMP-ALL-OK-SW    PIC X(01) VALUE 'Y'.
002520                88  WS-COMP-ALL-OK    VALUE 'Y'.
002530            05  WS-UNIT-ANY-OK-SW    PIC X(01) VALUE 'N'.
002540                88  WS-UNIT-ANY-OK    VALUE 'Y'.
002550            05  WS-COMP-ANY-OK-SW    PIC X(01) VALUE 'N'.
002560                88  WS-COMP-ANY-OK    VALUE 'Y'.
002570            05  WS-AVAILABLE-SW      PIC X(01) VALUE 'N'.
002580                88  WS-AVAILABLE       VALUE 'Y'.
002590                88  WS-NOT-AVAILABLE   VALUE 'N'.
002600            05  WS-ONE-COMP-AVAIL-SW PIC X(01) VALUE 'N'.
002610                88  WS-ONE-COMP-AVAIL  VALUE 'Y'.
002620        01  WS-CURRENT-SVC.
002630            05  WS-CURR-SV-ID        PIC 9(09).
002640            05  WS-CURR-SV-TYPE      PIC X(12).
002650 ****************************************************************
002660 * SERVICE IN-MEMORY TABLE - LOADED ONCE PER RUN                 *
002670 ****************************************************************
002680        01  SV-TABLE-CONTROL.
002690            05  SV-TABLE-MAX         COMP PIC S9(08) VALUE +1000.
002700        01  SV-TABLE.
002710            05  SV-ENTRY OCCURS 1 TO 1000 TIMES
002720                    DEPENDING ON WS-SVC-CNT
002730                    ASCENDING KEY IS SV-ID
002740                    INDEXED BY SV-IDX.
002750                10  SV-ID                PIC 9(09).
002760                10  SV-NAME              PIC X(60).
002770                10  SV-DESCRIPTION       PIC X(200).
002780                10  SV-STATE             PIC X(15).
002790                10  SV-TYPE              PIC X(12).
002800                    88  SV-TY-BLOQUANT     VALUE 'BLOQUANT'.
002810                    88  SV-TY-NON-BLOQUANT VALUE 'NON_BLOQUANT'.
002820                10  SV-PRIORITY          PIC X(09).
002830                10  SV-MAX-EXEC-MINUTES  PIC 9(05).
002840                10  SV-AUTO-RETRY        PIC X(01).
002850                10  SV-STARTED-DATE      PIC 9(08).
002860                10  SV-STARTED-TIME      PIC 9(06).
002870                10  SV-COMPLETED-DATE    PIC 9(08).
002880                10  SV-COMPLETED-TIME    PIC 9(06).
002890                10  FILLER               PIC X(61).
002900 ****************************************************************
002910 * SERVICE-TO-UNIT LINK IN-MEMORY TABLE - LOADED WHOLE           *
002920 ****************************************************************
002930        01  SUL-TABLE-CONTROL.
002940            05  SUL-TABLE-MAX        COMP PIC S9(08) VALUE +4000.
002950        01  SUL-TABLE.
002960            05  SUL-ENTRY OCCURS 1 TO 4000 TIMES
002970                    DEPENDING ON WS-SUL-CNT
002980                    INDEXED BY SUL-IDX.
002990                10  SUL-SERVICE-ID       PIC 9(09).
003000                10  SUL-UNIT-ID          PIC 9(09).
003010                10  SUL-IS-REQUIRED      PIC X(01).
003020                10  FILLER               PIC X(21).
003030 ****************************************************************
003040 * SERVICE-TO-COMPOSITE LINK IN-MEMORY TABLE - LOADED WHOLE      *
003050 ****************************************************************
003060        01  SCL-TABLE-CONTROL.
003070            05  SCL-TABLE-MAX        COMP PIC S9(08) VALUE +4000.
003080        01  SCL-TABLE.
003090            05  SCL-ENTRY OCCURS 1 TO 4000 TIMES
003100                    DEPENDING ON WS-SCL-CNT
003110                    INDEXED BY SCL-IDX.
003120                10  SCL-SERVICE-ID       PIC 9(09).
003130                10  SCL-COMPOSITE-ID     PIC 9(09).
003140                10  SCL-IS-REQUIRED      PIC X(01).
003150                10  FILLER               PIC X(21).
003160 ****************************************************************
003170 * UNIT RESOURCE IN-MEMORY TABLE                                 *
003180 ****************************************************************
003190        01  UR-TABLE-CONTROL.
003200            05  UR-TABLE-MAX         COMP PIC S9(08) VALUE +4000.
003210        01  UR-TABLE.
003220            05  UR-ENTRY OCCURS 1 TO 4000 TIMES
003230                    DEPENDING ON WS-UNIT-CNT
003240                    ASCENDING KEY IS UR-ID
003250                    INDEXED BY UR-IDX.
003260                10  UR-ID                PIC 9(09).
003270                10  UR-NAME              PIC X(60).
003280                10  UR-DESCRIPTION       PIC X(200).
003290                10  UR-STATE             PIC X(15).
003300                    88  UR-ST-LIBRE        VALUE 'LIBRE'.
003310                    88  UR-ST-AFFECTE      VALUE 'AFFECTE'.
003320                    88  UR-ST-OCCUPE       VALUE 'OCCUPE'.
003330                    88  UR-ST-BLOQUE       VALUE 'BLOQUE'.
003340                    88  UR-ST-INDISPONIBLE VALUE 'INDISPONIBLE'.
003350                    88  UR-ST-ZOMBIE       VALUE 'ZOMBIE'.
003360                10  UR-LOCATION          PIC X(60).
003370                10  UR-CAPACITY          PIC 9(07).
003380                10  UR-CURRENT-LOAD      PIC 9(07).
003390                10  UR-LAST-USED-DATE    PIC 9(08).
003400                10  UR-LAST-USED-TIME    PIC 9(06).
003410                10  FILLER               PIC X(28).
003420 ****************************************************************
003430 * COMPOSITE RESOURCE IN-MEMORY TABLE                            *
003440 ****************************************************************
003450        01  CR-TABLE-CONTROL.
003460            05  CR-TABLE-MAX         COMP PIC S9(08) VALUE +1000.
003470        01  CR-TABLE.
003480            05  CR-ENTRY OCCURS 1 TO 1000 TIMES
003490                    DEPENDING ON WS-COMPOSITE-CNT
003500                    ASCENDING KEY IS CR-ID
003510                    INDEXED BY CR-IDX.
003520                10  CR-ID                PIC 9(09).
003530                10  CR-NAME              PIC X(60).
003540                10  CR-DESCRIPTION       PIC X(200).
003550                10  CR-STATE             PIC X(20).
003560                    88  CR-ST-VIDE           VALUE 'VIDE'.
003570                    88  CR-ST-EN-RESERVATION VALUE
003580                            'EN_COURS_RESERVATION'.
003590                    88  CR-ST-PRET           VALUE 'PRET'.
003600                    88  CR-ST-AFFECTE        VALUE 'AFFECTE'.
003610                    88  CR-ST-INDISPONIBLE   VALUE 'INDISPONIBLE'.
003620                    88  CR-ST-ZOMBIE         VALUE 'ZOMBIE'.
003630                10  CR-LOCATION          PIC X(60).
003640                10  CR-TOTAL-CAPACITY    PIC 9(07).
003650                10  CR-MIN-REQ-COMPONENTS PIC 9(04).
003660                10  CR-LAST-USED-DATE    PIC 9(08).
003670                10  CR-LAST-USED-TIME    PIC 9(06).
003680                10  FILLER               PIC X(26).
003690 ****************************************************************
003700 * COMPOSITE-TO-UNIT LINK IN-MEMORY TABLE - LOADED WHOLE         *
003710 ****************************************************************
003720        01  CUL-TABLE-CONTROL.
003730            05  CUL-TABLE-MAX        COMP PIC S9(08) VALUE +4000.
003740        01  CUL-TABLE.
003750            05  CUL-ENTRY OCCURS 1 TO 4000 TIMES
003760                    DEPENDING ON WS-LINK-CNT
003770                    INDEXED BY CUL-IDX.
003780                10  CUL-COMPOSITE-ID     PIC 9(09).
003790                10  CUL-UNIT-ID          PIC 9(09).
003800                10  CUL-IS-REQUIRED      PIC X(01).
003810                10  FILLER               PIC X(21).
003820        01  FILLER PIC X(32)
003830                VALUE 'PNRESALC WORKING STORAGE ENDS  '.
003840        PROCEDURE DIVISION.
003850 ****************************************************************
003860 *                        MAINLINE LOGIC                         *
003870 ****************************************************************
003880        0000-CONTROL-PROCESS.
003890            PERFORM 1000-INITIALIZATION
003900                THRU 1099-INITIALIZATION-EXIT.
003910            PERFORM 1100-OPEN-FILES
003920                THRU 1199-OPEN-FILES-EXIT.
003930            PERFORM 1200-LOAD-SERVICE-TABLE
003940                THRU 1299-LOAD-SERVICE-TABLE-EXIT.
003950            PERFORM 1300-LOAD-SUL-TABLE
003960                THRU 1399-LOAD-SUL-TABLE-EXIT.
003970            PERFORM 1400-LOAD-SCL-TABLE
003980                THRU 1499-LOAD-SCL-TABLE-EXIT.
003990            PERFORM 1500-LOAD-UNIT-TABLE
004000                THRU 1599-LOAD-UNIT-TABLE-EXIT.
004010            PERFORM 1600-LOAD-COMPOSITE-TABLE
004020                THRU 1699-LOAD-COMPOSITE-TABLE-EXIT.
004030            PERFORM 1700-LOAD-LINK-TABLE
004040                THRU 1799-LOAD-LINK-TABLE-EXIT.
004050            SET CONTINUE-PROCESSING TO TRUE.
004060            PERFORM 2000-MAIN-PROCESS
004070                THRU 2000-MAIN-PROCESS-EXIT
004080                UNTIL END-OF-FILE.
004090            PERFORM EOJ9000-REWRITE-MASTERS
004100                THRU EOJ9099-REWRITE-MASTERS-EXIT.
004110            PERFORM EOJ9900-CLOSE-FILES
004120                THRU EOJ9999-EXIT.
004130            GOBACK.
004140        EJECT
004150 ****************************************************************
004160 *                         INITIALIZATION                        *
004170 ****************************************************************
004180        1000-INITIALIZATION.
004190            INITIALIZE VARIABLE-WORK-AREA.
004200            MOVE 'N' TO END-OF-FILE-INDICATOR.
004210            ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
004220            ACCEPT WS-TODAY-HHMMSS FROM TIME.
004230        1099-INITIALIZATION-EXIT.
004240            EXIT.
004250        EJECT
004260 ****************************************************************
004270 *                         OPEN ALL FILES                        *
004280 ****************************************************************
004290        1100-OPEN-FILES.
004300            OPEN INPUT SERVICE-FILE.
004310            IF NOT SERVICE-OK
004320                DISPLAY MSG01-IO-ERROR 'SERVICE ' WS-SERVICE-STATUS
004330                GO TO EOJ9900-ABEND
004340            END-IF.
004350            OPEN INPUT SVCUNIT-FILE.
004360            IF NOT SVCUNIT-OK
004370                DISPLAY MSG01-IO-ERROR 'SVCUNIT ' WS-SVCUNIT-STATUS
004380                GO TO EOJ9900-ABEND
004390            END-IF.
004400            OPEN INPUT SVCCOMP-FILE.
004410            IF NOT SVCCOMP-OK
004420                DISPLAY MSG01-IO-ERROR 'SVCCOMP ' WS-SVCCOMP-STATUS
004430                GO TO EOJ9900-ABEND
004440            END-IF.
004450            OPEN INPUT UNITRES-FILE.
004460            IF NOT UNITRES-OK
004470                DISPLAY MSG01-IO-ERROR 'UNITRES ' WS-UNITRES-STATUS
004480                GO TO EOJ9900-ABEND
004490            END-IF.
004500            OPEN OUTPUT UNITRES-OUT-FILE.
004510            IF NOT UNITRESO-OK
004520                DISPLAY MSG01-IO-ERROR 'UNITRESO ' WS-UNITRESO-STATUS
004530                GO TO EOJ9900-ABEND
004540            END-IF.
004550            OPEN INPUT COMPRES-FILE.
004560            IF NOT COMPRES-OK
004570                DISPLAY MSG01-IO-ERROR 'COMPRES ' WS-COMPRES-STATUS
004580                GO TO EOJ9900-ABEND
004590            END-IF.
004600            OPEN OUTPUT COMPRES-OUT-FILE.
004610            IF NOT COMPRESO-OK
004620                DISPLAY MSG01-IO-ERROR 'COMPRESO ' WS-COMPRESO-STATUS
004630                GO TO EOJ9900-ABEND
004640            END-IF.
004650            OPEN INPUT COMPUNIT-FILE.
004660            IF NOT COMPUNIT-OK
004670                DISPLAY MSG01-IO-ERROR 'COMPUNIT ' WS-COMPUNIT-STATUS
004680                GO TO EOJ9900-ABEND
004690            END-IF.
004700            OPEN INPUT RSAREQ-FILE.
004710            IF NOT RSAREQ-OK
004720                DISPLAY MSG01-IO-ERROR 'RSAREQ ' WS-RSAREQ-STATUS
004730                GO TO EOJ9900-ABEND
004740            END-IF.
004750            OPEN OUTPUT RSASTAT-FILE.
004760            IF NOT RSASTAT-OK
004770                DISPLAY MSG01-IO-ERROR 'RSASTAT ' WS-RSASTAT-STATUS
004780                GO TO EOJ9900-ABEND
004790            END-IF.
004800        1199-OPEN-FILES-EXIT.
004810            EXIT.
004820        EJECT
004830 ****************************************************************
004840 *         LOAD THE SERVICE MASTER INTO AN OCCURS TABLE          *
004850 ****************************************************************
004860        1200-LOAD-SERVICE-TABLE.
004870            MOVE 0 TO WS-SVC-CNT.
004880        1210-LOAD-ONE-SERVICE.
004890            READ SERVICE-FILE INTO SV-ENTRY(WS-SVC-CNT + 1)
004900                AT END
004910                    GO TO 1299-LOAD-SERVICE-TABLE-EXIT
004920            END-READ.
004930            ADD 1 TO WS-SVC-CNT.
004940            GO TO 1210-LOAD-ONE-SERVICE.
004950        1299-LOAD-SERVICE-TABLE-EXIT.
004960            EXIT.
004970        EJECT
004980 ****************************************************************
004990 *       LOAD THE SERVICE-TO-UNIT LINK ROWS, WHOLE, UNKEYED      *
005000 ****************************************************************
005010        1300-LOAD-SUL-TABLE.
005020            MOVE 0 TO WS-SUL-CNT.
005030        1310-LOAD-ONE-SUL.
005040            READ SVCUNIT-FILE INTO SUL-ENTRY(WS-SUL-CNT + 1)
005050                AT END
005060                    GO TO 1399-LOAD-SUL-TABLE-EXIT
005070            END-READ.
005080            ADD 1 TO WS-SUL-CNT.
005090            GO TO 1310-LOAD-ONE-SUL.
005100        1399-LOAD-SUL-TABLE-EXIT.
005110            EXIT.
005120        EJECT
005130 ****************************************************************
005140 *     LOAD THE SERVICE-TO-COMPOSITE LINK ROWS, WHOLE, UNKEYED   *
005150 ****************************************************************
005160        1400-LOAD-SCL-TABLE.
005170            MOVE 0 TO WS-SCL-CNT.
005180        1410-LOAD-ONE-SCL.
005190            READ SVCCOMP-FILE INTO SCL-ENTRY(WS-SCL-CNT + 1)
005200                AT END
005210                    GO TO 1499-LOAD-SCL-TABLE-EXIT
005220            END-READ.
005230            ADD 1 TO WS-SCL-CNT.
005240            GO TO 1410-LOAD-ONE-SCL.
005250        1499-LOAD-SCL-TABLE-EXIT.
005260            EXIT.
005270        EJECT
005280 ****************************************************************
005290 *      LOAD THE UNIT RESOURCE MASTER INTO AN OCCURS TABLE       *
005300 ****************************************************************
005310        1500-LOAD-UNIT-TABLE.
005320            MOVE 0 TO WS-UNIT-CNT.
005330        1510-LOAD-ONE-UNIT.
005340            READ UNITRES-FILE INTO UR-ENTRY(WS-UNIT-CNT + 1)
005350                AT END
005360                    GO TO 1599-LOAD-UNIT-TABLE-EXIT
005370            END-READ.
005380            ADD 1 TO WS-UNIT-CNT.
005390            GO TO 1510-LOAD-ONE-UNIT.
005400        1599-LOAD-UNIT-TABLE-EXIT.
005410            EXIT.
005420        EJECT
005430 ****************************************************************
005440 *    LOAD THE COMPOSITE RESOURCE MASTER INTO AN OCCURS TABLE    *
005450 ****************************************************************
005460        1600-LOAD-COMPOSITE-TABLE.
005470            MOVE 0 TO WS-COMPOSITE-CNT.
005480        1610-LOAD-ONE-COMPOSITE.
005490            READ COMPRES-FILE INTO CR-ENTRY(WS-COMPOSITE-CNT + 1)
005500                AT END
005510                    GO TO 1699-LOAD-COMPOSITE-TABLE-EXIT
005520            END-READ.
005530            ADD 1 TO WS-COMPOSITE-CNT.
005540            GO TO 1610-LOAD-ONE-COMPOSITE.
005550        1699-LOAD-COMPOSITE-TABLE-EXIT.
005560            EXIT.
005570        EJECT
005580 ****************************************************************
005590 *    LOAD THE COMPOSITE-TO-UNIT LINK ROWS, WHOLE, UNKEYED       *
005600 ****************************************************************
005610        1700-LOAD-LINK-TABLE.
005620            MOVE 0 TO WS-LINK-CNT.
005630        1710-LOAD-ONE-LINK.
005640            READ COMPUNIT-FILE INTO CUL-ENTRY(WS-LINK-CNT + 1)
005650                AT END
005660                    GO TO 1799-LOAD-LINK-TABLE-EXIT
005670            END-READ.
005680            ADD 1 TO WS-LINK-CNT.
005690            GO TO 1710-LOAD-ONE-LINK.
005700        1799-LOAD-LINK-TABLE-EXIT.
005710            EXIT.
005720        EJECT
005730 ****************************************************************
005740 *                        MAIN PROCESS                           *
005750 ****************************************************************
005760        2000-MAIN-PROCESS.
005770            PERFORM 2100-READ-NEXT-REQUEST
005780                THRU 2199-READ-NEXT-REQUEST-EXIT.
005790            IF NOT END-OF-FILE
005800                PERFORM 2200-PROCESS-REQUEST
005810                    THRU 2299-PROCESS-REQUEST-EXIT
005820            END-IF.
005830        2000-MAIN-PROCESS-EXIT.
005840            EXIT.
005850        EJECT
005860 ****************************************************************
005870 *                    READ NEXT REQUEST RECORD                   *
005880 ****************************************************************
005890        2100-READ-NEXT-REQUEST.
005900            READ RSAREQ-FILE
005910                AT END
005920                    SET END-OF-FILE TO TRUE
005930            END-READ.
005940            IF NOT END-OF-FILE
005950                ADD 1 TO WS-REQ-READ-CNTR
005960            END-IF.
005970        2199-READ-NEXT-REQUEST-EXIT.
005980            EXIT.
005990        EJECT
006000 ****************************************************************
006010 *              PROCESS ONE CHK / ALO / REL REQUEST              *
006020 ****************************************************************
006030        2200-PROCESS-REQUEST.
006040            SET SV-IDX TO 1.
006050            SEARCH ALL SV-ENTRY
006060                AT END
006070                    DISPLAY 'SERVICE NOT FOUND - SV-ID='
006080                            REQ-PRIMARY-ID OF RSAREQ-REC
006090                    ADD 1 TO WS-REJECT-CNTR
006100                    GO TO 2299-PROCESS-REQUEST-EXIT
006110                WHEN SV-ID(SV-IDX) = REQ-PRIMARY-ID OF RSAREQ-REC
006120                    CONTINUE
006130            END-SEARCH.
006140            MOVE SV-ID(SV-IDX) TO WS-CURR-SV-ID.
006150            MOVE SV-TYPE(SV-IDX) TO WS-CURR-SV-TYPE.
006160            EVALUATE REQ-OP-CODE OF RSAREQ-REC
006170                WHEN 'CHK'
006180                    PERFORM 2300-CHECK-AVAILABILITY
006190                        THRU 2399-CHECK-AVAILABILITY-EXIT
006200                    PERFORM 2900-WRITE-CHK-RESULT
006210                        THRU 2909-WRITE-CHK-RESULT-EXIT
006220                    ADD 1 TO WS-CHK-CNTR
006230                WHEN 'ALO'
006240                    PERFORM 2300-CHECK-AVAILABILITY
006250                        THRU 2399-CHECK-AVAILABILITY-EXIT
006260                    IF WS-AVAILABLE
006270                        PERFORM 2400-ALLOCATE-RESOURCES
006280                            THRU 2499-ALLOCATE-RESOURCES-EXIT
006290                        PERFORM 2910-WRITE-ALO-RESULT
006300                            THRU 2919-WRITE-ALO-RESULT-EXIT
006310                        ADD 1 TO WS-ALO-CNTR
006320                    ELSE
006330                        PERFORM 2920-WRITE-ALO-REJECT
006340                            THRU 2929-WRITE-ALO-REJECT-EXIT
006350                        ADD 1 TO WS-REJECT-CNTR
006360                    END-IF
006370                WHEN 'REL'
006380                    PERFORM 2500-RELEASE-RESOURCES
006390                        THRU 2599-RELEASE-RESOURCES-EXIT
006400                    PERFORM 2930-WRITE-REL-RESULT
006410                        THRU 2939-WRITE-REL-RESULT-EXIT
006420                    ADD 1 TO WS-REL-CNTR
006430                WHEN OTHER
006440                    DISPLAY 'UNKNOWN RSAREQ OPCODE - '
006450                            REQ-OP-CODE OF RSAREQ-REC
006460                    GO TO EOJ9900-ABEND
006470            END-EVALUATE.
006480        2299-PROCESS-REQUEST-EXIT.
006490            EXIT.
006500        EJECT
006510 ****************************************************************
006520 *  AVAILABILITY CHECK - BLOQUANT NEEDS ALL LINKS AVAILABLE,     *
006530 *  NON_BLOQUANT NEEDS ANY ONE LINK AVAILABLE                    *
006540 ****************************************************************
006550        2300-CHECK-AVAILABILITY.
006560            MOVE 'Y' TO WS-UNIT-ALL-OK-SW.
006570            MOVE 'Y' TO WS-COMP-ALL-OK-SW.
006580            MOVE 'N' TO WS-UNIT-ANY-OK-SW.
006590            MOVE 'N' TO WS-COMP-ANY-OK-SW.
006600            PERFORM 2310-CHECK-ONE-SUL
006610                THRU 2319-CHECK-ONE-SUL-EXIT
006620                VARYING SUL-IDX FROM 1 BY 1
006630                UNTIL SUL-IDX > WS-SUL-CNT.
006640            PERFORM 2330-CHECK-ONE-SCL
006650                THRU 2339-CHECK-ONE-SCL-EXIT
006660                VARYING SCL-IDX FROM 1 BY 1
006670                UNTIL SCL-IDX > WS-SCL-CNT.
006680            IF SV-TY-BLOQUANT OF SV-TABLE(SV-IDX)
006690                IF WS-UNIT-ALL-OK AND WS-COMP-ALL-OK
006700                    SET WS-AVAILABLE TO TRUE
006710                ELSE
006720                    SET WS-NOT-AVAILABLE TO TRUE
006730                END-IF
006740            ELSE
006750                IF WS-UNIT-ANY-OK OR WS-COMP-ANY-OK
006760                    SET WS-AVAILABLE TO TRUE
006770                ELSE
006780                    SET WS-NOT-AVAILABLE TO TRUE
006790                END-IF
006800            END-IF.
006810        2399-CHECK-AVAILABILITY-EXIT.
006820            EXIT.
006830        EJECT
006840 ****************************************************************
006850 *  TEST ONE SERVICE-TO-UNIT LINK ROW AGAINST THE CURRENT        *
006860 *  SERVICE BEING CHECKED                                        *
006870 ****************************************************************
006880        2310-CHECK-ONE-SUL.
006890            IF SUL-SERVICE-ID(SUL-IDX) NOT = WS-CURR-SV-ID
006900                GO TO 2319-CHECK-ONE-SUL-EXIT
006910            END-IF.
006920            SET UR-IDX TO 1.
006930            SEARCH ALL UR-ENTRY
006940                AT END
006950                    MOVE 'N' TO WS-UNIT-ALL-OK-SW
006960                    GO TO 2319-CHECK-ONE-SUL-EXIT
006970                WHEN UR-ID(UR-IDX) = SUL-UNIT-ID(SUL-IDX)
006980                    CONTINUE
006990            END-SEARCH.
007000            IF UR-ST-LIBRE(UR-IDX)
007010                MOVE 'Y' TO WS-UNIT-ANY-OK-SW
007020            ELSE
007030                MOVE 'N' TO WS-UNIT-ALL-OK-SW
007040            END-IF.
007050        2319-CHECK-ONE-SUL-EXIT.
007060            EXIT.
007070        EJECT
007080 ****************************************************************
007090 *  TEST ONE SERVICE-TO-COMPOSITE LINK ROW AGAINST THE CURRENT   *
007100 *  SERVICE BEING CHECKED                                        *
007110 ****************************************************************
007120        2330-CHECK-ONE-SCL.
007130            IF SCL-SERVICE-ID(SCL-IDX) NOT = WS-CURR-SV-ID
007140                GO TO 2339-CHECK-ONE-SCL-EXIT
007150            END-IF.
007160            SET CR-IDX TO 1.
007170            SEARCH ALL CR-ENTRY
007180                AT END
007190                    MOVE 'N' TO WS-COMP-ALL-OK-SW
007200                    GO TO 2339-CHECK-ONE-SCL-EXIT
007210                WHEN CR-ID(CR-IDX) = SCL-COMPOSITE-ID(SCL-IDX)
007220                    CONTINUE
007230            END-SEARCH.
007240            PERFORM 2350-CHECK-COMPOSITE-AVAIL
007250                THRU 2359-CHECK-COMPOSITE-AVAIL-EXIT.
007260            IF WS-ONE-COMP-AVAIL
007270                MOVE 'Y' TO WS-COMP-ANY-OK-SW
007280            ELSE
007290                MOVE 'N' TO WS-COMP-ALL-OK-SW
007300            END-IF.
007310        2339-CHECK-ONE-SCL-EXIT.
007320            EXIT.
007330        EJECT
007340 ****************************************************************
007350 *  A COMPOSITE IS AVAILABLE WHEN IT IS ITSELF VIDE AND EVERY    *
007360 *  ONE OF ITS LINKED UNIT COMPONENTS IS LIBRE.  CR-IDX MUST     *
007370 *  ALREADY POINT AT THE COMPOSITE TO BE TESTED ON ENTRY         *
007380 ****************************************************************
007390        2350-CHECK-COMPOSITE-AVAIL.
007400            MOVE 'N' TO WS-ONE-COMP-AVAIL-SW.
007410            IF NOT CR-ST-VIDE(CR-IDX)
007420                GO TO 2359-CHECK-COMPOSITE-AVAIL-EXIT
007430            END-IF.
007440            MOVE 'Y' TO WS-ONE-COMP-AVAIL-SW.
007450            PERFORM 2355-CHECK-ONE-COMPONENT-LIBRE
007460                THRU 2358-CHECK-ONE-COMPONENT-LIBRE-EXIT
007470                VARYING CUL-IDX FROM 1 BY 1
007480                UNTIL CUL-IDX > WS-LINK-CNT.
007490        2359-CHECK-COMPOSITE-AVAIL-EXIT.
007500            EXIT.
007510        EJECT
007520 ****************************************************************
007530 *  IF THE LINKED UNIT COMPONENT BELONGS TO THE COMPOSITE AT     *
007540 *  CR-IDX AND IS NOT LIBRE, THE COMPOSITE IS NOT AVAILABLE      *
007550 ****************************************************************
007560        2355-CHECK-ONE-COMPONENT-LIBRE.
007570            IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
007580                GO TO 2358-CHECK-ONE-COMPONENT-LIBRE-EXIT
007590            END-IF.
007600            SET UR-IDX TO 1.
007610            SEARCH ALL UR-ENTRY
007620                AT END
007630                    MOVE 'N' TO WS-ONE-COMP-AVAIL-SW
007640                    GO TO 2358-CHECK-ONE-COMPONENT-LIBRE-EXIT
007650                WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
007660                    CONTINUE
007670            END-SEARCH.
007680            IF NOT UR-ST-LIBRE(UR-IDX)
007690                MOVE 'N' TO WS-ONE-COMP-AVAIL-SW
007700            END-IF.
007710        2358-CHECK-ONE-COMPONENT-LIBRE-EXIT.
007720            EXIT.
007730        EJECT
007740 ****************************************************************
007750 *  ALLOCATE - SET EVERY LINKED UNIT RESOURCE AFFECTE, THEN      *
007760 *  DRIVE EVERY LINKED COMPOSITE THROUGH ITS RESERVE SEQUENCE    *
007770 ****************************************************************
007780        2400-ALLOCATE-RESOURCES.
007790            PERFORM 2410-ALLOCATE-ONE-SUL
007800                THRU 2419-ALLOCATE-ONE-SUL-EXIT
007810                VARYING SUL-IDX FROM 1 BY 1
007820                UNTIL SUL-IDX > WS-SUL-CNT.
007830            PERFORM 2430-ALLOCATE-ONE-SCL
007840                THRU 2439-ALLOCATE-ONE-SCL-EXIT
007850                VARYING SCL-IDX FROM 1 BY 1
007860                UNTIL SCL-IDX > WS-SCL-CNT.
007870        2499-ALLOCATE-RESOURCES-EXIT.
007880            EXIT.
007890        EJECT
007900 ****************************************************************
007910 *  ALLOCATE ONE LINKED UNIT RESOURCE - LIBRE TO AFFECTE         *
007920 ****************************************************************
007930        2410-ALLOCATE-ONE-SUL.
007940            IF SUL-SERVICE-ID(SUL-IDX) NOT = WS-CURR-SV-ID
007950                GO TO 2419-ALLOCATE-ONE-SUL-EXIT
007960            END-IF.
007970            SET UR-IDX TO 1.
007980            SEARCH ALL UR-ENTRY
007990                AT END
008000                    GO TO 2419-ALLOCATE-ONE-SUL-EXIT
008010                WHEN UR-ID(UR-IDX) = SUL-UNIT-ID(SUL-IDX)
008020                    CONTINUE
008030            END-SEARCH.
008040            IF UR-ST-LIBRE(UR-IDX)
008050                MOVE 'AFFECTE' TO UR-STATE(UR-IDX)
008060            END-IF.
008070        2419-ALLOCATE-ONE-SUL-EXIT.
008080            EXIT.
008090        EJECT
008100 ****************************************************************
008110 *  DRIVE ONE LINKED COMPOSITE THROUGH VIDE TO PRET, ALLOCATING  *
008120 *  EVERY ONE OF ITS OWN LINKED UNIT COMPONENTS ON THE WAY       *
008130 ****************************************************************
008140        2430-ALLOCATE-ONE-SCL.
008150            IF SCL-SERVICE-ID(SCL-IDX) NOT = WS-CURR-SV-ID
008160                GO TO 2439-ALLOCATE-ONE-SCL-EXIT
008170            END-IF.
008180            SET CR-IDX TO 1.
008190            SEARCH ALL CR-ENTRY
008200                AT END
008210                    GO TO 2439-ALLOCATE-ONE-SCL-EXIT
008220                WHEN CR-ID(CR-IDX) = SCL-COMPOSITE-ID(SCL-IDX)
008230                    CONTINUE
008240            END-SEARCH.
008250            IF NOT CR-ST-VIDE(CR-IDX)
008260                GO TO 2439-ALLOCATE-ONE-SCL-EXIT
008270            END-IF.
008280            MOVE 'EN_COURS_RESERVATION' TO CR-STATE(CR-IDX).
008290            PERFORM 2435-ALLOCATE-ONE-COMPONENT
008300                THRU 2438-ALLOCATE-ONE-COMPONENT-EXIT
008310                VARYING CUL-IDX FROM 1 BY 1
008320                UNTIL CUL-IDX > WS-LINK-CNT.
008330            MOVE 'PRET' TO CR-STATE(CR-IDX).
008340        2439-ALLOCATE-ONE-SCL-EXIT.
008350            EXIT.
008360        EJECT
008370 ****************************************************************
008380 *  ALLOCATE ONE UNIT COMPONENT OF THE COMPOSITE AT CR-IDX       *
008390 ****************************************************************
008400        2435-ALLOCATE-ONE-COMPONENT.
008410            IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
008420                GO TO 2438-ALLOCATE-ONE-COMPONENT-EXIT
008430            END-IF.
008440            SET UR-IDX TO 1.
008450            SEARCH ALL UR-ENTRY
008460                AT END
008470                    GO TO 2438-ALLOCATE-ONE-COMPONENT-EXIT
008480                WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
008490                    CONTINUE
008500            END-SEARCH.
008510            IF UR-ST-LIBRE(UR-IDX)
008520                MOVE 'AFFECTE' TO UR-STATE(UR-IDX)
008530            END-IF.
008540        2438-ALLOCATE-ONE-COMPONENT-EXIT.
008550            EXIT.
008560        EJECT
008570 ****************************************************************
008580 *  RELEASE - EVERY LINKED UNIT AFFECTE/OCCUPE BACK TO LIBRE,    *
008590 *  EVERY LINKED COMPOSITE'S COMPONENTS RELEASED AND THE         *
008600 *  COMPOSITE ITSELF SET BACK TO VIDE IF PRET OR AFFECTE.        *
008610 *  A RELEASE FAILURE ON ONE RESOURCE IS LOGGED AND DOES NOT     *
008620 *  STOP THE REST OF THE RELEASE WALK                            *
008630 ****************************************************************
008640        2500-RELEASE-RESOURCES.
008650            PERFORM 2510-RELEASE-ONE-SUL
008660                THRU 2519-RELEASE-ONE-SUL-EXIT
008670                VARYING SUL-IDX FROM 1 BY 1
008680                UNTIL SUL-IDX > WS-SUL-CNT.
008690            PERFORM 2530-RELEASE-ONE-SCL
008700                THRU 2539-RELEASE-ONE-SCL-EXIT
008710                VARYING SCL-IDX FROM 1 BY 1
008720                UNTIL SCL-IDX > WS-SCL-CNT.
008730        2599-RELEASE-RESOURCES-EXIT.
008740            EXIT.
008750        EJECT
008760 ****************************************************************
008770 *  RELEASE ONE LINKED UNIT RESOURCE                              *
008780 ****************************************************************
008790        2510-RELEASE-ONE-SUL.
008800            IF SUL-SERVICE-ID(SUL-IDX) NOT = WS-CURR-SV-ID
008810                GO TO 2519-RELEASE-ONE-SUL-EXIT
008820            END-IF.
008830            SET UR-IDX TO 1.
008840            SEARCH ALL UR-ENTRY
008850                AT END
008860                    DISPLAY 'RELEASE - UNIT NOT FOUND - UR-ID='
008870                            SUL-UNIT-ID(SUL-IDX)
008880                    GO TO 2519-RELEASE-ONE-SUL-EXIT
008890                WHEN UR-ID(UR-IDX) = SUL-UNIT-ID(SUL-IDX)
008900                    CONTINUE
008910            END-SEARCH.
008920            IF UR-ST-AFFECTE(UR-IDX) OR UR-ST-OCCUPE(UR-IDX)
008930                MOVE 'LIBRE' TO UR-STATE(UR-IDX)
008940            ELSE
008950                DISPLAY 'RELEASE - UNIT NOT RELEASABLE - UR-ID='
008960                        UR-ID(UR-IDX) ' FROM ' UR-STATE(UR-IDX)
008970            END-IF.
008980        2519-RELEASE-ONE-SUL-EXIT.
008990            EXIT.
009000        EJECT
009010 ****************************************************************
009020 *  RELEASE ONE LINKED COMPOSITE AND ITS UNIT COMPONENTS         *
009030 ****************************************************************
009040        2530-RELEASE-ONE-SCL.
009050            IF SCL-SERVICE-ID(SCL-IDX) NOT = WS-CURR-SV-ID
009060                GO TO 2539-RELEASE-ONE-SCL-EXIT
009070            END-IF.
009080            SET CR-IDX TO 1.
009090            SEARCH ALL CR-ENTRY
009100                AT END
009110                    DISPLAY 'RELEASE - COMPOSITE NOT FOUND - CR-ID='
009120                            SCL-COMPOSITE-ID(SCL-IDX)
009130                    GO TO 2539-RELEASE-ONE-SCL-EXIT
009140                WHEN CR-ID(CR-IDX) = SCL-COMPOSITE-ID(SCL-IDX)
009150                    CONTINUE
009160            END-SEARCH.
009170            PERFORM 2535-RELEASE-ONE-COMPONENT
009180                THRU 2538-RELEASE-ONE-COMPONENT-EXIT
009190                VARYING CUL-IDX FROM 1 BY 1
009200                UNTIL CUL-IDX > WS-LINK-CNT.
009210            IF CR-ST-PRET(CR-IDX) OR CR-ST-AFFECTE(CR-IDX)
009220                MOVE 'VIDE' TO CR-STATE(CR-IDX)
009230            END-IF.
009240        2539-RELEASE-ONE-SCL-EXIT.
009250            EXIT.
009260        EJECT
009270 ****************************************************************
009280 *  RELEASE ONE UNIT COMPONENT OF THE COMPOSITE AT CR-IDX        *
009290 ****************************************************************
009300        2535-RELEASE-ONE-COMPONENT.
009310            IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
009320                GO TO 2538-RELEASE-ONE-COMPONENT-EXIT
009330            END-IF.
009340            SET UR-IDX TO 1.
009350            SEARCH ALL UR-ENTRY
009360                AT END
009370                    DISPLAY 'RELEASE - UNIT NOT FOUND - UR-ID='
009380                            CUL-UNIT-ID(CUL-IDX)
009390                    GO TO 2538-RELEASE-ONE-COMPONENT-EXIT
009400                WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
009410                    CONTINUE
009420            END-SEARCH.
009430            IF UR-ST-AFFECTE(UR-IDX) OR UR-ST-OCCUPE(UR-IDX)
009440                MOVE 'LIBRE' TO UR-STATE(UR-IDX)
009450            ELSE
009460                DISPLAY 'RELEASE - UNIT NOT RELEASABLE - UR-ID='
009470                        UR-ID(UR-IDX) ' FROM ' UR-STATE(UR-IDX)
009480            END-IF.
009490        2538-RELEASE-ONE-COMPONENT-EXIT.
009500            EXIT.
009510        EJECT
009520 ****************************************************************
009530 *                  WRITE RSASTAT.DAT RESULT LINES               *
009540 ****************************************************************
009550        2900-WRITE-CHK-RESULT.
009560            MOVE WS-CURR-SV-ID TO RSA-SERVICE-ID.
009570            MOVE 'CHK' TO RSA-OP-CODE.
009580            IF WS-AVAILABLE
009590                SET RSA-RES-AVAILABLE TO TRUE
009600                MOVE 'RESOURCES AVAILABLE' TO RSA-MESSAGE
009610            ELSE
009620                SET RSA-RES-UNAVAILABLE TO TRUE
009630                MOVE 'RESOURCES NOT AVAILABLE' TO RSA-MESSAGE
009640            END-IF.
009650            WRITE RSASTAT-REC.
009660        2909-WRITE-CHK-RESULT-EXIT.
009670            EXIT.
009680        EJECT
009690        2910-WRITE-ALO-RESULT.
009700            MOVE WS-CURR-SV-ID TO RSA-SERVICE-ID.
009710            MOVE 'ALO' TO RSA-OP-CODE.
009720            SET RSA-RES-AVAILABLE TO TRUE.
009730            MOVE 'RESOURCES ALLOCATED' TO RSA-MESSAGE.
009740            WRITE RSASTAT-REC.
009750        2919-WRITE-ALO-RESULT-EXIT.
009760            EXIT.
009770        EJECT
009780        2920-WRITE-ALO-REJECT.
009790            MOVE WS-CURR-SV-ID TO RSA-SERVICE-ID.
009800            MOVE 'ALO' TO RSA-OP-CODE.
009810            SET RSA-RES-UNAVAILABLE TO TRUE.
009820            MOVE 'ALLOCATE REJECTED - NOT AVAILABLE' TO RSA-MESSAGE.
009830            WRITE RSASTAT-REC.
009840        2929-WRITE-ALO-REJECT-EXIT.
009850            EXIT.
009860        EJECT
009870        2930-WRITE-REL-RESULT.
009880            MOVE WS-CURR-SV-ID TO RSA-SERVICE-ID.
009890            MOVE 'REL' TO RSA-OP-CODE.
009900            SET RSA-RES-AVAILABLE TO TRUE.
009910            MOVE 'RESOURCES RELEASED' TO RSA-MESSAGE.
009920            WRITE RSASTAT-REC.
009930        2939-WRITE-REL-RESULT-EXIT.
009940            EXIT.
009950        EJECT
009960 ****************************************************************
009970 *   REWRITE THE UNIT AND COMPOSITE RESOURCE MASTERS, IN KEY     *
009980 *   ORDER, SINCE BOTH TABLES WERE TOUCHED THIS RUN              *
009990 ****************************************************************
010000        EOJ9000-REWRITE-MASTERS.
010010            PERFORM EOJ9010-REWRITE-ONE-UNIT
010020                THRU EOJ9019-REWRITE-ONE-UNIT-EXIT
010030                VARYING WS-SUB FROM 1 BY 1
010040                UNTIL WS-SUB > WS-UNIT-CNT.
010050            PERFORM EOJ9020-REWRITE-ONE-COMPOSITE
010060                THRU EOJ9029-REWRITE-ONE-COMPOSITE-EXIT
010070                VARYING WS-SUB FROM 1 BY 1
010080                UNTIL WS-SUB > WS-COMPOSITE-CNT.
010090        EOJ9099-REWRITE-MASTERS-EXIT.
010100            EXIT.
010110        EJECT
010120        EOJ9010-REWRITE-ONE-UNIT.
010130            WRITE UNITRESO-REC FROM UR-ENTRY(WS-SUB).
010140            IF NOT UNITRESO-OK
010150                DISPLAY MSG01-IO-ERROR 'UNITRESO ' WS-UNITRESO-STATUS
010160                GO TO EOJ9900-ABEND
010170            END-IF.
010180        EOJ9019-REWRITE-ONE-UNIT-EXIT.
010190            EXIT.
010200        EJECT
010210        EOJ9020-REWRITE-ONE-COMPOSITE.
010220            WRITE COMPRESO-REC FROM CR-ENTRY(WS-SUB).
010230            IF NOT COMPRESO-OK
010240                DISPLAY MSG01-IO-ERROR 'COMPRESO ' WS-COMPRESO-STATUS
010250                GO TO EOJ9900-ABEND
010260            END-IF.
010270        EOJ9029-REWRITE-ONE-COMPOSITE-EXIT.
010280            EXIT.
010290        EJECT
010300 ****************************************************************
010310 *                        CLOSE FILES                            *
010320 ****************************************************************
010330        EOJ9900-CLOSE-FILES.
010340            CLOSE SERVICE-FILE SVCUNIT-FILE SVCCOMP-FILE
010350                  UNITRES-FILE UNITRES-OUT-FILE
010360                  COMPRES-FILE COMPRES-OUT-FILE COMPUNIT-FILE
010370                  RSAREQ-FILE RSASTAT-FILE.
010380            DISPLAY 'PNRESALC - REQUESTS READ      ' WS-REQ-READ-CNTR.
010390            DISPLAY 'PNRESALC - AVAILABILITY CHECKS ' WS-CHK-CNTR.
010400            DISPLAY 'PNRESALC - ALLOCATIONS DONE    ' WS-ALO-CNTR.
010410            DISPLAY 'PNRESALC - RELEASES DONE       ' WS-REL-CNTR.
010420            DISPLAY 'PNRESALC - REQUESTS REJECTED   ' WS-REJECT-CNTR.
010430            GO TO EOJ9999-EXIT.
010440        EOJ9900-ABEND.
010450            DISPLAY 'PNRESALC ABENDING DUE TO ERROR ABOVE'.
010460            CALL 'CKABEND'.
010470        EOJ9999-EXIT.
010480            EXIT.
