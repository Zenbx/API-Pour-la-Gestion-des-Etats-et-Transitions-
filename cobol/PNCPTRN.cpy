000010 ****************************************************************
000020 *    PNCPTRN  --  TRANSITION LEDGER RECORD LAYOUT               *
000030 *    APPEND-ONLY STATE-CHANGE LOG ENTRY, KEYED BY TR-ID           *
000040 *    COPY THIS BOOK UNDER A CALLER-SUPPLIED 01 LEVEL             *
000050 ****************************************************************
000060 *A.00.00 1989-05-09 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
000070 *A.00.01 1991-09-03 RVG  ADDED RELATED-ENTITY ID FIELDS
000080 *A.01.00 1998-12-02 JFT  Y2K - DATE FIELDS WIDENED TO CCYY
000090 ****************************************************************
000100     05  TR-ID                       PIC 9(09).
000110     05  TR-TYPE                     PIC X(11).
000120         88  TR-TY-NORMALE           VALUE 'NORMALE'.
000130         88  TR-TY-SYNCHRONE         VALUE 'SYNCHRONE'.
000140         88  TR-TY-AUTOMATIQUE       VALUE 'AUTOMATIQUE'.
000150     05  TR-STATUS                   PIC X(11).
000160         88  TR-ST-EN-ATTENTE        VALUE 'EN_ATTENTE'.
000170         88  TR-ST-EN-COURS          VALUE 'EN_COURS'.
000180         88  TR-ST-TERMINEE          VALUE 'TERMINEE'.
000190         88  TR-ST-ECHOUEE           VALUE 'ECHOUEE'.
000200     05  TR-NAME                     PIC X(40).
000210     05  TR-DESCRIPTION              PIC X(200).
000220     05  TR-ERROR-MESSAGE            PIC X(200).
000230     05  TR-AGE-DAYS                 PIC 9(05).
000240     05  TR-CREATED-DATE             PIC 9(08).
000250     05  TR-CREATED-TIME             PIC 9(06).
000260     05  TR-STARTED-DATE             PIC 9(08).
000270     05  TR-STARTED-TIME             PIC 9(06).
000280     05  TR-COMPLETED-DATE           PIC 9(08).
000290     05  TR-COMPLETED-TIME           PIC 9(06).
000300     05  TR-RELATED-SERVICE-ID       PIC 9(09).
000310     05  TR-RELATED-UNIT-ID          PIC 9(09).
000320     05  TR-RELATED-COMPOSITE-ID     PIC 9(09).
000330     05  FILLER                      PIC X(55).
