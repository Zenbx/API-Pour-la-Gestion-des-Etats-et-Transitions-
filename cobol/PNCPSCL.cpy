000010 ****************************************************************
000020 *    PNCPSCL  --  SERVICE-TO-COMPOSITE-RESOURCE REQUIREMENT     *
000030 *    LINK, KEYED BY SCL-SERVICE-ID + SCL-COMPOSITE-ID            *
000040 ****************************************************************
000050 *A.00.00 1989-05-02 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
000060 ****************************************************************
000070     05  SCL-SERVICE-ID              PIC 9(09).
000080     05  SCL-COMPOSITE-ID            PIC 9(09).
000090     05  SCL-IS-REQUIRED             PIC X(01).
000100         88  SCL-REQUIRED            VALUE 'Y'.
000110         88  SCL-OPTIONAL            VALUE 'N'.
000120     05  FILLER                      PIC X(21).
