000010 ****************************************************************
000020 *    PNCPSUL  --  SERVICE-TO-UNIT-RESOURCE REQUIREMENT LINK     *
000030 *    KEYED BY SUL-SERVICE-ID + SUL-UNIT-ID                       *
000040 ****************************************************************
000050 *A.00.00 1989-05-02 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
000060 ****************************************************************
000070     05  SUL-SERVICE-ID              PIC 9(09).
000080     05  SUL-UNIT-ID                 PIC 9(09).
000090     05  SUL-IS-REQUIRED             PIC X(01).
000100         88  SUL-REQUIRED            VALUE 'Y'.
000110         88  SUL-OPTIONAL            VALUE 'N'.
000120     05  FILLER                      PIC X(21).
