000010 ****************************************************************
000020 *    PNCPURS  --  UNIT RESOURCE MASTER RECORD LAYOUT            *
000030 *    ATOMIC ALLOCATABLE RESOURCE, KEYED BY UR-ID                *
000040 *    COPY THIS BOOK UNDER A CALLER-SUPPLIED 01 LEVEL            *
000050 ****************************************************************
000060 *A.00.00 1989-04-11 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
000070 *A.00.01 1991-09-03 RVG  ADDED UR-LAST-USED-DATE/TIME FOR OCCUPE
000080 *A.01.00 1998-12-02 JFT  Y2K - UR-LAST-USED-DATE WIDENED TO CCYY
000090 ****************************************************************
000100     05  UR-ID                       PIC 9(09).
000110     05  UR-NAME                     PIC X(60).
000120     05  UR-DESCRIPTION              PIC X(200).
000130     05  UR-STATE                    PIC X(15).
000140         88  UR-ST-LIBRE             VALUE 'LIBRE'.
000150         88  UR-ST-AFFECTE           VALUE 'AFFECTE'.
000160         88  UR-ST-OCCUPE            VALUE 'OCCUPE'.
000170         88  UR-ST-BLOQUE            VALUE 'BLOQUE'.
000180         88  UR-ST-INDISPONIBLE      VALUE 'INDISPONIBLE'.
000190         88  UR-ST-ZOMBIE            VALUE 'ZOMBIE'.
000200     05  UR-LOCATION                 PIC X(60).
000210     05  UR-CAPACITY                 PIC 9(07).
000220     05  UR-CURRENT-LOAD             PIC 9(07).
000230     05  UR-LAST-USED-DATE           PIC 9(08).
000240     05  UR-LAST-USED-TIME           PIC 9(06).
000250     05  FILLER                      PIC X(28).
