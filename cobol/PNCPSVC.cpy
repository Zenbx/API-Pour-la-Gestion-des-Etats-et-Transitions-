000010 ****************************************************************
000020 *    PNCPSVC  --  SERVICE MASTER RECORD LAYOUT                  *
000030 *    UNIT OF WORK DRIVEN BY THE SERVICE STATE MACHINE           *
000040 *    COPY THIS BOOK UNDER A CALLER-SUPPLIED 01 LEVEL            *
000050 ****************************************************************
000060 *A.00.00 1989-05-02 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
000070 *A.00.01 1991-09-03 RVG  ADDED STARTED/COMPLETED DATE-TIME STAMPS
000080 *A.01.00 1998-12-02 JFT  Y2K - DATE FIELDS WIDENED TO CCYY
000090 ****************************************************************
000100     05  SV-ID                       PIC 9(09).
000110     05  SV-NAME                     PIC X(60).
000120     05  SV-DESCRIPTION              PIC X(200).
000130     05  SV-STATE                    PIC X(15).
000140         88  SV-ST-PLANIFIE          VALUE 'PLANIFIE'.
000150         88  SV-ST-PUBLIE            VALUE 'PUBLIE'.
000160         88  SV-ST-PRET              VALUE 'PRET'.
000170         88  SV-ST-BLOQUE            VALUE 'BLOQUE'.
000180         88  SV-ST-RETARDE           VALUE 'RETARDE'.
000190         88  SV-ST-EN-PAUSE          VALUE 'EN_PAUSE'.
000200         88  SV-ST-EN-COURS          VALUE 'EN_COURS'.
000210         88  SV-ST-ARRETE            VALUE 'ARRETE'.
000220         88  SV-ST-ANNULE            VALUE 'ANNULE'.
000230         88  SV-ST-TERMINE           VALUE 'TERMINE'.
000240         88  SV-ST-FINAL-STATE       VALUES 'ARRETE' 'ANNULE' 'TERMINE'.
000250         88  SV-ST-ERROR-STATE       VALUES 'BLOQUE' 'ARRETE' 'ANNULE'.
000260         88  SV-ST-EXECUTABLE-STATE  VALUES 'PRET' 'EN_COURS'.
000270     05  SV-TYPE                     PIC X(12).
000280         88  SV-TY-BLOQUANT          VALUE 'BLOQUANT'.
000290         88  SV-TY-NON-BLOQUANT      VALUE 'NON_BLOQUANT'.
000300     05  SV-PRIORITY                 PIC X(09).
000310         88  SV-PR-CRITIQUE          VALUE 'CRITIQUE'.
000320         88  SV-PR-HAUTE             VALUE 'HAUTE'.
000330         88  SV-PR-NORMALE           VALUE 'NORMALE'.
000340         88  SV-PR-BASSE             VALUE 'BASSE'.
000350     05  SV-MAX-EXEC-MINUTES         PIC 9(05).
000360     05  SV-AUTO-RETRY               PIC X(01).
000370         88  SV-AUTO-RETRY-YES       VALUE 'Y'.
000380         88  SV-AUTO-RETRY-NO        VALUE 'N'.
000390     05  SV-STARTED-DATE             PIC 9(08).
000400     05  SV-STARTED-TIME             PIC 9(06).
000410     05  SV-COMPLETED-DATE           PIC 9(08).
000420     05  SV-COMPLETED-TIME           PIC 9(06).
000430     05  FILLER                      PIC X(61).
