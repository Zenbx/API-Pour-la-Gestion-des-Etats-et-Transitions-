000010 ****************************************************************
000020 *    PNCPCMP  --  COMPOSITE RESOURCE MASTER RECORD LAYOUT       *
000030 *    BUNDLE OF UNIT RESOURCES, KEYED BY CR-ID                   *
000040 *    COPY THIS BOOK UNDER A CALLER-SUPPLIED 01 LEVEL            *
000050 ****************************************************************
000060 *A.00.00 1989-04-18 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
000070 *A.00.01 1991-09-03 RVG  ADDED CR-LAST-USED-DATE/TIME FOR AFFECTE
000080 ****************************************************************
000090     05  CR-ID                       PIC 9(09).
000100     05  CR-NAME                     PIC X(60).
000110     05  CR-DESCRIPTION              PIC X(200).
000120     05  CR-STATE                    PIC X(20).
000130         88  CR-ST-VIDE              VALUE 'VIDE'.
000140         88  CR-ST-EN-RESERVATION    VALUE 'EN_COURS_RESERVATION'.
000150         88  CR-ST-PRET              VALUE 'PRET'.
000160         88  CR-ST-AFFECTE           VALUE 'AFFECTE'.
000170         88  CR-ST-INDISPONIBLE      VALUE 'INDISPONIBLE'.
000180         88  CR-ST-ZOMBIE            VALUE 'ZOMBIE'.
000190     05  CR-LOCATION                 PIC X(60).
000200     05  CR-TOTAL-CAPACITY           PIC 9(07).
000210     05  CR-MIN-REQUIRED-COMPONENTS  PIC 9(04).
000220     05  CR-LAST-USED-DATE           PIC 9(08).
000230     05  CR-LAST-USED-TIME           PIC 9(06).
000240     05  FILLER                      PIC X(26).
