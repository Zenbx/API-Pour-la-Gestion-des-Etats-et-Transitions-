000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID.    PNUNRALU.
000030        AUTHOR.        R VAN GRIEKEN.
000040        INSTALLATION.  ENGINEERING SYSTEMS - PETRI-NET ENGINE.
000050        DATE-WRITTEN.  04/1989.
000060        DATE-COMPILED.
000070        SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080 ****************************************************************
000090 *                                                                *
000100 *A    ABSTRACT..                                                 *
000110 *  PNUNRALU DRIVES THE UNIT-RESOURCE STATE MACHINE.  A UNIT     *
000120 *  RESOURCE IS THE SMALLEST ALLOCATABLE THING THE ENGINE KNOWS   *
000130 *  ABOUT - IT MOVES LIBRE/AFFECTE/OCCUPE/BLOQUE/INDISPONIBLE/    *
000140 *  ZOMBIE ON ALO (ALLOCATE), USE (USE) AND REL (RELEASE)         *
000150 *  REQUESTS READ FROM URREQ.DAT, AGAINST THE UNITRES.DAT         *
000160 *  MASTER.  THE UPDATED MASTER IS REWRITTEN AT END OF RUN.       *
000170 *                                                                *
000180 *J    JCL..                                                      *
000190 *                                                                *
000200 * //PNUNRALU EXEC PGM=PNUNRALU                                   *
000210 * //SYSOUT   DD SYSOUT=*                                         *
000220 * //UNITRES  DD DISP=SHR,DSN=PROD.PETRINET.UNITRES.DATA          *
000230 * //UNITRESO DD DISP=(,CATLG,CATLG),                              *
000240 * //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
000250 * //URREQ    DD DISP=SHR,DSN=PROD.PETRINET.URREQ.DATA             *
000260 * //SYSPDUMP DD SYSOUT=U,HOLD=YES                                 *
000270 * //*                                                              *
000280 *                                                                *
000290 *P    ENTRY PARAMETERS..                                         *
000300 *     NONE.                                                      *
000310 *                                                                *
000320 *E    ERRORS DETECTED BY THIS ELEMENT..                          *
000330 *     I/O ERROR ON FILES.  UNKNOWN REQUEST OPCODE.  UNIT NOT     *
000340 *     FOUND.  IMPOSSIBLE STATE TRANSITION.                       *
000350 *                                                                *
000360 *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000370 *                                                                *
000380 *     CKDCEXIN ---- DATE CONVERSION (EXTERNAL TO INTERNAL)       *
000390 *     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000400 *                                                                *
000410 *U    USER CONSTANTS AND TABLES REFERENCED..                     *
000420 *     UR-TABLE - IN-MEMORY UNIT RESOURCE MASTER, ASCENDING       *
000430 *     UR-ID, SEARCHED WITH SEARCH ALL - NO ISAM ON THIS BUILD.   *
000440 *                                                                *
000450 ****************************************************************
000460 *----------------------------------------------------------------*
000470 * CHANGE ACTIVITY                                                *
000480 *----------------------------------------------------------------*
000490 * DATE        INIT  TICKET     DESCRIPTION                       *
000500 * ----------- ----  ---------  ------------------------------    *
000510 * 1989-04-12  RVG   ENG-0001   INITIAL VERSION - ALO/USE/REL      *
000520 * 1989-06-30  RVG   ENG-0014   ADDED LAST-USED STAMP ON OCCUPE    *
000530 * 1990-02-19  DCT   ENG-0052   CORRECTED REL FROM OCCUPE          *
000540 * 1991-09-03  RVG   ENG-0118   TABLE SIZE RAISED TO 2000 UNITS    *
000550 * 1993-05-11  LKS   ENG-0201   ABEND ON UNKNOWN OPCODE INSTEAD    *
000560 *                              OF SILENT SKIP                     *
000570 * 1994-11-02  DCT   ENG-0244   DISPLAY COUNTS RENAMED TO MATCH    *
000580 *                              OPERATIONS STANDARDS BULLETIN 7    *
000590 * 1996-01-08  RVG   ENG-0277   ZOMBIE STATE ADDED FOR RUNAWAY     *
000600 *                              UNITS FLAGGED BY THE MONITOR JOB   *
000610 * 1998-09-14  JFT   ENG-0309   Y2K - DATE FIELDS WIDENED TO CCYY  *
000620 * 1999-01-22  JFT   ENG-0312   Y2K - VERIFIED CENTURY WINDOW OK   *
000630 * 2001-07-30  LKS   ENG-0355   RAISED TABLE SIZE TO 4000 UNITS    *
000640 * 2006-03-17  DCT   ENG-0418   ADDED WS-REQ-READ-CNTR TO EOJ      *
000650 *                              COUNTS PER AUDIT REQUEST           *
000660 * 2009-08-11  LKS   ENG-0447   REWRITE PASS SPLIT OUT TO ITS OWN  *
000670 *                              PERFORMED PARAGRAPH PER STANDARDS  *
000680 *                              BULLETIN 11 - NO IN-LINE PERFORM   *
000690 *----------------------------------------------------------------*
000700        ENVIRONMENT DIVISION.
000710        CONFIGURATION SECTION.
000720        SPECIAL-NAMES.
000730            C01 IS TOP-OF-FORM
000740            CLASS ENGINE-ALPHA IS "A" THRU "Z"
000750            UPSI-0 IS PNUNRALU-RERUN-SW
000760                ON STATUS IS PNUNRALU-RERUN.
000770        INPUT-OUTPUT SECTION.
000780        FILE-CONTROL.
000790            SELECT UNITRES-FILE ASSIGN TO UNITRES
000800                ORGANIZATION IS LINE SEQUENTIAL
000810                FILE STATUS IS WS-UNITRES-STATUS.
000820            SELECT UNITRES-OUT-FILE ASSIGN TO UNITRESO
000830                ORGANIZATION IS LINE SEQUENTIAL
000840                FILE STATUS IS WS-UNITRESO-STATUS.
000850            SELECT URREQ-FILE ASSIGN TO URREQ
000860                ORGANIZATION IS LINE SEQUENTIAL
000870                FILE STATUS IS WS-URREQ-STATUS.
000880        DATA DIVISION.
000890        FILE SECTION.
000900        FD  UNITRES-FILE
000910            RECORDING MODE IS F
000920            BLOCK CONTAINS 0 RECORDS.
000930        01  UNITRES-REC.
000940            COPY PNCPURS.
000950        FD  UNITRES-OUT-FILE
000960            RECORDING MODE IS F
000970            BLOCK CONTAINS 0 RECORDS.
000980        01  UNITRESO-REC.
000990            COPY PNCPURS.
001000        FD  URREQ-FILE
001010            RECORDING MODE IS F
001020            BLOCK CONTAINS 0 RECORDS.
001030        01  URREQ-REC.
001040            COPY PNCPREQ.
001050        WORKING-STORAGE SECTION.
001060        01  FILLER                   PIC X(32)
001070                VALUE 'PNUNRALU WORKING STORAGE BEGINS'.
001080 ****************************************************************
001090 *    READ ONLY CONSTANTS AND SWITCHES                           *
001100 ****************************************************************
001110        01  READ-ONLY-WORK-AREA.
001120            05  BINARY1              COMP PIC S9(04) VALUE +1.
001130            05  MSG01-IO-ERROR       PIC X(19)
001140                    VALUE 'I/O ERROR ON FILE -'.
001150            05  END-OF-FILE-INDICATOR PIC X(01).
001160                88  END-OF-FILE       VALUE 'Y'.
001170                88  CONTINUE-PROCESSING VALUE 'N'.
001180            05  WS-UNITRES-STATUS    PIC X(02).
001190                88  UNITRES-OK        VALUE '00'.
001200                88  UNITRES-EOF       VALUE '10'.
001210            05  WS-UNITRESO-STATUS   PIC X(02).
001220                88  UNITRESO-OK       VALUE '00'.
001230            05  WS-URREQ-STATUS      PIC X(02).
001240                88  URREQ-OK          VALUE '00'.
001250                88  URREQ-EOF         VALUE '10'.
001260        01  WS-TODAY-AREA.
001270            05  WS-TODAY-YYYYMMDD    PIC 9(08).
001280            05  FILLER REDEFINES WS-TODAY-YYYYMMDD.
001290                10  WS-TODAY-CC      PIC 9(02).
001300                10  WS-TODAY-YY      PIC 9(02).
001310                10  WS-TODAY-MM      PIC 9(02).
001320                10  WS-TODAY-DD      PIC 9(02).
001330            05  WS-TODAY-HHMMSS      PIC 9(06).
001340        01  WS-KEY-WORK-AREA.
001350            05  WS-KEY-NUMERIC       PIC 9(09).
001360            05  WS-KEY-ALPHA REDEFINES WS-KEY-NUMERIC PIC X(09).
001370        01  WS-OPCODE-WORK-AREA.
001380            05  WS-OPCODE-TEXT       PIC X(03).
001390            05  WS-OPCODE-NUM REDEFINES WS-OPCODE-TEXT PIC 9(03).
001400 ****************************************************************
001410 *                V A R I A B L E   D A T A   A R E A S          *
001420 ****************************************************************
001430        01  VARIABLE-WORK-AREA.
001440            05  WS-SUB               COMP PIC S9(04) VALUE 0.
001450            05  WS-UNIT-CNT          COMP PIC S9(04) VALUE 0.
001460            05  WS-REQ-READ-CNTR     PIC 9(09) COMP-3 VALUE 0.
001470            05  WS-ALO-CNTR          PIC 9(09) COMP-3 VALUE 0.
001480            05  WS-USE-CNTR          PIC 9(09) COMP-3 VALUE 0.
001490            05  WS-REL-CNTR          PIC 9(09) COMP-3 VALUE 0.
001500            05  WS-REJECT-CNTR       PIC 9(09) COMP-3 VALUE 0.
001510            05  WS-TRANS-ERR-MSG     PIC X(50) VALUE SPACE.
001520            05  WS-NEW-STATE         PIC X(15) VALUE SPACE.
001530 ****************************************************************
001540 * UNIT RESOURCE IN-MEMORY TABLE - LOADED ONCE PER RUN, SEARCHED *
001550 * WITH SEARCH ALL SINCE THE TARGET BUILD HAS NO ISAM SUPPORT    *
001560 ****************************************************************
001570        01  UR-TABLE-CONTROL.
001580            05  UR-TABLE-MAX         COMP PIC S9(08) VALUE +4000.
001590        01  UR-TABLE.
001600            05  UR-ENTRY OCCURS 1 TO 4000 TIMES
001610                    DEPENDING ON WS-UNIT-CNT
001620                    ASCENDING KEY IS UR-ID
001630                    INDEXED BY UR-IDX.
001640                10  UR-ID                PIC 9(09).
001650                10  UR-NAME              PIC X(60).
001660                10  UR-DESCRIPTION       PIC X(200).
001670                10  UR-STATE             PIC X(15).
001680                    88  UR-ST-LIBRE        VALUE 'LIBRE'.
001690                    88  UR-ST-AFFECTE      VALUE 'AFFECTE'.
001700                    88  UR-ST-OCCUPE       VALUE 'OCCUPE'.
001710                    88  UR-ST-BLOQUE       VALUE 'BLOQUE'.
001720                    88  UR-ST-INDISPONIBLE VALUE 'INDISPONIBLE'.
001730                    88  UR-ST-ZOMBIE       VALUE 'ZOMBIE'.
001740                10  UR-LOCATION          PIC X(60).
001750                10  UR-CAPACITY          PIC 9(07).
001760                10  UR-CURRENT-LOAD      PIC 9(07).
001770                10  UR-LAST-USED-DATE    PIC 9(08).
001780                10  UR-LAST-USED-TIME    PIC 9(06).
001790                10  FILLER               PIC X(28).
001800        01  FILLER PIC X(32)
001810                VALUE 'PNUNRALU WORKING STORAGE ENDS  '.
001820        PROCEDURE DIVISION.
001830 ****************************************************************
001840 *                        MAINLINE LOGIC                         *
001850 ****************************************************************
001860        0000-CONTROL-PROCESS.
001870            PERFORM 1000-INITIALIZATION
001880                THRU 1099-INITIALIZATION-EXIT.
001890            PERFORM 1100-OPEN-FILES
001900                THRU 1199-OPEN-FILES-EXIT.
001910            PERFORM 1200-LOAD-UNIT-TABLE
001920                THRU 1299-LOAD-UNIT-TABLE-EXIT.
001930            SET CONTINUE-PROCESSING TO TRUE.
001940            PERFORM 2000-MAIN-PROCESS
001950                THRU 2000-MAIN-PROCESS-EXIT
001960                UNTIL END-OF-FILE.
001970            PERFORM EOJ9000-REWRITE-MASTER
001980                THRU EOJ9099-REWRITE-MASTER-EXIT.
001990            PERFORM EOJ9900-CLOSE-FILES
002000                THRU EOJ9999-EXIT.
002010            GOBACK.
002020        EJECT
002030 ****************************************************************
002040 *                         INITIALIZATION                        *
002050 ****************************************************************
002060        1000-INITIALIZATION.
002070            INITIALIZE VARIABLE-WORK-AREA.
002080            MOVE 'N' TO END-OF-FILE-INDICATOR.
002090            ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
002100            ACCEPT WS-TODAY-HHMMSS FROM TIME.
002110        1099-INITIALIZATION-EXIT.
002120            EXIT.
002130        EJECT
002140 ****************************************************************
002150 *                         OPEN ALL FILES                        *
002160 ****************************************************************
002170        1100-OPEN-FILES.
002180            OPEN INPUT UNITRES-FILE.
002190            IF NOT UNITRES-OK
002200                DISPLAY MSG01-IO-ERROR 'UNITRES ' WS-UNITRES-STATUS
002210                GO TO EOJ9900-ABEND
002220            END-IF.
002230            OPEN OUTPUT UNITRES-OUT-FILE.
002240            IF NOT UNITRESO-OK
002250                DISPLAY MSG01-IO-ERROR 'UNITRESO ' WS-UNITRESO-STATUS
002260                GO TO EOJ9900-ABEND
002270            END-IF.
002280            OPEN INPUT URREQ-FILE.
002290            IF NOT URREQ-OK
002300                DISPLAY MSG01-IO-ERROR 'URREQ ' WS-URREQ-STATUS
002310                GO TO EOJ9900-ABEND
002320            END-IF.
002330        1199-OPEN-FILES-EXIT.
002340            EXIT.
002350        EJECT
002360 ****************************************************************
002370 *      LOAD THE UNIT RESOURCE MASTER INTO AN OCCURS TABLE       *
002380 ****************************************************************
002390        1200-LOAD-UNIT-TABLE.
002400            MOVE 0 TO WS-UNIT-CNT.
002410        1210-LOAD-ONE-UNIT.
002420            READ UNITRES-FILE INTO UR-ENTRY(WS-UNIT-CNT + 1)
002430                AT END
002440                    GO TO 1299-LOAD-UNIT-TABLE-EXIT
002450            END-READ.
002460            ADD 1 TO WS-UNIT-CNT.
002470            GO TO 1210-LOAD-ONE-UNIT.
002480        1299-LOAD-UNIT-TABLE-EXIT.
002490            EXIT.
002500        EJECT
002510 ****************************************************************
002520 *                        MAIN PROCESS                           *
002530 ****************************************************************
002540        2000-MAIN-PROCESS.
002550            PERFORM 2100-READ-NEXT-REQUEST
002560                THRU 2199-READ-NEXT-REQUEST-EXIT.
002570            IF NOT END-OF-FILE
002580                PERFORM 2200-PROCESS-REQUEST
002590                    THRU 2299-PROCESS-REQUEST-EXIT
002600            END-IF.
002610        2000-MAIN-PROCESS-EXIT.
002620            EXIT.
002630        EJECT
002640 ****************************************************************
002650 *                    READ NEXT REQUEST RECORD                   *
002660 ****************************************************************
002670        2100-READ-NEXT-REQUEST.
002680            READ URREQ-FILE
002690                AT END
002700                    SET END-OF-FILE TO TRUE
002710            END-READ.
002720            IF NOT END-OF-FILE
002730                ADD 1 TO WS-REQ-READ-CNTR
002740            END-IF.
002750        2199-READ-NEXT-REQUEST-EXIT.
002760            EXIT.
002770        EJECT
002780 ****************************************************************
002790 *              PROCESS ONE ALO / USE / REL REQUEST              *
002800 ****************************************************************
002810        2200-PROCESS-REQUEST.
002820            SET UR-IDX TO 1.
002830            SEARCH ALL UR-ENTRY
002840                AT END
002850                    DISPLAY 'UNIT NOT FOUND - UR-ID='
002860                            REQ-PRIMARY-ID OF URREQ-REC
002870                    ADD 1 TO WS-REJECT-CNTR
002880                    GO TO 2299-PROCESS-REQUEST-EXIT
002890                WHEN UR-ID(UR-IDX) = REQ-PRIMARY-ID OF URREQ-REC
002900                    CONTINUE
002910            END-SEARCH.
002920            EVALUATE REQ-OP-CODE OF URREQ-REC
002930                WHEN 'ALO'
002940                    PERFORM 2300-ALLOCATE-UNIT
002950                        THRU 2399-ALLOCATE-UNIT-EXIT
002960                WHEN 'USE'
002970                    PERFORM 2400-USE-UNIT
002980                        THRU 2499-USE-UNIT-EXIT
002990                WHEN 'REL'
003000                    PERFORM 2500-RELEASE-UNIT
003010                        THRU 2599-RELEASE-UNIT-EXIT
003020                WHEN OTHER
003030                    DISPLAY 'UNKNOWN URREQ OPCODE - '
003040                            REQ-OP-CODE OF URREQ-REC
003050                    GO TO EOJ9900-ABEND
003060            END-EVALUATE.
003070        2299-PROCESS-REQUEST-EXIT.
003080            EXIT.
003090        EJECT
003100 ****************************************************************
003110 *  ALLOCATE - LIBRE TO AFFECTE ONLY, PER THE STATE MACHINE      *
003120 ****************************************************************
003130        2300-ALLOCATE-UNIT.
003140            IF UR-ST-LIBRE(UR-IDX)
003150                MOVE 'AFFECTE' TO UR-STATE(UR-IDX)
003160                ADD 1 TO WS-ALO-CNTR
003170            ELSE
003180                DISPLAY 'IMPOSSIBLE TRANSITION TO AFFECTE - UR-ID='
003190                        UR-ID(UR-IDX) ' FROM ' UR-STATE(UR-IDX)
003200                ADD 1 TO WS-REJECT-CNTR
003210            END-IF.
003220        2399-ALLOCATE-UNIT-EXIT.
003230            EXIT.
003240        EJECT
003250 ****************************************************************
003260 *  USE - AFFECTE TO OCCUPE, STAMPS LAST-USED-AT                 *
003270 ****************************************************************
003280        2400-USE-UNIT.
003290            IF UR-ST-AFFECTE(UR-IDX)
003300                MOVE 'OCCUPE' TO UR-STATE(UR-IDX)
003310                MOVE WS-TODAY-YYYYMMDD TO UR-LAST-USED-DATE(UR-IDX)
003320                MOVE WS-TODAY-HHMMSS TO UR-LAST-USED-TIME(UR-IDX)
003330                ADD 1 TO WS-USE-CNTR
003340            ELSE
003350                DISPLAY 'IMPOSSIBLE TRANSITION TO OCCUPE - UR-ID='
003360                        UR-ID(UR-IDX) ' FROM ' UR-STATE(UR-IDX)
003370                ADD 1 TO WS-REJECT-CNTR
003380            END-IF.
003390        2499-USE-UNIT-EXIT.
003400            EXIT.
003410        EJECT
003420 ****************************************************************
003430 *  RELEASE - AFFECTE OR OCCUPE BACK TO LIBRE (CAN-BE-RELEASED)  *
003440 ****************************************************************
003450        2500-RELEASE-UNIT.
003460            IF UR-ST-AFFECTE(UR-IDX) OR UR-ST-OCCUPE(UR-IDX)
003470                MOVE 'LIBRE' TO UR-STATE(UR-IDX)
003480                ADD 1 TO WS-REL-CNTR
003490            ELSE
003500                DISPLAY 'UNIT NOT RELEASABLE - UR-ID='
003510                        UR-ID(UR-IDX) ' FROM ' UR-STATE(UR-IDX)
003520                ADD 1 TO WS-REJECT-CNTR
003530            END-IF.
003540        2599-RELEASE-UNIT-EXIT.
003550            EXIT.
003560        EJECT
003570 ****************************************************************
003580 *       REWRITE THE UNIT RESOURCE MASTER IN UR-ID ORDER         *
003590 ****************************************************************
003600        EOJ9000-REWRITE-MASTER.
003610            PERFORM EOJ9010-REWRITE-ONE-UNIT
003620                THRU EOJ9019-REWRITE-ONE-UNIT-EXIT
003630                VARYING WS-SUB FROM 1 BY 1
003640                UNTIL WS-SUB > WS-UNIT-CNT.
003650        EOJ9099-REWRITE-MASTER-EXIT.
003660            EXIT.
003670        EJECT
003680        EOJ9010-REWRITE-ONE-UNIT.
003690            WRITE UNITRESO-REC FROM UR-ENTRY(WS-SUB).
003700            IF NOT UNITRESO-OK
003710                DISPLAY MSG01-IO-ERROR 'UNITRESO ' WS-UNITRESO-STATUS
003720                GO TO EOJ9900-ABEND
003730            END-IF.
003740        EOJ9019-REWRITE-ONE-UNIT-EXIT.
003750            EXIT.
003760        EJECT
003770 ****************************************************************
003780 *                        CLOSE FILES                            *
003790 ****************************************************************
003800        EOJ9900-CLOSE-FILES.
003810            CLOSE UNITRES-FILE UNITRES-OUT-FILE URREQ-FILE.
003820            DISPLAY 'PNUNRALU - REQUESTS READ      ' WS-REQ-READ-CNTR.
003830            DISPLAY 'PNUNRALU - UNITS ALLOCATED     ' WS-ALO-CNTR.
003840            DISPLAY 'PNUNRALU - UNITS PUT IN USE    ' WS-USE-CNTR.
003850            DISPLAY 'PNUNRALU - UNITS RELEASED      ' WS-REL-CNTR.
003860            DISPLAY 'PNUNRALU - REQUESTS REJECTED   ' WS-REJECT-CNTR.
003870            GO TO EOJ9999-EXIT.
003880        EOJ9900-ABEND.
003890            DISPLAY 'PNUNRALU ABENDING DUE TO ERROR ABOVE'.
003900            CALL 'CKABEND'.
003910        EOJ9999-EXIT.
003920            EXIT.
