000010 ****************************************************************
000020 *    PNCPMET  --  SYSTEM METRICS ACCUMULATOR WORKING STORAGE    *
000030 *    NOT A FILE RECORD - ONE-RUN REPORT ACCUMULATOR AREA        *
000040 *    COPY THIS BOOK UNDER A CALLER-SUPPLIED 01 LEVEL            *
000050 ****************************************************************
000060 *A.00.00 1989-05-16 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
000070 *A.01.00 1995-03-20 RVG  ADDED WINDOWED PERFORMANCE ACCUMULATORS
000080 ****************************************************************
000090     05  MT-SERVICE-TOTAL            PIC 9(07) COMP-3.
000100     05  MT-SERVICE-BY-STATE         PIC 9(07) COMP-3 OCCURS 10 TIMES.
000110     05  MT-UNIT-TOTAL               PIC 9(07) COMP-3.
000120     05  MT-UNIT-BY-STATE            PIC 9(07) COMP-3 OCCURS 6 TIMES.
000130     05  MT-COMPOSITE-TOTAL          PIC 9(07) COMP-3.
000140     05  MT-COMPOSITE-BY-STATE       PIC 9(07) COMP-3 OCCURS 6 TIMES.
000150     05  MT-TRANSITION-TOTAL         PIC 9(07) COMP-3.
000160     05  MT-TRANSITION-ACTIVE        PIC 9(07) COMP-3.
000170     05  MT-TRANSITION-FAILED        PIC 9(07) COMP-3.
000180     05  MT-AVG-EXEC-SECONDS         PIC 9(05)V9(02).
000190     05  MT-THROUGHPUT-PER-HOUR      PIC 9(05)V9(02).
000200     05  MT-WIN-TOTAL                PIC 9(07) COMP-3.
000210     05  MT-WIN-TERMINEE             PIC 9(07) COMP-3.
000220     05  MT-WIN-ECHOUEE              PIC 9(07) COMP-3.
000230     05  MT-WIN-AVG-SECONDS          PIC 9(05)V9(02).
000240     05  FILLER                      PIC X(10).
