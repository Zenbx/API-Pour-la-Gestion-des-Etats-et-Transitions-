000010 ****************************************************************
000020 *    PNCPMPR  --  METPARM WINDOWED REPORT CONTROL CARD          *
000030 *    ONE OPTIONAL CARD - NARROWS THE ROLLING THROUGHPUT WINDOW  *
000040 *    AND/OR REQUESTS THE EXPLICIT DATE-RANGE WINDOWED           *
000050 *    PERFORMANCE SECTION ON THE SYSTEM METRICS REPORT            *
000060 *    COPY THIS BOOK UNDER A CALLER-SUPPLIED 01 LEVEL             *
000070 ****************************************************************
000080 *A.00.00 1995-03-20 RVG  INITIAL LAYOUT - THROUGHPUT WINDOW HRS
000090 *A.01.00 2002-05-14 DCT  ADDED MPR-RANGE-START-DATE/END-DATE FOR
000100 *                        THE WINDOWED PERFORMANCE SECTION -
000110 *                        ENG-0388
000120 ****************************************************************
000130     05  MPR-WINDOW-HOURS            PIC 9(05).
000140     05  MPR-RANGE-START-DATE        PIC 9(08).
000150     05  MPR-RANGE-END-DATE          PIC 9(08).
000160     05  FILLER                      PIC X(59).
