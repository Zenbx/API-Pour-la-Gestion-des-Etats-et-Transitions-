000010 ****************************************************************
000020 *    PNCPREQ  --  ENGINE REQUEST / TRANSACTION CONTROL RECORD   *
000030 *    ONE TRANSACTION PER LINE, FEEDS EVERY DRIVING PROGRAM IN   *
000040 *    THE PETRI-NET ENGINE SUITE - HOW THE OUTER WORLD'S REQUEST *
000050 *    ENTERS A BATCH RUN, SINCE THERE IS NO ONLINE FRONT END     *
000060 *    COPY THIS BOOK UNDER A CALLER-SUPPLIED 01 LEVEL            *
000070 ****************************************************************
000080 *A.00.00 1989-05-23 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
000090 ****************************************************************
000100     05  REQ-OP-CODE                 PIC X(03).
000110     05  REQ-PRIMARY-ID              PIC 9(09).
000120     05  REQ-SECONDARY-ID            PIC 9(09).
000130     05  REQ-NUMERIC-PARM            PIC 9(05).
000140     05  REQ-TYPE-CODE               PIC X(11).
000150     05  REQ-DESCRIPTION             PIC X(60).
000160     05  REQ-REASON-TEXT             PIC X(60).
000170     05  FILLER                      PIC X(43).
