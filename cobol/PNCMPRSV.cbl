000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID.    PNCMPRSV.
000030        AUTHOR.        R VAN GRIEKEN.
000040        INSTALLATION.  ENGINEERING SYSTEMS - PETRI-NET ENGINE.
000050        DATE-WRITTEN.  05/1989.
000060        DATE-COMPILED.
000070        SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080 ****************************************************************
000090 *                                                                *
000100 *A    ABSTRACT..                                                 *
000110 *  PNCMPRSV DRIVES THE COMPOSITE-RESOURCE STATE MACHINE.  A     *
000120 *  COMPOSITE RESOURCE IS A NAMED BUNDLE OF UNIT RESOURCES (SEE   *
000130 *  PNCPCUL LINK RECORDS) THAT MOVES VIDE/EN_COURS_RESERVATION/   *
000140 *  PRET/AFFECTE/INDISPONIBLE/ZOMBIE ON RES (RESERVE), USE (USE)  *
000150 *  AND REL (RELEASE) REQUESTS READ FROM CRREQ.DAT.  EACH         *
000160 *  TRANSITION DRIVES THE SAME LIBRE/AFFECTE/OCCUPE MOVE ON       *
000170 *  EVERY UNIT RESOURCE LINKED TO THE COMPOSITE - THIS PROGRAM    *
000180 *  DOES NOT CALL PNUNRALU, IT CARRIES THE UNIT RESOURCE MASTER   *
000190 *  IN ITS OWN TABLE AND MAKES THE SAME MOVE PNUNRALU WOULD MAKE. *
000200 *                                                                *
000210 *J    JCL..                                                      *
000220 *                                                                *
000230 * //PNCMPRSV EXEC PGM=PNCMPRSV                                   *
000240 * //SYSOUT   DD SYSOUT=*                                         *
000250 * //COMPRES  DD DISP=SHR,DSN=PROD.PETRINET.COMPRES.DATA          *
000260 * //COMPRESO DD DISP=(,CATLG,CATLG),                              *
000270 * //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
000280 * //COMPUNIT DD DISP=SHR,DSN=PROD.PETRINET.COMPUNIT.DATA         *
000290 * //UNITRES  DD DISP=SHR,DSN=PROD.PETRINET.UNITRES.DATA          *
000300 * //UNITRESO DD DISP=(,CATLG,CATLG),                              *
000310 * //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
000320 * //CRREQ    DD DISP=SHR,DSN=PROD.PETRINET.CRREQ.DATA             *
000330 * //SYSPDUMP DD SYSOUT=U,HOLD=YES                                 *
000340 * //*                                                              *
000350 *                                                                *
000360 *P    ENTRY PARAMETERS..                                         *
000370 *     NONE.                                                      *
000380 *                                                                *
000390 *E    ERRORS DETECTED BY THIS ELEMENT..                          *
000400 *     I/O ERROR ON FILES.  UNKNOWN REQUEST OPCODE.  COMPOSITE    *
000410 *     NOT FOUND.  IMPOSSIBLE STATE TRANSITION.  COMPOSITE HAS    *
000420 *     NO LINKED UNIT COMPONENTS.                                 *
000430 *                                                                *
000440 *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000450 *                                                                *
000460 *     CKDCEXIN ---- DATE CONVERSION (EXTERNAL TO INTERNAL)       *
000470 *     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000480 *                                                                *
000490 *U    USER CONSTANTS AND TABLES REFERENCED..                     *
000500 *     CR-TABLE - IN-MEMORY COMPOSITE RESOURCE MASTER, ASCENDING  *
000510 *     CR-ID, SEARCHED WITH SEARCH ALL.  CUL-TABLE - IN-MEMORY    *
000520 *     COMPOSITE-TO-UNIT LINK, LOADED WHOLE.  UR-TABLE - IN-      *
000530 *     MEMORY UNIT RESOURCE MASTER, ASCENDING UR-ID.  NO ISAM     *
000540 *     ON THIS BUILD.                                             *
000550 *                                                                *
000560 ****************************************************************
000570 *----------------------------------------------------------------*
000580 * CHANGE ACTIVITY                                                *
000590 *----------------------------------------------------------------*
000600 * DATE        INIT  TICKET     DESCRIPTION                       *
000610 * ----------- ----  ---------  ------------------------------    *
000620 * 1989-05-24  RVG   ENG-0019   INITIAL VERSION - RES/USE/REL      *
000630 * 1990-03-02  DCT   ENG-0058   REJECT RESERVE WHEN NO LINKED      *
000640 *                              UNIT COMPONENTS FOUND               *
000650 * 1991-09-03  RVG   ENG-0118   TABLE SIZE RAISED TO 500 COMPOSITE *
000660 *                              RESOURCES, 2000 LINK ROWS           *
000670 * 1993-05-11  LKS   ENG-0201   ABEND ON UNKNOWN OPCODE INSTEAD    *
000680 *                              OF SILENT SKIP                     *
000690 * 1996-01-08  RVG   ENG-0277   ZOMBIE STATE ADDED FOR RUNAWAY     *
000700 *                              COMPOSITES FLAGGED BY MONITOR JOB  *
000710 * 1998-09-14  JFT   ENG-0309   Y2K - DATE FIELDS WIDENED TO CCYY  *
000720 * 1999-01-22  JFT   ENG-0312   Y2K - VERIFIED CENTURY WINDOW OK   *
000730 * 2001-07-30  LKS   ENG-0355   RAISED TABLE SIZES TO 1000/4000    *
000740 * 2004-10-05  DCT   ENG-0399   ADDED WS-PARTIAL-CNTR FOR PARTIAL  *
000750 *                              RESERVE FAILURES PER AUDIT REQUEST *
000760 * 2007-02-19  LKS   ENG-0421   PARTIAL RESERVE NOW BACKS OUT ANY  *
000770 *                              COMPONENTS ALREADY AFFECTE AND     *
000780 *                              DROPS THE COMPOSITE BACK TO VIDE   *
000790 *                              INSTEAD OF INDISPONIBLE - ENGINE   *
000800 *                              STATE TABLE DOES NOT ALLOW         *
000810 *                              EN_COURS_RESERVATION TO            *
000820 *                              INDISPONIBLE DIRECTLY              *
000830 *----------------------------------------------------------------*
000840        ENVIRONMENT DIVISION.
000850        CONFIGURATION SECTION.
000860        SPECIAL-NAMES.
000870            C01 IS TOP-OF-FORM
000880            CLASS ENGINE-ALPHA IS "A" THRU "Z"
000890            UPSI-0 IS PNCMPRSV-RERUN-SW
000900                ON STATUS IS PNCMPRSV-RERUN.
000910        INPUT-OUTPUT SECTION.
000920        FILE-CONTROL.
000930            SELECT COMPRES-FILE ASSIGN TO COMPRES
000940                ORGANIZATION IS LINE SEQUENTIAL
000950                FILE STATUS IS WS-COMPRES-STATUS.
000960            SELECT COMPRES-OUT-FILE ASSIGN TO COMPRESO
000970                ORGANIZATION IS LINE SEQUENTIAL
000980                FILE STATUS IS WS-COMPRESO-STATUS.
000990            SELECT COMPUNIT-FILE ASSIGN TO COMPUNIT
001000                ORGANIZATION IS LINE SEQUENTIAL
001010                FILE STATUS IS WS-COMPUNIT-STATUS.
001020            SELECT UNITRES-FILE ASSIGN TO UNITRES
001030                ORGANIZATION IS LINE SEQUENTIAL
001040                FILE STATUS IS WS-UNITRES-STATUS.
001050            SELECT UNITRES-OUT-FILE ASSIGN TO UNITRESO
001060                ORGANIZATION IS LINE SEQUENTIAL
001070                FILE STATUS IS WS-UNITRESO-STATUS.
001080            SELECT CRREQ-FILE ASSIGN TO CRREQ
001090                ORGANIZATION IS LINE SEQUENTIAL
001100                FILE STATUS IS WS-CRREQ-STATUS.
001110        DATA DIVISION.
001120        FILE SECTION.
001130        FD  COMPRES-FILE
001140            RECORDING MODE IS F
001150            BLOCK CONTAINS 0 RECORDS.
001160        01  COMPRES-REC.
001170            COPY PNCPCMP.
001180        FD  COMPRES-OUT-FILE
001190            RECORDING MODE IS F
001200            BLOCK CONTAINS 0 RECORDS.
001210        01  COMPRESO-REC.
001220            COPY PNCPCMP.
001230        FD  COMPUNIT-FILE
001240            RECORDING MODE IS F
001250            BLOCK CONTAINS 0 RECORDS.
001260        01  COMPUNIT-REC.
001270            COPY PNCPCUL.
001280        FD  UNITRES-FILE
001290            RECORDING MODE IS F
001300            BLOCK CONTAINS 0 RECORDS.
001310        01  UNITRES-REC.
001320            COPY PNCPURS.
001330        FD  UNITRES-OUT-FILE
001340            RECORDING MODE IS F
001350            BLOCK CONTAINS 0 RECORDS.
001360        01  UNITRESO-REC.
001370            COPY PNCPURS.
001380        FD  CRREQ-FILE
001390            RECORDING MODE IS F
001400            BLOCK CONTAINS 0 RECORDS.
001410        01  CRREQ-REC.
001420            COPY PNCPREQ.
001430        WORKING-STORAGE SECTION.
001440        01  FILLER                   PIC X(32)
001450                VALUE 'PNCMPRSV WORKING STORAGE BEGINS'.
001460 ****************************************************************
001470 *    READ ONLY CONSTANTS AND SWITCHES                           *
001480 ****************************************************************
001490        01  READ-ONLY-WORK-AREA.
001500            05  BINARY1              COMP PIC S9(04) VALUE +1.
001510            05  MSG01-IO-ERROR       PIC X(19)
001520                    VALUE 'I/O ERROR ON FILE -'.
001530            05  END-OF-FILE-INDICATOR PIC X(01).
001540                88  END-OF-FILE       VALUE 'Y'.
001550                88  CONTINUE-PROCESSING VALUE 'N'.
001560            05  WS-COMPRES-STATUS    PIC X(02).
001570                88  COMPRES-OK        VALUE '00'.
001580                88  COMPRES-EOF       VALUE '10'.
001590            05  WS-COMPRESO-STATUS   PIC X(02).
001600                88  COMPRESO-OK       VALUE '00'.
001610            05  WS-COMPUNIT-STATUS   PIC X(02).
001620                88  COMPUNIT-OK       VALUE '00'.
001630                88  COMPUNIT-EOF      VALUE '10'.
001640            05  WS-UNITRES-STATUS    PIC X(02).
001650                88  UNITRES-OK        VALUE '00'.
001660                88  UNITRES-EOF       VALUE '10'.
001670            05  WS-UNITRESO-STATUS   PIC X(02).
001680                88  UNITRESO-OK       VALUE '00'.
001690            05  WS-CRREQ-STATUS      PIC X(02).
001700                88  CRREQ-OK          VALUE '00'.
001710                88  CRREQ-EOF         VALUE '10'.
001720        01  WS-TODAY-AREA.
001730            05  WS-TODAY-YYYYMMDD    PIC 9(08).
001740            05  FILLER REDEFINES WS-TODAY-YYYYMMDD.
001750                10  WS-TODAY-CC      PIC 9(02).
001760                10  WS-TODAY-YY      PIC 9(02).
001770                10  WS-TODAY-MM      PIC 9(02).
001780                10  WS-TODAY-DD      PIC 9(02).
001790            05  WS-TODAY-HHMMSS      PIC 9(06).
001800        01  WS-KEY-WORK-AREA.
001810            05  WS-KEY-NUMERIC       PIC 9(09).
001820            05  WS-KEY-ALPHA REDEFINES WS-KEY-NUMERIC PIC X(09).
001830        01  WS-OPCODE-WORK-AREA.
001840            05  WS-OPCODE-TEXT       PIC X(03).
001850            05  WS-OPCODE-NUM REDEFINES WS-OPCODE-TEXT PIC 9(03).
001860 ****************************************************************
001870 *                V A R I A B L E   D A T A   A R E A S          *
001880 ****************************************************************
001890        01  VARIABLE-WORK-AREA.
001900            05  WS-SUB               COMP PIC S9(04) VALUE 0.
001910            05  WS-LINK-SUB          COMP PIC S9(04) VALUE 0.
001920            05  WS-COMPOSITE-CNT     COMP PIC S9(04) VALUE 0.
001930            05  WS-LINK-CNT          COMP PIC S9(04) VALUE 0.
001940            05  WS-UNIT-CNT          COMP PIC S9(04) VALUE 0.
001950            05  WS-REQ-READ-CNTR     PIC 9(09) COMP-3 VALUE 0.
001960            05  WS-RES-CNTR          PIC 9(09) COMP-3 VALUE 0.
001970            05  WS-USE-CNTR          PIC 9(09) COMP-3 VALUE 0.
001980            05  WS-REL-CNTR          PIC 9(09) COMP-3 VALUE 0.
001990            05  WS-REJECT-CNTR       PIC 9(09) COMP-3 VALUE 0.
002000            05  WS-PARTIAL-CNTR      PIC 9(09) COMP-3 VALUE 0.
002010            05  WS-COMPONENT-CNT     COMP PIC S9(04) VALUE 0.
002020            05  WS-COMPONENT-OK-CNT  COMP PIC S9(04) VALUE 0.
002030            05  WS-TRANS-ERR-MSG     PIC X(50) VALUE SPACE.
002040 ****************************************************************
002050 * COMPOSITE RESOURCE IN-MEMORY TABLE - LOADED ONCE PER RUN      *
002060 ****************************************************************
002070        01  CR-TABLE-CONTROL.
002080            05  CR-TABLE-MAX         COMP PIC S9(08) VALUE +1000.
002090        01  CR-TABLE.
002100            05  CR-ENTRY OCCURS 1 TO 1000 TIMES
002110                    DEPENDING ON WS-COMPOSITE-CNT
002120                    ASCENDING KEY IS CR-ID
002130                    INDEXED BY CR-IDX.
002140                10  CR-ID                PIC 9(09).
002150                10  CR-NAME              PIC X(60).
002160                10  CR-DESCRIPTION       PIC X(200).
002170                10  CR-STATE             PIC X(20).
002180                    88  CR-ST-VIDE           VALUE 'VIDE'.
002190                    88  CR-ST-EN-RESERVATION VALUE
002200                            'EN_COURS_RESERVATION'.
002210                    88  CR-ST-PRET           VALUE 'PRET'.
002220                    88  CR-ST-AFFECTE        VALUE 'AFFECTE'.
002230                    88  CR-ST-INDISPONIBLE   VALUE 'INDISPONIBLE'.
002240                    88  CR-ST-ZOMBIE         VALUE 'ZOMBIE'.
002250                10  CR-LOCATION          PIC X(60).
002260                10  CR-TOTAL-CAPACITY    PIC 9(07).
002270                10  CR-MIN-REQ-COMPONENTS PIC 9(04).
002280                10  CR-LAST-USED-DATE    PIC 9(08).
002290                10  CR-LAST-USED-TIME    PIC 9(06).
002300                10  FILLER               PIC X(26).
002310 ****************************************************************
002320 * COMPOSITE-TO-UNIT LINK IN-MEMORY TABLE - LOADED WHOLE, NOT    *
002330 * KEYED, WALKED SEQUENTIALLY FOR EACH COMPOSITE PROCESSED       *
002340 ****************************************************************
002350        01  CUL-TABLE-CONTROL.
002360            05  CUL-TABLE-MAX        COMP PIC S9(08) VALUE +4000.
002370        01  CUL-TABLE.
002380            05  CUL-ENTRY OCCURS 1 TO 4000 TIMES
002390                    DEPENDING ON WS-LINK-CNT
002400                    INDEXED BY CUL-IDX.
002410                10  CUL-COMPOSITE-ID     PIC 9(09).
002420                10  CUL-UNIT-ID          PIC 9(09).
002430                10  CUL-IS-REQUIRED      PIC X(01).
002440                    88  CUL-REQUIRED       VALUE 'Y'.
002450                    88  CUL-OPTIONAL       VALUE 'N'.
002460                10  FILLER               PIC X(21).
002470 ****************************************************************
002480 * UNIT RESOURCE IN-MEMORY TABLE - SAME LAYOUT AND SAME KEY      *
002490 * ORDER PNUNRALU KEEPS, DUPLICATED HERE SO THIS PROGRAM CAN     *
002500 * MAKE THE UNIT RESOURCE MOVE WITHOUT A JOB-STEP BOUNDARY       *
002510 ****************************************************************
002520        01  UR-TABLE-CONTROL.
002530            05  UR-TABLE-MAX         COMP PIC S9(08) VALUE +4000.
002540        01  UR-TABLE.
002550            05  UR-ENTRY OCCURS 1 TO 4000 TIMES
002560                    DEPENDING ON WS-UNIT-CNT
002570                    ASCENDING KEY IS UR-ID
002580                    INDEXED BY UR-IDX.
002590                10  UR-ID                PIC 9(09).
002600                10  UR-NAME              PIC X(60).
002610                10  UR-DESCRIPTION       PIC X(200).
002620                10  UR-STATE             PIC X(15).
002630                    88  UR-ST-LIBRE        VALUE 'LIBRE'.
002640                    88  UR-ST-AFFECTE      VALUE 'AFFECTE'.
002650                    88  UR-ST-OCCUPE       VALUE 'OCCUPE'.
002660                    88  UR-ST-BLOQUE       VALUE 'BLOQUE'.
002670                    88  UR-ST-INDISPONIBLE VALUE 'INDISPONIBLE'.
002680                    88  UR-ST-ZOMBIE       VALUE 'ZOMBIE'.
002690                10  UR-LOCATION          PIC X(60).
002700                10  UR-CAPACITY          PIC 9(07).
002710                10  UR-CURRENT-LOAD      PIC 9(07).
002720                10  UR-LAST-USED-DATE    PIC 9(08).
002730                10  UR-LAST-USED-TIME    PIC 9(06).
002740                10  FILLER               PIC X(28).
002750        01  FILLER PIC X(32)
002760                VALUE 'PNCMPRSV WORKING STORAGE ENDS  '.
002770        PROCEDURE DIVISION.
002780 ****************************************************************
002790 *                        MAINLINE LOGIC                         *
002800 ****************************************************************
002810        0000-CONTROL-PROCESS.
002820            PERFORM 1000-INITIALIZATION
002830                THRU 1099-INITIALIZATION-EXIT.
002840            PERFORM 1100-OPEN-FILES
002850                THRU 1199-OPEN-FILES-EXIT.
002860            PERFORM 1200-LOAD-COMPOSITE-TABLE
002870                THRU 1299-LOAD-COMPOSITE-TABLE-EXIT.
002880            PERFORM 1300-LOAD-LINK-TABLE
002890                THRU 1399-LOAD-LINK-TABLE-EXIT.
002900            PERFORM 1400-LOAD-UNIT-TABLE
002910                THRU 1499-LOAD-UNIT-TABLE-EXIT.
002920            SET CONTINUE-PROCESSING TO TRUE.
002930            PERFORM 2000-MAIN-PROCESS
002940                THRU 2000-MAIN-PROCESS-EXIT
002950                UNTIL END-OF-FILE.
002960            PERFORM EOJ9000-REWRITE-MASTERS
002970                THRU EOJ9099-REWRITE-MASTERS-EXIT.
002980            PERFORM EOJ9900-CLOSE-FILES
002990                THRU EOJ9999-EXIT.
003000            GOBACK.
003010        EJECT
003020 ****************************************************************
003030 *                         INITIALIZATION                        *
003040 ****************************************************************
003050        1000-INITIALIZATION.
003060            INITIALIZE VARIABLE-WORK-AREA.
003070            MOVE 'N' TO END-OF-FILE-INDICATOR.
003080            ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
003090            ACCEPT WS-TODAY-HHMMSS FROM TIME.
003100        1099-INITIALIZATION-EXIT.
003110            EXIT.
003120        EJECT
003130 ****************************************************************
003140 *                         OPEN ALL FILES                        *
003150 ****************************************************************
003160        1100-OPEN-FILES.
003170            OPEN INPUT COMPRES-FILE.
003180            IF NOT COMPRES-OK
003190                DISPLAY MSG01-IO-ERROR 'COMPRES ' WS-COMPRES-STATUS
003200                GO TO EOJ9900-ABEND
003210            END-IF.
003220            OPEN OUTPUT COMPRES-OUT-FILE.
003230            IF NOT COMPRESO-OK
003240                DISPLAY MSG01-IO-ERROR 'COMPRESO ' WS-COMPRESO-STATUS
003250                GO TO EOJ9900-ABEND
003260            END-IF.
003270            OPEN INPUT COMPUNIT-FILE.
003280            IF NOT COMPUNIT-OK
003290                DISPLAY MSG01-IO-ERROR 'COMPUNIT ' WS-COMPUNIT-STATUS
003300                GO TO EOJ9900-ABEND
003310            END-IF.
003320            OPEN INPUT UNITRES-FILE.
003330            IF NOT UNITRES-OK
003340                DISPLAY MSG01-IO-ERROR 'UNITRES ' WS-UNITRES-STATUS
003350                GO TO EOJ9900-ABEND
003360            END-IF.
003370            OPEN OUTPUT UNITRES-OUT-FILE.
003380            IF NOT UNITRESO-OK
003390                DISPLAY MSG01-IO-ERROR 'UNITRESO ' WS-UNITRESO-STATUS
003400                GO TO EOJ9900-ABEND
003410            END-IF.
003420            OPEN INPUT CRREQ-FILE.
003430            IF NOT CRREQ-OK
003440                DISPLAY MSG01-IO-ERROR 'CRREQ ' WS-CRREQ-STATUS
003450                GO TO EOJ9900-ABEND
003460            END-IF.
003470        1199-OPEN-FILES-EXIT.
003480            EXIT.
003490        EJECT
003500 ****************************************************************
003510 *    LOAD THE COMPOSITE RESOURCE MASTER INTO AN OCCURS TABLE    *
003520 ****************************************************************
003530        1200-LOAD-COMPOSITE-TABLE.
003540            MOVE 0 TO WS-COMPOSITE-CNT.
003550        1210-LOAD-ONE-COMPOSITE.
003560            READ COMPRES-FILE INTO CR-ENTRY(WS-COMPOSITE-CNT + 1)
003570                AT END
003580                    GO TO 1299-LOAD-COMPOSITE-TABLE-EXIT
003590            END-READ.
003600            ADD 1 TO WS-COMPOSITE-CNT.
003610            GO TO 1210-LOAD-ONE-COMPOSITE.
003620        1299-LOAD-COMPOSITE-TABLE-EXIT.
003630            EXIT.
003640        EJECT
003650 ****************************************************************
003660 *    LOAD THE COMPOSITE-TO-UNIT LINK ROWS, WHOLE, UNKEYED       *
003670 ****************************************************************
003680        1300-LOAD-LINK-TABLE.
003690            MOVE 0 TO WS-LINK-CNT.
003700        1310-LOAD-ONE-LINK.
003710            READ COMPUNIT-FILE INTO CUL-ENTRY(WS-LINK-CNT + 1)
003720                AT END
003730                    GO TO 1399-LOAD-LINK-TABLE-EXIT
003740            END-READ.
003750            ADD 1 TO WS-LINK-CNT.
003760            GO TO 1310-LOAD-ONE-LINK.
003770        1399-LOAD-LINK-TABLE-EXIT.
003780            EXIT.
003790        EJECT
003800 ****************************************************************
003810 *      LOAD THE UNIT RESOURCE MASTER INTO AN OCCURS TABLE       *
003820 ****************************************************************
003830        1400-LOAD-UNIT-TABLE.
003840            MOVE 0 TO WS-UNIT-CNT.
003850        1410-LOAD-ONE-UNIT.
003860            READ UNITRES-FILE INTO UR-ENTRY(WS-UNIT-CNT + 1)
003870                AT END
003880                    GO TO 1499-LOAD-UNIT-TABLE-EXIT
003890            END-READ.
003900            ADD 1 TO WS-UNIT-CNT.
003910            GO TO 1410-LOAD-ONE-UNIT.
003920        1499-LOAD-UNIT-TABLE-EXIT.
003930            EXIT.
003940        EJECT
003950 ****************************************************************
003960 *                        MAIN PROCESS                           *
003970 ****************************************************************
003980        2000-MAIN-PROCESS.
003990            PERFORM 2100-READ-NEXT-REQUEST
004000                THRU 2199-READ-NEXT-REQUEST-EXIT.
004010            IF NOT END-OF-FILE
004020                PERFORM 2200-PROCESS-REQUEST
004030                    THRU 2299-PROCESS-REQUEST-EXIT
004040            END-IF.
004050        2000-MAIN-PROCESS-EXIT.
004060            EXIT.
004070        EJECT
004080 ****************************************************************
004090 *                    READ NEXT REQUEST RECORD                   *
004100 ****************************************************************
004110        2100-READ-NEXT-REQUEST.
004120            READ CRREQ-FILE
004130                AT END
004140                    SET END-OF-FILE TO TRUE
004150            END-READ.
004160            IF NOT END-OF-FILE
004170                ADD 1 TO WS-REQ-READ-CNTR
004180            END-IF.
004190        2199-READ-NEXT-REQUEST-EXIT.
004200            EXIT.
004210        EJECT
004220 ****************************************************************
004230 *              PROCESS ONE RES / USE / REL REQUEST              *
004240 ****************************************************************
004250        2200-PROCESS-REQUEST.
004260            SET CR-IDX TO 1.
004270            SEARCH ALL CR-ENTRY
004280                AT END
004290                    DISPLAY 'COMPOSITE NOT FOUND - CR-ID='
004300                            REQ-PRIMARY-ID OF CRREQ-REC
004310                    ADD 1 TO WS-REJECT-CNTR
004320                    GO TO 2299-PROCESS-REQUEST-EXIT
004330                WHEN CR-ID(CR-IDX) = REQ-PRIMARY-ID OF CRREQ-REC
004340                    CONTINUE
004350            END-SEARCH.
004360            EVALUATE REQ-OP-CODE OF CRREQ-REC
004370                WHEN 'RES'
004380                    PERFORM 2300-RESERVE-COMPOSITE
004390                        THRU 2399-RESERVE-COMPOSITE-EXIT
004400                WHEN 'USE'
004410                    PERFORM 2400-USE-COMPOSITE
004420                        THRU 2499-USE-COMPOSITE-EXIT
004430                WHEN 'REL'
004440                    PERFORM 2500-RELEASE-COMPOSITE
004450                        THRU 2599-RELEASE-COMPOSITE-EXIT
004460                WHEN OTHER
004470                    DISPLAY 'UNKNOWN CRREQ OPCODE - '
004480                            REQ-OP-CODE OF CRREQ-REC
004490                    GO TO EOJ9900-ABEND
004500            END-EVALUATE.
004510        2299-PROCESS-REQUEST-EXIT.
004520            EXIT.
004530        EJECT
004540 ****************************************************************
004550 *  RESERVE - VIDE TO EN_COURS_RESERVATION, ALLOCATE EVERY       *
004560 *  LINKED UNIT COMPONENT, THEN ON TO PRET IF ALL ALLOCATED      *
004570 ****************************************************************
004580        2300-RESERVE-COMPOSITE.
004590            IF NOT CR-ST-VIDE(CR-IDX)
004600                DISPLAY 'IMPOSSIBLE TRANSITION TO PRET - CR-ID='
004610                        CR-ID(CR-IDX) ' FROM ' CR-STATE(CR-IDX)
004620                ADD 1 TO WS-REJECT-CNTR
004630                GO TO 2399-RESERVE-COMPOSITE-EXIT
004640            END-IF.
004650            MOVE 'EN_COURS_RESERVATION' TO CR-STATE(CR-IDX).
004660            MOVE 0 TO WS-COMPONENT-CNT.
004670            MOVE 0 TO WS-COMPONENT-OK-CNT.
004680            PERFORM 2310-ALLOCATE-ONE-COMPONENT
004690                THRU 2319-ALLOCATE-ONE-COMPONENT-EXIT
004700                VARYING CUL-IDX FROM 1 BY 1
004710                UNTIL CUL-IDX > WS-LINK-CNT.
004720            IF WS-COMPONENT-CNT = 0
004730                DISPLAY 'COMPOSITE HAS NO LINKED UNITS - CR-ID='
004740                        CR-ID(CR-IDX)
004750                MOVE 'VIDE' TO CR-STATE(CR-IDX)
004760                ADD 1 TO WS-REJECT-CNTR
004770            ELSE
004780                IF WS-COMPONENT-OK-CNT = WS-COMPONENT-CNT
004790                    MOVE 'PRET' TO CR-STATE(CR-IDX)
004800                    ADD 1 TO WS-RES-CNTR
004810                ELSE
004820                    DISPLAY 'PARTIAL RESERVE - CR-ID=' CR-ID(CR-IDX)
004830                            ' COMPONENTS OK=' WS-COMPONENT-OK-CNT
004840                            ' OF ' WS-COMPONENT-CNT ' - BACKING OUT'
004850                    PERFORM 2510-RELEASE-ONE-COMPONENT
004860                        THRU 2519-RELEASE-ONE-COMPONENT-EXIT
004870                        VARYING CUL-IDX FROM 1 BY 1
004880                        UNTIL CUL-IDX > WS-LINK-CNT
004890                    MOVE 'VIDE' TO CR-STATE(CR-IDX)
004900                    ADD 1 TO WS-PARTIAL-CNTR
004910                END-IF
004920            END-IF.
004930        2399-RESERVE-COMPOSITE-EXIT.
004940            EXIT.
004950        EJECT
004960 ****************************************************************
004970 *  ALLOCATE ONE LINKED UNIT COMPONENT, IF THE LINK ROW          *
004980 *  BELONGS TO THE COMPOSITE CURRENTLY BEING RESERVED            *
004990 ****************************************************************
005000        2310-ALLOCATE-ONE-COMPONENT.
005010            IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
005020                GO TO 2319-ALLOCATE-ONE-COMPONENT-EXIT
005030            END-IF.
005040            ADD 1 TO WS-COMPONENT-CNT.
005050            SET UR-IDX TO 1.
005060            SEARCH ALL UR-ENTRY
005070                AT END
005080                    DISPLAY 'UNIT NOT FOUND - UR-ID='
005090                            CUL-UNIT-ID(CUL-IDX)
005100                    GO TO 2319-ALLOCATE-ONE-COMPONENT-EXIT
005110                WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
005120                    CONTINUE
005130            END-SEARCH.
005140            IF UR-ST-LIBRE(UR-IDX)
005150                MOVE 'AFFECTE' TO UR-STATE(UR-IDX)
005160                ADD 1 TO WS-COMPONENT-OK-CNT
005170            ELSE
005180                DISPLAY 'UNIT NOT AVAILABLE - UR-ID=' UR-ID(UR-IDX)
005190                        ' STATE=' UR-STATE(UR-IDX)
005200            END-IF.
005210        2319-ALLOCATE-ONE-COMPONENT-EXIT.
005220            EXIT.
005230        EJECT
005240 ****************************************************************
005250 *  USE - PRET TO AFFECTE, STAMPS LAST-USED-AT, USES EVERY       *
005260 *  LINKED UNIT COMPONENT                                        *
005270 ****************************************************************
005280        2400-USE-COMPOSITE.
005290            IF NOT CR-ST-PRET(CR-IDX)
005300                DISPLAY 'IMPOSSIBLE TRANSITION TO AFFECTE - CR-ID='
005310                        CR-ID(CR-IDX) ' FROM ' CR-STATE(CR-IDX)
005320                ADD 1 TO WS-REJECT-CNTR
005330                GO TO 2499-USE-COMPOSITE-EXIT
005340            END-IF.
005350            MOVE 'AFFECTE' TO CR-STATE(CR-IDX).
005360            MOVE WS-TODAY-YYYYMMDD TO CR-LAST-USED-DATE(CR-IDX).
005370            MOVE WS-TODAY-HHMMSS TO CR-LAST-USED-TIME(CR-IDX).
005380            PERFORM 2410-USE-ONE-COMPONENT
005390                THRU 2419-USE-ONE-COMPONENT-EXIT
005400                VARYING CUL-IDX FROM 1 BY 1
005410                UNTIL CUL-IDX > WS-LINK-CNT.
005420            ADD 1 TO WS-USE-CNTR.
005430        2499-USE-COMPOSITE-EXIT.
005440            EXIT.
005450        EJECT
005460 ****************************************************************
005470 *  USE ONE LINKED UNIT COMPONENT OF THE COMPOSITE IN USE        *
005480 ****************************************************************
005490        2410-USE-ONE-COMPONENT.
005500            IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
005510                GO TO 2419-USE-ONE-COMPONENT-EXIT
005520            END-IF.
005530            SET UR-IDX TO 1.
005540            SEARCH ALL UR-ENTRY
005550                AT END
005560                    DISPLAY 'UNIT NOT FOUND - UR-ID='
005570                            CUL-UNIT-ID(CUL-IDX)
005580                    GO TO 2419-USE-ONE-COMPONENT-EXIT
005590                WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
005600                    CONTINUE
005610            END-SEARCH.
005620            IF UR-ST-AFFECTE(UR-IDX)
005630                MOVE 'OCCUPE' TO UR-STATE(UR-IDX)
005640                MOVE WS-TODAY-YYYYMMDD TO UR-LAST-USED-DATE(UR-IDX)
005650                MOVE WS-TODAY-HHMMSS TO UR-LAST-USED-TIME(UR-IDX)
005660            ELSE
005670                DISPLAY 'UNIT NOT AFFECTE - UR-ID=' UR-ID(UR-IDX)
005680                        ' STATE=' UR-STATE(UR-IDX)
005690            END-IF.
005700        2419-USE-ONE-COMPONENT-EXIT.
005710            EXIT.
005720        EJECT
005730 ****************************************************************
005740 *  RELEASE - AFFECTE BACK TO VIDE, RELEASES EVERY LINKED        *
005750 *  UNIT COMPONENT BACK TO LIBRE                                 *
005760 ****************************************************************
005770        2500-RELEASE-COMPOSITE.
005780            IF NOT CR-ST-AFFECTE(CR-IDX)
005790                DISPLAY 'COMPOSITE NOT RELEASABLE - CR-ID='
005800                        CR-ID(CR-IDX) ' FROM ' CR-STATE(CR-IDX)
005810                ADD 1 TO WS-REJECT-CNTR
005820                GO TO 2599-RELEASE-COMPOSITE-EXIT
005830            END-IF.
005840            PERFORM 2510-RELEASE-ONE-COMPONENT
005850                THRU 2519-RELEASE-ONE-COMPONENT-EXIT
005860                VARYING CUL-IDX FROM 1 BY 1
005870                UNTIL CUL-IDX > WS-LINK-CNT.
005880            MOVE 'VIDE' TO CR-STATE(CR-IDX).
005890            ADD 1 TO WS-REL-CNTR.
005900        2599-RELEASE-COMPOSITE-EXIT.
005910            EXIT.
005920        EJECT
005930 ****************************************************************
005940 *  RELEASE ONE LINKED UNIT COMPONENT OF THE COMPOSITE           *
005950 ****************************************************************
005960        2510-RELEASE-ONE-COMPONENT.
005970            IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
005980                GO TO 2519-RELEASE-ONE-COMPONENT-EXIT
005990            END-IF.
006000            SET UR-IDX TO 1.
006010            SEARCH ALL UR-ENTRY
006020                AT END
006030                    DISPLAY 'UNIT NOT FOUND - UR-ID='
006040                            CUL-UNIT-ID(CUL-IDX)
006050                    GO TO 2519-RELEASE-ONE-COMPONENT-EXIT
006060                WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
006070                    CONTINUE
006080            END-SEARCH.
006090            IF UR-ST-AFFECTE(UR-IDX) OR UR-ST-OCCUPE(UR-IDX)
006100                MOVE 'LIBRE' TO UR-STATE(UR-IDX)
006110            ELSE
006120                DISPLAY 'UNIT NOT RELEASABLE - UR-ID=' UR-ID(UR-IDX)
006130                        ' FROM ' UR-STATE(UR-IDX)
006140            END-IF.
006150        2519-RELEASE-ONE-COMPONENT-EXIT.
006160            EXIT.
006170        EJECT
006180 ****************************************************************
006190 *   REWRITE THE COMPOSITE AND UNIT RESOURCE MASTERS, IN KEY     *
006200 *   ORDER, SINCE BOTH TABLES WERE TOUCHED THIS RUN              *
006210 ****************************************************************
006220        EOJ9000-REWRITE-MASTERS.
006230            PERFORM EOJ9010-REWRITE-ONE-COMPOSITE
006240                THRU EOJ9019-REWRITE-ONE-COMPOSITE-EXIT
006250                VARYING WS-SUB FROM 1 BY 1
006260                UNTIL WS-SUB > WS-COMPOSITE-CNT.
006270            PERFORM EOJ9020-REWRITE-ONE-UNIT
006280                THRU EOJ9029-REWRITE-ONE-UNIT-EXIT
006290                VARYING WS-SUB FROM 1 BY 1
006300                UNTIL WS-SUB > WS-UNIT-CNT.
006310        EOJ9099-REWRITE-MASTERS-EXIT.
006320            EXIT.
006330        EJECT
006340 ****************************************************************
006350 *   REWRITE ONE COMPOSITE RESOURCE MASTER RECORD                *
006360 ****************************************************************
006370        EOJ9010-REWRITE-ONE-COMPOSITE.
006380            WRITE COMPRESO-REC FROM CR-ENTRY(WS-SUB).
006390            IF NOT COMPRESO-OK
006400                DISPLAY MSG01-IO-ERROR 'COMPRESO ' WS-COMPRESO-STATUS
006410                GO TO EOJ9900-ABEND
006420            END-IF.
006430        EOJ9019-REWRITE-ONE-COMPOSITE-EXIT.
006440            EXIT.
006450        EJECT
006460 ****************************************************************
006470 *   REWRITE ONE UNIT RESOURCE MASTER RECORD                     *
006480 ****************************************************************
006490        EOJ9020-REWRITE-ONE-UNIT.
006500            WRITE UNITRESO-REC FROM UR-ENTRY(WS-SUB).
006510            IF NOT UNITRESO-OK
006520                DISPLAY MSG01-IO-ERROR 'UNITRESO ' WS-UNITRESO-STATUS
006530                GO TO EOJ9900-ABEND
006540            END-IF.
006550        EOJ9029-REWRITE-ONE-UNIT-EXIT.
006560            EXIT.
006570        EJECT
006580 ****************************************************************
006590 *                        CLOSE FILES                            *
006600 ****************************************************************
006610        EOJ9900-CLOSE-FILES.
006620            CLOSE COMPRES-FILE COMPRES-OUT-FILE COMPUNIT-FILE
006630                  UNITRES-FILE UNITRES-OUT-FILE CRREQ-FILE.
006640            DISPLAY 'PNCMPRSV - REQUESTS READ      ' WS-REQ-READ-CNTR.
006650            DISPLAY 'PNCMPRSV - COMPOSITES RESERVED ' WS-RES-CNTR.
006660            DISPLAY 'PNCMPRSV - COMPOSITES PUT IN USE ' WS-USE-CNTR.
006670            DISPLAY 'PNCMPRSV - COMPOSITES RELEASED ' WS-REL-CNTR.
006680            DISPLAY 'PNCMPRSV - PARTIAL RESERVES    ' WS-PARTIAL-CNTR.
006690            DISPLAY 'PNCMPRSV - REQUESTS REJECTED   ' WS-REJECT-CNTR.
006700            GO TO EOJ9999-EXIT.
006710        EOJ9900-ABEND.
006720            DISPLAY 'PNCMPRSV ABENDING DUE TO ERROR ABOVE'.
006730            CALL 'CKABEND'.
006740        EOJ9999-EXIT.
006750            EXIT.
