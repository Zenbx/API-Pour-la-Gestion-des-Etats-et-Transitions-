000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID.    PNTRNLOG.
000030        AUTHOR.        L K SANDERS.
000040        INSTALLATION.  ENGINEERING SYSTEMS - PETRI-NET ENGINE.
000050        DATE-WRITTEN.  09/1989.
000060        DATE-COMPILED.
000070        SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080 ****************************************************************
000090 *                                                                *
000100 *A    ABSTRACT..                                                 *
000110 *  PNTRNLOG MAINTAINS THE APPEND-ONLY TRANSITION LEDGER ON       *
000120 *  TRANS.DAT.  FIVE REQUEST TYPES ARE SERVICED -                 *
000130 *     REC  RECORD A NEW TRANSITION, STATUS EN_ATTENTE            *
000140 *     TRG  TRIGGER A SYNCHRONOUS TRANSITION - RECORD, START,     *
000150 *          EXECUTE AND COMPLETE IT IN ONE PASS                   *
000160 *     AUT  PROCESS EVERY PENDING AUTOMATIQUE TRANSITION          *
000170 *          ALREADY ON THE LEDGER - START THEN EXECUTE EACH       *
000180 *     CAN  CANCEL AN EN_COURS TRANSITION WITH A REASON           *
000190 *     CLN  RETENTION CLEANUP - DROP TERMINEE/ECHOUEE ROWS        *
000200 *          OLDER THAN THE N-DAY CUTOFF CARRIED IN THE REQUEST    *
000210 *  THE MERGED DELTA FILE TRANSADD.DAT, PRODUCED BY PNSVCMGR'S    *
000220 *  SERVICE LIFECYCLE STEPS EARLIER IN THE NIGHT, IS READ AND     *
000230 *  FOLDED INTO TRANS.DAT BY THIS SAME RUN BEFORE THE REQUEST     *
000240 *  FILE IS PROCESSED, SINCE THIS BUILD CANNOT HOLD TWO WRITERS   *
000250 *  OPEN AGAINST TRANS.DAT AT ONCE.                                *
000260 *                                                                *
000270 *J    JCL..                                                      *
000280 *                                                                *
000290 * //PNTRNLOG EXEC PGM=PNTRNLOG                                   *
000300 * //SYSOUT   DD SYSOUT=*                                         *
000310 * //TRANS    DD DISP=SHR,DSN=PROD.PETRINET.TRANS.DATA            *
000320 * //TRANSO   DD DISP=(,CATLG,CATLG),                              *
000330 * //            UNIT=SYSDA,SPACE=(CYL,(10,10),RLSE)               *
000340 * //TRANSADD DD DISP=SHR,DSN=PROD.PETRINET.TRANSADD.DATA         *
000350 * //TRNREQ   DD DISP=SHR,DSN=PROD.PETRINET.TRNREQ.DATA           *
000360 * //SYSPDUMP DD SYSOUT=U,HOLD=YES                                 *
000370 * //*                                                              *
000380 *                                                                *
000390 *P    ENTRY PARAMETERS..                                         *
000400 *     NONE.                                                      *
000410 *                                                                *
000420 *E    ERRORS DETECTED BY THIS ELEMENT..                          *
000430 *     I/O ERROR ON FILES.  UNKNOWN REQUEST OPCODE.  TRANSITION   *
000440 *     NOT FOUND FOR CAN REQUEST.  ILLEGAL STATE FOR TRG START.   *
000450 *                                                                *
000460 *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000470 *                                                                *
000480 *     CKDCARTH ---- DATE ARITHMETIC (ADD/SUBTRACT DAYS)          *
000490 *     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000500 *                                                                *
000510 *U    USER CONSTANTS AND TABLES REFERENCED..                     *
000520 *     TR-TABLE - IN-MEMORY, LOADED ONCE PER RUN FROM TRANS.DAT   *
000530 *     PLUS THE TRANSADD.DAT DELTA ROWS, NO ISAM ON THIS BUILD.   *
000540 *     WS-TRN-SEQ-CNTR - BATCH-RUN SEQUENCE USED TO BUILD TR-NAME *
000550 *     SINCE COBOL HAS NO WALL-CLOCK MILLIS SOURCE SUITABLE FOR   *
000560 *     A BUSINESS KEY.  SEEDED FROM THE HIGHEST TR-ID ON THE      *
000570 *     INPUT LEDGER SO NAMES NEVER COLLIDE ACROSS RUNS.            *
000580 *                                                                *
000590 ****************************************************************
000600 *----------------------------------------------------------------*
000610 * CHANGE ACTIVITY                                                *
000620 *----------------------------------------------------------------*
000630 * DATE        INIT  TICKET     DESCRIPTION                       *
000640 * ----------- ----  ---------  ------------------------------    *
000650 * 1989-09-08  LKS   ENG-0052   INITIAL VERSION - REC/TRG/AUT      *
000660 * 1990-02-19  RVG   ENG-0069   ADDED CAN OPCODE                   *
000670 * 1990-08-30  DCT   ENG-0091   ADDED CLN RETENTION CLEANUP        *
000680 * 1992-04-07  LKS   ENG-0143   FOLDS TRANSADD.DAT DELTA ROWS IN   *
000690 *                              AHEAD OF THE REQUEST FILE           *
000700 * 1994-11-21  RVG   ENG-0224   TR-NAME SEQUENCE NOW SEEDED FROM   *
000710 *                              HIGHEST TR-ID ON INPUT, NOT RESET  *
000720 *                              TO ZERO EACH RUN                   *
000730 * 1998-10-05  JFT   ENG-0310   Y2K - DATE FIELDS WIDENED TO CCYY  *
000740 * 1999-01-22  JFT   ENG-0313   Y2K - VERIFIED CENTURY WINDOW OK   *
000750 * 2001-03-14  DCT   ENG-0350   AUT PASS NOW RE-SCANS TABLE UNTIL  *
000760 *                              NO MORE EN_ATTENTE AUTOMATIQUE     *
000770 *                              ROWS REMAIN, NOT JUST ONE PASS      *
000780 *----------------------------------------------------------------*
000790        ENVIRONMENT DIVISION.
000800        CONFIGURATION SECTION.
000810        SPECIAL-NAMES.
000820            C01 IS TOP-OF-FORM
000830            CLASS ENGINE-ALPHA IS "A" THRU "Z"
000840            UPSI-0 IS PNTRNLOG-RERUN-SW
000850                ON STATUS IS PNTRNLOG-RERUN.
000860        INPUT-OUTPUT SECTION.
000870        FILE-CONTROL.
000880            SELECT TRANS-FILE ASSIGN TO TRANS
000890                ORGANIZATION IS LINE SEQUENTIAL
000900                FILE STATUS IS WS-TRANS-STATUS.
000910            SELECT TRANS-OUT-FILE ASSIGN TO TRANSO
000920                ORGANIZATION IS LINE SEQUENTIAL
000930                FILE STATUS IS WS-TRANSO-STATUS.
000940            SELECT TRANSADD-FILE ASSIGN TO TRANSADD
000950                ORGANIZATION IS LINE SEQUENTIAL
000960                FILE STATUS IS WS-TRANSADD-STATUS.
000970            SELECT TRNREQ-FILE ASSIGN TO TRNREQ
000980                ORGANIZATION IS LINE SEQUENTIAL
000990                FILE STATUS IS WS-TRNREQ-STATUS.
001000        DATA DIVISION.
001010        FILE SECTION.
001020        FD  TRANS-FILE
001030            RECORDING MODE IS F
001040            BLOCK CONTAINS 0 RECORDS.
001050        01  TRANS-REC.
001060            COPY PNCPTRN.
001070        FD  TRANS-OUT-FILE
001080            RECORDING MODE IS F
001090            BLOCK CONTAINS 0 RECORDS.
001100        01  TRANSO-REC.
001110            COPY PNCPTRN.
001120        FD  TRANSADD-FILE
001130            RECORDING MODE IS F
001140            BLOCK CONTAINS 0 RECORDS.
001150        01  TRANSADD-REC.
001160            COPY PNCPTRN.
001170        FD  TRNREQ-FILE
001180            RECORDING MODE IS F
001190            BLOCK CONTAINS 0 RECORDS.
001200        01  TRNREQ-REC.
001210            COPY PNCPREQ.
001220        WORKING-STORAGE SECTION.
001230        01  FILLER                   PIC X(32)
001240                VALUE 'PNTRNLOG WORKING STORAGE BEGINS'.
001250 ****************************************************************
001260 *    READ ONLY CONSTANTS AND SWITCHES                           *
001270 ****************************************************************
001280        01  READ-ONLY-WORK-AREA.
001290            05  BINARY1              COMP PIC S9(04) VALUE +1.
001300            05  MSG01-IO-ERROR       PIC X(19)
001310                    VALUE 'I/O ERROR ON FILE -'.
001320            05  END-OF-FILE-INDICATOR PIC X(01).
001330                88  END-OF-FILE       VALUE 'Y'.
001340                88  CONTINUE-PROCESSING VALUE 'N'.
001350            05  WS-TRANS-STATUS      PIC X(02).
001360                88  TRANS-OK          VALUE '00'.
001370                88  TRANS-EOF         VALUE '10'.
001380            05  WS-TRANSO-STATUS     PIC X(02).
001390                88  TRANSO-OK         VALUE '00'.
001400            05  WS-TRANSADD-STATUS   PIC X(02).
001410                88  TRANSADD-OK       VALUE '00'.
001420                88  TRANSADD-EOF      VALUE '10'.
001430            05  WS-TRNREQ-STATUS     PIC X(02).
001440                88  TRNREQ-OK         VALUE '00'.
001450                88  TRNREQ-EOF        VALUE '10'.
001460        01  WS-TODAY-AREA.
001470            05  WS-TODAY-YYYYMMDD    PIC 9(08).
001480            05  FILLER REDEFINES WS-TODAY-YYYYMMDD.
001490                10  WS-TODAY-CC      PIC 9(02).
001500                10  WS-TODAY-YY      PIC 9(02).
001510                10  WS-TODAY-MM      PIC 9(02).
001520                10  WS-TODAY-DD      PIC 9(02).
001530            05  WS-TODAY-HHMMSS      PIC 9(06).
001540        01  WS-CUTOFF-AREA.
001550            05  WS-CUTOFF-YYYYMMDD   PIC 9(08).
001560            05  FILLER REDEFINES WS-CUTOFF-YYYYMMDD.
001570                10  WS-CUTOFF-CC     PIC 9(02).
001580                10  WS-CUTOFF-YY     PIC 9(02).
001590                10  WS-CUTOFF-MM     PIC 9(02).
001600                10  WS-CUTOFF-DD     PIC 9(02).
001610        01  WS-OPCODE-WORK-AREA.
001620            05  WS-OPCODE-TEXT       PIC X(03).
001630            05  WS-OPCODE-NUM REDEFINES WS-OPCODE-TEXT PIC 9(03).
001640 ****************************************************************
001650 *                V A R I A B L E   D A T A   A R E A S          *
001660 ****************************************************************
001670        01  VARIABLE-WORK-AREA.
001680            05  WS-SUB               COMP PIC S9(04) VALUE 0.
001690            05  WS-OUT-SUB           COMP PIC S9(04) VALUE 0.
001700            05  WS-TRN-CNT           COMP PIC S9(08) VALUE 0.
001710            05  WS-REQ-READ-CNTR     PIC 9(09) COMP-3 VALUE 0.
001720            05  WS-REC-CNTR          PIC 9(09) COMP-3 VALUE 0.
001730            05  WS-TRG-CNTR          PIC 9(09) COMP-3 VALUE 0.
001740            05  WS-AUT-CNTR          PIC 9(09) COMP-3 VALUE 0.
001750            05  WS-CAN-CNTR          PIC 9(09) COMP-3 VALUE 0.
001760            05  WS-CLN-CNTR          PIC 9(09) COMP-3 VALUE 0.
001770            05  WS-REJECT-CNTR       PIC 9(09) COMP-3 VALUE 0.
001780            05  WS-TRN-SEQ-CNTR      PIC 9(09) COMP-3 VALUE 0.
001790            05  WS-TRN-SEQ-DISPLAY   PIC 9(09).
001800            05  WS-AUT-PASS-SW       PIC X(01) VALUE 'Y'.
001810                88  WS-AUT-FOUND-ONE  VALUE 'Y'.
001820            05  WS-DAYS-BACK         PIC 9(05).
001830            05  WS-AGE-WORK          PIC S9(09) COMP-3 VALUE 0.
001840        01  WS-TYPE-CODE-WORK        PIC X(04).
001850 ****************************************************************
001860 * TRANSITION LEDGER IN-MEMORY TABLE - LOADED FROM TRANS.DAT     *
001870 * PLUS THE TRANSADD.DAT DELTA ROWS FROM THE SERVICE LIFECYCLE   *
001880 * RUN EARLIER TONIGHT                                            *
001890 ****************************************************************
001900        01  TR-TABLE-CONTROL.
001910            05  TR-TABLE-MAX         COMP PIC S9(08) VALUE +8000.
001920        01  TR-TABLE.
001930            05  TR-ENTRY OCCURS 1 TO 8000 TIMES
001940                    DEPENDING ON WS-TRN-CNT
001950                    INDEXED BY TR-IDX.
001960                10  TR-ID                PIC 9(09).
001970                10  TR-TYPE              PIC X(11).
001980                    88  TR-TY-NORMALE      VALUE 'NORMALE'.
001990                    88  TR-TY-SYNCHRONE    VALUE 'SYNCHRONE'.
002000                    88  TR-TY-AUTOMATIQUE  VALUE 'AUTOMATIQUE'.
002010                10  TR-STATUS            PIC X(11).
002020                    88  TR-ST-EN-ATTENTE   VALUE 'EN_ATTENTE'.
002030                    88  TR-ST-EN-COURS     VALUE 'EN_COURS'.
002040                    88  TR-ST-TERMINEE     VALUE 'TERMINEE'.
002050                    88  TR-ST-ECHOUEE      VALUE 'ECHOUEE'.
002060                10  TR-NAME              PIC X(40).
002070                10  TR-DESCRIPTION       PIC X(200).
002080                10  TR-ERROR-MESSAGE     PIC X(200).
002090                10  TR-AGE-DAYS          PIC 9(05).
002100                10  TR-CREATED-DATE      PIC 9(08).
002110                10  TR-CREATED-TIME      PIC 9(06).
002120                10  TR-STARTED-DATE      PIC 9(08).
002130                10  TR-STARTED-TIME      PIC 9(06).
002140                10  TR-COMPLETED-DATE    PIC 9(08).
002150                10  TR-COMPLETED-TIME    PIC 9(06).
002160                10  TR-RELATED-SERVICE-ID   PIC 9(09).
002170                10  TR-RELATED-UNIT-ID      PIC 9(09).
002180                10  TR-RELATED-COMPOSITE-ID PIC 9(09).
002190                10  FILLER               PIC X(55).
002200        01  TR-DELETED-TABLE.
002210            05  TR-DELETED-FLAG OCCURS 1 TO 8000 TIMES
002220                    DEPENDING ON WS-TRN-CNT
002230                    PIC X(01).
002240        01  FILLER PIC X(32)
002250                VALUE 'PNTRNLOG WORKING STORAGE ENDS  '.
002260        PROCEDURE DIVISION.
002270 ****************************************************************
002280 *                        MAINLINE LOGIC                         *
002290 ****************************************************************
002300        0000-CONTROL-PROCESS.
002310            PERFORM 1000-INITIALIZATION
002320                THRU 1099-INITIALIZATION-EXIT.
002330            PERFORM 1100-OPEN-FILES
002340                THRU 1199-OPEN-FILES-EXIT.
002350            PERFORM 1200-LOAD-TRANS-TABLE
002360                THRU 1299-LOAD-TRANS-TABLE-EXIT.
002370            PERFORM 1300-FOLD-IN-TRANSADD
002380                THRU 1399-FOLD-IN-TRANSADD-EXIT.
002390            SET CONTINUE-PROCESSING TO TRUE.
002400            PERFORM 2000-MAIN-PROCESS
002410                THRU 2000-MAIN-PROCESS-EXIT
002420                UNTIL END-OF-FILE.
002430            PERFORM EOJ9000-REWRITE-LEDGER
002440                THRU EOJ9099-REWRITE-LEDGER-EXIT.
002450            PERFORM EOJ9900-CLOSE-FILES
002460                THRU EOJ9999-EXIT.
002470            GOBACK.
002480        EJECT
002490 ****************************************************************
002500 *                         INITIALIZATION                        *
002510 ****************************************************************
002520        1000-INITIALIZATION.
002530            INITIALIZE VARIABLE-WORK-AREA.
002540            MOVE 'N' TO END-OF-FILE-INDICATOR.
002550            ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
002560            ACCEPT WS-TODAY-HHMMSS FROM TIME.
002570        1099-INITIALIZATION-EXIT.
002580            EXIT.
002590        EJECT
002600 ****************************************************************
002610 *                         OPEN ALL FILES                        *
002620 ****************************************************************
002630        1100-OPEN-FILES.
002640            OPEN INPUT TRANS-FILE.
002650            IF NOT TRANS-OK
002660                DISPLAY MSG01-IO-ERROR 'TRANS ' WS-TRANS-STATUS
002670                GO TO EOJ9900-ABEND
002680            END-IF.
002690            OPEN OUTPUT TRANS-OUT-FILE.
002700            IF NOT TRANSO-OK
002710                DISPLAY MSG01-IO-ERROR 'TRANSO ' WS-TRANSO-STATUS
002720                GO TO EOJ9900-ABEND
002730            END-IF.
002740            OPEN INPUT TRANSADD-FILE.
002750            IF NOT TRANSADD-OK
002760                DISPLAY MSG01-IO-ERROR 'TRANSADD ' WS-TRANSADD-STATUS
002770                GO TO EOJ9900-ABEND
002780            END-IF.
002790            OPEN INPUT TRNREQ-FILE.
002800            IF NOT TRNREQ-OK
002810                DISPLAY MSG01-IO-ERROR 'TRNREQ ' WS-TRNREQ-STATUS
002820                GO TO EOJ9900-ABEND
002830            END-IF.
002840        1199-OPEN-FILES-EXIT.
002850            EXIT.
002860        EJECT
002870 ****************************************************************
002880 *   LOAD THE TRANSITION LEDGER AND SEED THE SEQUENCE COUNTER    *
002890 *   FROM THE HIGHEST TR-ID SEEN SO NEW NAMES NEVER COLLIDE       *
002900 ****************************************************************
002910        1200-LOAD-TRANS-TABLE.
002920            MOVE 0 TO WS-TRN-CNT.
002930        1210-LOAD-ONE-TRANS.
002940            READ TRANS-FILE INTO TR-ENTRY(WS-TRN-CNT + 1)
002950                AT END
002960                    GO TO 1299-LOAD-TRANS-TABLE-EXIT
002970            END-READ.
002980            ADD 1 TO WS-TRN-CNT.
002990            MOVE 'N' TO TR-DELETED-FLAG(WS-TRN-CNT).
003000            IF TR-ID(WS-TRN-CNT) > WS-TRN-SEQ-CNTR
003010                MOVE TR-ID(WS-TRN-CNT) TO WS-TRN-SEQ-CNTR
003020            END-IF.
003030            GO TO 1210-LOAD-ONE-TRANS.
003040        1299-LOAD-TRANS-TABLE-EXIT.
003050            EXIT.
003060        EJECT
003070 ****************************************************************
003080 *   FOLD IN THE TRANSADD.DAT DELTA ROWS WRITTEN BY THE SERVICE  *
003090 *   LIFECYCLE STEP EARLIER TONIGHT                               *
003100 ****************************************************************
003110        1300-FOLD-IN-TRANSADD.
003120        1310-FOLD-ONE-TRANSADD.
003130            READ TRANSADD-FILE INTO TR-ENTRY(WS-TRN-CNT + 1)
003140                AT END
003150                    GO TO 1399-FOLD-IN-TRANSADD-EXIT
003160            END-READ.
003170            ADD 1 TO WS-TRN-CNT.
003180            MOVE 'N' TO TR-DELETED-FLAG(WS-TRN-CNT).
003190            IF TR-ID(WS-TRN-CNT) > WS-TRN-SEQ-CNTR
003200                MOVE TR-ID(WS-TRN-CNT) TO WS-TRN-SEQ-CNTR
003210            END-IF.
003220            GO TO 1310-FOLD-ONE-TRANSADD.
003230        1399-FOLD-IN-TRANSADD-EXIT.
003240            EXIT.
003250        EJECT
003260 ****************************************************************
003270 *                        MAIN PROCESS                           *
003280 ****************************************************************
003290        2000-MAIN-PROCESS.
003300            PERFORM 2100-READ-NEXT-REQUEST
003310                THRU 2199-READ-NEXT-REQUEST-EXIT.
003320            IF NOT END-OF-FILE
003330                PERFORM 2200-PROCESS-REQUEST
003340                    THRU 2299-PROCESS-REQUEST-EXIT
003350            END-IF.
003360        2000-MAIN-PROCESS-EXIT.
003370            EXIT.
003380        EJECT
003390 ****************************************************************
003400 *                    READ NEXT REQUEST RECORD                   *
003410 ****************************************************************
003420        2100-READ-NEXT-REQUEST.
003430            READ TRNREQ-FILE
003440                AT END
003450                    SET END-OF-FILE TO TRUE
003460            END-READ.
003470            IF NOT END-OF-FILE
003480                ADD 1 TO WS-REQ-READ-CNTR
003490            END-IF.
003500        2199-READ-NEXT-REQUEST-EXIT.
003510            EXIT.
003520        EJECT
003530 ****************************************************************
003540 *          PROCESS ONE REC / TRG / AUT / CAN / CLN REQUEST      *
003550 ****************************************************************
003560        2200-PROCESS-REQUEST.
003570            EVALUATE REQ-OP-CODE OF TRNREQ-REC
003580                WHEN 'REC'
003590                    PERFORM 2300-RECORD-TRANSITION
003600                        THRU 2399-RECORD-TRANSITION-EXIT
003610                WHEN 'TRG'
003620                    PERFORM 2400-TRIGGER-TRANSITION
003630                        THRU 2499-TRIGGER-TRANSITION-EXIT
003640                WHEN 'AUT'
003650                    PERFORM 2500-PROCESS-AUTOMATIC
003660                        THRU 2599-PROCESS-AUTOMATIC-EXIT
003670                WHEN 'CAN'
003680                    PERFORM 2600-CANCEL-TRANSITION
003690                        THRU 2699-CANCEL-TRANSITION-EXIT
003700                WHEN 'CLN'
003710                    PERFORM 2700-CLEANUP-RETENTION
003720                        THRU 2799-CLEANUP-RETENTION-EXIT
003730                WHEN OTHER
003740                    DISPLAY 'UNKNOWN TRNREQ OPCODE - '
003750                            REQ-OP-CODE OF TRNREQ-REC
003760                    GO TO EOJ9900-ABEND
003770            END-EVALUATE.
003780        2299-PROCESS-REQUEST-EXIT.
003790            EXIT.
003800        EJECT
003810 ****************************************************************
003820 *  REC - APPEND A NEW TRANSITION, STATUS EN_ATTENTE             *
003830 *  REQ-TYPE-CODE CARRIES NORMALE/SYNCHRONE/AUTOMATIQUE           *
003840 *  REQ-PRIMARY-ID CARRIES THE RELATED SERVICE ID (ZERO IF NONE)  *
003850 *  REQ-SECONDARY-ID CARRIES THE RELATED UNIT ID (ZERO IF NONE)   *
003860 *  REQ-NUMERIC-PARM CARRIES THE RELATED COMPOSITE ID (ZERO IF    *
003870 *  NONE, TRUNCATED TO FIT THE 5-DIGIT PARM FIELD ON THIS FEED)   *
003880 ****************************************************************
003890        2300-RECORD-TRANSITION.
003900            PERFORM 2310-APPEND-NEW-ENTRY
003910                THRU 2319-APPEND-NEW-ENTRY-EXIT.
003920            ADD 1 TO WS-REC-CNTR.
003930        2399-RECORD-TRANSITION-EXIT.
003940            EXIT.
003950        EJECT
003960 ****************************************************************
003970 *  BUILD A NEW EN_ATTENTE ROW AT THE END OF THE TABLE            *
003980 ****************************************************************
003990        2310-APPEND-NEW-ENTRY.
004000            ADD 1 TO WS-TRN-CNT.
004010            ADD 1 TO WS-TRN-SEQ-CNTR.
004020            MOVE WS-TRN-SEQ-CNTR TO WS-TRN-SEQ-DISPLAY.
004030            INITIALIZE TR-ENTRY(WS-TRN-CNT).
004040            MOVE 'N' TO TR-DELETED-FLAG(WS-TRN-CNT).
004050            MOVE WS-TRN-SEQ-CNTR TO TR-ID(WS-TRN-CNT).
004060            MOVE REQ-TYPE-CODE OF TRNREQ-REC TO TR-TYPE(WS-TRN-CNT).
004070            MOVE 'EN_ATTENTE' TO TR-STATUS(WS-TRN-CNT).
004080            MOVE REQ-TYPE-CODE OF TRNREQ-REC(1:4) TO WS-TYPE-CODE-WORK.
004090            STRING WS-TYPE-CODE-WORK DELIMITED BY SPACE
004100                   '_' DELIMITED BY SIZE
004110                   WS-TRN-SEQ-DISPLAY DELIMITED BY SIZE
004120                INTO TR-NAME(WS-TRN-CNT).
004130            MOVE REQ-DESCRIPTION OF TRNREQ-REC(1:200)
004140                TO TR-DESCRIPTION(WS-TRN-CNT).
004150            MOVE WS-TODAY-YYYYMMDD TO TR-CREATED-DATE(WS-TRN-CNT).
004160            MOVE WS-TODAY-HHMMSS TO TR-CREATED-TIME(WS-TRN-CNT).
004170            MOVE REQ-PRIMARY-ID OF TRNREQ-REC
004180                TO TR-RELATED-SERVICE-ID(WS-TRN-CNT).
004190            MOVE REQ-SECONDARY-ID OF TRNREQ-REC
004200                TO TR-RELATED-UNIT-ID(WS-TRN-CNT).
004210            MOVE REQ-NUMERIC-PARM OF TRNREQ-REC
004220                TO TR-RELATED-COMPOSITE-ID(WS-TRN-CNT).
004230        2319-APPEND-NEW-ENTRY-EXIT.
004240            EXIT.
004250        EJECT
004260 ****************************************************************
004270 *  TRG - RECORD THEN START THEN EXECUTE, ALL IN ONE PASS        *
004280 ****************************************************************
004290        2400-TRIGGER-TRANSITION.
004300            PERFORM 2310-APPEND-NEW-ENTRY
004310                THRU 2319-APPEND-NEW-ENTRY-EXIT.
004320            MOVE WS-TRN-CNT TO WS-SUB.
004330            PERFORM 2410-START-ONE-ENTRY
004340                THRU 2419-START-ONE-ENTRY-EXIT.
004350            PERFORM 2420-EXECUTE-ONE-ENTRY
004360                THRU 2429-EXECUTE-ONE-ENTRY-EXIT.
004370            ADD 1 TO WS-TRG-CNTR.
004380        2499-TRIGGER-TRANSITION-EXIT.
004390            EXIT.
004400        EJECT
004410 ****************************************************************
004420 *  START - LEGAL ONLY FROM EN_ATTENTE - SETS EN_COURS, STAMPS   *
004430 *  STARTED-AT.  WS-SUB POINTS AT THE TARGET ROW ON ENTRY         *
004440 ****************************************************************
004450        2410-START-ONE-ENTRY.
004460            IF NOT TR-ST-EN-ATTENTE(WS-SUB)
004470                DISPLAY 'START REJECTED - NOT EN_ATTENTE - TR-ID='
004480                        TR-ID(WS-SUB)
004490                ADD 1 TO WS-REJECT-CNTR
004500                GO TO 2419-START-ONE-ENTRY-EXIT
004510            END-IF.
004520            MOVE 'EN_COURS' TO TR-STATUS(WS-SUB).
004530            MOVE WS-TODAY-YYYYMMDD TO TR-STARTED-DATE(WS-SUB).
004540            MOVE WS-TODAY-HHMMSS TO TR-STARTED-TIME(WS-SUB).
004550        2419-START-ONE-ENTRY-EXIT.
004560            EXIT.
004570        EJECT
004580 ****************************************************************
004590 *  EXECUTE - COMPLETES AN EN_COURS ROW.  SINCE THIS BUILD HAS   *
004600 *  NO WORKFLOW ENGINE TO INVOKE, A ROW IS DEEMED SUCCESSFUL      *
004610 *  UNLESS THE INCOMING REQUEST CARRIED A NON-BLANK REASON TEXT,  *
004620 *  IN WHICH CASE IT FAILS WITH THAT TEXT AS THE ERROR MESSAGE -  *
004630 *  THIS MATCHES THE SOURCE SYSTEM'S TEST-TRIGGER ENDPOINT        *
004640 ****************************************************************
004650        2420-EXECUTE-ONE-ENTRY.
004660            IF NOT TR-ST-EN-COURS(WS-SUB)
004670                DISPLAY 'EXECUTE REJECTED - NOT EN_COURS - TR-ID='
004680                        TR-ID(WS-SUB)
004690                ADD 1 TO WS-REJECT-CNTR
004700                GO TO 2429-EXECUTE-ONE-ENTRY-EXIT
004710            END-IF.
004720            IF REQ-REASON-TEXT OF TRNREQ-REC NOT = SPACES
004730                MOVE 'ECHOUEE' TO TR-STATUS(WS-SUB)
004740                MOVE REQ-REASON-TEXT OF TRNREQ-REC
004750                    TO TR-ERROR-MESSAGE(WS-SUB)
004760            ELSE
004770                MOVE 'TERMINEE' TO TR-STATUS(WS-SUB)
004780            END-IF.
004790            MOVE WS-TODAY-YYYYMMDD TO TR-COMPLETED-DATE(WS-SUB).
004800            MOVE WS-TODAY-HHMMSS TO TR-COMPLETED-TIME(WS-SUB).
004810        2429-EXECUTE-ONE-ENTRY-EXIT.
004820            EXIT.
004830        EJECT
004840 ****************************************************************
004850 *  AUT - START THEN EXECUTE EVERY PENDING AUTOMATIQUE ROW.       *
004860 *  RE-SCAN THE TABLE UNTIL A FULL PASS FINDS NONE LEFT, SINCE    *
004870 *  EXECUTING ONE ROW DOES NOT CREATE NEW ELIGIBLE ROWS ON THIS   *
004880 *  BUILD BUT THE SOURCE'S SCHEDULED JOB IS WRITTEN DEFENSIVELY   *
004890 *  THAT WAY AND WE FOLLOW SUIT                                   *
004900 ****************************************************************
004910        2500-PROCESS-AUTOMATIC.
004920            MOVE 'Y' TO WS-AUT-PASS-SW.
004930            PERFORM 2510-ONE-AUTOMATIC-PASS
004940                THRU 2519-ONE-AUTOMATIC-PASS-EXIT
004950                UNTIL NOT WS-AUT-FOUND-ONE.
004960        2599-PROCESS-AUTOMATIC-EXIT.
004970            EXIT.
004980        EJECT
004990        2510-ONE-AUTOMATIC-PASS.
005000            MOVE 'N' TO WS-AUT-PASS-SW.
005010            PERFORM 2511-CHECK-ONE-AUTOMATIC
005020                THRU 2512-CHECK-ONE-AUTOMATIC-EXIT
005030                VARYING WS-SUB FROM 1 BY 1
005040                UNTIL WS-SUB > WS-TRN-CNT.
005050        2519-ONE-AUTOMATIC-PASS-EXIT.
005060            EXIT.
005070        EJECT
005080        2511-CHECK-ONE-AUTOMATIC.
005090            IF TR-DELETED-FLAG(WS-SUB) = 'Y'
005100                GO TO 2512-CHECK-ONE-AUTOMATIC-EXIT
005110            END-IF.
005120            IF NOT TR-TY-AUTOMATIQUE(WS-SUB)
005130                GO TO 2512-CHECK-ONE-AUTOMATIC-EXIT
005140            END-IF.
005150            IF NOT TR-ST-EN-ATTENTE(WS-SUB)
005160                GO TO 2512-CHECK-ONE-AUTOMATIC-EXIT
005170            END-IF.
005180            MOVE 'Y' TO WS-AUT-PASS-SW.
005190            PERFORM 2410-START-ONE-ENTRY
005200                THRU 2419-START-ONE-ENTRY-EXIT.
005210            MOVE SPACES TO REQ-REASON-TEXT OF TRNREQ-REC.
005220            PERFORM 2420-EXECUTE-ONE-ENTRY
005230                THRU 2429-EXECUTE-ONE-ENTRY-EXIT.
005240            ADD 1 TO WS-AUT-CNTR.
005250        2512-CHECK-ONE-AUTOMATIC-EXIT.
005260            EXIT.
005270        EJECT
005280 ****************************************************************
005290 *  CAN - LEGAL ONLY FROM EN_COURS - SETS ECHOUEE WITH THE        *
005300 *  REASON TEXT, STAMPS COMPLETED-AT                              *
005310 ****************************************************************
005320        2600-CANCEL-TRANSITION.
005330            SET TR-IDX TO 1.
005340            SEARCH TR-ENTRY
005350                AT END
005360                    DISPLAY 'TRANSITION NOT FOUND - TR-ID='
005370                            REQ-PRIMARY-ID OF TRNREQ-REC
005380                    ADD 1 TO WS-REJECT-CNTR
005390                    GO TO 2699-CANCEL-TRANSITION-EXIT
005400                WHEN TR-ID(TR-IDX) = REQ-PRIMARY-ID OF TRNREQ-REC
005410                    CONTINUE
005420            END-SEARCH.
005430            IF NOT TR-ST-EN-COURS(TR-IDX)
005440                DISPLAY 'CANCEL REJECTED - NOT EN_COURS - TR-ID='
005450                        TR-ID(TR-IDX)
005460                ADD 1 TO WS-REJECT-CNTR
005470                GO TO 2699-CANCEL-TRANSITION-EXIT
005480            END-IF.
005490            MOVE 'ECHOUEE' TO TR-STATUS(TR-IDX).
005500            STRING 'Annulee: ' DELIMITED BY SIZE
005510                   REQ-REASON-TEXT OF TRNREQ-REC DELIMITED BY SIZE
005520                INTO TR-ERROR-MESSAGE(TR-IDX).
005530            MOVE WS-TODAY-YYYYMMDD TO TR-COMPLETED-DATE(TR-IDX).
005540            MOVE WS-TODAY-HHMMSS TO TR-COMPLETED-TIME(TR-IDX).
005550            ADD 1 TO WS-CAN-CNTR.
005560        2699-CANCEL-TRANSITION-EXIT.
005570            EXIT.
005580        EJECT
005590 ****************************************************************
005600 *  CLN - RETENTION CLEANUP.  REQ-NUMERIC-PARM CARRIES N, THE    *
005610 *  NUMBER OF DAYS TO RETAIN.  CUTOFF = TODAY MINUS N DAYS VIA    *
005620 *  THE SHOP DATE ARITHMETIC UTILITY.  EVERY TERMINEE OR ECHOUEE  *
005630 *  ROW COMPLETED BEFORE THE CUTOFF IS FLAGGED DELETED             *
005640 ****************************************************************
005650        2700-CLEANUP-RETENTION.
005660            MOVE REQ-NUMERIC-PARM OF TRNREQ-REC TO WS-DAYS-BACK.
005670            CALL 'CKDCARTH' USING WS-TODAY-YYYYMMDD
005680                                  WS-DAYS-BACK
005690                                  WS-CUTOFF-YYYYMMDD.
005700            PERFORM 2710-CHECK-ONE-RETENTION
005710                THRU 2719-CHECK-ONE-RETENTION-EXIT
005720                VARYING WS-SUB FROM 1 BY 1
005730                UNTIL WS-SUB > WS-TRN-CNT.
005740        2799-CLEANUP-RETENTION-EXIT.
005750            EXIT.
005760        EJECT
005770        2710-CHECK-ONE-RETENTION.
005780            IF TR-DELETED-FLAG(WS-SUB) = 'Y'
005790                GO TO 2719-CHECK-ONE-RETENTION-EXIT
005800            END-IF.
005810            IF NOT TR-ST-TERMINEE(WS-SUB) AND
005820               NOT TR-ST-ECHOUEE(WS-SUB)
005830                GO TO 2719-CHECK-ONE-RETENTION-EXIT
005840            END-IF.
005850            IF TR-COMPLETED-DATE(WS-SUB) < WS-CUTOFF-YYYYMMDD
005860                MOVE 'Y' TO TR-DELETED-FLAG(WS-SUB)
005870                ADD 1 TO WS-CLN-CNTR
005880            END-IF.
005890        2719-CHECK-ONE-RETENTION-EXIT.
005900            EXIT.
005910        EJECT
005920 ****************************************************************
005930 *   REWRITE TRANS.DAT, OMITTING ANY ROW FLAGGED DELETED THIS    *
005940 *   RUN BY THE CLEANUP STEP, AND RECOMPUTE TR-AGE-DAYS FOR       *
005950 *   EVERY SURVIVING COMPLETED ROW AS IT GOES OUT                 *
005960 ****************************************************************
005970        EOJ9000-REWRITE-LEDGER.
005980            PERFORM EOJ9010-REWRITE-ONE-ENTRY
005990                THRU EOJ9019-REWRITE-ONE-ENTRY-EXIT
006000                VARYING WS-SUB FROM 1 BY 1
006010                UNTIL WS-SUB > WS-TRN-CNT.
006020        EOJ9099-REWRITE-LEDGER-EXIT.
006030            EXIT.
006040        EJECT
006050        EOJ9010-REWRITE-ONE-ENTRY.
006060            IF TR-DELETED-FLAG(WS-SUB) = 'Y'
006070                GO TO EOJ9019-REWRITE-ONE-ENTRY-EXIT
006080            END-IF.
006090            IF TR-ST-TERMINEE(WS-SUB) OR TR-ST-ECHOUEE(WS-SUB)
006100                CALL 'CKDCARTH' USING TR-COMPLETED-DATE(WS-SUB)
006110                                      WS-TODAY-YYYYMMDD
006120                                      WS-AGE-WORK
006130                MOVE WS-AGE-WORK TO TR-AGE-DAYS(WS-SUB)
006140            END-IF.
006150            WRITE TRANSO-REC FROM TR-ENTRY(WS-SUB).
006160            IF NOT TRANSO-OK
006170                DISPLAY MSG01-IO-ERROR 'TRANSO ' WS-TRANSO-STATUS
006180                GO TO EOJ9900-ABEND
006190            END-IF.
006200        EOJ9019-REWRITE-ONE-ENTRY-EXIT.
006210            EXIT.
006220        EJECT
006230 ****************************************************************
006240 *                        CLOSE FILES                            *
006250 ****************************************************************
006260        EOJ9900-CLOSE-FILES.
006270            CLOSE TRANS-FILE TRANS-OUT-FILE TRANSADD-FILE
006280                  TRNREQ-FILE.
006290            DISPLAY 'PNTRNLOG - REQUESTS READ      ' WS-REQ-READ-CNTR.
006300            DISPLAY 'PNTRNLOG - RECORDED           ' WS-REC-CNTR.
006310            DISPLAY 'PNTRNLOG - TRIGGERED          ' WS-TRG-CNTR.
006320            DISPLAY 'PNTRNLOG - AUTOMATIC RUN      ' WS-AUT-CNTR.
006330            DISPLAY 'PNTRNLOG - CANCELLED          ' WS-CAN-CNTR.
006340            DISPLAY 'PNTRNLOG - RETENTION DELETED  ' WS-CLN-CNTR.
006350            DISPLAY 'PNTRNLOG - REQUESTS REJECTED  ' WS-REJECT-CNTR.
006360            GO TO EOJ9999-EXIT.
006370        EOJ9900-ABEND.
006380            DISPLAY 'PNTRNLOG ABENDING DUE TO ERROR ABOVE'.
006390            CALL 'CKABEND'.
006400        EOJ9999-EXIT.
006410            EXIT.
006420 <parameter name="content">
