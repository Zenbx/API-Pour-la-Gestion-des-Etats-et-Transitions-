000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID.    PNSVCMGR.
000030        AUTHOR.        R VAN GRIEKEN.
000040        INSTALLATION.  ENGINEERING SYSTEMS - PETRI-NET ENGINE.
000050        DATE-WRITTEN.  07/1989.
000060        DATE-COMPILED.
000070        SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080 ****************************************************************
000090 *                                                                *
000100 *A    ABSTRACT..                                                 *
000110 *  PNSVCMGR DRIVES THE SERVICE STATE MACHINE END TO END.  START  *
000120 *  CHECKS RESOURCE AVAILABILITY AND EITHER BLOCKS THE SERVICE    *
000130 *  OR ALLOCATES ITS RESOURCES AND MOVES IT TO EN_COURS.          *
000140 *  COMPLETE AND CANCEL BOTH RELEASE RESOURCES BEFORE MOVING      *
000150 *  THE SERVICE TO ITS FINAL STATE.  DELETE REMOVES A SERVICE'S   *
000160 *  LINK ROWS AND THE SERVICE RECORD ITSELF, PROVIDED IT IS NOT   *
000170 *  CURRENTLY EN_COURS.  EVERY STEP APPENDS A DELTA ENTRY TO      *
000180 *  TRANSADD.DAT FOR THE OVERNIGHT TRANSITION LEDGER MERGE RUN    *
000190 *  (SEE PNTRNLOG) SINCE THIS BUILD CANNOT REWRITE TRANS.DAT      *
000200 *  FROM TWO DIFFERENT JOB STEPS IN THE SAME RUN.  THE LEDGER     *
000210 *  ENTRY'S OWN STATUS MATCHES THE EVENT THAT WROTE IT - A        *
000220 *  START GOES DOWN AS EN_COURS (STILL RUNNING), A BLOCK OR A     *
000230 *  CANCEL GOES DOWN AS ECHOUEE, AND ONLY A COMPLETE GOES DOWN     *
000240 *  AS TERMINEE - NOT ALL FOUR STAMPED TERMINEE REGARDLESS.        *
000250 *  AVAILABILITY CHECKING AND ALLOCATE/RELEASE OF A SERVICE'S     *
000260 *  LINKED RESOURCES ARE CARRIED IN THIS PROGRAM'S OWN TABLES -   *
000270 *  SEE PNRESALC FOR THE STANDALONE CHK/ALO/REL BATCH JOB THAT    *
000280 *  DOES THE SAME WORK OUTSIDE OF A SERVICE LIFECYCLE STEP.       *
000290 *                                                                *
000300 *J    JCL..                                                      *
000310 *                                                                *
000320 * //PNSVCMGR EXEC PGM=PNSVCMGR                                   *
000330 * //SYSOUT   DD SYSOUT=*                                         *
000340 * //SERVICE  DD DISP=SHR,DSN=PROD.PETRINET.SERVICE.DATA          *
000350 * //SERVICEO DD DISP=(,CATLG,CATLG),                              *
000360 * //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
000370 * //SVCUNIT  DD DISP=SHR,DSN=PROD.PETRINET.SVCUNIT.DATA          *
000380 * //SVCUNITO DD DISP=(,CATLG,CATLG),                              *
000390 * //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
000400 * //SVCCOMP  DD DISP=SHR,DSN=PROD.PETRINET.SVCCOMP.DATA          *
000410 * //SVCCOMPO DD DISP=(,CATLG,CATLG),                              *
000420 * //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
000430 * //UNITRES  DD DISP=SHR,DSN=PROD.PETRINET.UNITRES.DATA          *
000440 * //UNITRESO DD DISP=(,CATLG,CATLG),                              *
000450 * //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
000460 * //COMPRES  DD DISP=SHR,DSN=PROD.PETRINET.COMPRES.DATA          *
000470 * //COMPRESO DD DISP=(,CATLG,CATLG),                              *
000480 * //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
000490 * //COMPUNIT DD DISP=SHR,DSN=PROD.PETRINET.COMPUNIT.DATA         *
000500 * //SVCREQ   DD DISP=SHR,DSN=PROD.PETRINET.SVCREQ.DATA           *
000510 * //TRANSADD DD DISP=(,CATLG,CATLG),                              *
000520 * //            UNIT=SYSDA,SPACE=(CYL,(2,2),RLSE)                 *
000530 * //SYSPDUMP DD SYSOUT=U,HOLD=YES                                 *
000540 * //*                                                              *
000550 *                                                                *
000560 *P    ENTRY PARAMETERS..                                         *
000570 *     NONE.                                                      *
000580 *                                                                *
000590 *E    ERRORS DETECTED BY THIS ELEMENT..                          *
000600 *     I/O ERROR ON FILES.  UNKNOWN REQUEST OPCODE.  SERVICE      *
000610 *     NOT FOUND.  IMPOSSIBLE STATE TRANSITION.  DELETE OF AN     *
000620 *     EN_COURS SERVICE REJECTED.                                 *
000630 *                                                                *
000640 *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000650 *                                                                *
000660 *     CKDCEXIN ---- DATE CONVERSION (EXTERNAL TO INTERNAL)       *
000670 *     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000680 *                                                                *
000690 *U    USER CONSTANTS AND TABLES REFERENCED..                     *
000700 *     SV-TABLE, SUL-TABLE, SCL-TABLE, UR-TABLE, CR-TABLE, CUL-   *
000710 *     TABLE - ALL IN-MEMORY, LOADED ONCE PER RUN, NO ISAM ON     *
000720 *     THIS BUILD.  DELETED LINK AND SERVICE ROWS ARE SIMPLY      *
000730 *     OMITTED FROM THE REWRITE PASS - THERE IS NO PHYSICAL       *
000740 *     DELETE ON A SEQUENTIAL MASTER.                             *
000750 *                                                                *
000760 ****************************************************************
000770 *----------------------------------------------------------------*
000780 * CHANGE ACTIVITY                                                *
000790 *----------------------------------------------------------------*
000800 * DATE        INIT  TICKET     DESCRIPTION                       *
000810 * ----------- ----  ---------  ------------------------------    *
000820 * 1989-07-19  RVG   ENG-0031   INITIAL VERSION - STR/CPL/CAN      *
000830 * 1989-11-02  DCT   ENG-0045   ADDED DEL OPCODE FOR SERVICE       *
000840 *                              AND LINK ROW REMOVAL               *
000850 * 1991-09-03  RVG   ENG-0118   TABLE SIZES RAISED TO MATCH        *
000860 *                              PNRESALC                            *
000870 * 1993-05-11  LKS   ENG-0201   ABEND ON UNKNOWN OPCODE INSTEAD    *
000880 *                              OF SILENT SKIP                     *
000890 * 1995-02-14  DCT   ENG-0249   STARTED-AT NO LONGER RESTAMPED     *
000900 *                              WHEN RESUMING FROM EN_PAUSE         *
000910 * 1998-09-14  JFT   ENG-0309   Y2K - DATE FIELDS WIDENED TO CCYY  *
000920 * 1999-01-22  JFT   ENG-0312   Y2K - VERIFIED CENTURY WINDOW OK   *
000930 * 2003-06-30  LKS   ENG-0382   WRITES TRANSADD.DAT INSTEAD OF     *
000940 *                              REWRITING TRANS.DAT DIRECTLY -     *
000950 *                              SEE OVERNIGHT MERGE STEP PNTLMRG   *
000960 * 2005-09-12  DCT   ENG-0405   DELETE REJECTS WHEN SERVICE STATE  *
000970 *                              IS EN_COURS PER AUDIT FINDING      *
000980 * 2008-04-03  JFT   ENG-0434   LEDGER ENTRY STATUS/STAMPS NOW     *
000990 *                              MATCH THE EVENT - DEMARRE WRITES   *
001000 *                              EN_COURS, BLOQUE/ANNULE WRITE      *
001010 *                              ECHOUEE, ONLY TERMINE WRITES        *
001020 *                              TERMINEE - WAS HARDCODED TERMINEE  *
001030 *                              ON ALL FOUR, HIDING ACTIVE/FAILED  *
001040 *                              TRANSITIONS FROM PNMETRPT            *
001050 *----------------------------------------------------------------*
001060        ENVIRONMENT DIVISION.
001070        CONFIGURATION SECTION.
001080        SPECIAL-NAMES.
001090            C01 IS TOP-OF-FORM
001100            CLASS ENGINE-ALPHA IS "A" THRU "Z"
001110            UPSI-0 IS PNSVCMGR-RERUN-SW
001120                ON STATUS IS PNSVCMGR-RERUN.
001130        INPUT-OUTPUT SECTION.
001140        FILE-CONTROL.
001150            SELECT SERVICE-FILE ASSIGN TO SERVICE
001160                ORGANIZATION IS LINE SEQUENTIAL
001170                FILE STATUS IS WS-SERVICE-STATUS.
001180            SELECT SERVICE-OUT-FILE ASSIGN TO SERVICEO
001190                ORGANIZATION IS LINE SEQUENTIAL
001200                FILE STATUS IS WS-SERVICEO-STATUS.
001210            SELECT SVCUNIT-FILE ASSIGN TO SVCUNIT
001220                ORGANIZATION IS LINE SEQUENTIAL
001230                FILE STATUS IS WS-SVCUNIT-STATUS.
001240            SELECT SVCUNIT-OUT-FILE ASSIGN TO SVCUNITO
001250                ORGANIZATION IS LINE SEQUENTIAL
001260                FILE STATUS IS WS-SVCUNITO-STATUS.
001270            SELECT SVCCOMP-FILE ASSIGN TO SVCCOMP
001280                ORGANIZATION IS LINE SEQUENTIAL
001290                FILE STATUS IS WS-SVCCOMP-STATUS.
001300            SELECT SVCCOMP-OUT-FILE ASSIGN TO SVCCOMPO
001310                ORGANIZATION IS LINE SEQUENTIAL
001320                FILE STATUS IS WS-SVCCOMPO-STATUS.
001330            SELECT UNITRES-FILE ASSIGN TO UNITRES
001340                ORGANIZATION IS LINE SEQUENTIAL
001350                FILE STATUS IS WS-UNITRES-STATUS.
001360            SELECT UNITRES-OUT-FILE ASSIGN TO UNITRESO
001370                ORGANIZATION IS LINE SEQUENTIAL
001380                FILE STATUS IS WS-UNITRESO-STATUS.
001390            SELECT COMPRES-FILE ASSIGN TO COMPRES
001400                ORGANIZATION IS LINE SEQUENTIAL
001410                FILE STATUS IS WS-COMPRES-STATUS.
001420            SELECT COMPRES-OUT-FILE ASSIGN TO COMPRESO
001430                ORGANIZATION IS LINE SEQUENTIAL
001440                FILE STATUS IS WS-COMPRESO-STATUS.
001450            SELECT COMPUNIT-FILE ASSIGN TO COMPUNIT
001460                ORGANIZATION IS LINE SEQUENTIAL
001470                FILE STATUS IS WS-COMPUNIT-STATUS.
001480            SELECT SVCREQ-FILE ASSIGN TO SVCREQ
001490                ORGANIZATION IS LINE SEQUENTIAL
001500                FILE STATUS IS WS-SVCREQ-STATUS.
001510            SELECT TRANSADD-FILE ASSIGN TO TRANSADD
001520                ORGANIZATION IS LINE SEQUENTIAL
001530                FILE STATUS IS WS-TRANSADD-STATUS.
001540        DATA DIVISION.
001550        FILE SECTION.
001560        FD  SERVICE-FILE
001570            RECORDING MODE IS F
001580            BLOCK CONTAINS 0 RECORDS.
001590        01  SERVICE-REC.
001600            COPY PNCPSVC.
001610        FD  SERVICE-OUT-FILE
001620            RECORDING MODE IS F
001630            BLOCK CONTAINS 0 RECORDS.
001640        01  SERVICEO-REC.
001650            COPY PNCPSVC.
001660        FD  SVCUNIT-FILE
001670            RECORDING MODE IS F
001680            BLOCK CONTAINS 0 RECORDS.
001690        01  SVCUNIT-REC.
001700            COPY PNCPSUL.
001710        FD  SVCUNIT-OUT-FILE
001720            RECORDING MODE IS F
001730            BLOCK CONTAINS 0 RECORDS.
001740        01  SVCUNITO-REC.
001750            COPY PNCPSUL.
001760        FD  SVCCOMP-FILE
001770            RECORDING MODE IS F
001780            BLOCK CONTAINS 0 RECORDS.
001790        01  SVCCOMP-REC.
001800            COPY PNCPSCL.
001810        FD  SVCCOMP-OUT-FILE
001820            RECORDING MODE IS F
001830            BLOCK CONTAINS 0 RECORDS.
001840        01  SVCCOMPO-REC.
001850            COPY PNCPSCL.
001860        FD  UNITRES-FILE
001870            RECORDING MODE IS F
001880            BLOCK CONTAINS 0 RECORDS.
001890        01  UNITRES-REC.
001900            COPY PNCPURS.
001910        FD  UNITRES-OUT-FILE
001920            RECORDING MODE IS F
001930            BLOCK CONTAINS 0 RECORDS.
001940        01  UNITRESO-REC.
001950            COPY PNCPURS.
001960        FD  COMPRES-FILE
001970            RECORDING MODE IS F
001980            BLOCK CONTAINS 0 RECORDS.
001990        01  COMPRES-REC.
002000            COPY PNCPCMP.
002010        FD  COMPRES-OUT-FILE
002020            RECORDING MODE IS F
002030            BLOCK CONTAINS 0 RECORDS.
002040        01  COMPRESO-REC.
002050            COPY PNCPCMP.
002060        FD  COMPUNIT-FILE
002070            RECORDING MODE IS F
002080            BLOCK CONTAINS 0 RECORDS.
002090        01  COMPUNIT-REC.
002100            COPY PNCPCUL.
002110        FD  SVCREQ-FILE
002120            RECORDING MODE IS F
002130            BLOCK CONTAINS 0 RECORDS.
002140        01  SVCREQ-REC.
002150            COPY PNCPREQ.
002160        FD  TRANSADD-FILE
002170            RECORDING MODE IS F
002180            BLOCK CONTAINS 0 RECORDS.
002190        01  TRANSADD-REC.
002200            COPY PNCPTRN.
002210        WORKING-STORAGE SECTION.
002220        01  FILLER                   PIC X(32)
002230                VALUE 'PNSVCMGR WORKING STORAGE BEGINS'.
002240 ****************************************************************
002250 *    READ ONLY CONSTANTS AND SWITCHES                           *
002260 ****************************************************************
002270        01  READ-ONLY-WORK-AREA.
002280            05  BINARY1              COMP PIC S9(04) VALUE +1.
002290            05  MSG01-IO-ERROR       PIC X(19)
002300                    VALUE 'I/O ERROR ON FILE -'.
002310            05  END-OF-FILE-INDICATOR PIC X(01).
002320                88  END-OF-FILE       VALUE 'Y'.
002330                88  CONTINUE-PROCESSING VALUE 'N'.
002340            05  WS-SERVICE-STATUS    PIC X(02).
002350                88  SERVICE-OK        VALUE '00'.
002360                88  SERVICE-EOF       VALUE '10'.
002370            05  WS-SERVICEO-STATUS   PIC X(02).
002380                88  SERVICEO-OK       VALUE '00'.
002390            05  WS-SVCUNIT-STATUS    PIC X(02).
002400                88  SVCUNIT-OK        VALUE '00'.
002410                88  SVCUNIT-EOF       VALUE '10'.
002420            05  WS-SVCUNITO-STATUS   PIC X(02).
002430                88  SVCUNITO-OK       VALUE '00'.
002440            05  WS-SVCCOMP-STATUS    PIC X(02).
002450                88  SVCCOMP-OK        VALUE '00'.
002460                88  SVCCOMP-EOF       VALUE '10'.
002470            05  WS-SVCCOMPO-STATUS   PIC X(02).
002480                88  SVCCOMPO-OK       VALUE '00'.
002490            05  WS-UNITRES-STATUS    PIC X(02).
002500                88  UNITRES-OK        VALUE '00'.
002510                88  UNITRES-EOF       VALUE '10'.
002520            05  WS-UNITRESO-STATUS   PIC X(02).
002530                88  UNITRESO-OK       VALUE '00'.
002540            05  WS-COMPRES-STATUS    PIC X(02).
002550                88  COMPRES-OK        VALUE '00'.
002560                88  COMPRES-EOF       VALUE '10'.
002570            05  WS-COMPRESO-STATUS   PIC X(02).
002580                88  COMPRESO-OK       VALUE '00'.
002590            05  WS-COMPUNIT-STATUS   PIC X(02).
002600                88  COMPUNIT-OK       VALUE '00'.
002610                88  COMPUNIT-EOF      VALUE '10'.
002620            05  WS-SVCREQ-STATUS     PIC X(02).
002630                88  SVCREQ-OK         VALUE '00'.
002640                88  SVCREQ-EOF        VALUE '10'.
002650            05  WS-TRANSADD-STATUS   PIC X(02).
002660                88  TRANSADD-OK       VALUE '00'.
002670        01  WS-TODAY-AREA.
002680            05  WS-TODAY-YYYYMMDD    PIC 9(08).
002690            05  FILLER REDEFINES WS-TODAY-YYYYMMDD.
002700                10  WS-TODAY-CC      PIC 9(02).
002710                10  WS-TODAY-YY      PIC 9(02).
002720                10  WS-TODAY-MM      PIC 9(02).
002730                10  WS-TODAY-DD      PIC 9(02).
002740            05  WS-TODAY-HHMMSS      PIC 9(06).
002750        01  WS-KEY-WORK-AREA.
002760            05  WS-KEY-NUMERIC       PIC 9(09).
002770            05  WS-KEY-ALPHA REDEFINES WS-KEY-NUMERIC PIC X(09).
002780        01  WS-OPCODE-WORK-AREA.
002790            05  WS-OPCODE-TEXT       PIC X(03).
002800            05  WS-OPCODE-NUM REDEFINES WS-OPCODE-TEXT PIC 9(03).
002810 ****************************************************************
002820 *                V A R I A B L E   D A T A   A R E A S          *
002830 ****************************************************************
002840        01  VARIABLE-WORK-AREA.
002850            05  WS-SUB               COMP PIC S9(04) VALUE 0.
002860            05  WS-OUT-SUB           COMP PIC S9(04) VALUE 0.
002870            05  WS-SVC-CNT           COMP PIC S9(04) VALUE 0.
002880            05  WS-SUL-CNT           COMP PIC S9(04) VALUE 0.
002890            05  WS-SCL-CNT           COMP PIC S9(04) VALUE 0.
002900            05  WS-UNIT-CNT          COMP PIC S9(04) VALUE 0.
002910            05  WS-COMPOSITE-CNT     COMP PIC S9(04) VALUE 0.
002920            05  WS-LINK-CNT          COMP PIC S9(04) VALUE 0.
002930            05  WS-REQ-READ-CNTR     PIC 9(09) COMP-3 VALUE 0.
002940            05  WS-STR-CNTR          PIC 9(09) COMP-3 VALUE 0.
002950            05  WS-CPL-CNTR          PIC 9(09) COMP-3 VALUE 0.
002960            05  WS-CAN-CNTR          PIC 9(09) COMP-3 VALUE 0.
002970            05  WS-DEL-CNTR          PIC 9(09) COMP-3 VALUE 0.
002980            05  WS-BLOCK-CNTR        PIC 9(09) COMP-3 VALUE 0.
002990            05  WS-REJECT-CNTR       PIC 9(09) COMP-3 VALUE 0.
003000            05  WS-TRN-SEQ-CNTR      PIC 9(09) COMP-3 VALUE 0.
003010            05  WS-TRN-SEQ-DISPLAY   PIC 9(09).
003020            05  WS-TRN-DESC          PIC X(60) VALUE SPACES.
003030            05  WS-TRN-STATUS-CODE   PIC X(11) VALUE SPACES.
003040            05  WS-TRN-ERROR-TEXT    PIC X(60) VALUE SPACES.
003050            05  WS-TRN-STARTED-DATE  PIC 9(08) VALUE 0.
003060            05  WS-TRN-STARTED-TIME  PIC 9(06) VALUE 0.
003070            05  WS-TRN-COMPLETED-DATE PIC 9(08) VALUE 0.
003080            05  WS-TRN-COMPLETED-TIME PIC 9(06) VALUE 0.
003090            05  WS-CURR-SV-ID        PIC 9(09).
003100            05  WS-UNIT-ALL-OK-SW    PIC X(01) VALUE 'Y'.
003110                88  WS-UNIT-ALL-OK    VALUE 'Y'.
003120            05  WS-COMP-ALL-OK-SW    PIC X(01) VALUE 'Y'.
003130                88  WS-COMP-ALL-OK    VALUE 'Y'.
003140            05  WS-UNIT-ANY-OK-SW    PIC X(01) VALUE 'N'.
003150                88  WS-UNIT-ANY-OK    VALUE 'Y'.
003160            05  WS-COMP-ANY-OK-SW    PIC X(01) VALUE 'N'.
003170                88  WS-COMP-ANY-OK    VALUE 'Y'.
003180            05  WS-AVAILABLE-SW      PIC X(01) VALUE 'N'.
003190                88  WS-AVAILABLE       VALUE 'Y'.
003200                88  WS-NOT-AVAILABLE   VALUE 'N'.
003210            05  WS-ONE-COMP-AVAIL-SW PIC X(01) VALUE 'N'.
003220                88  WS-ONE-COMP-AVAIL  VALUE 'Y'.
003230            05  WS-DELETE-OK-SW      PIC X(01) VALUE 'Y'.
003240                88  WS-DELETE-OK       VALUE 'Y'.
003250 ****************************************************************
003260 * SERVICE IN-MEMORY TABLE - LOADED ONCE PER RUN                 *
003270 ****************************************************************
003280        01  SV-TABLE-CONTROL.
003290            05  SV-TABLE-MAX         COMP PIC S9(08) VALUE +1000.
003300        01  SV-TABLE.
003310            05  SV-ENTRY OCCURS 1 TO 1000 TIMES
003320                    DEPENDING ON WS-SVC-CNT
003330                    ASCENDING KEY IS SV-ID
003340                    INDEXED BY SV-IDX.
003350                10  SV-ID                PIC 9(09).
003360                10  SV-NAME              PIC X(60).
003370                10  SV-DESCRIPTION       PIC X(200).
003380                10  SV-STATE             PIC X(15).
003390                    88  SV-ST-PLANIFIE       VALUE 'PLANIFIE'.
003400                    88  SV-ST-PUBLIE         VALUE 'PUBLIE'.
003410                    88  SV-ST-PRET           VALUE 'PRET'.
003420                    88  SV-ST-BLOQUE         VALUE 'BLOQUE'.
003430                    88  SV-ST-RETARDE        VALUE 'RETARDE'.
003440                    88  SV-ST-EN-PAUSE       VALUE 'EN_PAUSE'.
003450                    88  SV-ST-EN-COURS       VALUE 'EN_COURS'.
003460                    88  SV-ST-ARRETE         VALUE 'ARRETE'.
003470                    88  SV-ST-ANNULE         VALUE 'ANNULE'.
003480                    88  SV-ST-TERMINE        VALUE 'TERMINE'.
003490                    88  SV-ST-FINAL-STATE    VALUES 'ARRETE' 'ANNULE'
003500                                                     'TERMINE'.
003510                10  SV-TYPE              PIC X(12).
003520                    88  SV-TY-BLOQUANT     VALUE 'BLOQUANT'.
003530                    88  SV-TY-NON-BLOQUANT VALUE 'NON_BLOQUANT'.
003540                10  SV-PRIORITY          PIC X(09).
003550                10  SV-MAX-EXEC-MINUTES  PIC 9(05).
003560                10  SV-AUTO-RETRY        PIC X(01).
003570                10  SV-STARTED-DATE      PIC 9(08).
003580                10  SV-STARTED-TIME      PIC 9(06).
003590                10  SV-COMPLETED-DATE    PIC 9(08).
003600                10  SV-COMPLETED-TIME    PIC 9(06).
003610                10  FILLER               PIC X(61).
003620        01  SV-DELETED-TABLE.
003630            05  SV-DELETED-FLAG OCCURS 1 TO 1000 TIMES
003640                    DEPENDING ON WS-SVC-CNT
003650                    PIC X(01).
003660 ****************************************************************
003670 * SERVICE-TO-UNIT LINK IN-MEMORY TABLE - LOADED WHOLE           *
003680 ****************************************************************
003690        01  SUL-TABLE-CONTROL.
003700            05  SUL-TABLE-MAX        COMP PIC S9(08) VALUE +4000.
003710        01  SUL-TABLE.
003720            05  SUL-ENTRY OCCURS 1 TO 4000 TIMES
003730                    DEPENDING ON WS-SUL-CNT
003740                    INDEXED BY SUL-IDX.
003750                10  SUL-SERVICE-ID       PIC 9(09).
003760                10  SUL-UNIT-ID          PIC 9(09).
003770                10  SUL-IS-REQUIRED      PIC X(01).
003780                10  FILLER               PIC X(21).
003790 ****************************************************************
003800 * SERVICE-TO-COMPOSITE LINK IN-MEMORY TABLE - LOADED WHOLE      *
003810 ****************************************************************
003820        01  SCL-TABLE-CONTROL.
003830            05  SCL-TABLE-MAX        COMP PIC S9(08) VALUE +4000.
003840        01  SCL-TABLE.
003850            05  SCL-ENTRY OCCURS 1 TO 4000 TIMES
003860                    DEPENDING ON WS-SCL-CNT
003870                    INDEXED BY SCL-IDX.
003880                10  SCL-SERVICE-ID       PIC 9(09).
003890                10  SCL-COMPOSITE-ID     PIC 9(09).
003900                10  SCL-IS-REQUIRED      PIC X(01).
003910                10  FILLER               PIC X(21).
003920 ****************************************************************
003930 * UNIT RESOURCE IN-MEMORY TABLE                                 *
003940 ****************************************************************
003950        01  UR-TABLE-CONTROL.
003960            05  UR-TABLE-MAX         COMP PIC S9(08) VALUE +4000.
003970        01  UR-TABLE.
003980            05  UR-ENTRY OCCURS 1 TO 4000 TIMES
003990                    DEPENDING ON WS-UNIT-CNT
004000                    ASCENDING KEY IS UR-ID
004010                    INDEXED BY UR-IDX.
004020                10  UR-ID                PIC 9(09).
004030                10  UR-NAME              PIC X(60).
004040                10  UR-DESCRIPTION       PIC X(200).
004050                10  UR-STATE             PIC X(15).
004060                    88  UR-ST-LIBRE        VALUE 'LIBRE'.
004070                    88  UR-ST-AFFECTE      VALUE 'AFFECTE'.
004080                    88  UR-ST-OCCUPE       VALUE 'OCCUPE'.
004090                    88  UR-ST-BLOQUE       VALUE 'BLOQUE'.
004100                    88  UR-ST-INDISPONIBLE VALUE 'INDISPONIBLE'.
004110                    88  UR-ST-ZOMBIE       VALUE 'ZOMBIE'.
004120                10  UR-LOCATION          PIC X(60).
004130                10  UR-CAPACITY          PIC 9(07).
004140                10  UR-CURRENT-LOAD      PIC 9(07).
004150                10  UR-LAST-USED-DATE    PIC 9(08).
004160                10  UR-LAST-USED-TIME    PIC 9(06).
004170                10  FILLER               PIC X(28).
004180 ****************************************************************
004190 * COMPOSITE RESOURCE IN-MEMORY TABLE                            *
004200 ****************************************************************
004210        01  CR-TABLE-CONTROL.
004220            05  CR-TABLE-MAX         COMP PIC S9(08) VALUE +1000.
004230        01  CR-TABLE.
004240            05  CR-ENTRY OCCURS 1 TO 1000 TIMES
004250                    DEPENDING ON WS-COMPOSITE-CNT
004260                    ASCENDING KEY IS CR-ID
004270                    INDEXED BY CR-IDX.
004280                10  CR-ID                PIC 9(09).
004290                10  CR-NAME              PIC X(60).
004300                10  CR-DESCRIPTION       PIC X(200).
004310                10  CR-STATE             PIC X(20).
004320                    88  CR-ST-VIDE           VALUE 'VIDE'.
004330                    88  CR-ST-EN-RESERVATION VALUE
004340                            'EN_COURS_RESERVATION'.
004350                    88  CR-ST-PRET           VALUE 'PRET'.
004360                    88  CR-ST-AFFECTE        VALUE 'AFFECTE'.
004370                    88  CR-ST-INDISPONIBLE   VALUE 'INDISPONIBLE'.
004380                    88  CR-ST-ZOMBIE         VALUE 'ZOMBIE'.
004390                10  CR-LOCATION          PIC X(60).
004400                10  CR-TOTAL-CAPACITY    PIC 9(07).
004410                10  CR-MIN-REQ-COMPONENTS PIC 9(04).
004420                10  CR-LAST-USED-DATE    PIC 9(08).
004430                10  CR-LAST-USED-TIME    PIC 9(06).
004440                10  FILLER               PIC X(26).
004450 ****************************************************************
004460 * COMPOSITE-TO-UNIT LINK IN-MEMORY TABLE - LOADED WHOLE         *
004470 ****************************************************************
004480        01  CUL-TABLE-CONTROL.
004490            05  CUL-TABLE-MAX        COMP PIC S9(08) VALUE +4000.
004500        01  CUL-TABLE.
004510            05  CUL-ENTRY OCCURS 1 TO 4000 TIMES
004520                    DEPENDING ON WS-LINK-CNT
004530                    INDEXED BY CUL-IDX.
004540                10  CUL-COMPOSITE-ID     PIC 9(09).
004550                10  CUL-UNIT-ID          PIC 9(09).
004560                10  CUL-IS-REQUIRED      PIC X(01).
004570                10  FILLER               PIC X(21).
004580        01  FILLER PIC X(32)
004590                VALUE 'PNSVCMGR WORKING STORAGE ENDS  '.
004600        PROCEDURE DIVISION.
004610 ****************************************************************
004620 *                        MAINLINE LOGIC                         *
004630 ****************************************************************
004640        0000-CONTROL-PROCESS.
004650            PERFORM 1000-INITIALIZATION
004660                THRU 1099-INITIALIZATION-EXIT.
004670            PERFORM 1100-OPEN-FILES
004680                THRU 1199-OPEN-FILES-EXIT.
004690            PERFORM 1200-LOAD-SERVICE-TABLE
004700                THRU 1299-LOAD-SERVICE-TABLE-EXIT.
004710            PERFORM 1300-LOAD-SUL-TABLE
004720                THRU 1399-LOAD-SUL-TABLE-EXIT.
004730            PERFORM 1400-LOAD-SCL-TABLE
004740                THRU 1499-LOAD-SCL-TABLE-EXIT.
004750            PERFORM 1500-LOAD-UNIT-TABLE
004760                THRU 1599-LOAD-UNIT-TABLE-EXIT.
004770            PERFORM 1600-LOAD-COMPOSITE-TABLE
004780                THRU 1699-LOAD-COMPOSITE-TABLE-EXIT.
004790            PERFORM 1700-LOAD-LINK-TABLE
004800                THRU 1799-LOAD-LINK-TABLE-EXIT.
004810            SET CONTINUE-PROCESSING TO TRUE.
004820            PERFORM 2000-MAIN-PROCESS
004830                THRU 2000-MAIN-PROCESS-EXIT
004840                UNTIL END-OF-FILE.
004850            PERFORM EOJ9000-REWRITE-MASTERS
004860                THRU EOJ9099-REWRITE-MASTERS-EXIT.
004870            PERFORM EOJ9900-CLOSE-FILES
004880                THRU EOJ9999-EXIT.
004890            GOBACK.
004900        EJECT
004910 ****************************************************************
004920 *                         INITIALIZATION                        *
004930 ****************************************************************
004940        1000-INITIALIZATION.
004950            INITIALIZE VARIABLE-WORK-AREA.
004960            MOVE 'N' TO END-OF-FILE-INDICATOR.
004970            ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
004980            ACCEPT WS-TODAY-HHMMSS FROM TIME.
004990        1099-INITIALIZATION-EXIT.
005000            EXIT.
005010        EJECT
005020 ****************************************************************
005030 *                         OPEN ALL FILES                        *
005040 ****************************************************************
005050        1100-OPEN-FILES.
005060            OPEN INPUT SERVICE-FILE.
005070            IF NOT SERVICE-OK
005080                DISPLAY MSG01-IO-ERROR 'SERVICE ' WS-SERVICE-STATUS
005090                GO TO EOJ9900-ABEND
005100            END-IF.
005110            OPEN OUTPUT SERVICE-OUT-FILE.
005120            IF NOT SERVICEO-OK
005130                DISPLAY MSG01-IO-ERROR 'SERVICEO ' WS-SERVICEO-STATUS
005140                GO TO EOJ9900-ABEND
005150            END-IF.
005160            OPEN INPUT SVCUNIT-FILE.
005170            IF NOT SVCUNIT-OK
005180                DISPLAY MSG01-IO-ERROR 'SVCUNIT ' WS-SVCUNIT-STATUS
005190                GO TO EOJ9900-ABEND
005200            END-IF.
005210            OPEN OUTPUT SVCUNIT-OUT-FILE.
005220            IF NOT SVCUNITO-OK
005230                DISPLAY MSG01-IO-ERROR 'SVCUNITO ' WS-SVCUNITO-STATUS
005240                GO TO EOJ9900-ABEND
005250            END-IF.
005260            OPEN INPUT SVCCOMP-FILE.
005270            IF NOT SVCCOMP-OK
005280                DISPLAY MSG01-IO-ERROR 'SVCCOMP ' WS-SVCCOMP-STATUS
005290                GO TO EOJ9900-ABEND
005300            END-IF.
005310            OPEN OUTPUT SVCCOMP-OUT-FILE.
005320            IF NOT SVCCOMPO-OK
005330                DISPLAY MSG01-IO-ERROR 'SVCCOMPO ' WS-SVCCOMPO-STATUS
005340                GO TO EOJ9900-ABEND
005350            END-IF.
005360            OPEN INPUT UNITRES-FILE.
005370            IF NOT UNITRES-OK
005380                DISPLAY MSG01-IO-ERROR 'UNITRES ' WS-UNITRES-STATUS
005390                GO TO EOJ9900-ABEND
005400            END-IF.
005410            OPEN OUTPUT UNITRES-OUT-FILE.
005420            IF NOT UNITRESO-OK
005430                DISPLAY MSG01-IO-ERROR 'UNITRESO ' WS-UNITRESO-STATUS
005440                GO TO EOJ9900-ABEND
005450            END-IF.
005460            OPEN INPUT COMPRES-FILE.
005470            IF NOT COMPRES-OK
005480                DISPLAY MSG01-IO-ERROR 'COMPRES ' WS-COMPRES-STATUS
005490                GO TO EOJ9900-ABEND
005500            END-IF.
005510            OPEN OUTPUT COMPRES-OUT-FILE.
005520            IF NOT COMPRESO-OK
005530                DISPLAY MSG01-IO-ERROR 'COMPRESO ' WS-COMPRESO-STATUS
005540                GO TO EOJ9900-ABEND
005550            END-IF.
005560            OPEN INPUT COMPUNIT-FILE.
005570            IF NOT COMPUNIT-OK
005580                DISPLAY MSG01-IO-ERROR 'COMPUNIT ' WS-COMPUNIT-STATUS
005590                GO TO EOJ9900-ABEND
005600            END-IF.
005610            OPEN INPUT SVCREQ-FILE.
005620            IF NOT SVCREQ-OK
005630                DISPLAY MSG01-IO-ERROR 'SVCREQ ' WS-SVCREQ-STATUS
005640                GO TO EOJ9900-ABEND
005650            END-IF.
005660            OPEN OUTPUT TRANSADD-FILE.
005670            IF NOT TRANSADD-OK
005680                DISPLAY MSG01-IO-ERROR 'TRANSADD ' WS-TRANSADD-STATUS
005690                GO TO EOJ9900-ABEND
005700            END-IF.
005710        1199-OPEN-FILES-EXIT.
005720            EXIT.
005730        EJECT
005740 ****************************************************************
005750 *         LOAD THE SERVICE MASTER INTO AN OCCURS TABLE          *
005760 ****************************************************************
005770        1200-LOAD-SERVICE-TABLE.
005780            MOVE 0 TO WS-SVC-CNT.
005790        1210-LOAD-ONE-SERVICE.
005800            READ SERVICE-FILE INTO SV-ENTRY(WS-SVC-CNT + 1)
005810                AT END
005820                    GO TO 1299-LOAD-SERVICE-TABLE-EXIT
005830            END-READ.
005840            ADD 1 TO WS-SVC-CNT.
005850            MOVE 'N' TO SV-DELETED-FLAG(WS-SVC-CNT).
005860            GO TO 1210-LOAD-ONE-SERVICE.
005870        1299-LOAD-SERVICE-TABLE-EXIT.
005880            EXIT.
005890        EJECT
005900 ****************************************************************
005910 *       LOAD THE SERVICE-TO-UNIT LINK ROWS, WHOLE, UNKEYED      *
005920 ****************************************************************
005930        1300-LOAD-SUL-TABLE.
005940            MOVE 0 TO WS-SUL-CNT.
005950        1310-LOAD-ONE-SUL.
005960            READ SVCUNIT-FILE INTO SUL-ENTRY(WS-SUL-CNT + 1)
005970                AT END
005980                    GO TO 1399-LOAD-SUL-TABLE-EXIT
005990            END-READ.
006000            ADD 1 TO WS-SUL-CNT.
006010            GO TO 1310-LOAD-ONE-SUL.
006020        1399-LOAD-SUL-TABLE-EXIT.
006030            EXIT.
006040        EJECT
006050 ****************************************************************
006060 *     LOAD THE SERVICE-TO-COMPOSITE LINK ROWS, WHOLE, UNKEYED   *
006070 ****************************************************************
006080        1400-LOAD-SCL-TABLE.
006090            MOVE 0 TO WS-SCL-CNT.
006100        1410-LOAD-ONE-SCL.
006110            READ SVCCOMP-FILE INTO SCL-ENTRY(WS-SCL-CNT + 1)
006120                AT END
006130                    GO TO 1499-LOAD-SCL-TABLE-EXIT
006140            END-READ.
006150            ADD 1 TO WS-SCL-CNT.
006160            GO TO 1410-LOAD-ONE-SCL.
006170        1499-LOAD-SCL-TABLE-EXIT.
006180            EXIT.
006190        EJECT
006200 ****************************************************************
006210 *      LOAD THE UNIT RESOURCE MASTER INTO AN OCCURS TABLE       *
006220 ****************************************************************
006230        1500-LOAD-UNIT-TABLE.
006240            MOVE 0 TO WS-UNIT-CNT.
006250        1510-LOAD-ONE-UNIT.
006260            READ UNITRES-FILE INTO UR-ENTRY(WS-UNIT-CNT + 1)
006270                AT END
006280                    GO TO 1599-LOAD-UNIT-TABLE-EXIT
006290            END-READ.
006300            ADD 1 TO WS-UNIT-CNT.
006310            GO TO 1510-LOAD-ONE-UNIT.
006320        1599-LOAD-UNIT-TABLE-EXIT.
006330            EXIT.
006340        EJECT
006350 ****************************************************************
006360 *    LOAD THE COMPOSITE RESOURCE MASTER INTO AN OCCURS TABLE    *
006370 ****************************************************************
006380        1600-LOAD-COMPOSITE-TABLE.
006390            MOVE 0 TO WS-COMPOSITE-CNT.
006400        1610-LOAD-ONE-COMPOSITE.
006410            READ COMPRES-FILE INTO CR-ENTRY(WS-COMPOSITE-CNT + 1)
006420                AT END
006430                    GO TO 1699-LOAD-COMPOSITE-TABLE-EXIT
006440            END-READ.
006450            ADD 1 TO WS-COMPOSITE-CNT.
006460            GO TO 1610-LOAD-ONE-COMPOSITE.
006470        1699-LOAD-COMPOSITE-TABLE-EXIT.
006480            EXIT.
006490        EJECT
006500 ****************************************************************
006510 *    LOAD THE COMPOSITE-TO-UNIT LINK ROWS, WHOLE, UNKEYED       *
006520 ****************************************************************
006530        1700-LOAD-LINK-TABLE.
006540            MOVE 0 TO WS-LINK-CNT.
006550        1710-LOAD-ONE-LINK.
006560            READ COMPUNIT-FILE INTO CUL-ENTRY(WS-LINK-CNT + 1)
006570                AT END
006580                    GO TO 1799-LOAD-LINK-TABLE-EXIT
006590            END-READ.
006600            ADD 1 TO WS-LINK-CNT.
006610            GO TO 1710-LOAD-ONE-LINK.
006620        1799-LOAD-LINK-TABLE-EXIT.
006630            EXIT.
006640        EJECT
006650 ****************************************************************
006660 *                        MAIN PROCESS                           *
006670 ****************************************************************
006680        2000-MAIN-PROCESS.
006690            PERFORM 2100-READ-NEXT-REQUEST
006700                THRU 2199-READ-NEXT-REQUEST-EXIT.
006710            IF NOT END-OF-FILE
006720                PERFORM 2200-PROCESS-REQUEST
006730                    THRU 2299-PROCESS-REQUEST-EXIT
006740            END-IF.
006750        2000-MAIN-PROCESS-EXIT.
006760            EXIT.
006770        EJECT
006780 ****************************************************************
006790 *                    READ NEXT REQUEST RECORD                   *
006800 ****************************************************************
006810        2100-READ-NEXT-REQUEST.
006820            READ SVCREQ-FILE
006830                AT END
006840                    SET END-OF-FILE TO TRUE
006850            END-READ.
006860            IF NOT END-OF-FILE
006870                ADD 1 TO WS-REQ-READ-CNTR
006880            END-IF.
006890        2199-READ-NEXT-REQUEST-EXIT.
006900            EXIT.
006910        EJECT
006920 ****************************************************************
006930 *            PROCESS ONE STR / CPL / CAN / DEL REQUEST          *
006940 ****************************************************************
006950        2200-PROCESS-REQUEST.
006960            SET SV-IDX TO 1.
006970            SEARCH ALL SV-ENTRY
006980                AT END
006990                    DISPLAY 'SERVICE NOT FOUND - SV-ID='
007000                            REQ-PRIMARY-ID OF SVCREQ-REC
007010                    ADD 1 TO WS-REJECT-CNTR
007020                    GO TO 2299-PROCESS-REQUEST-EXIT
007030                WHEN SV-ID(SV-IDX) = REQ-PRIMARY-ID OF SVCREQ-REC
007040                    CONTINUE
007050            END-SEARCH.
007060            MOVE SV-ID(SV-IDX) TO WS-CURR-SV-ID.
007070            EVALUATE REQ-OP-CODE OF SVCREQ-REC
007080                WHEN 'STR'
007090                    PERFORM 2300-START-SERVICE
007100                        THRU 2399-START-SERVICE-EXIT
007110                WHEN 'CPL'
007120                    PERFORM 2500-COMPLETE-SERVICE
007130                        THRU 2599-COMPLETE-SERVICE-EXIT
007140                WHEN 'CAN'
007150                    PERFORM 2600-CANCEL-SERVICE
007160                        THRU 2699-CANCEL-SERVICE-EXIT
007170                WHEN 'DEL'
007180                    PERFORM 2700-DELETE-SERVICE
007190                        THRU 2799-DELETE-SERVICE-EXIT
007200                WHEN OTHER
007210                    DISPLAY 'UNKNOWN SVCREQ OPCODE - '
007220                            REQ-OP-CODE OF SVCREQ-REC
007230                    GO TO EOJ9900-ABEND
007240            END-EVALUATE.
007250        2299-PROCESS-REQUEST-EXIT.
007260            EXIT.
007270        EJECT
007280 ****************************************************************
007290 *  START - PRET ONLY.  CHECK AVAILABILITY.  IF UNAVAILABLE SET  *
007300 *  BLOQUE.  IF AVAILABLE ALLOCATE AND SET EN_COURS               *
007310 ****************************************************************
007320        2300-START-SERVICE.
007330            IF NOT SV-ST-PRET(SV-IDX)
007340                DISPLAY 'IMPOSSIBLE TRANSITION TO EN_COURS - SV-ID='
007350                        SV-ID(SV-IDX) ' FROM ' SV-STATE(SV-IDX)
007360                ADD 1 TO WS-REJECT-CNTR
007370                GO TO 2399-START-SERVICE-EXIT
007380            END-IF.
007390            PERFORM 2310-CHECK-AVAILABILITY
007400                THRU 2319-CHECK-AVAILABILITY-EXIT.
007410            IF WS-NOT-AVAILABLE
007420                MOVE 'BLOQUE' TO SV-STATE(SV-IDX)
007430                ADD 1 TO WS-BLOCK-CNTR
007440                MOVE 'Service bloque' TO WS-TRN-DESC
007450                MOVE 'ECHOUEE' TO WS-TRN-STATUS-CODE
007460                MOVE 0 TO WS-TRN-STARTED-DATE
007470                MOVE 0 TO WS-TRN-STARTED-TIME
007480                MOVE WS-TODAY-YYYYMMDD TO WS-TRN-COMPLETED-DATE
007490                MOVE WS-TODAY-HHMMSS TO WS-TRN-COMPLETED-TIME
007500                MOVE 'Ressources indisponibles' TO WS-TRN-ERROR-TEXT
007510                PERFORM 2900-WRITE-TRANSITION
007520                    THRU 2909-WRITE-TRANSITION-EXIT
007530                GO TO 2399-START-SERVICE-EXIT
007540            END-IF.
007550            PERFORM 2330-ALLOCATE-RESOURCES
007560                THRU 2339-ALLOCATE-RESOURCES-EXIT.
007570            IF NOT SV-ST-EN-PAUSE(SV-IDX)
007580                MOVE WS-TODAY-YYYYMMDD TO SV-STARTED-DATE(SV-IDX)
007590                MOVE WS-TODAY-HHMMSS TO SV-STARTED-TIME(SV-IDX)
007600            END-IF.
007610            MOVE 'EN_COURS' TO SV-STATE(SV-IDX).
007620            ADD 1 TO WS-STR-CNTR.
007630            MOVE 'Service demarre' TO WS-TRN-DESC.
007640            MOVE 'EN_COURS' TO WS-TRN-STATUS-CODE.
007650            MOVE WS-TODAY-YYYYMMDD TO WS-TRN-STARTED-DATE.
007660            MOVE WS-TODAY-HHMMSS TO WS-TRN-STARTED-TIME.
007670            MOVE 0 TO WS-TRN-COMPLETED-DATE.
007680            MOVE 0 TO WS-TRN-COMPLETED-TIME.
007690            MOVE SPACES TO WS-TRN-ERROR-TEXT.
007700            PERFORM 2900-WRITE-TRANSITION
007710                THRU 2909-WRITE-TRANSITION-EXIT.
007720        2399-START-SERVICE-EXIT.
007730            EXIT.
007740        EJECT
007750 ****************************************************************
007760 *  AVAILABILITY CHECK - SAME RULE PNRESALC APPLIES              *
007770 ****************************************************************
007780        2310-CHECK-AVAILABILITY.
007790            MOVE 'Y' TO WS-UNIT-ALL-OK-SW.
007800            MOVE 'Y' TO WS-COMP-ALL-OK-SW.
007810            MOVE 'N' TO WS-UNIT-ANY-OK-SW.
007820            MOVE 'N' TO WS-COMP-ANY-OK-SW.
007830            PERFORM 2311-CHECK-ONE-SUL
007840                THRU 2312-CHECK-ONE-SUL-EXIT
007850                VARYING SUL-IDX FROM 1 BY 1
007860                UNTIL SUL-IDX > WS-SUL-CNT.
007870            PERFORM 2313-CHECK-ONE-SCL
007880                THRU 2314-CHECK-ONE-SCL-EXIT
007890                VARYING SCL-IDX FROM 1 BY 1
007900                UNTIL SCL-IDX > WS-SCL-CNT.
007910            IF SV-TY-BLOQUANT(SV-IDX)
007920                IF WS-UNIT-ALL-OK AND WS-COMP-ALL-OK
007930                    SET WS-AVAILABLE TO TRUE
007940                ELSE
007950                    SET WS-NOT-AVAILABLE TO TRUE
007960                END-IF
007970            ELSE
007980                IF WS-UNIT-ANY-OK OR WS-COMP-ANY-OK
007990                    SET WS-AVAILABLE TO TRUE
008000                ELSE
008010                    SET WS-NOT-AVAILABLE TO TRUE
008020                END-IF
008030            END-IF.
008040        2319-CHECK-AVAILABILITY-EXIT.
008050            EXIT.
008060        EJECT
008070        2311-CHECK-ONE-SUL.
008080            IF SUL-SERVICE-ID(SUL-IDX) NOT = WS-CURR-SV-ID
008090                GO TO 2312-CHECK-ONE-SUL-EXIT
008100            END-IF.
008110            SET UR-IDX TO 1.
008120            SEARCH ALL UR-ENTRY
008130                AT END
008140                    MOVE 'N' TO WS-UNIT-ALL-OK-SW
008150                    GO TO 2312-CHECK-ONE-SUL-EXIT
008160                WHEN UR-ID(UR-IDX) = SUL-UNIT-ID(SUL-IDX)
008170                    CONTINUE
008180            END-SEARCH.
008190            IF UR-ST-LIBRE(UR-IDX)
008200                MOVE 'Y' TO WS-UNIT-ANY-OK-SW
008210            ELSE
008220                MOVE 'N' TO WS-UNIT-ALL-OK-SW
008230            END-IF.
008240        2312-CHECK-ONE-SUL-EXIT.
008250            EXIT.
008260        EJECT
008270        2313-CHECK-ONE-SCL.
008280            IF SCL-SERVICE-ID(SCL-IDX) NOT = WS-CURR-SV-ID
008290                GO TO 2314-CHECK-ONE-SCL-EXIT
008300            END-IF.
008310            SET CR-IDX TO 1.
008320            SEARCH ALL CR-ENTRY
008330                AT END
008340                    MOVE 'N' TO WS-COMP-ALL-OK-SW
008350                    GO TO 2314-CHECK-ONE-SCL-EXIT
008360                WHEN CR-ID(CR-IDX) = SCL-COMPOSITE-ID(SCL-IDX)
008370                    CONTINUE
008380            END-SEARCH.
008390            PERFORM 2315-CHECK-COMPOSITE-AVAIL
008400                THRU 2316-CHECK-COMPOSITE-AVAIL-EXIT.
008410            IF WS-ONE-COMP-AVAIL
008420                MOVE 'Y' TO WS-COMP-ANY-OK-SW
008430            ELSE
008440                MOVE 'N' TO WS-COMP-ALL-OK-SW
008450            END-IF.
008460        2314-CHECK-ONE-SCL-EXIT.
008470            EXIT.
008480        EJECT
008490        2315-CHECK-COMPOSITE-AVAIL.
008500            MOVE 'N' TO WS-ONE-COMP-AVAIL-SW.
008510            IF NOT CR-ST-VIDE(CR-IDX)
008520                GO TO 2316-CHECK-COMPOSITE-AVAIL-EXIT
008530            END-IF.
008540            MOVE 'Y' TO WS-ONE-COMP-AVAIL-SW.
008550            PERFORM 2317-CHECK-ONE-COMPONENT-LIBRE
008560                THRU 2318-CHECK-ONE-COMPONENT-LIBRE-EXIT
008570                VARYING CUL-IDX FROM 1 BY 1
008580                UNTIL CUL-IDX > WS-LINK-CNT.
008590        2316-CHECK-COMPOSITE-AVAIL-EXIT.
008600            EXIT.
008610        EJECT
008620        2317-CHECK-ONE-COMPONENT-LIBRE.
008630            IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
008640                GO TO 2318-CHECK-ONE-COMPONENT-LIBRE-EXIT
008650            END-IF.
008660            SET UR-IDX TO 1.
008670            SEARCH ALL UR-ENTRY
008680                AT END
008690                    MOVE 'N' TO WS-ONE-COMP-AVAIL-SW
008700                    GO TO 2318-CHECK-ONE-COMPONENT-LIBRE-EXIT
008710                WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
008720                    CONTINUE
008730            END-SEARCH.
008740            IF NOT UR-ST-LIBRE(UR-IDX)
008750                MOVE 'N' TO WS-ONE-COMP-AVAIL-SW
008760            END-IF.
008770        2318-CHECK-ONE-COMPONENT-LIBRE-EXIT.
008780            EXIT.
008790        EJECT
008800 ****************************************************************
008810 *  ALLOCATE EVERY LINKED UNIT AND DRIVE EVERY LINKED            *
008820 *  COMPOSITE TO PRET, FOR THE SERVICE ABOUT TO START             *
008830 ****************************************************************
008840        2330-ALLOCATE-RESOURCES.
008850            PERFORM 2331-ALLOCATE-ONE-SUL
008860                THRU 2332-ALLOCATE-ONE-SUL-EXIT
008870                VARYING SUL-IDX FROM 1 BY 1
008880                UNTIL SUL-IDX > WS-SUL-CNT.
008890            PERFORM 2333-ALLOCATE-ONE-SCL
008900                THRU 2336-ALLOCATE-ONE-SCL-EXIT
008910                VARYING SCL-IDX FROM 1 BY 1
008920                UNTIL SCL-IDX > WS-SCL-CNT.
008930        2339-ALLOCATE-RESOURCES-EXIT.
008940            EXIT.
008950        EJECT
008960        2331-ALLOCATE-ONE-SUL.
008970            IF SUL-SERVICE-ID(SUL-IDX) NOT = WS-CURR-SV-ID
008980                GO TO 2332-ALLOCATE-ONE-SUL-EXIT
008990            END-IF.
009000            SET UR-IDX TO 1.
009010            SEARCH ALL UR-ENTRY
009020                AT END
009030                    GO TO 2332-ALLOCATE-ONE-SUL-EXIT
009040                WHEN UR-ID(UR-IDX) = SUL-UNIT-ID(SUL-IDX)
009050                    CONTINUE
009060            END-SEARCH.
009070            IF UR-ST-LIBRE(UR-IDX)
009080                MOVE 'AFFECTE' TO UR-STATE(UR-IDX)
009090            END-IF.
009100        2332-ALLOCATE-ONE-SUL-EXIT.
009110            EXIT.
009120        EJECT
009130        2333-ALLOCATE-ONE-SCL.
009140            IF SCL-SERVICE-ID(SCL-IDX) NOT = WS-CURR-SV-ID
009150                GO TO 2336-ALLOCATE-ONE-SCL-EXIT
009160            END-IF.
009170            SET CR-IDX TO 1.
009180            SEARCH ALL CR-ENTRY
009190                AT END
009200                    GO TO 2336-ALLOCATE-ONE-SCL-EXIT
009210                WHEN CR-ID(CR-IDX) = SCL-COMPOSITE-ID(SCL-IDX)
009220                    CONTINUE
009230            END-SEARCH.
009240            IF NOT CR-ST-VIDE(CR-IDX)
009250                GO TO 2336-ALLOCATE-ONE-SCL-EXIT
009260            END-IF.
009270            MOVE 'EN_COURS_RESERVATION' TO CR-STATE(CR-IDX).
009280            PERFORM 2334-ALLOCATE-ONE-COMPONENT
009290                THRU 2335-ALLOCATE-ONE-COMPONENT-EXIT
009300                VARYING CUL-IDX FROM 1 BY 1
009310                UNTIL CUL-IDX > WS-LINK-CNT.
009320            MOVE 'PRET' TO CR-STATE(CR-IDX).
009330        2336-ALLOCATE-ONE-SCL-EXIT.
009340            EXIT.
009350        EJECT
009360        2334-ALLOCATE-ONE-COMPONENT.
009370            IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
009380                GO TO 2335-ALLOCATE-ONE-COMPONENT-EXIT
009390            END-IF.
009400            SET UR-IDX TO 1.
009410            SEARCH ALL UR-ENTRY
009420                AT END
009430                    GO TO 2335-ALLOCATE-ONE-COMPONENT-EXIT
009440                WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
009450                    CONTINUE
009460            END-SEARCH.
009470            IF UR-ST-LIBRE(UR-IDX)
009480                MOVE 'AFFECTE' TO UR-STATE(UR-IDX)
009490            END-IF.
009500        2335-ALLOCATE-ONE-COMPONENT-EXIT.
009510            EXIT.
009520        EJECT
009530 ****************************************************************
009540 *  COMPLETE - EN_COURS ONLY.  RELEASE RESOURCES, STAMP          *
009550 *  COMPLETED-AT, SET TERMINE                                     *
009560 ****************************************************************
009570        2500-COMPLETE-SERVICE.
009580            IF NOT SV-ST-EN-COURS(SV-IDX)
009590                DISPLAY 'IMPOSSIBLE TRANSITION TO TERMINE - SV-ID='
009600                        SV-ID(SV-IDX) ' FROM ' SV-STATE(SV-IDX)
009610                ADD 1 TO WS-REJECT-CNTR
009620                GO TO 2599-COMPLETE-SERVICE-EXIT
009630            END-IF.
009640            PERFORM 2800-RELEASE-RESOURCES
009650                THRU 2809-RELEASE-RESOURCES-EXIT.
009660            MOVE WS-TODAY-YYYYMMDD TO SV-COMPLETED-DATE(SV-IDX).
009670            MOVE WS-TODAY-HHMMSS TO SV-COMPLETED-TIME(SV-IDX).
009680            MOVE 'TERMINE' TO SV-STATE(SV-IDX).
009690            ADD 1 TO WS-CPL-CNTR.
009700            MOVE 'Service termine' TO WS-TRN-DESC.
009710            MOVE 'TERMINEE' TO WS-TRN-STATUS-CODE.
009720            MOVE SV-STARTED-DATE(SV-IDX) TO WS-TRN-STARTED-DATE.
009730            MOVE SV-STARTED-TIME(SV-IDX) TO WS-TRN-STARTED-TIME.
009740            MOVE WS-TODAY-YYYYMMDD TO WS-TRN-COMPLETED-DATE.
009750            MOVE WS-TODAY-HHMMSS TO WS-TRN-COMPLETED-TIME.
009760            MOVE SPACES TO WS-TRN-ERROR-TEXT.
009770            PERFORM 2900-WRITE-TRANSITION
009780                THRU 2909-WRITE-TRANSITION-EXIT.
009790        2599-COMPLETE-SERVICE-EXIT.
009800            EXIT.
009810        EJECT
009820 ****************************************************************
009830 *  CANCEL - REJECT IF ALREADY IN A FINAL STATE.  RELEASE        *
009840 *  RESOURCES, STAMP COMPLETED-AT, SET ANNULE                     *
009850 ****************************************************************
009860        2600-CANCEL-SERVICE.
009870            IF SV-ST-FINAL-STATE(SV-IDX)
009880                DISPLAY 'SERVICE ALREADY FINAL - SV-ID='
009890                        SV-ID(SV-IDX) ' STATE=' SV-STATE(SV-IDX)
009900                ADD 1 TO WS-REJECT-CNTR
009910                GO TO 2699-CANCEL-SERVICE-EXIT
009920            END-IF.
009930            PERFORM 2800-RELEASE-RESOURCES
009940                THRU 2809-RELEASE-RESOURCES-EXIT.
009950            MOVE WS-TODAY-YYYYMMDD TO SV-COMPLETED-DATE(SV-IDX).
009960            MOVE WS-TODAY-HHMMSS TO SV-COMPLETED-TIME(SV-IDX).
009970            MOVE 'ANNULE' TO SV-STATE(SV-IDX).
009980            ADD 1 TO WS-CAN-CNTR.
009990            MOVE 'Service annule' TO WS-TRN-DESC.
010000            MOVE 'ECHOUEE' TO WS-TRN-STATUS-CODE.
010010            IF SV-STARTED-DATE(SV-IDX) > 0
010020                MOVE SV-STARTED-DATE(SV-IDX) TO WS-TRN-STARTED-DATE
010030                MOVE SV-STARTED-TIME(SV-IDX) TO WS-TRN-STARTED-TIME
010040            ELSE
010050                MOVE 0 TO WS-TRN-STARTED-DATE
010060                MOVE 0 TO WS-TRN-STARTED-TIME
010070            END-IF.
010080            MOVE WS-TODAY-YYYYMMDD TO WS-TRN-COMPLETED-DATE.
010090            MOVE WS-TODAY-HHMMSS TO WS-TRN-COMPLETED-TIME.
010100            MOVE 'Annulee' TO WS-TRN-ERROR-TEXT.
010110            PERFORM 2900-WRITE-TRANSITION
010120                THRU 2909-WRITE-TRANSITION-EXIT.
010130        2699-CANCEL-SERVICE-EXIT.
010140            EXIT.
010150        EJECT
010160 ****************************************************************
010170 *  RELEASE - UNCONDITIONAL WALK, ERRORS LOGGED AND SWALLOWED    *
010180 ****************************************************************
010190        2800-RELEASE-RESOURCES.
010200            PERFORM 2801-RELEASE-ONE-SUL
010210                THRU 2802-RELEASE-ONE-SUL-EXIT
010220                VARYING SUL-IDX FROM 1 BY 1
010230                UNTIL SUL-IDX > WS-SUL-CNT.
010240            PERFORM 2803-RELEASE-ONE-SCL
010250                THRU 2806-RELEASE-ONE-SCL-EXIT
010260                VARYING SCL-IDX FROM 1 BY 1
010270                UNTIL SCL-IDX > WS-SCL-CNT.
010280        2809-RELEASE-RESOURCES-EXIT.
010290            EXIT.
010300        EJECT
010310        2801-RELEASE-ONE-SUL.
010320            IF SUL-SERVICE-ID(SUL-IDX) NOT = WS-CURR-SV-ID
010330                GO TO 2802-RELEASE-ONE-SUL-EXIT
010340            END-IF.
010350            SET UR-IDX TO 1.
010360            SEARCH ALL UR-ENTRY
010370                AT END
010380                    DISPLAY 'RELEASE - UNIT NOT FOUND - UR-ID='
010390                            SUL-UNIT-ID(SUL-IDX)
010400                    GO TO 2802-RELEASE-ONE-SUL-EXIT
010410                WHEN UR-ID(UR-IDX) = SUL-UNIT-ID(SUL-IDX)
010420                    CONTINUE
010430            END-SEARCH.
010440            IF UR-ST-AFFECTE(UR-IDX) OR UR-ST-OCCUPE(UR-IDX)
010450                MOVE 'LIBRE' TO UR-STATE(UR-IDX)
010460            ELSE
010470                DISPLAY 'RELEASE - UNIT NOT RELEASABLE - UR-ID='
010480                        UR-ID(UR-IDX) ' FROM ' UR-STATE(UR-IDX)
010490            END-IF.
010500        2802-RELEASE-ONE-SUL-EXIT.
010510            EXIT.
010520        EJECT
010530        2803-RELEASE-ONE-SCL.
010540            IF SCL-SERVICE-ID(SCL-IDX) NOT = WS-CURR-SV-ID
010550                GO TO 2806-RELEASE-ONE-SCL-EXIT
010560            END-IF.
010570            SET CR-IDX TO 1.
010580            SEARCH ALL CR-ENTRY
010590                AT END
010600                    DISPLAY 'RELEASE - COMPOSITE NOT FOUND - CR-ID='
010610                            SCL-COMPOSITE-ID(SCL-IDX)
010620                    GO TO 2806-RELEASE-ONE-SCL-EXIT
010630                WHEN CR-ID(CR-IDX) = SCL-COMPOSITE-ID(SCL-IDX)
010640                    CONTINUE
010650            END-SEARCH.
010660            PERFORM 2804-RELEASE-ONE-COMPONENT
010670                THRU 2805-RELEASE-ONE-COMPONENT-EXIT
010680                VARYING CUL-IDX FROM 1 BY 1
010690                UNTIL CUL-IDX > WS-LINK-CNT.
010700            IF CR-ST-PRET(CR-IDX) OR CR-ST-AFFECTE(CR-IDX)
010710                MOVE 'VIDE' TO CR-STATE(CR-IDX)
010720            END-IF.
010730        2806-RELEASE-ONE-SCL-EXIT.
010740            EXIT.
010750        EJECT
010760        2804-RELEASE-ONE-COMPONENT.
010770            IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
010780                GO TO 2805-RELEASE-ONE-COMPONENT-EXIT
010790            END-IF.
010800            SET UR-IDX TO 1.
010810            SEARCH ALL UR-ENTRY
010820                AT END
010830                    DISPLAY 'RELEASE - UNIT NOT FOUND - UR-ID='
010840                            CUL-UNIT-ID(CUL-IDX)
010850                    GO TO 2805-RELEASE-ONE-COMPONENT-EXIT
010860                WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
010870                    CONTINUE
010880            END-SEARCH.
010890            IF UR-ST-AFFECTE(UR-IDX) OR UR-ST-OCCUPE(UR-IDX)
010900                MOVE 'LIBRE' TO UR-STATE(UR-IDX)
010910            ELSE
010920                DISPLAY 'RELEASE - UNIT NOT RELEASABLE - UR-ID='
010930                        UR-ID(UR-IDX) ' FROM ' UR-STATE(UR-IDX)
010940            END-IF.
010950        2805-RELEASE-ONE-COMPONENT-EXIT.
010960            EXIT.
010970        EJECT
010980 ****************************************************************
010990 *  DELETE - REJECT IF EN_COURS, ELSE DROP THE SERVICE'S LINK    *
011000 *  ROWS AND THE SERVICE RECORD ITSELF FROM THE REWRITE PASS     *
011010 ****************************************************************
011020        2700-DELETE-SERVICE.
011030            IF SV-ST-EN-COURS(SV-IDX)
011040                DISPLAY 'DELETE REJECTED - SERVICE EN_COURS - SV-ID='
011050                        SV-ID(SV-IDX)
011060                ADD 1 TO WS-REJECT-CNTR
011070                GO TO 2799-DELETE-SERVICE-EXIT
011080            END-IF.
011090            MOVE 'Y' TO SV-DELETED-FLAG(SV-IDX).
011100            PERFORM 2710-FLAG-ONE-SUL-DELETED
011110                THRU 2711-FLAG-ONE-SUL-DELETED-EXIT
011120                VARYING SUL-IDX FROM 1 BY 1
011130                UNTIL SUL-IDX > WS-SUL-CNT.
011140            PERFORM 2712-FLAG-ONE-SCL-DELETED
011150                THRU 2713-FLAG-ONE-SCL-DELETED-EXIT
011160                VARYING SCL-IDX FROM 1 BY 1
011170                UNTIL SCL-IDX > WS-SCL-CNT.
011180            ADD 1 TO WS-DEL-CNTR.
011190        2799-DELETE-SERVICE-EXIT.
011200            EXIT.
011210        EJECT
011220 ****************************************************************
011230 *  A LINK ROW IS FLAGGED DELETED BY BLANKING ITS SERVICE ID -   *
011240 *  THE REWRITE PASS SKIPS ANY LINK ROW WITH A BLANK SERVICE ID  *
011250 ****************************************************************
011260        2710-FLAG-ONE-SUL-DELETED.
011270            IF SUL-SERVICE-ID(SUL-IDX) = WS-CURR-SV-ID
011280                MOVE 0 TO SUL-SERVICE-ID(SUL-IDX)
011290            END-IF.
011300        2711-FLAG-ONE-SUL-DELETED-EXIT.
011310            EXIT.
011320        EJECT
011330        2712-FLAG-ONE-SCL-DELETED.
011340            IF SCL-SERVICE-ID(SCL-IDX) = WS-CURR-SV-ID
011350                MOVE 0 TO SCL-SERVICE-ID(SCL-IDX)
011360            END-IF.
011370        2713-FLAG-ONE-SCL-DELETED-EXIT.
011380            EXIT.
011390        EJECT
011400 ****************************************************************
011410 *  APPEND ONE TRANSITION LOG ENTRY TO TRANSADD.DAT              *
011420 ****************************************************************
011430        2900-WRITE-TRANSITION.
011440            ADD 1 TO WS-TRN-SEQ-CNTR.
011450            MOVE WS-TRN-SEQ-CNTR TO WS-TRN-SEQ-DISPLAY.
011460            INITIALIZE TRANSADD-REC.
011470            MOVE WS-TRN-SEQ-CNTR TO TR-ID OF TRANSADD-REC.
011480            MOVE 'NORMALE' TO TR-TYPE OF TRANSADD-REC.
011490            MOVE WS-TRN-STATUS-CODE TO TR-STATUS OF TRANSADD-REC.
011500            STRING 'SVM_' WS-TRN-SEQ-DISPLAY DELIMITED BY SIZE
011510                INTO TR-NAME OF TRANSADD-REC.
011520            MOVE WS-TRN-DESC TO TR-DESCRIPTION OF TRANSADD-REC.
011530            MOVE WS-TRN-ERROR-TEXT TO TR-ERROR-MESSAGE OF TRANSADD-REC.
011540            MOVE WS-TODAY-YYYYMMDD TO TR-CREATED-DATE OF TRANSADD-REC.
011550            MOVE WS-TODAY-HHMMSS TO TR-CREATED-TIME OF TRANSADD-REC.
011560            MOVE WS-TRN-STARTED-DATE TO TR-STARTED-DATE OF TRANSADD-REC.
011570            MOVE WS-TRN-STARTED-TIME TO TR-STARTED-TIME OF TRANSADD-REC.
011580            MOVE WS-TRN-COMPLETED-DATE TO TR-COMPLETED-DATE
011590                OF TRANSADD-REC.
011600            MOVE WS-TRN-COMPLETED-TIME TO TR-COMPLETED-TIME
011610                OF TRANSADD-REC.
011620            MOVE WS-CURR-SV-ID TO TR-RELATED-SERVICE-ID
011630                OF TRANSADD-REC.
011640            WRITE TRANSADD-REC.
011650            IF NOT TRANSADD-OK
011660                DISPLAY MSG01-IO-ERROR 'TRANSADD ' WS-TRANSADD-STATUS
011670                GO TO EOJ9900-ABEND
011680            END-IF.
011690        2909-WRITE-TRANSITION-EXIT.
011700            EXIT.
011710        EJECT
011720 ****************************************************************
011730 *   REWRITE THE SERVICE, LINK AND RESOURCE MASTERS, OMITTING    *
011740 *   ANY ROW FLAGGED DELETED THIS RUN                            *
011750 ****************************************************************
011760        EOJ9000-REWRITE-MASTERS.
011770            PERFORM EOJ9010-REWRITE-ONE-SERVICE
011780                THRU EOJ9019-REWRITE-ONE-SERVICE-EXIT
011790                VARYING WS-SUB FROM 1 BY 1
011800                UNTIL WS-SUB > WS-SVC-CNT.
011810            PERFORM EOJ9020-REWRITE-ONE-SUL
011820                THRU EOJ9029-REWRITE-ONE-SUL-EXIT
011830                VARYING WS-SUB FROM 1 BY 1
011840                UNTIL WS-SUB > WS-SUL-CNT.
011850            PERFORM EOJ9030-REWRITE-ONE-SCL
011860                THRU EOJ9039-REWRITE-ONE-SCL-EXIT
011870                VARYING WS-SUB FROM 1 BY 1
011880                UNTIL WS-SUB > WS-SCL-CNT.
011890            PERFORM EOJ9040-REWRITE-ONE-UNIT
011900                THRU EOJ9049-REWRITE-ONE-UNIT-EXIT
011910                VARYING WS-SUB FROM 1 BY 1
011920                UNTIL WS-SUB > WS-UNIT-CNT.
011930            PERFORM EOJ9050-REWRITE-ONE-COMPOSITE
011940                THRU EOJ9059-REWRITE-ONE-COMPOSITE-EXIT
011950                VARYING WS-SUB FROM 1 BY 1
011960                UNTIL WS-SUB > WS-COMPOSITE-CNT.
011970        EOJ9099-REWRITE-MASTERS-EXIT.
011980            EXIT.
011990        EJECT
012000        EOJ9010-REWRITE-ONE-SERVICE.
012010            IF SV-DELETED-FLAG(WS-SUB) = 'Y'
012020                GO TO EOJ9019-REWRITE-ONE-SERVICE-EXIT
012030            END-IF.
012040            WRITE SERVICEO-REC FROM SV-ENTRY(WS-SUB).
012050            IF NOT SERVICEO-OK
012060                DISPLAY MSG01-IO-ERROR 'SERVICEO ' WS-SERVICEO-STATUS
012070                GO TO EOJ9900-ABEND
012080            END-IF.
012090        EOJ9019-REWRITE-ONE-SERVICE-EXIT.
012100            EXIT.
012110        EJECT
012120        EOJ9020-REWRITE-ONE-SUL.
012130            IF SUL-SERVICE-ID(WS-SUB) = 0
012140                GO TO EOJ9029-REWRITE-ONE-SUL-EXIT
012150            END-IF.
012160            WRITE SVCUNITO-REC FROM SUL-ENTRY(WS-SUB).
012170            IF NOT SVCUNITO-OK
012180                DISPLAY MSG01-IO-ERROR 'SVCUNITO ' WS-SVCUNITO-STATUS
012190                GO TO EOJ9900-ABEND
012200            END-IF.
012210        EOJ9029-REWRITE-ONE-SUL-EXIT.
012220            EXIT.
012230        EJECT
012240        EOJ9030-REWRITE-ONE-SCL.
012250            IF SCL-SERVICE-ID(WS-SUB) = 0
012260                GO TO EOJ9039-REWRITE-ONE-SCL-EXIT
012270            END-IF.
012280            WRITE SVCCOMPO-REC FROM SCL-ENTRY(WS-SUB).
012290            IF NOT SVCCOMPO-OK
012300                DISPLAY MSG01-IO-ERROR 'SVCCOMPO ' WS-SVCCOMPO-STATUS
012310                GO TO EOJ9900-ABEND
012320            END-IF.
012330        EOJ9039-REWRITE-ONE-SCL-EXIT.
012340            EXIT.
012350        EJECT
012360        EOJ9040-REWRITE-ONE-UNIT.
012370            WRITE UNITRESO-REC FROM UR-ENTRY(WS-SUB).
012380            IF NOT UNITRESO-OK
012390                DISPLAY MSG01-IO-ERROR 'UNITRESO ' WS-UNITRESO-STATUS
012400                GO TO EOJ9900-ABEND
012410            END-IF.
012420        EOJ9049-REWRITE-ONE-UNIT-EXIT.
012430            EXIT.
012440        EJECT
012450        EOJ9050-REWRITE-ONE-COMPOSITE.
012460            WRITE COMPRESO-REC FROM CR-ENTRY(WS-SUB).
012470            IF NOT COMPRESO-OK
012480                DISPLAY MSG01-IO-ERROR 'COMPRESO ' WS-COMPRESO-STATUS
012490                GO TO EOJ9900-ABEND
012500            END-IF.
012510        EOJ9059-REWRITE-ONE-COMPOSITE-EXIT.
012520            EXIT.
012530        EJECT
012540 ****************************************************************
012550 *                        CLOSE FILES                            *
012560 ****************************************************************
012570        EOJ9900-CLOSE-FILES.
012580            CLOSE SERVICE-FILE SERVICE-OUT-FILE
012590                  SVCUNIT-FILE SVCUNIT-OUT-FILE
012600                  SVCCOMP-FILE SVCCOMP-OUT-FILE
012610                  UNITRES-FILE UNITRES-OUT-FILE
012620                  COMPRES-FILE COMPRES-OUT-FILE COMPUNIT-FILE
012630                  SVCREQ-FILE TRANSADD-FILE.
012640            DISPLAY 'PNSVCMGR - REQUESTS READ      ' WS-REQ-READ-CNTR.
012650            DISPLAY 'PNSVCMGR - SERVICES STARTED   ' WS-STR-CNTR.
012660            DISPLAY 'PNSVCMGR - SERVICES COMPLETED ' WS-CPL-CNTR.
012670            DISPLAY 'PNSVCMGR - SERVICES CANCELLED ' WS-CAN-CNTR.
012680            DISPLAY 'PNSVCMGR - SERVICES DELETED   ' WS-DEL-CNTR.
012690            DISPLAY 'PNSVCMGR - SERVICES BLOCKED   ' WS-BLOCK-CNTR.
012700            DISPLAY 'PNSVCMGR - REQUESTS REJECTED  ' WS-REJECT-CNTR.
012710            GO TO EOJ9999-EXIT.
012720        EOJ9900-ABEND.
012730            DISPLAY 'PNSVCMGR ABENDING DUE TO ERROR ABOVE'.
012740            CALL 'CKABEND'.
012750        EOJ9999-EXIT.
012760            EXIT.
