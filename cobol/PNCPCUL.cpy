000010 ****************************************************************
000020 *    PNCPCUL  --  COMPOSITE-TO-UNIT MEMBERSHIP LINK RECORD      *
000030 *    MANY-TO-MANY, KEYED BY CUL-COMPOSITE-ID + CUL-UNIT-ID       *
000040 ****************************************************************
000050 *A.00.00 1989-04-18 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
000060 ****************************************************************
000070     05  CUL-COMPOSITE-ID            PIC 9(09).
000080     05  CUL-UNIT-ID                 PIC 9(09).
000090     05  CUL-IS-REQUIRED             PIC X(01).
000100         88  CUL-REQUIRED            VALUE 'Y'.
000110         88  CUL-OPTIONAL            VALUE 'N'.
000120     05  FILLER                      PIC X(21).
