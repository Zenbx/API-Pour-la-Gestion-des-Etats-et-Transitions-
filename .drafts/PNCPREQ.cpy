****************************************************************
*    PNCPREQ  --  ENGINE REQUEST / TRANSACTION CONTROL RECORD   *
*    ONE TRANSACTION PER LINE, FEEDS EVERY DRIVING PROGRAM IN   *
*    THE PETRI-NET ENGINE SUITE - HOW THE OUTER WORLD'S REQUEST *
*    ENTERS A BATCH RUN, SINCE THERE IS NO ONLINE FRONT END     *
*    COPY THIS BOOK UNDER A CALLER-SUPPLIED 01 LEVEL            *
****************************************************************
*A.00.00 1989-05-23 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
****************************************************************
    05  REQ-OP-CODE                 PIC X(03).
    05  REQ-PRIMARY-ID              PIC 9(09).
    05  REQ-SECONDARY-ID            PIC 9(09).
    05  REQ-NUMERIC-PARM            PIC 9(05).
    05  REQ-TYPE-CODE               PIC X(11).
    05  REQ-DESCRIPTION             PIC X(60).
    05  REQ-REASON-TEXT             PIC X(60).
    05  FILLER                      PIC X(43).
