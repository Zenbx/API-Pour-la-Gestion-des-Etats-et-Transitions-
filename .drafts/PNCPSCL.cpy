****************************************************************
*    PNCPSCL  --  SERVICE-TO-COMPOSITE-RESOURCE REQUIREMENT     *
*    LINK, KEYED BY SCL-SERVICE-ID + SCL-COMPOSITE-ID            *
****************************************************************
*A.00.00 1989-05-02 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
****************************************************************
    05  SCL-SERVICE-ID              PIC 9(09).
    05  SCL-COMPOSITE-ID            PIC 9(09).
    05  SCL-IS-REQUIRED             PIC X(01).
        88  SCL-REQUIRED            VALUE 'Y'.
        88  SCL-OPTIONAL            VALUE 'N'.
    05  FILLER                      PIC X(21).
