****************************************************************
*    PNCPSVC  --  SERVICE MASTER RECORD LAYOUT                  *
*    UNIT OF WORK DRIVEN BY THE SERVICE STATE MACHINE           *
*    COPY THIS BOOK UNDER A CALLER-SUPPLIED 01 LEVEL            *
****************************************************************
*A.00.00 1989-05-02 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
*A.00.01 1991-09-03 RVG  ADDED STARTED/COMPLETED DATE-TIME STAMPS
*A.01.00 1998-12-02 JFT  Y2K - DATE FIELDS WIDENED TO CCYY
****************************************************************
    05  SV-ID                       PIC 9(09).
    05  SV-NAME                     PIC X(60).
    05  SV-DESCRIPTION              PIC X(200).
    05  SV-STATE                    PIC X(15).
        88  SV-ST-PLANIFIE          VALUE 'PLANIFIE'.
        88  SV-ST-PUBLIE            VALUE 'PUBLIE'.
        88  SV-ST-PRET              VALUE 'PRET'.
        88  SV-ST-BLOQUE            VALUE 'BLOQUE'.
        88  SV-ST-RETARDE           VALUE 'RETARDE'.
        88  SV-ST-EN-PAUSE          VALUE 'EN_PAUSE'.
        88  SV-ST-EN-COURS          VALUE 'EN_COURS'.
        88  SV-ST-ARRETE            VALUE 'ARRETE'.
        88  SV-ST-ANNULE            VALUE 'ANNULE'.
        88  SV-ST-TERMINE           VALUE 'TERMINE'.
        88  SV-ST-FINAL-STATE       VALUES 'ARRETE' 'ANNULE' 'TERMINE'.
        88  SV-ST-ERROR-STATE       VALUES 'BLOQUE' 'ARRETE' 'ANNULE'.
        88  SV-ST-EXECUTABLE-STATE  VALUES 'PRET' 'EN_COURS'.
    05  SV-TYPE                     PIC X(12).
        88  SV-TY-BLOQUANT          VALUE 'BLOQUANT'.
        88  SV-TY-NON-BLOQUANT      VALUE 'NON_BLOQUANT'.
    05  SV-PRIORITY                 PIC X(09).
        88  SV-PR-CRITIQUE          VALUE 'CRITIQUE'.
        88  SV-PR-HAUTE             VALUE 'HAUTE'.
        88  SV-PR-NORMALE           VALUE 'NORMALE'.
        88  SV-PR-BASSE             VALUE 'BASSE'.
    05  SV-MAX-EXEC-MINUTES         PIC 9(05).
    05  SV-AUTO-RETRY               PIC X(01).
        88  SV-AUTO-RETRY-YES       VALUE 'Y'.
        88  SV-AUTO-RETRY-NO        VALUE 'N'.
    05  SV-STARTED-DATE             PIC 9(08).
    05  SV-STARTED-TIME             PIC 9(06).
    05  SV-COMPLETED-DATE           PIC 9(08).
    05  SV-COMPLETED-TIME           PIC 9(06).
    05  FILLER                      PIC X(61).
