       IDENTIFICATION DIVISION.
       PROGRAM-ID.    PNTRNLOG.
       AUTHOR.        L K SANDERS.
       INSTALLATION.  ENGINEERING SYSTEMS - PETRI-NET ENGINE.
       DATE-WRITTEN.  09/1989.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
****************************************************************
*                                                                *
*A    ABSTRACT..                                                 *
*  PNTRNLOG MAINTAINS THE APPEND-ONLY TRANSITION LEDGER ON       *
*  TRANS.DAT.  FIVE REQUEST TYPES ARE SERVICED -                 *
*     REC  RECORD A NEW TRANSITION, STATUS EN_ATTENTE            *
*     TRG  TRIGGER A SYNCHRONOUS TRANSITION - RECORD, START,     *
*          EXECUTE AND COMPLETE IT IN ONE PASS                   *
*     AUT  PROCESS EVERY PENDING AUTOMATIQUE TRANSITION          *
*          ALREADY ON THE LEDGER - START THEN EXECUTE EACH       *
*     CAN  CANCEL AN EN_COURS TRANSITION WITH A REASON           *
*     CLN  RETENTION CLEANUP - DROP TERMINEE/ECHOUEE ROWS        *
*          OLDER THAN THE N-DAY CUTOFF CARRIED IN THE REQUEST    *
*  THE MERGED DELTA FILE TRANSADD.DAT, PRODUCED BY PNSVCMGR'S    *
*  SERVICE LIFECYCLE STEPS EARLIER IN THE NIGHT, IS READ AND     *
*  FOLDED INTO TRANS.DAT BY THIS SAME RUN BEFORE THE REQUEST     *
*  FILE IS PROCESSED, SINCE THIS BUILD CANNOT HOLD TWO WRITERS   *
*  OPEN AGAINST TRANS.DAT AT ONCE.                                *
*                                                                *
*J    JCL..                                                      *
*                                                                *
* //PNTRNLOG EXEC PGM=PNTRNLOG                                   *
* //SYSOUT   DD SYSOUT=*                                         *
* //TRANS    DD DISP=SHR,DSN=PROD.PETRINET.TRANS.DATA            *
* //TRANSO   DD DISP=(,CATLG,CATLG),                              *
* //            UNIT=SYSDA,SPACE=(CYL,(10,10),RLSE)               *
* //TRANSADD DD DISP=SHR,DSN=PROD.PETRINET.TRANSADD.DATA         *
* //TRNREQ   DD DISP=SHR,DSN=PROD.PETRINET.TRNREQ.DATA           *
* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                 *
* //*                                                              *
*                                                                *
*P    ENTRY PARAMETERS..                                         *
*     NONE.                                                      *
*                                                                *
*E    ERRORS DETECTED BY THIS ELEMENT..                          *
*     I/O ERROR ON FILES.  UNKNOWN REQUEST OPCODE.  TRANSITION   *
*     NOT FOUND FOR CAN REQUEST.  ILLEGAL STATE FOR TRG START.   *
*                                                                *
*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
*                                                                *
*     CKDCARTH ---- DATE ARITHMETIC (ADD/SUBTRACT DAYS)          *
*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
*                                                                *
*U    USER CONSTANTS AND TABLES REFERENCED..                     *
*     TR-TABLE - IN-MEMORY, LOADED ONCE PER RUN FROM TRANS.DAT   *
*     PLUS THE TRANSADD.DAT DELTA ROWS, NO ISAM ON THIS BUILD.   *
*     WS-TRN-SEQ-CNTR - BATCH-RUN SEQUENCE USED TO BUILD TR-NAME *
*     SINCE COBOL HAS NO WALL-CLOCK MILLIS SOURCE SUITABLE FOR   *
*     A BUSINESS KEY.  SEEDED FROM THE HIGHEST TR-ID ON THE      *
*     INPUT LEDGER SO NAMES NEVER COLLIDE ACROSS RUNS.            *
*                                                                *
****************************************************************
*----------------------------------------------------------------*
* CHANGE ACTIVITY                                                *
*----------------------------------------------------------------*
* DATE        INIT  TICKET     DESCRIPTION                       *
* ----------- ----  ---------  ------------------------------    *
* 1989-09-08  LKS   ENG-0052   INITIAL VERSION - REC/TRG/AUT      *
* 1990-02-19  RVG   ENG-0069   ADDED CAN OPCODE                   *
* 1990-08-30  DCT   ENG-0091   ADDED CLN RETENTION CLEANUP        *
* 1992-04-07  LKS   ENG-0143   FOLDS TRANSADD.DAT DELTA ROWS IN   *
*                              AHEAD OF THE REQUEST FILE           *
* 1994-11-21  RVG   ENG-0224   TR-NAME SEQUENCE NOW SEEDED FROM   *
*                              HIGHEST TR-ID ON INPUT, NOT RESET  *
*                              TO ZERO EACH RUN                   *
* 1998-10-05  JFT   ENG-0310   Y2K - DATE FIELDS WIDENED TO CCYY  *
* 1999-01-22  JFT   ENG-0313   Y2K - VERIFIED CENTURY WINDOW OK   *
* 2001-03-14  DCT   ENG-0350   AUT PASS NOW RE-SCANS TABLE UNTIL  *
*                              NO MORE EN_ATTENTE AUTOMATIQUE     *
*                              ROWS REMAIN, NOT JUST ONE PASS      *
*----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ENGINE-ALPHA IS "A" THRU "Z"
           UPSI-0 IS PNTRNLOG-RERUN-SW
               ON STATUS IS PNTRNLOG-RERUN.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TRANS-FILE ASSIGN TO TRANS
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-TRANS-STATUS.
           SELECT TRANS-OUT-FILE ASSIGN TO TRANSO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-TRANSO-STATUS.
           SELECT TRANSADD-FILE ASSIGN TO TRANSADD
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-TRANSADD-STATUS.
           SELECT TRNREQ-FILE ASSIGN TO TRNREQ
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-TRNREQ-STATUS.
       DATA DIVISION.
       FILE SECTION.
       FD  TRANS-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  TRANS-REC.
           COPY PNCPTRN.
       FD  TRANS-OUT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  TRANSO-REC.
           COPY PNCPTRN.
       FD  TRANSADD-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  TRANSADD-REC.
           COPY PNCPTRN.
       FD  TRNREQ-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  TRNREQ-REC.
           COPY PNCPREQ.
       WORKING-STORAGE SECTION.
       01  FILLER                   PIC X(32)
               VALUE 'PNTRNLOG WORKING STORAGE BEGINS'.
****************************************************************
*    READ ONLY CONSTANTS AND SWITCHES                           *
****************************************************************
       01  READ-ONLY-WORK-AREA.
           05  BINARY1              COMP PIC S9(04) VALUE +1.
           05  MSG01-IO-ERROR       PIC X(19)
                   VALUE 'I/O ERROR ON FILE -'.
           05  END-OF-FILE-INDICATOR PIC X(01).
               88  END-OF-FILE       VALUE 'Y'.
               88  CONTINUE-PROCESSING VALUE 'N'.
           05  WS-TRANS-STATUS      PIC X(02).
               88  TRANS-OK          VALUE '00'.
               88  TRANS-EOF         VALUE '10'.
           05  WS-TRANSO-STATUS     PIC X(02).
               88  TRANSO-OK         VALUE '00'.
           05  WS-TRANSADD-STATUS   PIC X(02).
               88  TRANSADD-OK       VALUE '00'.
               88  TRANSADD-EOF      VALUE '10'.
           05  WS-TRNREQ-STATUS     PIC X(02).
               88  TRNREQ-OK         VALUE '00'.
               88  TRNREQ-EOF        VALUE '10'.
       01  WS-TODAY-AREA.
           05  WS-TODAY-YYYYMMDD    PIC 9(08).
           05  FILLER REDEFINES WS-TODAY-YYYYMMDD.
               10  WS-TODAY-CC      PIC 9(02).
               10  WS-TODAY-YY      PIC 9(02).
               10  WS-TODAY-MM      PIC 9(02).
               10  WS-TODAY-DD      PIC 9(02).
           05  WS-TODAY-HHMMSS      PIC 9(06).
       01  WS-CUTOFF-AREA.
           05  WS-CUTOFF-YYYYMMDD   PIC 9(08).
           05  FILLER REDEFINES WS-CUTOFF-YYYYMMDD.
               10  WS-CUTOFF-CC     PIC 9(02).
               10  WS-CUTOFF-YY     PIC 9(02).
               10  WS-CUTOFF-MM     PIC 9(02).
               10  WS-CUTOFF-DD     PIC 9(02).
       01  WS-OPCODE-WORK-AREA.
           05  WS-OPCODE-TEXT       PIC X(03).
           05  WS-OPCODE-NUM REDEFINES WS-OPCODE-TEXT PIC 9(03).
****************************************************************
*                V A R I A B L E   D A T A   A R E A S          *
****************************************************************
       01  VARIABLE-WORK-AREA.
           05  WS-SUB               COMP PIC S9(04) VALUE 0.
           05  WS-OUT-SUB           COMP PIC S9(04) VALUE 0.
           05  WS-TRN-CNT           COMP PIC S9(08) VALUE 0.
           05  WS-REQ-READ-CNTR     PIC 9(09) COMP-3 VALUE 0.
           05  WS-REC-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-TRG-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-AUT-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-CAN-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-CLN-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-REJECT-CNTR       PIC 9(09) COMP-3 VALUE 0.
           05  WS-TRN-SEQ-CNTR      PIC 9(09) COMP-3 VALUE 0.
           05  WS-TRN-SEQ-DISPLAY   PIC 9(09).
           05  WS-AUT-PASS-SW       PIC X(01) VALUE 'Y'.
               88  WS-AUT-FOUND-ONE  VALUE 'Y'.
           05  WS-DAYS-BACK         PIC 9(05).
           05  WS-AGE-WORK          PIC S9(09) COMP-3 VALUE 0.
       01  WS-TYPE-CODE-WORK        PIC X(04).
****************************************************************
* TRANSITION LEDGER IN-MEMORY TABLE - LOADED FROM TRANS.DAT     *
* PLUS THE TRANSADD.DAT DELTA ROWS FROM THE SERVICE LIFECYCLE   *
* RUN EARLIER TONIGHT                                            *
****************************************************************
       01  TR-TABLE-CONTROL.
           05  TR-TABLE-MAX         COMP PIC S9(08) VALUE +8000.
       01  TR-TABLE.
           05  TR-ENTRY OCCURS 1 TO 8000 TIMES
                   DEPENDING ON WS-TRN-CNT
                   INDEXED BY TR-IDX.
               10  TR-ID                PIC 9(09).
               10  TR-TYPE              PIC X(11).
                   88  TR-TY-NORMALE      VALUE 'NORMALE'.
                   88  TR-TY-SYNCHRONE    VALUE 'SYNCHRONE'.
                   88  TR-TY-AUTOMATIQUE  VALUE 'AUTOMATIQUE'.
               10  TR-STATUS            PIC X(11).
                   88  TR-ST-EN-ATTENTE   VALUE 'EN_ATTENTE'.
                   88  TR-ST-EN-COURS     VALUE 'EN_COURS'.
                   88  TR-ST-TERMINEE     VALUE 'TERMINEE'.
                   88  TR-ST-ECHOUEE      VALUE 'ECHOUEE'.
               10  TR-NAME              PIC X(40).
               10  TR-DESCRIPTION       PIC X(200).
               10  TR-ERROR-MESSAGE     PIC X(200).
               10  TR-AGE-DAYS          PIC 9(05).
               10  TR-CREATED-DATE      PIC 9(08).
               10  TR-CREATED-TIME      PIC 9(06).
               10  TR-STARTED-DATE      PIC 9(08).
               10  TR-STARTED-TIME      PIC 9(06).
               10  TR-COMPLETED-DATE    PIC 9(08).
               10  TR-COMPLETED-TIME    PIC 9(06).
               10  TR-RELATED-SERVICE-ID   PIC 9(09).
               10  TR-RELATED-UNIT-ID      PIC 9(09).
               10  TR-RELATED-COMPOSITE-ID PIC 9(09).
               10  FILLER               PIC X(55).
       01  TR-DELETED-TABLE.
           05  TR-DELETED-FLAG OCCURS 1 TO 8000 TIMES
                   DEPENDING ON WS-TRN-CNT
                   PIC X(01).
       01  FILLER PIC X(32)
               VALUE 'PNTRNLOG WORKING STORAGE ENDS  '.
       PROCEDURE DIVISION.
****************************************************************
*                        MAINLINE LOGIC                         *
****************************************************************
       0000-CONTROL-PROCESS.
           PERFORM 1000-INITIALIZATION
               THRU 1099-INITIALIZATION-EXIT.
           PERFORM 1100-OPEN-FILES
               THRU 1199-OPEN-FILES-EXIT.
           PERFORM 1200-LOAD-TRANS-TABLE
               THRU 1299-LOAD-TRANS-TABLE-EXIT.
           PERFORM 1300-FOLD-IN-TRANSADD
               THRU 1399-FOLD-IN-TRANSADD-EXIT.
           SET CONTINUE-PROCESSING TO TRUE.
           PERFORM 2000-MAIN-PROCESS
               THRU 2000-MAIN-PROCESS-EXIT
               UNTIL END-OF-FILE.
           PERFORM EOJ9000-REWRITE-LEDGER
               THRU EOJ9099-REWRITE-LEDGER-EXIT.
           PERFORM EOJ9900-CLOSE-FILES
               THRU EOJ9999-EXIT.
           GOBACK.
       EJECT
****************************************************************
*                         INITIALIZATION                        *
****************************************************************
       1000-INITIALIZATION.
           INITIALIZE VARIABLE-WORK-AREA.
           MOVE 'N' TO END-OF-FILE-INDICATOR.
           ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
           ACCEPT WS-TODAY-HHMMSS FROM TIME.
       1099-INITIALIZATION-EXIT.
           EXIT.
       EJECT
****************************************************************
*                         OPEN ALL FILES                        *
****************************************************************
       1100-OPEN-FILES.
           OPEN INPUT TRANS-FILE.
           IF NOT TRANS-OK
               DISPLAY MSG01-IO-ERROR 'TRANS ' WS-TRANS-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN OUTPUT TRANS-OUT-FILE.
           IF NOT TRANSO-OK
               DISPLAY MSG01-IO-ERROR 'TRANSO ' WS-TRANSO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT TRANSADD-FILE.
           IF NOT TRANSADD-OK
               DISPLAY MSG01-IO-ERROR 'TRANSADD ' WS-TRANSADD-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT TRNREQ-FILE.
           IF NOT TRNREQ-OK
               DISPLAY MSG01-IO-ERROR 'TRNREQ ' WS-TRNREQ-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       1199-OPEN-FILES-EXIT.
           EXIT.
       EJECT
****************************************************************
*   LOAD THE TRANSITION LEDGER AND SEED THE SEQUENCE COUNTER    *
*   FROM THE HIGHEST TR-ID SEEN SO NEW NAMES NEVER COLLIDE       *
****************************************************************
       1200-LOAD-TRANS-TABLE.
           MOVE 0 TO WS-TRN-CNT.
       1210-LOAD-ONE-TRANS.
           READ TRANS-FILE INTO TR-ENTRY(WS-TRN-CNT + 1)
               AT END
                   GO TO 1299-LOAD-TRANS-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-TRN-CNT.
           MOVE 'N' TO TR-DELETED-FLAG(WS-TRN-CNT).
           IF TR-ID(WS-TRN-CNT) > WS-TRN-SEQ-CNTR
               MOVE TR-ID(WS-TRN-CNT) TO WS-TRN-SEQ-CNTR
           END-IF.
           GO TO 1210-LOAD-ONE-TRANS.
       1299-LOAD-TRANS-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*   FOLD IN THE TRANSADD.DAT DELTA ROWS WRITTEN BY THE SERVICE  *
*   LIFECYCLE STEP EARLIER TONIGHT                               *
****************************************************************
       1300-FOLD-IN-TRANSADD.
       1310-FOLD-ONE-TRANSADD.
           READ TRANSADD-FILE INTO TR-ENTRY(WS-TRN-CNT + 1)
               AT END
                   GO TO 1399-FOLD-IN-TRANSADD-EXIT
           END-READ.
           ADD 1 TO WS-TRN-CNT.
           MOVE 'N' TO TR-DELETED-FLAG(WS-TRN-CNT).
           IF TR-ID(WS-TRN-CNT) > WS-TRN-SEQ-CNTR
               MOVE TR-ID(WS-TRN-CNT) TO WS-TRN-SEQ-CNTR
           END-IF.
           GO TO 1310-FOLD-ONE-TRANSADD.
       1399-FOLD-IN-TRANSADD-EXIT.
           EXIT.
       EJECT
****************************************************************
*                        MAIN PROCESS                           *
****************************************************************
       2000-MAIN-PROCESS.
           PERFORM 2100-READ-NEXT-REQUEST
               THRU 2199-READ-NEXT-REQUEST-EXIT.
           IF NOT END-OF-FILE
               PERFORM 2200-PROCESS-REQUEST
                   THRU 2299-PROCESS-REQUEST-EXIT
           END-IF.
       2000-MAIN-PROCESS-EXIT.
           EXIT.
       EJECT
****************************************************************
*                    READ NEXT REQUEST RECORD                   *
****************************************************************
       2100-READ-NEXT-REQUEST.
           READ TRNREQ-FILE
               AT END
                   SET END-OF-FILE TO TRUE
           END-READ.
           IF NOT END-OF-FILE
               ADD 1 TO WS-REQ-READ-CNTR
           END-IF.
       2199-READ-NEXT-REQUEST-EXIT.
           EXIT.
       EJECT
****************************************************************
*          PROCESS ONE REC / TRG / AUT / CAN / CLN REQUEST      *
****************************************************************
       2200-PROCESS-REQUEST.
           EVALUATE REQ-OP-CODE OF TRNREQ-REC
               WHEN 'REC'
                   PERFORM 2300-RECORD-TRANSITION
                       THRU 2399-RECORD-TRANSITION-EXIT
               WHEN 'TRG'
                   PERFORM 2400-TRIGGER-TRANSITION
                       THRU 2499-TRIGGER-TRANSITION-EXIT
               WHEN 'AUT'
                   PERFORM 2500-PROCESS-AUTOMATIC
                       THRU 2599-PROCESS-AUTOMATIC-EXIT
               WHEN 'CAN'
                   PERFORM 2600-CANCEL-TRANSITION
                       THRU 2699-CANCEL-TRANSITION-EXIT
               WHEN 'CLN'
                   PERFORM 2700-CLEANUP-RETENTION
                       THRU 2799-CLEANUP-RETENTION-EXIT
               WHEN OTHER
                   DISPLAY 'UNKNOWN TRNREQ OPCODE - '
                           REQ-OP-CODE OF TRNREQ-REC
                   GO TO EOJ9900-ABEND
           END-EVALUATE.
       2299-PROCESS-REQUEST-EXIT.
           EXIT.
       EJECT
****************************************************************
*  REC - APPEND A NEW TRANSITION, STATUS EN_ATTENTE             *
*  REQ-TYPE-CODE CARRIES NORMALE/SYNCHRONE/AUTOMATIQUE           *
*  REQ-PRIMARY-ID CARRIES THE RELATED SERVICE ID (ZERO IF NONE)  *
*  REQ-SECONDARY-ID CARRIES THE RELATED UNIT ID (ZERO IF NONE)   *
*  REQ-NUMERIC-PARM CARRIES THE RELATED COMPOSITE ID (ZERO IF    *
*  NONE, TRUNCATED TO FIT THE 5-DIGIT PARM FIELD ON THIS FEED)   *
****************************************************************
       2300-RECORD-TRANSITION.
           PERFORM 2310-APPEND-NEW-ENTRY
               THRU 2319-APPEND-NEW-ENTRY-EXIT.
           ADD 1 TO WS-REC-CNTR.
       2399-RECORD-TRANSITION-EXIT.
           EXIT.
       EJECT
****************************************************************
*  BUILD A NEW EN_ATTENTE ROW AT THE END OF THE TABLE            *
****************************************************************
       2310-APPEND-NEW-ENTRY.
           ADD 1 TO WS-TRN-CNT.
           ADD 1 TO WS-TRN-SEQ-CNTR.
           MOVE WS-TRN-SEQ-CNTR TO WS-TRN-SEQ-DISPLAY.
           INITIALIZE TR-ENTRY(WS-TRN-CNT).
           MOVE 'N' TO TR-DELETED-FLAG(WS-TRN-CNT).
           MOVE WS-TRN-SEQ-CNTR TO TR-ID(WS-TRN-CNT).
           MOVE REQ-TYPE-CODE OF TRNREQ-REC TO TR-TYPE(WS-TRN-CNT).
           MOVE 'EN_ATTENTE' TO TR-STATUS(WS-TRN-CNT).
           MOVE REQ-TYPE-CODE OF TRNREQ-REC(1:4) TO WS-TYPE-CODE-WORK.
           STRING WS-TYPE-CODE-WORK DELIMITED BY SPACE
                  '_' DELIMITED BY SIZE
                  WS-TRN-SEQ-DISPLAY DELIMITED BY SIZE
               INTO TR-NAME(WS-TRN-CNT).
           MOVE REQ-DESCRIPTION OF TRNREQ-REC(1:200)
               TO TR-DESCRIPTION(WS-TRN-CNT).
           MOVE WS-TODAY-YYYYMMDD TO TR-CREATED-DATE(WS-TRN-CNT).
           MOVE WS-TODAY-HHMMSS TO TR-CREATED-TIME(WS-TRN-CNT).
           MOVE REQ-PRIMARY-ID OF TRNREQ-REC
               TO TR-RELATED-SERVICE-ID(WS-TRN-CNT).
           MOVE REQ-SECONDARY-ID OF TRNREQ-REC
               TO TR-RELATED-UNIT-ID(WS-TRN-CNT).
           MOVE REQ-NUMERIC-PARM OF TRNREQ-REC
               TO TR-RELATED-COMPOSITE-ID(WS-TRN-CNT).
       2319-APPEND-NEW-ENTRY-EXIT.
           EXIT.
       EJECT
****************************************************************
*  TRG - RECORD THEN START THEN EXECUTE, ALL IN ONE PASS        *
****************************************************************
       2400-TRIGGER-TRANSITION.
           PERFORM 2310-APPEND-NEW-ENTRY
               THRU 2319-APPEND-NEW-ENTRY-EXIT.
           MOVE WS-TRN-CNT TO WS-SUB.
           PERFORM 2410-START-ONE-ENTRY
               THRU 2419-START-ONE-ENTRY-EXIT.
           PERFORM 2420-EXECUTE-ONE-ENTRY
               THRU 2429-EXECUTE-ONE-ENTRY-EXIT.
           ADD 1 TO WS-TRG-CNTR.
       2499-TRIGGER-TRANSITION-EXIT.
           EXIT.
       EJECT
****************************************************************
*  START - LEGAL ONLY FROM EN_ATTENTE - SETS EN_COURS, STAMPS   *
*  STARTED-AT.  WS-SUB POINTS AT THE TARGET ROW ON ENTRY         *
****************************************************************
       2410-START-ONE-ENTRY.
           IF NOT TR-ST-EN-ATTENTE(WS-SUB)
               DISPLAY 'START REJECTED - NOT EN_ATTENTE - TR-ID='
                       TR-ID(WS-SUB)
               ADD 1 TO WS-REJECT-CNTR
               GO TO 2419-START-ONE-ENTRY-EXIT
           END-IF.
           MOVE 'EN_COURS' TO TR-STATUS(WS-SUB).
           MOVE WS-TODAY-YYYYMMDD TO TR-STARTED-DATE(WS-SUB).
           MOVE WS-TODAY-HHMMSS TO TR-STARTED-TIME(WS-SUB).
       2419-START-ONE-ENTRY-EXIT.
           EXIT.
       EJECT
****************************************************************
*  EXECUTE - COMPLETES AN EN_COURS ROW.  SINCE THIS BUILD HAS   *
*  NO WORKFLOW ENGINE TO INVOKE, A ROW IS DEEMED SUCCESSFUL      *
*  UNLESS THE INCOMING REQUEST CARRIED A NON-BLANK REASON TEXT,  *
*  IN WHICH CASE IT FAILS WITH THAT TEXT AS THE ERROR MESSAGE -  *
*  THIS MATCHES THE SOURCE SYSTEM'S TEST-TRIGGER ENDPOINT        *
****************************************************************
       2420-EXECUTE-ONE-ENTRY.
           IF NOT TR-ST-EN-COURS(WS-SUB)
               DISPLAY 'EXECUTE REJECTED - NOT EN_COURS - TR-ID='
                       TR-ID(WS-SUB)
               ADD 1 TO WS-REJECT-CNTR
               GO TO 2429-EXECUTE-ONE-ENTRY-EXIT
           END-IF.
           IF REQ-REASON-TEXT OF TRNREQ-REC NOT = SPACES
               MOVE 'ECHOUEE' TO TR-STATUS(WS-SUB)
               MOVE REQ-REASON-TEXT OF TRNREQ-REC
                   TO TR-ERROR-MESSAGE(WS-SUB)
           ELSE
               MOVE 'TERMINEE' TO TR-STATUS(WS-SUB)
           END-IF.
           MOVE WS-TODAY-YYYYMMDD TO TR-COMPLETED-DATE(WS-SUB).
           MOVE WS-TODAY-HHMMSS TO TR-COMPLETED-TIME(WS-SUB).
       2429-EXECUTE-ONE-ENTRY-EXIT.
           EXIT.
       EJECT
****************************************************************
*  AUT - START THEN EXECUTE EVERY PENDING AUTOMATIQUE ROW.       *
*  RE-SCAN THE TABLE UNTIL A FULL PASS FINDS NONE LEFT, SINCE    *
*  EXECUTING ONE ROW DOES NOT CREATE NEW ELIGIBLE ROWS ON THIS   *
*  BUILD BUT THE SOURCE'S SCHEDULED JOB IS WRITTEN DEFENSIVELY   *
*  THAT WAY AND WE FOLLOW SUIT                                   *
****************************************************************
       2500-PROCESS-AUTOMATIC.
           MOVE 'Y' TO WS-AUT-PASS-SW.
           PERFORM 2510-ONE-AUTOMATIC-PASS
               THRU 2519-ONE-AUTOMATIC-PASS-EXIT
               UNTIL NOT WS-AUT-FOUND-ONE.
       2599-PROCESS-AUTOMATIC-EXIT.
           EXIT.
       EJECT
       2510-ONE-AUTOMATIC-PASS.
           MOVE 'N' TO WS-AUT-PASS-SW.
           PERFORM 2511-CHECK-ONE-AUTOMATIC
               THRU 2512-CHECK-ONE-AUTOMATIC-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-TRN-CNT.
       2519-ONE-AUTOMATIC-PASS-EXIT.
           EXIT.
       EJECT
       2511-CHECK-ONE-AUTOMATIC.
           IF TR-DELETED-FLAG(WS-SUB) = 'Y'
               GO TO 2512-CHECK-ONE-AUTOMATIC-EXIT
           END-IF.
           IF NOT TR-TY-AUTOMATIQUE(WS-SUB)
               GO TO 2512-CHECK-ONE-AUTOMATIC-EXIT
           END-IF.
           IF NOT TR-ST-EN-ATTENTE(WS-SUB)
               GO TO 2512-CHECK-ONE-AUTOMATIC-EXIT
           END-IF.
           MOVE 'Y' TO WS-AUT-PASS-SW.
           PERFORM 2410-START-ONE-ENTRY
               THRU 2419-START-ONE-ENTRY-EXIT.
           MOVE SPACES TO REQ-REASON-TEXT OF TRNREQ-REC.
           PERFORM 2420-EXECUTE-ONE-ENTRY
               THRU 2429-EXECUTE-ONE-ENTRY-EXIT.
           ADD 1 TO WS-AUT-CNTR.
       2512-CHECK-ONE-AUTOMATIC-EXIT.
           EXIT.
       EJECT
****************************************************************
*  CAN - LEGAL ONLY FROM EN_COURS - SETS ECHOUEE WITH THE        *
*  REASON TEXT, STAMPS COMPLETED-AT                              *
****************************************************************
       2600-CANCEL-TRANSITION.
           SET TR-IDX TO 1.
           SEARCH TR-ENTRY
               AT END
                   DISPLAY 'TRANSITION NOT FOUND - TR-ID='
                           REQ-PRIMARY-ID OF TRNREQ-REC
                   ADD 1 TO WS-REJECT-CNTR
                   GO TO 2699-CANCEL-TRANSITION-EXIT
               WHEN TR-ID(TR-IDX) = REQ-PRIMARY-ID OF TRNREQ-REC
                   CONTINUE
           END-SEARCH.
           IF NOT TR-ST-EN-COURS(TR-IDX)
               DISPLAY 'CANCEL REJECTED - NOT EN_COURS - TR-ID='
                       TR-ID(TR-IDX)
               ADD 1 TO WS-REJECT-CNTR
               GO TO 2699-CANCEL-TRANSITION-EXIT
           END-IF.
           MOVE 'ECHOUEE' TO TR-STATUS(TR-IDX).
           STRING 'Annulee: ' DELIMITED BY SIZE
                  REQ-REASON-TEXT OF TRNREQ-REC DELIMITED BY SIZE
               INTO TR-ERROR-MESSAGE(TR-IDX).
           MOVE WS-TODAY-YYYYMMDD TO TR-COMPLETED-DATE(TR-IDX).
           MOVE WS-TODAY-HHMMSS TO TR-COMPLETED-TIME(TR-IDX).
           ADD 1 TO WS-CAN-CNTR.
       2699-CANCEL-TRANSITION-EXIT.
           EXIT.
       EJECT
****************************************************************
*  CLN - RETENTION CLEANUP.  REQ-NUMERIC-PARM CARRIES N, THE    *
*  NUMBER OF DAYS TO RETAIN.  CUTOFF = TODAY MINUS N DAYS VIA    *
*  THE SHOP DATE ARITHMETIC UTILITY.  EVERY TERMINEE OR ECHOUEE  *
*  ROW COMPLETED BEFORE THE CUTOFF IS FLAGGED DELETED             *
****************************************************************
       2700-CLEANUP-RETENTION.
           MOVE REQ-NUMERIC-PARM OF TRNREQ-REC TO WS-DAYS-BACK.
           CALL 'CKDCARTH' USING WS-TODAY-YYYYMMDD
                                 WS-DAYS-BACK
                                 WS-CUTOFF-YYYYMMDD.
           PERFORM 2710-CHECK-ONE-RETENTION
               THRU 2719-CHECK-ONE-RETENTION-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-TRN-CNT.
       2799-CLEANUP-RETENTION-EXIT.
           EXIT.
       EJECT
       2710-CHECK-ONE-RETENTION.
           IF TR-DELETED-FLAG(WS-SUB) = 'Y'
               GO TO 2719-CHECK-ONE-RETENTION-EXIT
           END-IF.
           IF NOT TR-ST-TERMINEE(WS-SUB) AND
              NOT TR-ST-ECHOUEE(WS-SUB)
               GO TO 2719-CHECK-ONE-RETENTION-EXIT
           END-IF.
           IF TR-COMPLETED-DATE(WS-SUB) < WS-CUTOFF-YYYYMMDD
               MOVE 'Y' TO TR-DELETED-FLAG(WS-SUB)
               ADD 1 TO WS-CLN-CNTR
           END-IF.
       2719-CHECK-ONE-RETENTION-EXIT.
           EXIT.
       EJECT
****************************************************************
*   REWRITE TRANS.DAT, OMITTING ANY ROW FLAGGED DELETED THIS    *
*   RUN BY THE CLEANUP STEP, AND RECOMPUTE TR-AGE-DAYS FOR       *
*   EVERY SURVIVING COMPLETED ROW AS IT GOES OUT                 *
****************************************************************
       EOJ9000-REWRITE-LEDGER.
           PERFORM EOJ9010-REWRITE-ONE-ENTRY
               THRU EOJ9019-REWRITE-ONE-ENTRY-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-TRN-CNT.
       EOJ9099-REWRITE-LEDGER-EXIT.
           EXIT.
       EJECT
       EOJ9010-REWRITE-ONE-ENTRY.
           IF TR-DELETED-FLAG(WS-SUB) = 'Y'
               GO TO EOJ9019-REWRITE-ONE-ENTRY-EXIT
           END-IF.
           IF TR-ST-TERMINEE(WS-SUB) OR TR-ST-ECHOUEE(WS-SUB)
               CALL 'CKDCARTH' USING TR-COMPLETED-DATE(WS-SUB)
                                     WS-TODAY-YYYYMMDD
                                     WS-AGE-WORK
               MOVE WS-AGE-WORK TO TR-AGE-DAYS(WS-SUB)
           END-IF.
           WRITE TRANSO-REC FROM TR-ENTRY(WS-SUB).
           IF NOT TRANSO-OK
               DISPLAY MSG01-IO-ERROR 'TRANSO ' WS-TRANSO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       EOJ9019-REWRITE-ONE-ENTRY-EXIT.
           EXIT.
       EJECT
****************************************************************
*                        CLOSE FILES                            *
****************************************************************
       EOJ9900-CLOSE-FILES.
           CLOSE TRANS-FILE TRANS-OUT-FILE TRANSADD-FILE
                 TRNREQ-FILE.
           DISPLAY 'PNTRNLOG - REQUESTS READ      ' WS-REQ-READ-CNTR.
           DISPLAY 'PNTRNLOG - RECORDED           ' WS-REC-CNTR.
           DISPLAY 'PNTRNLOG - TRIGGERED          ' WS-TRG-CNTR.
           DISPLAY 'PNTRNLOG - AUTOMATIC RUN      ' WS-AUT-CNTR.
           DISPLAY 'PNTRNLOG - CANCELLED          ' WS-CAN-CNTR.
           DISPLAY 'PNTRNLOG - RETENTION DELETED  ' WS-CLN-CNTR.
           DISPLAY 'PNTRNLOG - REQUESTS REJECTED  ' WS-REJECT-CNTR.
           GO TO EOJ9999-EXIT.
       EOJ9900-ABEND.
           DISPLAY 'PNTRNLOG ABENDING DUE TO ERROR ABOVE'.
           CALL 'CKABEND'.
       EOJ9999-EXIT.
           EXIT.
<parameter name="content">