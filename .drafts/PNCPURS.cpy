****************************************************************
*    PNCPURS  --  UNIT RESOURCE MASTER RECORD LAYOUT            *
*    ATOMIC ALLOCATABLE RESOURCE, KEYED BY UR-ID                *
*    COPY THIS BOOK UNDER A CALLER-SUPPLIED 01 LEVEL            *
****************************************************************
*A.00.00 1989-04-11 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
*A.00.01 1991-09-03 RVG  ADDED UR-LAST-USED-DATE/TIME FOR OCCUPE
*A.01.00 1998-12-02 JFT  Y2K - UR-LAST-USED-DATE WIDENED TO CCYY
****************************************************************
    05  UR-ID                       PIC 9(09).
    05  UR-NAME                     PIC X(60).
    05  UR-DESCRIPTION              PIC X(200).
    05  UR-STATE                    PIC X(15).
        88  UR-ST-LIBRE             VALUE 'LIBRE'.
        88  UR-ST-AFFECTE           VALUE 'AFFECTE'.
        88  UR-ST-OCCUPE            VALUE 'OCCUPE'.
        88  UR-ST-BLOQUE            VALUE 'BLOQUE'.
        88  UR-ST-INDISPONIBLE      VALUE 'INDISPONIBLE'.
        88  UR-ST-ZOMBIE            VALUE 'ZOMBIE'.
    05  UR-LOCATION                 PIC X(60).
    05  UR-CAPACITY                 PIC 9(07).
    05  UR-CURRENT-LOAD             PIC 9(07).
    05  UR-LAST-USED-DATE           PIC 9(08).
    05  UR-LAST-USED-TIME           PIC 9(06).
    05  FILLER                      PIC X(28).
