       IDENTIFICATION DIVISION.
       PROGRAM-ID.    PNRESALC.
       AUTHOR.        D TURNQUIST.
       INSTALLATION.  ENGINEERING SYSTEMS - PETRI-NET ENGINE.
       DATE-WRITTEN.  06/1989.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
****************************************************************
*                                                                *
*A    ABSTRACT..                                                 *
*  PNRESALC CHECKS AND ALLOCATES THE RESOURCES A SERVICE NEEDS   *
*  TO RUN.  A BLOQUANT SERVICE NEEDS EVERY LINKED UNIT AND       *
*  COMPOSITE RESOURCE AVAILABLE AT ONCE.  A NON_BLOQUANT         *
*  SERVICE NEEDS ONLY ONE OF ITS LINKED RESOURCES AVAILABLE.     *
*  CHK REQUESTS ONLY TEST AVAILABILITY AND WRITE A RESULT LINE   *
*  TO RSASTAT.DAT.  ALO RE-TESTS AVAILABILITY, THEN ALLOCATES    *
*  EVERY LINKED UNIT RESOURCE AND DRIVES EVERY LINKED COMPOSITE  *
*  RESOURCE THROUGH ITS OWN RESERVE SEQUENCE.  REL RELEASES      *
*  EVERY LINKED RESOURCE UNCONDITIONALLY - A RELEASE ERROR ON    *
*  ONE RESOURCE IS LOGGED AND DOES NOT STOP THE REST OF THE      *
*  RELEASE WALK.                                                 *
*                                                                *
*J    JCL..                                                      *
*                                                                *
* //PNRESALC EXEC PGM=PNRESALC                                   *
* //SYSOUT   DD SYSOUT=*                                         *
* //SERVICE  DD DISP=SHR,DSN=PROD.PETRINET.SERVICE.DATA          *
* //SVCUNIT  DD DISP=SHR,DSN=PROD.PETRINET.SVCUNIT.DATA          *
* //SVCCOMP  DD DISP=SHR,DSN=PROD.PETRINET.SVCCOMP.DATA          *
* //UNITRES  DD DISP=SHR,DSN=PROD.PETRINET.UNITRES.DATA          *
* //UNITRESO DD DISP=(,CATLG,CATLG),                              *
* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
* //COMPRES  DD DISP=SHR,DSN=PROD.PETRINET.COMPRES.DATA          *
* //COMPRESO DD DISP=(,CATLG,CATLG),                              *
* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
* //COMPUNIT DD DISP=SHR,DSN=PROD.PETRINET.COMPUNIT.DATA         *
* //RSAREQ   DD DISP=SHR,DSN=PROD.PETRINET.RSAREQ.DATA           *
* //RSASTAT  DD DISP=(,CATLG,CATLG),                              *
* //            UNIT=SYSDA,SPACE=(CYL,(2,2),RLSE)                 *
* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                 *
* //*                                                              *
*                                                                *
*P    ENTRY PARAMETERS..                                         *
*     NONE.                                                      *
*                                                                *
*E    ERRORS DETECTED BY THIS ELEMENT..                          *
*     I/O ERROR ON FILES.  UNKNOWN REQUEST OPCODE.  SERVICE      *
*     NOT FOUND.  UNKNOWN SV-TYPE.                               *
*                                                                *
*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
*                                                                *
*     CKDCEXIN ---- DATE CONVERSION (EXTERNAL TO INTERNAL)       *
*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
*                                                                *
*U    USER CONSTANTS AND TABLES REFERENCED..                     *
*     SV-TABLE, SUL-TABLE, SCL-TABLE, UR-TABLE, CR-TABLE, CUL-   *
*     TABLE - ALL IN-MEMORY, LOADED ONCE PER RUN, NO ISAM ON     *
*     THIS BUILD.  LINK TABLES ARE LOADED WHOLE AND WALKED       *
*     SEQUENTIALLY AGAINST THE SERVICE CURRENTLY BEING CHECKED.  *
*                                                                *
****************************************************************
*----------------------------------------------------------------*
* CHANGE ACTIVITY                                                *
*----------------------------------------------------------------*
* DATE        INIT  TICKET     DESCRIPTION                       *
*----------- ----  ---------  ------------------------------    *
* 1989-06-08  DCT   ENG-0024   INITIAL VERSION - CHK/ALO/REL      *
* 1990-04-17  RVG   ENG-0067   FIXED VACUOUS-TRUE ON EMPTY LINK   *
*                              SET FOR THE NON_BLOQUANT ANY TEST  *
* 1991-09-03  RVG   ENG-0118   TABLE SIZES RAISED TO MATCH        *
*                              PNUNRALU AND PNCMPRSV               *
* 1993-05-11  LKS   ENG-0201   ABEND ON UNKNOWN OPCODE INSTEAD    *
*                              OF SILENT SKIP                     *
* 1995-08-22  DCT   ENG-0258   RELEASE NO LONGER ABENDS ON A      *
*                              SINGLE RESOURCE RELEASE FAILURE -  *
*                              LOGGED AND SWALLOWED PER OPS REQ   *
* 1998-09-14  JFT   ENG-0309   Y2K - DATE FIELDS WIDENED TO CCYY  *
* 1999-01-22  JFT   ENG-0312   Y2K - VERIFIED CENTURY WINDOW OK   *
* 2002-11-06  LKS   ENG-0371   ADDED RSASTAT.DAT RESULT FILE SO   *
*                              PNSVCMGR CAN DRIVE OFF THE OUTCOME *
*----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ENGINE-ALPHA IS "A" THRU "Z"
           UPSI-0 IS PNRESALC-RERUN-SW
               ON STATUS IS PNRESALC-RERUN.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SERVICE-FILE ASSIGN TO SERVICE
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-SERVICE-STATUS.
           SELECT SVCUNIT-FILE ASSIGN TO SVCUNIT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-SVCUNIT-STATUS.
           SELECT SVCCOMP-FILE ASSIGN TO SVCCOMP
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-SVCCOMP-STATUS.
           SELECT UNITRES-FILE ASSIGN TO UNITRES
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-UNITRES-STATUS.
           SELECT UNITRES-OUT-FILE ASSIGN TO UNITRESO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-UNITRESO-STATUS.
           SELECT COMPRES-FILE ASSIGN TO COMPRES
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-COMPRES-STATUS.
           SELECT COMPRES-OUT-FILE ASSIGN TO COMPRESO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-COMPRESO-STATUS.
           SELECT COMPUNIT-FILE ASSIGN TO COMPUNIT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-COMPUNIT-STATUS.
           SELECT RSAREQ-FILE ASSIGN TO RSAREQ
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-RSAREQ-STATUS.
           SELECT RSASTAT-FILE ASSIGN TO RSASTAT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-RSASTAT-STATUS.
       DATA DIVISION.
       FILE SECTION.
       FD  SERVICE-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  SERVICE-REC.
           COPY PNCPSVC.
       FD  SVCUNIT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  SVCUNIT-REC.
           COPY PNCPSUL.
       FD  SVCCOMP-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  SVCCOMP-REC.
           COPY PNCPSCL.
       FD  UNITRES-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  UNITRES-REC.
           COPY PNCPURS.
       FD  UNITRES-OUT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  UNITRESO-REC.
           COPY PNCPURS.
       FD  COMPRES-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  COMPRES-REC.
           COPY PNCPCMP.
       FD  COMPRES-OUT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  COMPRESO-REC.
           COPY PNCPCMP.
       FD  COMPUNIT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  COMPUNIT-REC.
           COPY PNCPCUL.
       FD  RSAREQ-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  RSAREQ-REC.
           COPY PNCPREQ.
       FD  RSASTAT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  RSASTAT-REC.
           05  RSA-SERVICE-ID           PIC 9(09).
           05  RSA-OP-CODE              PIC X(03).
           05  RSA-RESULT               PIC X(01).
               88  RSA-RES-AVAILABLE     VALUE 'Y'.
               88  RSA-RES-UNAVAILABLE   VALUE 'N'.
           05  RSA-MESSAGE              PIC X(60).
           05  FILLER                   PIC X(27).
       WORKING-STORAGE SECTION.
       01  FILLER                   PIC X(32)
               VALUE 'PNRESALC WORKING STORAGE BEGINS'.
****************************************************************
*    READ ONLY CONSTANTS AND SWITCHES                           *
****************************************************************
       01  READ-ONLY-WORK-AREA.
           05  BINARY1              COMP PIC S9(04) VALUE +1.
           05  MSG01-IO-ERROR       PIC X(19)
                   VALUE 'I/O ERROR ON FILE -'.
           05  END-OF-FILE-INDICATOR PIC X(01).
               88  END-OF-FILE       VALUE 'Y'.
               88  CONTINUE-PROCESSING VALUE 'N'.
           05  WS-SERVICE-STATUS    PIC X(02).
               88  SERVICE-OK        VALUE '00'.
               88  SERVICE-EOF       VALUE '10'.
           05  WS-SVCUNIT-STATUS    PIC X(02).
               88  SVCUNIT-OK        VALUE '00'.
               88  SVCUNIT-EOF       VALUE '10'.
           05  WS-SVCCOMP-STATUS    PIC X(02).
               88  SVCCOMP-OK        VALUE '00'.
               88  SVCCOMP-EOF       VALUE '10'.
           05  WS-UNITRES-STATUS    PIC X(02).
               88  UNITRES-OK        VALUE '00'.
               88  UNITRES-EOF       VALUE '10'.
           05  WS-UNITRESO-STATUS   PIC X(02).
               88  UNITRESO-OK       VALUE '00'.
           05  WS-COMPRES-STATUS    PIC X(02).
               88  COMPRES-OK        VALUE '00'.
               88  COMPRES-EOF       VALUE '10'.
           05  WS-COMPRESO-STATUS   PIC X(02).
               88  COMPRESO-OK       VALUE '00'.
           05  WS-COMPUNIT-STATUS   PIC X(02).
               88  COMPUNIT-OK       VALUE '00'.
               88  COMPUNIT-EOF      VALUE '10'.
           05  WS-RSAREQ-STATUS     PIC X(02).
               88  RSAREQ-OK         VALUE '00'.
               88  RSAREQ-EOF        VALUE '10'.
           05  WS-RSASTAT-STATUS    PIC X(02).
               88  RSASTAT-OK        VALUE '00'.
       01  WS-TODAY-AREA.
           05  WS-TODAY-YYYYMMDD    PIC 9(08).
           05  FILLER REDEFINES WS-TODAY-YYYYMMDD.
               10  WS-TODAY-CC      PIC 9(02).
               10  WS-TODAY-YY      PIC 9(02).
               10  WS-TODAY-MM      PIC 9(02).
               10  WS-TODAY-DD      PIC 9(02).
           05  WS-TODAY-HHMMSS      PIC 9(06).
       01  WS-KEY-WORK-AREA.
           05  WS-KEY-NUMERIC       PIC 9(09).
           05  WS-KEY-ALPHA REDEFINES WS-KEY-NUMERIC PIC X(09).
       01  WS-OPCODE-WORK-AREA.
           05  WS-OPCODE-TEXT       PIC X(03).
           05  WS-OPCODE-NUM REDEFINES WS-OPCODE-TEXT PIC 9(03).
****************************************************************
*                V A R I A B L E   D A T A   A R E A S          *
****************************************************************
       01  VARIABLE-WORK-AREA.
           05  WS-SUB               COMP PIC S9(04) VALUE 0.
           05  WS-SVC-CNT           COMP PIC S9(04) VALUE 0.
           05  WS-SUL-CNT           COMP PIC S9(04) VALUE 0.
           05  WS-SCL-CNT           COMP PIC S9(04) VALUE 0.
           05  WS-UNIT-CNT          COMP PIC S9(04) VALUE 0.
           05  WS-COMPOSITE-CNT     COMP PIC S9(04) VALUE 0.
           05  WS-LINK-CNT          COMP PIC S9(04) VALUE 0.
           05  WS-REQ-READ-CNTR     PIC 9(09) COMP-3 VALUE 0.
           05  WS-CHK-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-ALO-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-REL-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-REJECT-CNTR       PIC 9(09) COMP-3 VALUE 0.
           05  WS-UNIT-ALL-OK-SW    PIC X(01) VALUE 'Y'.
               88  WS-UNIT-ALL-OK    VALUE 'Y'.
           05  WS-COMP-ALL-OK-SW    PIC X(01) VALUE 'Y'.
               88  WS-COMP-ALL-OK    VALUE 'Y'.
           05  WS-UNIT-ANY-OK-SW    PIC X(01) VALUE 'N'.
               88  WS-UNIT-ANY-OK    VALUE 'Y'.
           05  WS-COMP-ANY-OK-SW    PIC X(01) VALUE 'N'.
               88  WS-COMP-ANY-OK    VALUE 'Y'.
           05  WS-AVAILABLE-SW      PIC X(01) VALUE 'N'.
               88  WS-AVAILABLE       VALUE 'Y'.
               88  WS-NOT-AVAILABLE   VALUE 'N'.
           05  WS-ONE-COMP-AVAIL-SW PIC X(01) VALUE 'N'.
               88  WS-ONE-COMP-AVAIL  VALUE 'Y'.
       01  WS-CURRENT-SVC.
           05  WS-CURR-SV-ID        PIC 9(09).
           05  WS-CURR-SV-TYPE      PIC X(12).
****************************************************************
* SERVICE IN-MEMORY TABLE - LOADED ONCE PER RUN                 *
****************************************************************
       01  SV-TABLE-CONTROL.
           05  SV-TABLE-MAX         COMP PIC S9(08) VALUE +1000.
       01  SV-TABLE.
           05  SV-ENTRY OCCURS 1 TO 1000 TIMES
                   DEPENDING ON WS-SVC-CNT
                   ASCENDING KEY IS SV-ID
                   INDEXED BY SV-IDX.
               10  SV-ID                PIC 9(09).
               10  SV-NAME              PIC X(60).
               10  SV-DESCRIPTION       PIC X(200).
               10  SV-STATE             PIC X(15).
               10  SV-TYPE              PIC X(12).
                   88  SV-TY-BLOQUANT     VALUE 'BLOQUANT'.
                   88  SV-TY-NON-BLOQUANT VALUE 'NON_BLOQUANT'.
               10  SV-PRIORITY          PIC X(09).
               10  SV-MAX-EXEC-MINUTES  PIC 9(05).
               10  SV-AUTO-RETRY        PIC X(01).
               10  SV-STARTED-DATE      PIC 9(08).
               10  SV-STARTED-TIME      PIC 9(06).
               10  SV-COMPLETED-DATE    PIC 9(08).
               10  SV-COMPLETED-TIME    PIC 9(06).
               10  FILLER               PIC X(61).
****************************************************************
* SERVICE-TO-UNIT LINK IN-MEMORY TABLE - LOADED WHOLE           *
****************************************************************
       01  SUL-TABLE-CONTROL.
           05  SUL-TABLE-MAX        COMP PIC S9(08) VALUE +4000.
       01  SUL-TABLE.
           05  SUL-ENTRY OCCURS 1 TO 4000 TIMES
                   DEPENDING ON WS-SUL-CNT
                   INDEXED BY SUL-IDX.
               10  SUL-SERVICE-ID       PIC 9(09).
               10  SUL-UNIT-ID          PIC 9(09).
               10  SUL-IS-REQUIRED      PIC X(01).
               10  FILLER               PIC X(21).
****************************************************************
* SERVICE-TO-COMPOSITE LINK IN-MEMORY TABLE - LOADED WHOLE      *
****************************************************************
       01  SCL-TABLE-CONTROL.
           05  SCL-TABLE-MAX        COMP PIC S9(08) VALUE +4000.
       01  SCL-TABLE.
           05  SCL-ENTRY OCCURS 1 TO 4000 TIMES
                   DEPENDING ON WS-SCL-CNT
                   INDEXED BY SCL-IDX.
               10  SCL-SERVICE-ID       PIC 9(09).
               10  SCL-COMPOSITE-ID     PIC 9(09).
               10  SCL-IS-REQUIRED      PIC X(01).
               10  FILLER               PIC X(21).
****************************************************************
* UNIT RESOURCE IN-MEMORY TABLE                                 *
****************************************************************
       01  UR-TABLE-CONTROL.
           05  UR-TABLE-MAX         COMP PIC S9(08) VALUE +4000.
       01  UR-TABLE.
           05  UR-ENTRY OCCURS 1 TO 4000 TIMES
                   DEPENDING ON WS-UNIT-CNT
                   ASCENDING KEY IS UR-ID
                   INDEXED BY UR-IDX.
               10  UR-ID                PIC 9(09).
               10  UR-NAME              PIC X(60).
               10  UR-DESCRIPTION       PIC X(200).
               10  UR-STATE             PIC X(15).
                   88  UR-ST-LIBRE        VALUE 'LIBRE'.
                   88  UR-ST-AFFECTE      VALUE 'AFFECTE'.
                   88  UR-ST-OCCUPE       VALUE 'OCCUPE'.
                   88  UR-ST-BLOQUE       VALUE 'BLOQUE'.
                   88  UR-ST-INDISPONIBLE VALUE 'INDISPONIBLE'.
                   88  UR-ST-ZOMBIE       VALUE 'ZOMBIE'.
               10  UR-LOCATION          PIC X(60).
               10  UR-CAPACITY          PIC 9(07).
               10  UR-CURRENT-LOAD      PIC 9(07).
               10  UR-LAST-USED-DATE    PIC 9(08).
               10  UR-LAST-USED-TIME    PIC 9(06).
               10  FILLER               PIC X(28).
****************************************************************
* COMPOSITE RESOURCE IN-MEMORY TABLE                            *
****************************************************************
       01  CR-TABLE-CONTROL.
           05  CR-TABLE-MAX         COMP PIC S9(08) VALUE +1000.
       01  CR-TABLE.
           05  CR-ENTRY OCCURS 1 TO 1000 TIMES
                   DEPENDING ON WS-COMPOSITE-CNT
                   ASCENDING KEY IS CR-ID
                   INDEXED BY CR-IDX.
               10  CR-ID                PIC 9(09).
               10  CR-NAME              PIC X(60).
               10  CR-DESCRIPTION       PIC X(200).
               10  CR-STATE             PIC X(20).
                   88  CR-ST-VIDE           VALUE 'VIDE'.
                   88  CR-ST-EN-RESERVATION VALUE
                           'EN_COURS_RESERVATION'.
                   88  CR-ST-PRET           VALUE 'PRET'.
                   88  CR-ST-AFFECTE        VALUE 'AFFECTE'.
                   88  CR-ST-INDISPONIBLE   VALUE 'INDISPONIBLE'.
                   88  CR-ST-ZOMBIE         VALUE 'ZOMBIE'.
               10  CR-LOCATION          PIC X(60).
               10  CR-TOTAL-CAPACITY    PIC 9(07).
               10  CR-MIN-REQ-COMPONENTS PIC 9(04).
               10  CR-LAST-USED-DATE    PIC 9(08).
               10  CR-LAST-USED-TIME    PIC 9(06).
               10  FILLER               PIC X(26).
****************************************************************
* COMPOSITE-TO-UNIT LINK IN-MEMORY TABLE - LOADED WHOLE         *
****************************************************************
       01  CUL-TABLE-CONTROL.
           05  CUL-TABLE-MAX        COMP PIC S9(08) VALUE +4000.
       01  CUL-TABLE.
           05  CUL-ENTRY OCCURS 1 TO 4000 TIMES
                   DEPENDING ON WS-LINK-CNT
                   INDEXED BY CUL-IDX.
               10  CUL-COMPOSITE-ID     PIC 9(09).
               10  CUL-UNIT-ID          PIC 9(09).
               10  CUL-IS-REQUIRED      PIC X(01).
               10  FILLER               PIC X(21).
       01  FILLER PIC X(32)
               VALUE 'PNRESALC WORKING STORAGE ENDS  '.
       PROCEDURE DIVISION.
****************************************************************
*                        MAINLINE LOGIC                         *
****************************************************************
       0000-CONTROL-PROCESS.
           PERFORM 1000-INITIALIZATION
               THRU 1099-INITIALIZATION-EXIT.
           PERFORM 1100-OPEN-FILES
               THRU 1199-OPEN-FILES-EXIT.
           PERFORM 1200-LOAD-SERVICE-TABLE
               THRU 1299-LOAD-SERVICE-TABLE-EXIT.
           PERFORM 1300-LOAD-SUL-TABLE
               THRU 1399-LOAD-SUL-TABLE-EXIT.
           PERFORM 1400-LOAD-SCL-TABLE
               THRU 1499-LOAD-SCL-TABLE-EXIT.
           PERFORM 1500-LOAD-UNIT-TABLE
               THRU 1599-LOAD-UNIT-TABLE-EXIT.
           PERFORM 1600-LOAD-COMPOSITE-TABLE
               THRU 1699-LOAD-COMPOSITE-TABLE-EXIT.
           PERFORM 1700-LOAD-LINK-TABLE
               THRU 1799-LOAD-LINK-TABLE-EXIT.
           SET CONTINUE-PROCESSING TO TRUE.
           PERFORM 2000-MAIN-PROCESS
               THRU 2000-MAIN-PROCESS-EXIT
               UNTIL END-OF-FILE.
           PERFORM EOJ9000-REWRITE-MASTERS
               THRU EOJ9099-REWRITE-MASTERS-EXIT.
           PERFORM EOJ9900-CLOSE-FILES
               THRU EOJ9999-EXIT.
           GOBACK.
       EJECT
****************************************************************
*                         INITIALIZATION                        *
****************************************************************
       1000-INITIALIZATION.
           INITIALIZE VARIABLE-WORK-AREA.
           MOVE 'N' TO END-OF-FILE-INDICATOR.
           ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
           ACCEPT WS-TODAY-HHMMSS FROM TIME.
       1099-INITIALIZATION-EXIT.
           EXIT.
       EJECT
****************************************************************
*                         OPEN ALL FILES                        *
****************************************************************
       1100-OPEN-FILES.
           OPEN INPUT SERVICE-FILE.
           IF NOT SERVICE-OK
               DISPLAY MSG01-IO-ERROR 'SERVICE ' WS-SERVICE-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT SVCUNIT-FILE.
           IF NOT SVCUNIT-OK
               DISPLAY MSG01-IO-ERROR 'SVCUNIT ' WS-SVCUNIT-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT SVCCOMP-FILE.
           IF NOT SVCCOMP-OK
               DISPLAY MSG01-IO-ERROR 'SVCCOMP ' WS-SVCCOMP-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT UNITRES-FILE.
           IF NOT UNITRES-OK
               DISPLAY MSG01-IO-ERROR 'UNITRES ' WS-UNITRES-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN OUTPUT UNITRES-OUT-FILE.
           IF NOT UNITRESO-OK
               DISPLAY MSG01-IO-ERROR 'UNITRESO ' WS-UNITRESO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT COMPRES-FILE.
           IF NOT COMPRES-OK
               DISPLAY MSG01-IO-ERROR 'COMPRES ' WS-COMPRES-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN OUTPUT COMPRES-OUT-FILE.
           IF NOT COMPRESO-OK
               DISPLAY MSG01-IO-ERROR 'COMPRESO ' WS-COMPRESO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT COMPUNIT-FILE.
           IF NOT COMPUNIT-OK
               DISPLAY MSG01-IO-ERROR 'COMPUNIT ' WS-COMPUNIT-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT RSAREQ-FILE.
           IF NOT RSAREQ-OK
               DISPLAY MSG01-IO-ERROR 'RSAREQ ' WS-RSAREQ-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN OUTPUT RSASTAT-FILE.
           IF NOT RSASTAT-OK
               DISPLAY MSG01-IO-ERROR 'RSASTAT ' WS-RSASTAT-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       1199-OPEN-FILES-EXIT.
           EXIT.
       EJECT
****************************************************************
*         LOAD THE SERVICE MASTER INTO AN OCCURS TABLE          *
****************************************************************
       1200-LOAD-SERVICE-TABLE.
           MOVE 0 TO WS-SVC-CNT.
       1210-LOAD-ONE-SERVICE.
           READ SERVICE-FILE INTO SV-ENTRY(WS-SVC-CNT + 1)
               AT END
                   GO TO 1299-LOAD-SERVICE-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-SVC-CNT.
           GO TO 1210-LOAD-ONE-SERVICE.
       1299-LOAD-SERVICE-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*       LOAD THE SERVICE-TO-UNIT LINK ROWS, WHOLE, UNKEYED      *
****************************************************************
       1300-LOAD-SUL-TABLE.
           MOVE 0 TO WS-SUL-CNT.
       1310-LOAD-ONE-SUL.
           READ SVCUNIT-FILE INTO SUL-ENTRY(WS-SUL-CNT + 1)
               AT END
                   GO TO 1399-LOAD-SUL-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-SUL-CNT.
           GO TO 1310-LOAD-ONE-SUL.
       1399-LOAD-SUL-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*     LOAD THE SERVICE-TO-COMPOSITE LINK ROWS, WHOLE, UNKEYED   *
****************************************************************
       1400-LOAD-SCL-TABLE.
           MOVE 0 TO WS-SCL-CNT.
       1410-LOAD-ONE-SCL.
           READ SVCCOMP-FILE INTO SCL-ENTRY(WS-SCL-CNT + 1)
               AT END
                   GO TO 1499-LOAD-SCL-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-SCL-CNT.
           GO TO 1410-LOAD-ONE-SCL.
       1499-LOAD-SCL-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*      LOAD THE UNIT RESOURCE MASTER INTO AN OCCURS TABLE       *
****************************************************************
       1500-LOAD-UNIT-TABLE.
           MOVE 0 TO WS-UNIT-CNT.
       1510-LOAD-ONE-UNIT.
           READ UNITRES-FILE INTO UR-ENTRY(WS-UNIT-CNT + 1)
               AT END
                   GO TO 1599-LOAD-UNIT-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-UNIT-CNT.
           GO TO 1510-LOAD-ONE-UNIT.
       1599-LOAD-UNIT-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*    LOAD THE COMPOSITE RESOURCE MASTER INTO AN OCCURS TABLE    *
****************************************************************
       1600-LOAD-COMPOSITE-TABLE.
           MOVE 0 TO WS-COMPOSITE-CNT.
       1610-LOAD-ONE-COMPOSITE.
           READ COMPRES-FILE INTO CR-ENTRY(WS-COMPOSITE-CNT + 1)
               AT END
                   GO TO 1699-LOAD-COMPOSITE-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-COMPOSITE-CNT.
           GO TO 1610-LOAD-ONE-COMPOSITE.
       1699-LOAD-COMPOSITE-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*    LOAD THE COMPOSITE-TO-UNIT LINK ROWS, WHOLE, UNKEYED       *
****************************************************************
       1700-LOAD-LINK-TABLE.
           MOVE 0 TO WS-LINK-CNT.
       1710-LOAD-ONE-LINK.
           READ COMPUNIT-FILE INTO CUL-ENTRY(WS-LINK-CNT + 1)
               AT END
                   GO TO 1799-LOAD-LINK-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-LINK-CNT.
           GO TO 1710-LOAD-ONE-LINK.
       1799-LOAD-LINK-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*                        MAIN PROCESS                           *
****************************************************************
       2000-MAIN-PROCESS.
           PERFORM 2100-READ-NEXT-REQUEST
               THRU 2199-READ-NEXT-REQUEST-EXIT.
           IF NOT END-OF-FILE
               PERFORM 2200-PROCESS-REQUEST
                   THRU 2299-PROCESS-REQUEST-EXIT
           END-IF.
       2000-MAIN-PROCESS-EXIT.
           EXIT.
       EJECT
****************************************************************
*                    READ NEXT REQUEST RECORD                   *
****************************************************************
       2100-READ-NEXT-REQUEST.
           READ RSAREQ-FILE
               AT END
                   SET END-OF-FILE TO TRUE
           END-READ.
           IF NOT END-OF-FILE
               ADD 1 TO WS-REQ-READ-CNTR
           END-IF.
       2199-READ-NEXT-REQUEST-EXIT.
           EXIT.
       EJECT
****************************************************************
*              PROCESS ONE CHK / ALO / REL REQUEST              *
****************************************************************
       2200-PROCESS-REQUEST.
           SET SV-IDX TO 1.
           SEARCH ALL SV-ENTRY
               AT END
                   DISPLAY 'SERVICE NOT FOUND - SV-ID='
                           REQ-PRIMARY-ID OF RSAREQ-REC
                   ADD 1 TO WS-REJECT-CNTR
                   GO TO 2299-PROCESS-REQUEST-EXIT
               WHEN SV-ID(SV-IDX) = REQ-PRIMARY-ID OF RSAREQ-REC
                   CONTINUE
           END-SEARCH.
           MOVE SV-ID(SV-IDX) TO WS-CURR-SV-ID.
           MOVE SV-TYPE(SV-IDX) TO WS-CURR-SV-TYPE.
           EVALUATE REQ-OP-CODE OF RSAREQ-REC
               WHEN 'CHK'
                   PERFORM 2300-CHECK-AVAILABILITY
                       THRU 2399-CHECK-AVAILABILITY-EXIT
                   PERFORM 2900-WRITE-CHK-RESULT
                       THRU 2909-WRITE-CHK-RESULT-EXIT
                   ADD 1 TO WS-CHK-CNTR
               WHEN 'ALO'
                   PERFORM 2300-CHECK-AVAILABILITY
                       THRU 2399-CHECK-AVAILABILITY-EXIT
                   IF WS-AVAILABLE
                       PERFORM 2400-ALLOCATE-RESOURCES
                           THRU 2499-ALLOCATE-RESOURCES-EXIT
                       PERFORM 2910-WRITE-ALO-RESULT
                           THRU 2919-WRITE-ALO-RESULT-EXIT
                       ADD 1 TO WS-ALO-CNTR
                   ELSE
                       PERFORM 2920-WRITE-ALO-REJECT
                           THRU 2929-WRITE-ALO-REJECT-EXIT
                       ADD 1 TO WS-REJECT-CNTR
                   END-IF
               WHEN 'REL'
                   PERFORM 2500-RELEASE-RESOURCES
                       THRU 2599-RELEASE-RESOURCES-EXIT
                   PERFORM 2930-WRITE-REL-RESULT
                       THRU 2939-WRITE-REL-RESULT-EXIT
                   ADD 1 TO WS-REL-CNTR
               WHEN OTHER
                   DISPLAY 'UNKNOWN RSAREQ OPCODE - '
                           REQ-OP-CODE OF RSAREQ-REC
                   GO TO EOJ9900-ABEND
           END-EVALUATE.
       2299-PROCESS-REQUEST-EXIT.
           EXIT.
       EJECT
****************************************************************
*  AVAILABILITY CHECK - BLOQUANT NEEDS ALL LINKS AVAILABLE,     *
*  NON_BLOQUANT NEEDS ANY ONE LINK AVAILABLE                    *
****************************************************************
       2300-CHECK-AVAILABILITY.
           MOVE 'Y' TO WS-UNIT-ALL-OK-SW.
           MOVE 'Y' TO WS-COMP-ALL-OK-SW.
           MOVE 'N' TO WS-UNIT-ANY-OK-SW.
           MOVE 'N' TO WS-COMP-ANY-OK-SW.
           PERFORM 2310-CHECK-ONE-SUL
               THRU 2319-CHECK-ONE-SUL-EXIT
               VARYING SUL-IDX FROM 1 BY 1
               UNTIL SUL-IDX > WS-SUL-CNT.
           PERFORM 2330-CHECK-ONE-SCL
               THRU 2339-CHECK-ONE-SCL-EXIT
               VARYING SCL-IDX FROM 1 BY 1
               UNTIL SCL-IDX > WS-SCL-CNT.
           IF SV-TY-BLOQUANT OF SV-TABLE(SV-IDX)
               IF WS-UNIT-ALL-OK AND WS-COMP-ALL-OK
                   SET WS-AVAILABLE TO TRUE
               ELSE
                   SET WS-NOT-AVAILABLE TO TRUE
               END-IF
           ELSE
               IF WS-UNIT-ANY-OK OR WS-COMP-ANY-OK
                   SET WS-AVAILABLE TO TRUE
               ELSE
                   SET WS-NOT-AVAILABLE TO TRUE
               END-IF
           END-IF.
       2399-CHECK-AVAILABILITY-EXIT.
           EXIT.
       EJECT
****************************************************************
*  TEST ONE SERVICE-TO-UNIT LINK ROW AGAINST THE CURRENT        *
*  SERVICE BEING CHECKED                                        *
****************************************************************
       2310-CHECK-ONE-SUL.
           IF SUL-SERVICE-ID(SUL-IDX) NOT = WS-CURR-SV-ID
               GO TO 2319-CHECK-ONE-SUL-EXIT
           END-IF.
           SET UR-IDX TO 1.
           SEARCH ALL UR-ENTRY
               AT END
                   MOVE 'N' TO WS-UNIT-ALL-OK-SW
                   GO TO 2319-CHECK-ONE-SUL-EXIT
               WHEN UR-ID(UR-IDX) = SUL-UNIT-ID(SUL-IDX)
                   CONTINUE
           END-SEARCH.
           IF UR-ST-LIBRE(UR-IDX)
               MOVE 'Y' TO WS-UNIT-ANY-OK-SW
           ELSE
               MOVE 'N' TO WS-UNIT-ALL-OK-SW
           END-IF.
       2319-CHECK-ONE-SUL-EXIT.
           EXIT.
       EJECT
****************************************************************
*  TEST ONE SERVICE-TO-COMPOSITE LINK ROW AGAINST THE CURRENT   *
*  SERVICE BEING CHECKED                                        *
****************************************************************
       2330-CHECK-ONE-SCL.
           IF SCL-SERVICE-ID(SCL-IDX) NOT = WS-CURR-SV-ID
               GO TO 2339-CHECK-ONE-SCL-EXIT
           END-IF.
           SET CR-IDX TO 1.
           SEARCH ALL CR-ENTRY
               AT END
                   MOVE 'N' TO WS-COMP-ALL-OK-SW
                   GO TO 2339-CHECK-ONE-SCL-EXIT
               WHEN CR-ID(CR-IDX) = SCL-COMPOSITE-ID(SCL-IDX)
                   CONTINUE
           END-SEARCH.
           PERFORM 2350-CHECK-COMPOSITE-AVAIL
               THRU 2359-CHECK-COMPOSITE-AVAIL-EXIT.
           IF WS-ONE-COMP-AVAIL
               MOVE 'Y' TO WS-COMP-ANY-OK-SW
           ELSE
               MOVE 'N' TO WS-COMP-ALL-OK-SW
           END-IF.
       2339-CHECK-ONE-SCL-EXIT.
           EXIT.
       EJECT
****************************************************************
*  A COMPOSITE IS AVAILABLE WHEN IT IS ITSELF VIDE AND EVERY    *
*  ONE OF ITS LINKED UNIT COMPONENTS IS LIBRE.  CR-IDX MUST     *
*  ALREADY POINT AT THE COMPOSITE TO BE TESTED ON ENTRY         *
****************************************************************
       2350-CHECK-COMPOSITE-AVAIL.
           MOVE 'N' TO WS-ONE-COMP-AVAIL-SW.
           IF NOT CR-ST-VIDE(CR-IDX)
               GO TO 2359-CHECK-COMPOSITE-AVAIL-EXIT
           END-IF.
           MOVE 'Y' TO WS-ONE-COMP-AVAIL-SW.
           PERFORM 2355-CHECK-ONE-COMPONENT-LIBRE
               THRU 2358-CHECK-ONE-COMPONENT-LIBRE-EXIT
               VARYING CUL-IDX FROM 1 BY 1
               UNTIL CUL-IDX > WS-LINK-CNT.
       2359-CHECK-COMPOSITE-AVAIL-EXIT.
           EXIT.
       EJECT
****************************************************************
*  IF THE LINKED UNIT COMPONENT BELONGS TO THE COMPOSITE AT     *
*  CR-IDX AND IS NOT LIBRE, THE COMPOSITE IS NOT AVAILABLE      *
****************************************************************
       2355-CHECK-ONE-COMPONENT-LIBRE.
           IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
               GO TO 2358-CHECK-ONE-COMPONENT-LIBRE-EXIT
           END-IF.
           SET UR-IDX TO 1.
           SEARCH ALL UR-ENTRY
               AT END
                   MOVE 'N' TO WS-ONE-COMP-AVAIL-SW
                   GO TO 2358-CHECK-ONE-COMPONENT-LIBRE-EXIT
               WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
                   CONTINUE
           END-SEARCH.
           IF NOT UR-ST-LIBRE(UR-IDX)
               MOVE 'N' TO WS-ONE-COMP-AVAIL-SW
           END-IF.
       2358-CHECK-ONE-COMPONENT-LIBRE-EXIT.
           EXIT.
       EJECT
****************************************************************
*  ALLOCATE - SET EVERY LINKED UNIT RESOURCE AFFECTE, THEN      *
*  DRIVE EVERY LINKED COMPOSITE THROUGH ITS RESERVE SEQUENCE    *
****************************************************************
       2400-ALLOCATE-RESOURCES.
           PERFORM 2410-ALLOCATE-ONE-SUL
               THRU 2419-ALLOCATE-ONE-SUL-EXIT
               VARYING SUL-IDX FROM 1 BY 1
               UNTIL SUL-IDX > WS-SUL-CNT.
           PERFORM 2430-ALLOCATE-ONE-SCL
               THRU 2439-ALLOCATE-ONE-SCL-EXIT
               VARYING SCL-IDX FROM 1 BY 1
               UNTIL SCL-IDX > WS-SCL-CNT.
       2499-ALLOCATE-RESOURCES-EXIT.
           EXIT.
       EJECT
****************************************************************
*  ALLOCATE ONE LINKED UNIT RESOURCE - LIBRE TO AFFECTE         *
****************************************************************
       2410-ALLOCATE-ONE-SUL.
           IF SUL-SERVICE-ID(SUL-IDX) NOT = WS-CURR-SV-ID
               GO TO 2419-ALLOCATE-ONE-SUL-EXIT
           END-IF.
           SET UR-IDX TO 1.
           SEARCH ALL UR-ENTRY
               AT END
                   GO TO 2419-ALLOCATE-ONE-SUL-EXIT
               WHEN UR-ID(UR-IDX) = SUL-UNIT-ID(SUL-IDX)
                   CONTINUE
           END-SEARCH.
           IF UR-ST-LIBRE(UR-IDX)
               MOVE 'AFFECTE' TO UR-STATE(UR-IDX)
           END-IF.
       2419-ALLOCATE-ONE-SUL-EXIT.
           EXIT.
       EJECT
****************************************************************
*  DRIVE ONE LINKED COMPOSITE THROUGH VIDE TO PRET, ALLOCATING  *
*  EVERY ONE OF ITS OWN LINKED UNIT COMPONENTS ON THE WAY       *
****************************************************************
       2430-ALLOCATE-ONE-SCL.
           IF SCL-SERVICE-ID(SCL-IDX) NOT = WS-CURR-SV-ID
               GO TO 2439-ALLOCATE-ONE-SCL-EXIT
           END-IF.
           SET CR-IDX TO 1.
           SEARCH ALL CR-ENTRY
               AT END
                   GO TO 2439-ALLOCATE-ONE-SCL-EXIT
               WHEN CR-ID(CR-IDX) = SCL-COMPOSITE-ID(SCL-IDX)
                   CONTINUE
           END-SEARCH.
           IF NOT CR-ST-VIDE(CR-IDX)
               GO TO 2439-ALLOCATE-ONE-SCL-EXIT
           END-IF.
           MOVE 'EN_COURS_RESERVATION' TO CR-STATE(CR-IDX).
           PERFORM 2435-ALLOCATE-ONE-COMPONENT
               THRU 2438-ALLOCATE-ONE-COMPONENT-EXIT
               VARYING CUL-IDX FROM 1 BY 1
               UNTIL CUL-IDX > WS-LINK-CNT.
           MOVE 'PRET' TO CR-STATE(CR-IDX).
       2439-ALLOCATE-ONE-SCL-EXIT.
           EXIT.
       EJECT
****************************************************************
*  ALLOCATE ONE UNIT COMPONENT OF THE COMPOSITE AT CR-IDX       *
****************************************************************
       2435-ALLOCATE-ONE-COMPONENT.
           IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
               GO TO 2438-ALLOCATE-ONE-COMPONENT-EXIT
           END-IF.
           SET UR-IDX TO 1.
           SEARCH ALL UR-ENTRY
               AT END
                   GO TO 2438-ALLOCATE-ONE-COMPONENT-EXIT
               WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
                   CONTINUE
           END-SEARCH.
           IF UR-ST-LIBRE(UR-IDX)
               MOVE 'AFFECTE' TO UR-STATE(UR-IDX)
           END-IF.
       2438-ALLOCATE-ONE-COMPONENT-EXIT.
           EXIT.
       EJECT
****************************************************************
*  RELEASE - EVERY LINKED UNIT AFFECTE/OCCUPE BACK TO LIBRE,    *
*  EVERY LINKED COMPOSITE'S COMPONENTS RELEASED AND THE         *
*  COMPOSITE ITSELF SET BACK TO VIDE IF PRET OR AFFECTE.        *
*  A RELEASE FAILURE ON ONE RESOURCE IS LOGGED AND DOES NOT     *
*  STOP THE REST OF THE RELEASE WALK                            *
****************************************************************
       2500-RELEASE-RESOURCES.
           PERFORM 2510-RELEASE-ONE-SUL
               THRU 2519-RELEASE-ONE-SUL-EXIT
               VARYING SUL-IDX FROM 1 BY 1
               UNTIL SUL-IDX > WS-SUL-CNT.
           PERFORM 2530-RELEASE-ONE-SCL
               THRU 2539-RELEASE-ONE-SCL-EXIT
               VARYING SCL-IDX FROM 1 BY 1
               UNTIL SCL-IDX > WS-SCL-CNT.
       2599-RELEASE-RESOURCES-EXIT.
           EXIT.
       EJECT
****************************************************************
*  RELEASE ONE LINKED UNIT RESOURCE                              *
****************************************************************
       2510-RELEASE-ONE-SUL.
           IF SUL-SERVICE-ID(SUL-IDX) NOT = WS-CURR-SV-ID
               GO TO 2519-RELEASE-ONE-SUL-EXIT
           END-IF.
           SET UR-IDX TO 1.
           SEARCH ALL UR-ENTRY
               AT END
                   DISPLAY 'RELEASE - UNIT NOT FOUND - UR-ID='
                           SUL-UNIT-ID(SUL-IDX)
                   GO TO 2519-RELEASE-ONE-SUL-EXIT
               WHEN UR-ID(UR-IDX) = SUL-UNIT-ID(SUL-IDX)
                   CONTINUE
           END-SEARCH.
           IF UR-ST-AFFECTE(UR-IDX) OR UR-ST-OCCUPE(UR-IDX)
               MOVE 'LIBRE' TO UR-STATE(UR-IDX)
           ELSE
               DISPLAY 'RELEASE - UNIT NOT RELEASABLE - UR-ID='
                       UR-ID(UR-IDX) ' FROM ' UR-STATE(UR-IDX)
           END-IF.
       2519-RELEASE-ONE-SUL-EXIT.
           EXIT.
       EJECT
****************************************************************
*  RELEASE ONE LINKED COMPOSITE AND ITS UNIT COMPONENTS         *
****************************************************************
       2530-RELEASE-ONE-SCL.
           IF SCL-SERVICE-ID(SCL-IDX) NOT = WS-CURR-SV-ID
               GO TO 2539-RELEASE-ONE-SCL-EXIT
           END-IF.
           SET CR-IDX TO 1.
           SEARCH ALL CR-ENTRY
               AT END
                   DISPLAY 'RELEASE - COMPOSITE NOT FOUND - CR-ID='
                           SCL-COMPOSITE-ID(SCL-IDX)
                   GO TO 2539-RELEASE-ONE-SCL-EXIT
               WHEN CR-ID(CR-IDX) = SCL-COMPOSITE-ID(SCL-IDX)
                   CONTINUE
           END-SEARCH.
           PERFORM 2535-RELEASE-ONE-COMPONENT
               THRU 2538-RELEASE-ONE-COMPONENT-EXIT
               VARYING CUL-IDX FROM 1 BY 1
               UNTIL CUL-IDX > WS-LINK-CNT.
           IF CR-ST-PRET(CR-IDX) OR CR-ST-AFFECTE(CR-IDX)
               MOVE 'VIDE' TO CR-STATE(CR-IDX)
           END-IF.
       2539-RELEASE-ONE-SCL-EXIT.
           EXIT.
       EJECT
****************************************************************
*  RELEASE ONE UNIT COMPONENT OF THE COMPOSITE AT CR-IDX        *
****************************************************************
       2535-RELEASE-ONE-COMPONENT.
           IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
               GO TO 2538-RELEASE-ONE-COMPONENT-EXIT
           END-IF.
           SET UR-IDX TO 1.
           SEARCH ALL UR-ENTRY
               AT END
                   DISPLAY 'RELEASE - UNIT NOT FOUND - UR-ID='
                           CUL-UNIT-ID(CUL-IDX)
                   GO TO 2538-RELEASE-ONE-COMPONENT-EXIT
               WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
                   CONTINUE
           END-SEARCH.
           IF UR-ST-AFFECTE(UR-IDX) OR UR-ST-OCCUPE(UR-IDX)
               MOVE 'LIBRE' TO UR-STATE(UR-IDX)
           ELSE
               DISPLAY 'RELEASE - UNIT NOT RELEASABLE - UR-ID='
                       UR-ID(UR-IDX) ' FROM ' UR-STATE(UR-IDX)
           END-IF.
       2538-RELEASE-ONE-COMPONENT-EXIT.
           EXIT.
       EJECT
****************************************************************
*                  WRITE RSASTAT.DAT RESULT LINES               *
****************************************************************
       2900-WRITE-CHK-RESULT.
           MOVE WS-CURR-SV-ID TO RSA-SERVICE-ID.
           MOVE 'CHK' TO RSA-OP-CODE.
           IF WS-AVAILABLE
               SET RSA-RES-AVAILABLE TO TRUE
               MOVE 'RESOURCES AVAILABLE' TO RSA-MESSAGE
           ELSE
               SET RSA-RES-UNAVAILABLE TO TRUE
               MOVE 'RESOURCES NOT AVAILABLE' TO RSA-MESSAGE
           END-IF.
           WRITE RSASTAT-REC.
       2909-WRITE-CHK-RESULT-EXIT.
           EXIT.
       EJECT
       2910-WRITE-ALO-RESULT.
           MOVE WS-CURR-SV-ID TO RSA-SERVICE-ID.
           MOVE 'ALO' TO RSA-OP-CODE.
           SET RSA-RES-AVAILABLE TO TRUE.
           MOVE 'RESOURCES ALLOCATED' TO RSA-MESSAGE.
           WRITE RSASTAT-REC.
       2919-WRITE-ALO-RESULT-EXIT.
           EXIT.
       EJECT
       2920-WRITE-ALO-REJECT.
           MOVE WS-CURR-SV-ID TO RSA-SERVICE-ID.
           MOVE 'ALO' TO RSA-OP-CODE.
           SET RSA-RES-UNAVAILABLE TO TRUE.
           MOVE 'ALLOCATE REJECTED - NOT AVAILABLE' TO RSA-MESSAGE.
           WRITE RSASTAT-REC.
       2929-WRITE-ALO-REJECT-EXIT.
           EXIT.
       EJECT
       2930-WRITE-REL-RESULT.
           MOVE WS-CURR-SV-ID TO RSA-SERVICE-ID.
           MOVE 'REL' TO RSA-OP-CODE.
           SET RSA-RES-AVAILABLE TO TRUE.
           MOVE 'RESOURCES RELEASED' TO RSA-MESSAGE.
           WRITE RSASTAT-REC.
       2939-WRITE-REL-RESULT-EXIT.
           EXIT.
       EJECT
****************************************************************
*   REWRITE THE UNIT AND COMPOSITE RESOURCE MASTERS, IN KEY     *
*   ORDER, SINCE BOTH TABLES WERE TOUCHED THIS RUN              *
****************************************************************
       EOJ9000-REWRITE-MASTERS.
           PERFORM EOJ9010-REWRITE-ONE-UNIT
               THRU EOJ9019-REWRITE-ONE-UNIT-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-UNIT-CNT.
           PERFORM EOJ9020-REWRITE-ONE-COMPOSITE
               THRU EOJ9029-REWRITE-ONE-COMPOSITE-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-COMPOSITE-CNT.
       EOJ9099-REWRITE-MASTERS-EXIT.
           EXIT.
       EJECT
       EOJ9010-REWRITE-ONE-UNIT.
           WRITE UNITRESO-REC FROM UR-ENTRY(WS-SUB).
           IF NOT UNITRESO-OK
               DISPLAY MSG01-IO-ERROR 'UNITRESO ' WS-UNITRESO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       EOJ9019-REWRITE-ONE-UNIT-EXIT.
           EXIT.
       EJECT
       EOJ9020-REWRITE-ONE-COMPOSITE.
           WRITE COMPRESO-REC FROM CR-ENTRY(WS-SUB).
           IF NOT COMPRESO-OK
               DISPLAY MSG01-IO-ERROR 'COMPRESO ' WS-COMPRESO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       EOJ9029-REWRITE-ONE-COMPOSITE-EXIT.
           EXIT.
       EJECT
****************************************************************
*                        CLOSE FILES                            *
****************************************************************
       EOJ9900-CLOSE-FILES.
           CLOSE SERVICE-FILE SVCUNIT-FILE SVCCOMP-FILE
                 UNITRES-FILE UNITRES-OUT-FILE
                 COMPRES-FILE COMPRES-OUT-FILE COMPUNIT-FILE
                 RSAREQ-FILE RSASTAT-FILE.
           DISPLAY 'PNRESALC - REQUESTS READ      ' WS-REQ-READ-CNTR.
           DISPLAY 'PNRESALC - AVAILABILITY CHECKS ' WS-CHK-CNTR.
           DISPLAY 'PNRESALC - ALLOCATIONS DONE    ' WS-ALO-CNTR.
           DISPLAY 'PNRESALC - RELEASES DONE       ' WS-REL-CNTR.
           DISPLAY 'PNRESALC - REQUESTS REJECTED   ' WS-REJECT-CNTR.
           GO TO EOJ9999-EXIT.
       EOJ9900-ABEND.
           DISPLAY 'PNRESALC ABENDING DUE TO ERROR ABOVE'.
           CALL 'CKABEND'.
       EOJ9999-EXIT.
           EXIT.
