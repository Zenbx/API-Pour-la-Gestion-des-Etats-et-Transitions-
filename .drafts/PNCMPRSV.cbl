       IDENTIFICATION DIVISION.
       PROGRAM-ID.    PNCMPRSV.
       AUTHOR.        R VAN GRIEKEN.
       INSTALLATION.  ENGINEERING SYSTEMS - PETRI-NET ENGINE.
       DATE-WRITTEN.  05/1989.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
****************************************************************
*                                                                *
*A    ABSTRACT..                                                 *
*  PNCMPRSV DRIVES THE COMPOSITE-RESOURCE STATE MACHINE.  A     *
*  COMPOSITE RESOURCE IS A NAMED BUNDLE OF UNIT RESOURCES (SEE   *
*  PNCPCUL LINK RECORDS) THAT MOVES VIDE/EN_COURS_RESERVATION/   *
*  PRET/AFFECTE/INDISPONIBLE/ZOMBIE ON RES (RESERVE), USE (USE)  *
*  AND REL (RELEASE) REQUESTS READ FROM CRREQ.DAT.  EACH         *
*  TRANSITION DRIVES THE SAME LIBRE/AFFECTE/OCCUPE MOVE ON       *
*  EVERY UNIT RESOURCE LINKED TO THE COMPOSITE - THIS PROGRAM    *
*  DOES NOT CALL PNUNRALU, IT CARRIES THE UNIT RESOURCE MASTER   *
*  IN ITS OWN TABLE AND MAKES THE SAME MOVE PNUNRALU WOULD MAKE. *
*                                                                *
*J    JCL..                                                      *
*                                                                *
* //PNCMPRSV EXEC PGM=PNCMPRSV                                   *
* //SYSOUT   DD SYSOUT=*                                         *
* //COMPRES  DD DISP=SHR,DSN=PROD.PETRINET.COMPRES.DATA          *
* //COMPRESO DD DISP=(,CATLG,CATLG),                              *
* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
* //COMPUNIT DD DISP=SHR,DSN=PROD.PETRINET.COMPUNIT.DATA         *
* //UNITRES  DD DISP=SHR,DSN=PROD.PETRINET.UNITRES.DATA          *
* //UNITRESO DD DISP=(,CATLG,CATLG),                              *
* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
* //CRREQ    DD DISP=SHR,DSN=PROD.PETRINET.CRREQ.DATA             *
* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                 *
* //*                                                              *
*                                                                *
*P    ENTRY PARAMETERS..                                         *
*     NONE.                                                      *
*                                                                *
*E    ERRORS DETECTED BY THIS ELEMENT..                          *
*     I/O ERROR ON FILES.  UNKNOWN REQUEST OPCODE.  COMPOSITE    *
*     NOT FOUND.  IMPOSSIBLE STATE TRANSITION.  COMPOSITE HAS    *
*     NO LINKED UNIT COMPONENTS.                                 *
*                                                                *
*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
*                                                                *
*     CKDCEXIN ---- DATE CONVERSION (EXTERNAL TO INTERNAL)       *
*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
*                                                                *
*U    USER CONSTANTS AND TABLES REFERENCED..                     *
*     CR-TABLE - IN-MEMORY COMPOSITE RESOURCE MASTER, ASCENDING  *
*     CR-ID, SEARCHED WITH SEARCH ALL.  CUL-TABLE - IN-MEMORY    *
*     COMPOSITE-TO-UNIT LINK, LOADED WHOLE.  UR-TABLE - IN-      *
*     MEMORY UNIT RESOURCE MASTER, ASCENDING UR-ID.  NO ISAM     *
*     ON THIS BUILD.                                             *
*                                                                *
****************************************************************
*----------------------------------------------------------------*
* CHANGE ACTIVITY                                                *
*----------------------------------------------------------------*
* DATE        INIT  TICKET     DESCRIPTION                       *
* ----------- ----  ---------  ------------------------------    *
* 1989-05-24  RVG   ENG-0019   INITIAL VERSION - RES/USE/REL      *
* 1990-03-02  DCT   ENG-0058   REJECT RESERVE WHEN NO LINKED      *
*                              UNIT COMPONENTS FOUND               *
* 1991-09-03  RVG   ENG-0118   TABLE SIZE RAISED TO 500 COMPOSITE *
*                              RESOURCES, 2000 LINK ROWS           *
* 1993-05-11  LKS   ENG-0201   ABEND ON UNKNOWN OPCODE INSTEAD    *
*                              OF SILENT SKIP                     *
* 1996-01-08  RVG   ENG-0277   ZOMBIE STATE ADDED FOR RUNAWAY     *
*                              COMPOSITES FLAGGED BY MONITOR JOB  *
* 1998-09-14  JFT   ENG-0309   Y2K - DATE FIELDS WIDENED TO CCYY  *
* 1999-01-22  JFT   ENG-0312   Y2K - VERIFIED CENTURY WINDOW OK   *
* 2001-07-30  LKS   ENG-0355   RAISED TABLE SIZES TO 1000/4000    *
* 2004-10-05  DCT   ENG-0399   ADDED WS-PARTIAL-CNTR FOR PARTIAL  *
*                              RESERVE FAILURES PER AUDIT REQUEST *
* 2007-02-19  LKS   ENG-0421   PARTIAL RESERVE NOW BACKS OUT ANY  *
*                              COMPONENTS ALREADY AFFECTE AND     *
*                              DROPS THE COMPOSITE BACK TO VIDE   *
*                              INSTEAD OF INDISPONIBLE - ENGINE   *
*                              STATE TABLE DOES NOT ALLOW         *
*                              EN_COURS_RESERVATION TO            *
*                              INDISPONIBLE DIRECTLY              *
*----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ENGINE-ALPHA IS "A" THRU "Z"
           UPSI-0 IS PNCMPRSV-RERUN-SW
               ON STATUS IS PNCMPRSV-RERUN.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT COMPRES-FILE ASSIGN TO COMPRES
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-COMPRES-STATUS.
           SELECT COMPRES-OUT-FILE ASSIGN TO COMPRESO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-COMPRESO-STATUS.
           SELECT COMPUNIT-FILE ASSIGN TO COMPUNIT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-COMPUNIT-STATUS.
           SELECT UNITRES-FILE ASSIGN TO UNITRES
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-UNITRES-STATUS.
           SELECT UNITRES-OUT-FILE ASSIGN TO UNITRESO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-UNITRESO-STATUS.
           SELECT CRREQ-FILE ASSIGN TO CRREQ
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-CRREQ-STATUS.
       DATA DIVISION.
       FILE SECTION.
       FD  COMPRES-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  COMPRES-REC.
           COPY PNCPCMP.
       FD  COMPRES-OUT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  COMPRESO-REC.
           COPY PNCPCMP.
       FD  COMPUNIT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  COMPUNIT-REC.
           COPY PNCPCUL.
       FD  UNITRES-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  UNITRES-REC.
           COPY PNCPURS.
       FD  UNITRES-OUT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  UNITRESO-REC.
           COPY PNCPURS.
       FD  CRREQ-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  CRREQ-REC.
           COPY PNCPREQ.
       WORKING-STORAGE SECTION.
       01  FILLER                   PIC X(32)
               VALUE 'PNCMPRSV WORKING STORAGE BEGINS'.
****************************************************************
*    READ ONLY CONSTANTS AND SWITCHES                           *
****************************************************************
       01  READ-ONLY-WORK-AREA.
           05  BINARY1              COMP PIC S9(04) VALUE +1.
           05  MSG01-IO-ERROR       PIC X(19)
                   VALUE 'I/O ERROR ON FILE -'.
           05  END-OF-FILE-INDICATOR PIC X(01).
               88  END-OF-FILE       VALUE 'Y'.
               88  CONTINUE-PROCESSING VALUE 'N'.
           05  WS-COMPRES-STATUS    PIC X(02).
               88  COMPRES-OK        VALUE '00'.
               88  COMPRES-EOF       VALUE '10'.
           05  WS-COMPRESO-STATUS   PIC X(02).
               88  COMPRESO-OK       VALUE '00'.
           05  WS-COMPUNIT-STATUS   PIC X(02).
               88  COMPUNIT-OK       VALUE '00'.
               88  COMPUNIT-EOF      VALUE '10'.
           05  WS-UNITRES-STATUS    PIC X(02).
               88  UNITRES-OK        VALUE '00'.
               88  UNITRES-EOF       VALUE '10'.
           05  WS-UNITRESO-STATUS   PIC X(02).
               88  UNITRESO-OK       VALUE '00'.
           05  WS-CRREQ-STATUS      PIC X(02).
               88  CRREQ-OK          VALUE '00'.
               88  CRREQ-EOF         VALUE '10'.
       01  WS-TODAY-AREA.
           05  WS-TODAY-YYYYMMDD    PIC 9(08).
           05  FILLER REDEFINES WS-TODAY-YYYYMMDD.
               10  WS-TODAY-CC      PIC 9(02).
               10  WS-TODAY-YY      PIC 9(02).
               10  WS-TODAY-MM      PIC 9(02).
               10  WS-TODAY-DD      PIC 9(02).
           05  WS-TODAY-HHMMSS      PIC 9(06).
       01  WS-KEY-WORK-AREA.
           05  WS-KEY-NUMERIC       PIC 9(09).
           05  WS-KEY-ALPHA REDEFINES WS-KEY-NUMERIC PIC X(09).
       01  WS-OPCODE-WORK-AREA.
           05  WS-OPCODE-TEXT       PIC X(03).
           05  WS-OPCODE-NUM REDEFINES WS-OPCODE-TEXT PIC 9(03).
****************************************************************
*                V A R I A B L E   D A T A   A R E A S          *
****************************************************************
       01  VARIABLE-WORK-AREA.
           05  WS-SUB               COMP PIC S9(04) VALUE 0.
           05  WS-LINK-SUB          COMP PIC S9(04) VALUE 0.
           05  WS-COMPOSITE-CNT     COMP PIC S9(04) VALUE 0.
           05  WS-LINK-CNT          COMP PIC S9(04) VALUE 0.
           05  WS-UNIT-CNT          COMP PIC S9(04) VALUE 0.
           05  WS-REQ-READ-CNTR     PIC 9(09) COMP-3 VALUE 0.
           05  WS-RES-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-USE-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-REL-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-REJECT-CNTR       PIC 9(09) COMP-3 VALUE 0.
           05  WS-PARTIAL-CNTR      PIC 9(09) COMP-3 VALUE 0.
           05  WS-COMPONENT-CNT     COMP PIC S9(04) VALUE 0.
           05  WS-COMPONENT-OK-CNT  COMP PIC S9(04) VALUE 0.
           05  WS-TRANS-ERR-MSG     PIC X(50) VALUE SPACE.
****************************************************************
* COMPOSITE RESOURCE IN-MEMORY TABLE - LOADED ONCE PER RUN      *
****************************************************************
       01  CR-TABLE-CONTROL.
           05  CR-TABLE-MAX         COMP PIC S9(08) VALUE +1000.
       01  CR-TABLE.
           05  CR-ENTRY OCCURS 1 TO 1000 TIMES
                   DEPENDING ON WS-COMPOSITE-CNT
                   ASCENDING KEY IS CR-ID
                   INDEXED BY CR-IDX.
               10  CR-ID                PIC 9(09).
               10  CR-NAME              PIC X(60).
               10  CR-DESCRIPTION       PIC X(200).
               10  CR-STATE             PIC X(20).
                   88  CR-ST-VIDE           VALUE 'VIDE'.
                   88  CR-ST-EN-RESERVATION VALUE
                           'EN_COURS_RESERVATION'.
                   88  CR-ST-PRET           VALUE 'PRET'.
                   88  CR-ST-AFFECTE        VALUE 'AFFECTE'.
                   88  CR-ST-INDISPONIBLE   VALUE 'INDISPONIBLE'.
                   88  CR-ST-ZOMBIE         VALUE 'ZOMBIE'.
               10  CR-LOCATION          PIC X(60).
               10  CR-TOTAL-CAPACITY    PIC 9(07).
               10  CR-MIN-REQ-COMPONENTS PIC 9(04).
               10  CR-LAST-USED-DATE    PIC 9(08).
               10  CR-LAST-USED-TIME    PIC 9(06).
               10  FILLER               PIC X(26).
****************************************************************
* COMPOSITE-TO-UNIT LINK IN-MEMORY TABLE - LOADED WHOLE, NOT    *
* KEYED, WALKED SEQUENTIALLY FOR EACH COMPOSITE PROCESSED       *
****************************************************************
       01  CUL-TABLE-CONTROL.
           05  CUL-TABLE-MAX        COMP PIC S9(08) VALUE +4000.
       01  CUL-TABLE.
           05  CUL-ENTRY OCCURS 1 TO 4000 TIMES
                   DEPENDING ON WS-LINK-CNT
                   INDEXED BY CUL-IDX.
               10  CUL-COMPOSITE-ID     PIC 9(09).
               10  CUL-UNIT-ID          PIC 9(09).
               10  CUL-IS-REQUIRED      PIC X(01).
                   88  CUL-REQUIRED       VALUE 'Y'.
                   88  CUL-OPTIONAL       VALUE 'N'.
               10  FILLER               PIC X(21).
****************************************************************
* UNIT RESOURCE IN-MEMORY TABLE - SAME LAYOUT AND SAME KEY      *
* ORDER PNUNRALU KEEPS, DUPLICATED HERE SO THIS PROGRAM CAN     *
* MAKE THE UNIT RESOURCE MOVE WITHOUT A JOB-STEP BOUNDARY       *
****************************************************************
       01  UR-TABLE-CONTROL.
           05  UR-TABLE-MAX         COMP PIC S9(08) VALUE +4000.
       01  UR-TABLE.
           05  UR-ENTRY OCCURS 1 TO 4000 TIMES
                   DEPENDING ON WS-UNIT-CNT
                   ASCENDING KEY IS UR-ID
                   INDEXED BY UR-IDX.
               10  UR-ID                PIC 9(09).
               10  UR-NAME              PIC X(60).
               10  UR-DESCRIPTION       PIC X(200).
               10  UR-STATE             PIC X(15).
                   88  UR-ST-LIBRE        VALUE 'LIBRE'.
                   88  UR-ST-AFFECTE      VALUE 'AFFECTE'.
                   88  UR-ST-OCCUPE       VALUE 'OCCUPE'.
                   88  UR-ST-BLOQUE       VALUE 'BLOQUE'.
                   88  UR-ST-INDISPONIBLE VALUE 'INDISPONIBLE'.
                   88  UR-ST-ZOMBIE       VALUE 'ZOMBIE'.
               10  UR-LOCATION          PIC X(60).
               10  UR-CAPACITY          PIC 9(07).
               10  UR-CURRENT-LOAD      PIC 9(07).
               10  UR-LAST-USED-DATE    PIC 9(08).
               10  UR-LAST-USED-TIME    PIC 9(06).
               10  FILLER               PIC X(28).
       01  FILLER PIC X(32)
               VALUE 'PNCMPRSV WORKING STORAGE ENDS  '.
       PROCEDURE DIVISION.
****************************************************************
*                        MAINLINE LOGIC                         *
****************************************************************
       0000-CONTROL-PROCESS.
           PERFORM 1000-INITIALIZATION
               THRU 1099-INITIALIZATION-EXIT.
           PERFORM 1100-OPEN-FILES
               THRU 1199-OPEN-FILES-EXIT.
           PERFORM 1200-LOAD-COMPOSITE-TABLE
               THRU 1299-LOAD-COMPOSITE-TABLE-EXIT.
           PERFORM 1300-LOAD-LINK-TABLE
               THRU 1399-LOAD-LINK-TABLE-EXIT.
           PERFORM 1400-LOAD-UNIT-TABLE
               THRU 1499-LOAD-UNIT-TABLE-EXIT.
           SET CONTINUE-PROCESSING TO TRUE.
           PERFORM 2000-MAIN-PROCESS
               THRU 2000-MAIN-PROCESS-EXIT
               UNTIL END-OF-FILE.
           PERFORM EOJ9000-REWRITE-MASTERS
               THRU EOJ9099-REWRITE-MASTERS-EXIT.
           PERFORM EOJ9900-CLOSE-FILES
               THRU EOJ9999-EXIT.
           GOBACK.
       EJECT
****************************************************************
*                         INITIALIZATION                        *
****************************************************************
       1000-INITIALIZATION.
           INITIALIZE VARIABLE-WORK-AREA.
           MOVE 'N' TO END-OF-FILE-INDICATOR.
           ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
           ACCEPT WS-TODAY-HHMMSS FROM TIME.
       1099-INITIALIZATION-EXIT.
           EXIT.
       EJECT
****************************************************************
*                         OPEN ALL FILES                        *
****************************************************************
       1100-OPEN-FILES.
           OPEN INPUT COMPRES-FILE.
           IF NOT COMPRES-OK
               DISPLAY MSG01-IO-ERROR 'COMPRES ' WS-COMPRES-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN OUTPUT COMPRES-OUT-FILE.
           IF NOT COMPRESO-OK
               DISPLAY MSG01-IO-ERROR 'COMPRESO ' WS-COMPRESO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT COMPUNIT-FILE.
           IF NOT COMPUNIT-OK
               DISPLAY MSG01-IO-ERROR 'COMPUNIT ' WS-COMPUNIT-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT UNITRES-FILE.
           IF NOT UNITRES-OK
               DISPLAY MSG01-IO-ERROR 'UNITRES ' WS-UNITRES-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN OUTPUT UNITRES-OUT-FILE.
           IF NOT UNITRESO-OK
               DISPLAY MSG01-IO-ERROR 'UNITRESO ' WS-UNITRESO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT CRREQ-FILE.
           IF NOT CRREQ-OK
               DISPLAY MSG01-IO-ERROR 'CRREQ ' WS-CRREQ-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       1199-OPEN-FILES-EXIT.
           EXIT.
       EJECT
****************************************************************
*    LOAD THE COMPOSITE RESOURCE MASTER INTO AN OCCURS TABLE    *
****************************************************************
       1200-LOAD-COMPOSITE-TABLE.
           MOVE 0 TO WS-COMPOSITE-CNT.
       1210-LOAD-ONE-COMPOSITE.
           READ COMPRES-FILE INTO CR-ENTRY(WS-COMPOSITE-CNT + 1)
               AT END
                   GO TO 1299-LOAD-COMPOSITE-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-COMPOSITE-CNT.
           GO TO 1210-LOAD-ONE-COMPOSITE.
       1299-LOAD-COMPOSITE-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*    LOAD THE COMPOSITE-TO-UNIT LINK ROWS, WHOLE, UNKEYED       *
****************************************************************
       1300-LOAD-LINK-TABLE.
           MOVE 0 TO WS-LINK-CNT.
       1310-LOAD-ONE-LINK.
           READ COMPUNIT-FILE INTO CUL-ENTRY(WS-LINK-CNT + 1)
               AT END
                   GO TO 1399-LOAD-LINK-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-LINK-CNT.
           GO TO 1310-LOAD-ONE-LINK.
       1399-LOAD-LINK-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*      LOAD THE UNIT RESOURCE MASTER INTO AN OCCURS TABLE       *
****************************************************************
       1400-LOAD-UNIT-TABLE.
           MOVE 0 TO WS-UNIT-CNT.
       1410-LOAD-ONE-UNIT.
           READ UNITRES-FILE INTO UR-ENTRY(WS-UNIT-CNT + 1)
               AT END
                   GO TO 1499-LOAD-UNIT-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-UNIT-CNT.
           GO TO 1410-LOAD-ONE-UNIT.
       1499-LOAD-UNIT-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*                        MAIN PROCESS                           *
****************************************************************
       2000-MAIN-PROCESS.
           PERFORM 2100-READ-NEXT-REQUEST
               THRU 2199-READ-NEXT-REQUEST-EXIT.
           IF NOT END-OF-FILE
               PERFORM 2200-PROCESS-REQUEST
                   THRU 2299-PROCESS-REQUEST-EXIT
           END-IF.
       2000-MAIN-PROCESS-EXIT.
           EXIT.
       EJECT
****************************************************************
*                    READ NEXT REQUEST RECORD                   *
****************************************************************
       2100-READ-NEXT-REQUEST.
           READ CRREQ-FILE
               AT END
                   SET END-OF-FILE TO TRUE
           END-READ.
           IF NOT END-OF-FILE
               ADD 1 TO WS-REQ-READ-CNTR
           END-IF.
       2199-READ-NEXT-REQUEST-EXIT.
           EXIT.
       EJECT
****************************************************************
*              PROCESS ONE RES / USE / REL REQUEST              *
****************************************************************
       2200-PROCESS-REQUEST.
           SET CR-IDX TO 1.
           SEARCH ALL CR-ENTRY
               AT END
                   DISPLAY 'COMPOSITE NOT FOUND - CR-ID='
                           REQ-PRIMARY-ID OF CRREQ-REC
                   ADD 1 TO WS-REJECT-CNTR
                   GO TO 2299-PROCESS-REQUEST-EXIT
               WHEN CR-ID(CR-IDX) = REQ-PRIMARY-ID OF CRREQ-REC
                   CONTINUE
           END-SEARCH.
           EVALUATE REQ-OP-CODE OF CRREQ-REC
               WHEN 'RES'
                   PERFORM 2300-RESERVE-COMPOSITE
                       THRU 2399-RESERVE-COMPOSITE-EXIT
               WHEN 'USE'
                   PERFORM 2400-USE-COMPOSITE
                       THRU 2499-USE-COMPOSITE-EXIT
               WHEN 'REL'
                   PERFORM 2500-RELEASE-COMPOSITE
                       THRU 2599-RELEASE-COMPOSITE-EXIT
               WHEN OTHER
                   DISPLAY 'UNKNOWN CRREQ OPCODE - '
                           REQ-OP-CODE OF CRREQ-REC
                   GO TO EOJ9900-ABEND
           END-EVALUATE.
       2299-PROCESS-REQUEST-EXIT.
           EXIT.
       EJECT
****************************************************************
*  RESERVE - VIDE TO EN_COURS_RESERVATION, ALLOCATE EVERY       *
*  LINKED UNIT COMPONENT, THEN ON TO PRET IF ALL ALLOCATED      *
****************************************************************
       2300-RESERVE-COMPOSITE.
           IF NOT CR-ST-VIDE(CR-IDX)
               DISPLAY 'IMPOSSIBLE TRANSITION TO PRET - CR-ID='
                       CR-ID(CR-IDX) ' FROM ' CR-STATE(CR-IDX)
               ADD 1 TO WS-REJECT-CNTR
               GO TO 2399-RESERVE-COMPOSITE-EXIT
           END-IF.
           MOVE 'EN_COURS_RESERVATION' TO CR-STATE(CR-IDX).
           MOVE 0 TO WS-COMPONENT-CNT.
           MOVE 0 TO WS-COMPONENT-OK-CNT.
           PERFORM 2310-ALLOCATE-ONE-COMPONENT
               THRU 2319-ALLOCATE-ONE-COMPONENT-EXIT
               VARYING CUL-IDX FROM 1 BY 1
               UNTIL CUL-IDX > WS-LINK-CNT.
           IF WS-COMPONENT-CNT = 0
               DISPLAY 'COMPOSITE HAS NO LINKED UNITS - CR-ID='
                       CR-ID(CR-IDX)
               MOVE 'VIDE' TO CR-STATE(CR-IDX)
               ADD 1 TO WS-REJECT-CNTR
           ELSE
               IF WS-COMPONENT-OK-CNT = WS-COMPONENT-CNT
                   MOVE 'PRET' TO CR-STATE(CR-IDX)
                   ADD 1 TO WS-RES-CNTR
               ELSE
                   DISPLAY 'PARTIAL RESERVE - CR-ID=' CR-ID(CR-IDX)
                           ' COMPONENTS OK=' WS-COMPONENT-OK-CNT
                           ' OF ' WS-COMPONENT-CNT ' - BACKING OUT'
                   PERFORM 2510-RELEASE-ONE-COMPONENT
                       THRU 2519-RELEASE-ONE-COMPONENT-EXIT
                       VARYING CUL-IDX FROM 1 BY 1
                       UNTIL CUL-IDX > WS-LINK-CNT
                   MOVE 'VIDE' TO CR-STATE(CR-IDX)
                   ADD 1 TO WS-PARTIAL-CNTR
               END-IF
           END-IF.
       2399-RESERVE-COMPOSITE-EXIT.
           EXIT.
       EJECT
****************************************************************
*  ALLOCATE ONE LINKED UNIT COMPONENT, IF THE LINK ROW          *
*  BELONGS TO THE COMPOSITE CURRENTLY BEING RESERVED            *
****************************************************************
       2310-ALLOCATE-ONE-COMPONENT.
           IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
               GO TO 2319-ALLOCATE-ONE-COMPONENT-EXIT
           END-IF.
           ADD 1 TO WS-COMPONENT-CNT.
           SET UR-IDX TO 1.
           SEARCH ALL UR-ENTRY
               AT END
                   DISPLAY 'UNIT NOT FOUND - UR-ID='
                           CUL-UNIT-ID(CUL-IDX)
                   GO TO 2319-ALLOCATE-ONE-COMPONENT-EXIT
               WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
                   CONTINUE
           END-SEARCH.
           IF UR-ST-LIBRE(UR-IDX)
               MOVE 'AFFECTE' TO UR-STATE(UR-IDX)
               ADD 1 TO WS-COMPONENT-OK-CNT
           ELSE
               DISPLAY 'UNIT NOT AVAILABLE - UR-ID=' UR-ID(UR-IDX)
                       ' STATE=' UR-STATE(UR-IDX)
           END-IF.
       2319-ALLOCATE-ONE-COMPONENT-EXIT.
           EXIT.
       EJECT
****************************************************************
*  USE - PRET TO AFFECTE, STAMPS LAST-USED-AT, USES EVERY       *
*  LINKED UNIT COMPONENT                                        *
****************************************************************
       2400-USE-COMPOSITE.
           IF NOT CR-ST-PRET(CR-IDX)
               DISPLAY 'IMPOSSIBLE TRANSITION TO AFFECTE - CR-ID='
                       CR-ID(CR-IDX) ' FROM ' CR-STATE(CR-IDX)
               ADD 1 TO WS-REJECT-CNTR
               GO TO 2499-USE-COMPOSITE-EXIT
           END-IF.
           MOVE 'AFFECTE' TO CR-STATE(CR-IDX).
           MOVE WS-TODAY-YYYYMMDD TO CR-LAST-USED-DATE(CR-IDX).
           MOVE WS-TODAY-HHMMSS TO CR-LAST-USED-TIME(CR-IDX).
           PERFORM 2410-USE-ONE-COMPONENT
               THRU 2419-USE-ONE-COMPONENT-EXIT
               VARYING CUL-IDX FROM 1 BY 1
               UNTIL CUL-IDX > WS-LINK-CNT.
           ADD 1 TO WS-USE-CNTR.
       2499-USE-COMPOSITE-EXIT.
           EXIT.
       EJECT
****************************************************************
*  USE ONE LINKED UNIT COMPONENT OF THE COMPOSITE IN USE        *
****************************************************************
       2410-USE-ONE-COMPONENT.
           IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
               GO TO 2419-USE-ONE-COMPONENT-EXIT
           END-IF.
           SET UR-IDX TO 1.
           SEARCH ALL UR-ENTRY
               AT END
                   DISPLAY 'UNIT NOT FOUND - UR-ID='
                           CUL-UNIT-ID(CUL-IDX)
                   GO TO 2419-USE-ONE-COMPONENT-EXIT
               WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
                   CONTINUE
           END-SEARCH.
           IF UR-ST-AFFECTE(UR-IDX)
               MOVE 'OCCUPE' TO UR-STATE(UR-IDX)
               MOVE WS-TODAY-YYYYMMDD TO UR-LAST-USED-DATE(UR-IDX)
               MOVE WS-TODAY-HHMMSS TO UR-LAST-USED-TIME(UR-IDX)
           ELSE
               DISPLAY 'UNIT NOT AFFECTE - UR-ID=' UR-ID(UR-IDX)
                       ' STATE=' UR-STATE(UR-IDX)
           END-IF.
       2419-USE-ONE-COMPONENT-EXIT.
           EXIT.
       EJECT
****************************************************************
*  RELEASE - AFFECTE BACK TO VIDE, RELEASES EVERY LINKED        *
*  UNIT COMPONENT BACK TO LIBRE                                 *
****************************************************************
       2500-RELEASE-COMPOSITE.
           IF NOT CR-ST-AFFECTE(CR-IDX)
               DISPLAY 'COMPOSITE NOT RELEASABLE - CR-ID='
                       CR-ID(CR-IDX) ' FROM ' CR-STATE(CR-IDX)
               ADD 1 TO WS-REJECT-CNTR
               GO TO 2599-RELEASE-COMPOSITE-EXIT
           END-IF.
           PERFORM 2510-RELEASE-ONE-COMPONENT
               THRU 2519-RELEASE-ONE-COMPONENT-EXIT
               VARYING CUL-IDX FROM 1 BY 1
               UNTIL CUL-IDX > WS-LINK-CNT.
           MOVE 'VIDE' TO CR-STATE(CR-IDX).
           ADD 1 TO WS-REL-CNTR.
       2599-RELEASE-COMPOSITE-EXIT.
           EXIT.
       EJECT
****************************************************************
*  RELEASE ONE LINKED UNIT COMPONENT OF THE COMPOSITE           *
****************************************************************
       2510-RELEASE-ONE-COMPONENT.
           IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
               GO TO 2519-RELEASE-ONE-COMPONENT-EXIT
           END-IF.
           SET UR-IDX TO 1.
           SEARCH ALL UR-ENTRY
               AT END
                   DISPLAY 'UNIT NOT FOUND - UR-ID='
                           CUL-UNIT-ID(CUL-IDX)
                   GO TO 2519-RELEASE-ONE-COMPONENT-EXIT
               WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
                   CONTINUE
           END-SEARCH.
           IF UR-ST-AFFECTE(UR-IDX) OR UR-ST-OCCUPE(UR-IDX)
               MOVE 'LIBRE' TO UR-STATE(UR-IDX)
           ELSE
               DISPLAY 'UNIT NOT RELEASABLE - UR-ID=' UR-ID(UR-IDX)
                       ' FROM ' UR-STATE(UR-IDX)
           END-IF.
       2519-RELEASE-ONE-COMPONENT-EXIT.
           EXIT.
       EJECT
****************************************************************
*   REWRITE THE COMPOSITE AND UNIT RESOURCE MASTERS, IN KEY     *
*   ORDER, SINCE BOTH TABLES WERE TOUCHED THIS RUN              *
****************************************************************
       EOJ9000-REWRITE-MASTERS.
           PERFORM EOJ9010-REWRITE-ONE-COMPOSITE
               THRU EOJ9019-REWRITE-ONE-COMPOSITE-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-COMPOSITE-CNT.
           PERFORM EOJ9020-REWRITE-ONE-UNIT
               THRU EOJ9029-REWRITE-ONE-UNIT-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-UNIT-CNT.
       EOJ9099-REWRITE-MASTERS-EXIT.
           EXIT.
       EJECT
****************************************************************
*   REWRITE ONE COMPOSITE RESOURCE MASTER RECORD                *
****************************************************************
       EOJ9010-REWRITE-ONE-COMPOSITE.
           WRITE COMPRESO-REC FROM CR-ENTRY(WS-SUB).
           IF NOT COMPRESO-OK
               DISPLAY MSG01-IO-ERROR 'COMPRESO ' WS-COMPRESO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       EOJ9019-REWRITE-ONE-COMPOSITE-EXIT.
           EXIT.
       EJECT
****************************************************************
*   REWRITE ONE UNIT RESOURCE MASTER RECORD                     *
****************************************************************
       EOJ9020-REWRITE-ONE-UNIT.
           WRITE UNITRESO-REC FROM UR-ENTRY(WS-SUB).
           IF NOT UNITRESO-OK
               DISPLAY MSG01-IO-ERROR 'UNITRESO ' WS-UNITRESO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       EOJ9029-REWRITE-ONE-UNIT-EXIT.
           EXIT.
       EJECT
****************************************************************
*                        CLOSE FILES                            *
****************************************************************
       EOJ9900-CLOSE-FILES.
           CLOSE COMPRES-FILE COMPRES-OUT-FILE COMPUNIT-FILE
                 UNITRES-FILE UNITRES-OUT-FILE CRREQ-FILE.
           DISPLAY 'PNCMPRSV - REQUESTS READ      ' WS-REQ-READ-CNTR.
           DISPLAY 'PNCMPRSV - COMPOSITES RESERVED ' WS-RES-CNTR.
           DISPLAY 'PNCMPRSV - COMPOSITES PUT IN USE ' WS-USE-CNTR.
           DISPLAY 'PNCMPRSV - COMPOSITES RELEASED ' WS-REL-CNTR.
           DISPLAY 'PNCMPRSV - PARTIAL RESERVES    ' WS-PARTIAL-CNTR.
           DISPLAY 'PNCMPRSV - REQUESTS REJECTED   ' WS-REJECT-CNTR.
           GO TO EOJ9999-EXIT.
       EOJ9900-ABEND.
           DISPLAY 'PNCMPRSV ABENDING DUE TO ERROR ABOVE'.
           CALL 'CKABEND'.
       EOJ9999-EXIT.
           EXIT.
