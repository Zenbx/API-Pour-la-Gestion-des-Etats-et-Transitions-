       IDENTIFICATION DIVISION.
       PROGRAM-ID.    PNMETRPT.
       AUTHOR.        J F TANAKA.
       INSTALLATION.  ENGINEERING SYSTEMS - PETRI-NET ENGINE.
       DATE-WRITTEN.  11/1989.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
****************************************************************
*                                                                *
*A    ABSTRACT..                                                 *
*  PNMETRPT PRODUCES THE SYSTEM METRICS REPORT, ONE END-OF-RUN   *
*  PASS OVER THE SERVICE, UNIT RESOURCE, COMPOSITE RESOURCE AND  *
*  TRANSITION MASTERS.  EACH ENTITY SECTION IS A CONTROL BREAK   *
*  ON STATE VALUE, ONE PRINT LINE PER STATE, CLOSED BY A TOTAL   *
*  LINE WHOSE GROUP-COUNT SUM IS A CROSS-CHECK AGAINST THE       *
*  RECORD COUNT READ FROM THAT MASTER.  THE TRANSITION SECTION   *
*  ADDS TWO DERIVED RATIOS - AVERAGE EXECUTION SECONDS OVER      *
*  COMPLETED (TERMINEE) TRANSITIONS, AND THROUGHPUT PER HOUR     *
*  OVER TRANSITIONS CREATED IN THE TRAILING 24-HOUR WINDOW.      *
*  AN OPTIONAL CONTROL CARD ON METPARM MAY NARROW THE WINDOW     *
*  USED FOR THE THROUGHPUT CALCULATION - SEE MPR-WINDOW-HOURS    *
*  BELOW - AND IS DEFAULTED TO 24 HOURS WHEN THE CARD IS ABSENT  *
*  OR EMPTY.  THE SAME CARD MAY ALSO CARRY AN EXPLICIT DATE      *
*  RANGE (MPR-RANGE-START-DATE/MPR-RANGE-END-DATE) - WHEN BOTH   *
*  ARE PUNCHED A FIFTH REPORT SECTION PRINTS, SCOPED STRICTLY TO  *
*  TRANSITIONS CREATED IN THAT RANGE - TOTAL IN RANGE, TERMINEE   *
*  IN RANGE, ECHOUEE IN RANGE, AND AVERAGE DURATION IN RANGE.     *
*  THE SECTION IS OMITTED WHEN NO RANGE IS PUNCHED.               *
*                                                                *
*J    JCL..                                                      *
*                                                                *
* //PNMETRPT EXEC PGM=PNMETRPT                                   *
* //SYSOUT   DD SYSOUT=*                                         *
* //SERVICE  DD DISP=SHR,DSN=PROD.PETRINET.SERVICE.DATA          *
* //UNITRES  DD DISP=SHR,DSN=PROD.PETRINET.UNITRES.DATA          *
* //COMPRES  DD DISP=SHR,DSN=PROD.PETRINET.COMPRES.DATA          *
* //TRANS    DD DISP=SHR,DSN=PROD.PETRINET.TRANS.DATA            *
* //METPARM  DD DISP=SHR,DSN=PROD.PETRINET.METPARM.DATA          *
* //METRICS  DD DISP=(,CATLG,CATLG),                              *
* //            UNIT=SYSDA,SPACE=(CYL,(2,2),RLSE)                 *
* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                 *
* //*                                                              *
*                                                                *
*P    ENTRY PARAMETERS..                                         *
*     NONE.                                                      *
*                                                                *
*E    ERRORS DETECTED BY THIS ELEMENT..                          *
*     I/O ERROR ON FILES.  CONTROL TOTAL MISMATCH BETWEEN A      *
*     MASTER'S RECORD COUNT AND THE SUM OF ITS STATE GROUPS -     *
*     LOGGED, NOT ABENDED, SINCE IT CAN ONLY MEAN A STATE VALUE   *
*     NOT IN THE ENGINE'S STATE MACHINE REACHED THE MASTER.       *
*                                                                *
*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
*                                                                *
*     CKDCARTH ---- DATE ARITHMETIC (ADD/SUBTRACT DAYS)          *
*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
*                                                                *
*U    USER CONSTANTS AND TABLES REFERENCED..                     *
*     WS-SVC-STATE-TABLE (10), WS-UNIT-STATE-TABLE (6),          *
*     WS-COMP-STATE-TABLE (6) - THE ENGINE'S FIXED STATE NAME    *
*     LISTS, SHIPPED AS VALUE CLAUSES SINCE THEY NEVER CHANGE     *
*     WITHOUT A PROGRAM CHANGE ANYWAY.                            *
*                                                                *
****************************************************************
*----------------------------------------------------------------*
* CHANGE ACTIVITY                                                *
*----------------------------------------------------------------*
* DATE        INIT  TICKET     DESCRIPTION                       *
* ----------- ----  ---------  ------------------------------    *
* 1989-11-14  JFT   ENG-0058   INITIAL VERSION - THREE ENTITY     *
*                              SECTIONS PLUS TRANSITION TOTALS    *
* 1990-06-01  RVG   ENG-0081   ADDED CONTROL TOTAL CROSS-CHECK    *
* 1991-09-03  DCT   ENG-0119   TABLE SIZES RAISED TO MATCH        *
*                              PNRESALC/PNSVCMGR                  *
* 1995-03-20  RVG   ENG-0255   ADDED WINDOWED THROUGHPUT VIA      *
*                              OPTIONAL METPARM CONTROL CARD       *
* 1998-11-09  JFT   ENG-0311   Y2K - DATE FIELDS WIDENED TO CCYY  *
* 1999-01-22  JFT   ENG-0314   Y2K - VERIFIED CENTURY WINDOW OK   *
* 2000-07-18  LKS   ENG-0335   AVG EXEC SECONDS NOW SPANS A       *
*                              MULTI-DAY TRANSITION CORRECTLY     *
* 2002-05-14  DCT   ENG-0388   ADDED WINDOWED PERFORMANCE REPORT  *
*                              SECTION - METPARM NOW COPIES       *
*                              PNCPMPR, CARRYING AN EXPLICIT       *
*                              RANGE-START/RANGE-END DATE PAIR -   *
*                              SECTION PRINTS ONLY WHEN PUNCHED    *
*----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ENGINE-ALPHA IS "A" THRU "Z"
           UPSI-0 IS PNMETRPT-RERUN-SW
               ON STATUS IS PNMETRPT-RERUN.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SERVICE-FILE ASSIGN TO SERVICE
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-SERVICE-STATUS.
           SELECT UNITRES-FILE ASSIGN TO UNITRES
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-UNITRES-STATUS.
           SELECT COMPRES-FILE ASSIGN TO COMPRES
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-COMPRES-STATUS.
           SELECT TRANS-FILE ASSIGN TO TRANS
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-TRANS-STATUS.
           SELECT METPARM-FILE ASSIGN TO METPARM
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-METPARM-STATUS.
           SELECT METRICS-FILE ASSIGN TO METRICS
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-METRICS-STATUS.
       DATA DIVISION.
       FILE SECTION.
       FD  SERVICE-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  SERVICE-REC.
           COPY PNCPSVC.
       FD  UNITRES-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  UNITRES-REC.
           COPY PNCPURS.
       FD  COMPRES-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  COMPRES-REC.
           COPY PNCPCMP.
       FD  TRANS-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  TRANS-REC.
           COPY PNCPTRN.
       FD  METPARM-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  METPARM-REC.
           COPY PNCPMPR.
       FD  METRICS-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  METRICS-REC                 PIC X(080).
       WORKING-STORAGE SECTION.
       01  FILLER                   PIC X(32)
               VALUE 'PNMETRPT WORKING STORAGE BEGINS'.
****************************************************************
*    READ ONLY CONSTANTS AND SWITCHES                           *
****************************************************************
       01  READ-ONLY-WORK-AREA.
           05  BINARY1              COMP PIC S9(04) VALUE +1.
           05  MSG01-IO-ERROR       PIC X(19)
                   VALUE 'I/O ERROR ON FILE -'.
           05  END-OF-FILE-INDICATOR PIC X(01).
               88  END-OF-FILE       VALUE 'Y'.
               88  CONTINUE-PROCESSING VALUE 'N'.
           05  WS-SERVICE-STATUS    PIC X(02).
               88  SERVICE-OK        VALUE '00'.
               88  SERVICE-EOF       VALUE '10'.
           05  WS-UNITRES-STATUS    PIC X(02).
               88  UNITRES-OK        VALUE '00'.
               88  UNITRES-EOF       VALUE '10'.
           05  WS-COMPRES-STATUS    PIC X(02).
               88  COMPRES-OK        VALUE '00'.
               88  COMPRES-EOF       VALUE '10'.
           05  WS-TRANS-STATUS      PIC X(02).
               88  TRANS-OK          VALUE '00'.
               88  TRANS-EOF         VALUE '10'.
           05  WS-METPARM-STATUS    PIC X(02).
               88  METPARM-OK        VALUE '00'.
               88  METPARM-EOF       VALUE '10'.
           05  WS-METRICS-STATUS    PIC X(02).
               88  METRICS-OK        VALUE '00'.
       01  WS-TODAY-AREA.
           05  WS-TODAY-YYYYMMDD    PIC 9(08).
           05  FILLER REDEFINES WS-TODAY-YYYYMMDD.
               10  WS-TODAY-CC      PIC 9(02).
               10  WS-TODAY-YY      PIC 9(02).
               10  WS-TODAY-MM      PIC 9(02).
               10  WS-TODAY-DD      PIC 9(02).
           05  WS-TODAY-HHMMSS      PIC 9(06).
       01  WS-RUN-DATE-DISPLAY.
           05  WS-RD-MM             PIC 9(02).
           05  FILLER               PIC X(01) VALUE '/'.
           05  WS-RD-DD             PIC 9(02).
           05  FILLER               PIC X(01) VALUE '/'.
           05  WS-RD-CCYY           PIC 9(04).
       01  WS-WINDOW-AREA.
           05  WS-WINDOW-HOURS      PIC 9(05) VALUE 24.
           05  WS-WINDOW-DAYS       PIC 9(05).
           05  FILLER REDEFINES WS-WINDOW-DAYS.
               10  FILLER           PIC X(03).
               10  WS-WINDOW-DAYS-1 PIC 9(02).
       01  WS-CUTOFF-AREA.
           05  WS-CUTOFF-YYYYMMDD   PIC 9(08).
       01  WS-RANGE-AREA.
           05  WS-RANGE-ACTIVE-SW   PIC X(01) VALUE 'N'.
               88  WS-RANGE-ACTIVE   VALUE 'Y'.
           05  WS-RANGE-START-DATE  PIC 9(08) VALUE 0.
           05  FILLER REDEFINES WS-RANGE-START-DATE.
               10  WS-RSD-CCYY      PIC 9(04).
               10  WS-RSD-MM        PIC 9(02).
               10  WS-RSD-DD        PIC 9(02).
           05  WS-RANGE-END-DATE    PIC 9(08) VALUE 0.
           05  FILLER REDEFINES WS-RANGE-END-DATE.
               10  WS-RED-CCYY      PIC 9(04).
               10  WS-RED-MM        PIC 9(02).
               10  WS-RED-DD        PIC 9(02).
****************************************************************
*                V A R I A B L E   D A T A   A R E A S          *
****************************************************************
       01  VARIABLE-WORK-AREA.
           05  WS-SUB               COMP PIC S9(04) VALUE 0.
           05  WS-STATE-SUB         COMP PIC S9(04) VALUE 0.
           05  WS-FOUND-SW          PIC X(01) VALUE 'N'.
               88  WS-STATE-FOUND    VALUE 'Y'.
           05  WS-SVC-READ-CNTR     PIC 9(09) COMP-3 VALUE 0.
           05  WS-UNIT-READ-CNTR    PIC 9(09) COMP-3 VALUE 0.
           05  WS-COMP-READ-CNTR    PIC 9(09) COMP-3 VALUE 0.
           05  WS-TRANS-READ-CNTR   PIC 9(09) COMP-3 VALUE 0.
           05  WS-CTL-MISMATCH-CNTR PIC 9(09) COMP-3 VALUE 0.
           05  WS-EXEC-SECS-SUM     PIC S9(09) COMP-3 VALUE 0.
           05  WS-EXEC-SECS-ONE     PIC S9(09) COMP-3 VALUE 0.
           05  WS-EXEC-DAYS-ONE     PIC S9(09) COMP-3 VALUE 0.
           05  WS-EXEC-SAMPLE-CNTR  PIC 9(09) COMP-3 VALUE 0.
           05  WS-WIN-CREATE-CNTR   PIC 9(09) COMP-3 VALUE 0.
           05  WS-WIN-SECS-SUM      PIC S9(09) COMP-3 VALUE 0.
           05  WS-WIN-SAMPLE-CNTR   PIC 9(09) COMP-3 VALUE 0.
           05  WS-STARTED-SECS-ONE  PIC 9(05) COMP-3 VALUE 0.
           05  WS-COMPLETED-SECS-ONE PIC 9(05) COMP-3 VALUE 0.
       01  WS-HHMMSS-SPLIT.
           05  WS-HH-PART           PIC 9(02).
           05  WS-MM-PART           PIC 9(02).
           05  WS-SS-PART           PIC 9(02).
       01  FILLER REDEFINES WS-HHMMSS-SPLIT PIC 9(06).
****************************************************************
* FIXED STATE NAME TABLES - NEVER CHANGE WITHOUT A STATE       *
* MACHINE CHANGE, SO CARRIED AS VALUE CLAUSES                  *
****************************************************************
       01  WS-SVC-STATE-TABLE.
           05  FILLER PIC X(20) VALUE 'PLANIFIE'.
           05  FILLER PIC X(20) VALUE 'PUBLIE'.
           05  FILLER PIC X(20) VALUE 'PRET'.
           05  FILLER PIC X(20) VALUE 'BLOQUE'.
           05  FILLER PIC X(20) VALUE 'RETARDE'.
           05  FILLER PIC X(20) VALUE 'EN_PAUSE'.
           05  FILLER PIC X(20) VALUE 'EN_COURS'.
           05  FILLER PIC X(20) VALUE 'ARRETE'.
           05  FILLER PIC X(20) VALUE 'ANNULE'.
           05  FILLER PIC X(20) VALUE 'TERMINE'.
       01  WS-SVC-STATE-REDEF REDEFINES WS-SVC-STATE-TABLE.
           05  WS-SVC-STATE-NAME OCCURS 10 TIMES PIC X(20).
       01  WS-UNIT-STATE-TABLE.
           05  FILLER PIC X(20) VALUE 'LIBRE'.
           05  FILLER PIC X(20) VALUE 'AFFECTE'.
           05  FILLER PIC X(20) VALUE 'OCCUPE'.
           05  FILLER PIC X(20) VALUE 'BLOQUE'.
           05  FILLER PIC X(20) VALUE 'INDISPONIBLE'.
           05  FILLER PIC X(20) VALUE 'ZOMBIE'.
       01  WS-UNIT-STATE-REDEF REDEFINES WS-UNIT-STATE-TABLE.
           05  WS-UNIT-STATE-NAME OCCURS 6 TIMES PIC X(20).
       01  WS-COMP-STATE-TABLE.
           05  FILLER PIC X(20) VALUE 'VIDE'.
           05  FILLER PIC X(20) VALUE 'EN_COURS_RESERVATION'.
           05  FILLER PIC X(20) VALUE 'PRET'.
           05  FILLER PIC X(20) VALUE 'AFFECTE'.
           05  FILLER PIC X(20) VALUE 'INDISPONIBLE'.
           05  FILLER PIC X(20) VALUE 'ZOMBIE'.
       01  WS-COMP-STATE-REDEF REDEFINES WS-COMP-STATE-TABLE.
           05  WS-COMP-STATE-NAME OCCURS 6 TIMES PIC X(20).
****************************************************************
*                 SYSTEM METRICS ACCUMULATORS                   *
****************************************************************
       01  WS-METRICS-AREA.
           COPY PNCPMET.
****************************************************************
*                     PRINT LINE WORK AREAS                     *
****************************************************************
       01  PL-TITLE-LINE.
           05  FILLER               PIC X(22) VALUE SPACES.
           05  FILLER               PIC X(22) VALUE
                   'SYSTEM METRICS REPORT'.
           05  FILLER               PIC X(10) VALUE SPACES.
           05  FILLER               PIC X(10) VALUE 'RUN DATE: '.
           05  PL-TITLE-DATE        PIC X(10) VALUE SPACES.
           05  FILLER               PIC X(06) VALUE SPACES.
       01  PL-RULE-LINE.
           05  FILLER               PIC X(73) VALUE ALL '-'.
           05  FILLER               PIC X(07) VALUE SPACES.
       01  PL-SECTION-LINE.
           05  PL-SECTION-TEXT      PIC X(40) VALUE SPACES.
           05  FILLER               PIC X(40) VALUE SPACES.
       01  PL-HEADING-LINE.
           05  FILLER               PIC X(02) VALUE SPACES.
           05  FILLER               PIC X(20) VALUE 'STATE'.
           05  FILLER               PIC X(05) VALUE SPACES.
           05  FILLER               PIC X(05) VALUE 'COUNT'.
           05  FILLER               PIC X(48) VALUE SPACES.
       01  PL-STATE-LINE.
           05  FILLER               PIC X(02) VALUE SPACES.
           05  PL-STATE-NAME        PIC X(20) VALUE SPACES.
           05  PL-STATE-COUNT       PIC ZZZZZZ9.
           05  FILLER               PIC X(51) VALUE SPACES.
       01  PL-TOTAL-LINE.
           05  PL-TOTAL-LABEL       PIC X(20) VALUE SPACES.
           05  PL-TOTAL-COUNT       PIC ZZZZZZ9.
           05  FILLER               PIC X(53) VALUE SPACES.
       01  PL-METRIC-LINE.
           05  PL-METRIC-LABEL      PIC X(20) VALUE SPACES.
           05  PL-METRIC-VALUE      PIC ZZZZZ9.99.
           05  FILLER               PIC X(53) VALUE SPACES.
       01  PL-RANGE-LINE.
           05  FILLER               PIC X(08) VALUE 'RANGE: '.
           05  PL-RANGE-START       PIC X(10) VALUE SPACES.
           05  FILLER               PIC X(04) VALUE ' TO '.
           05  PL-RANGE-END         PIC X(10) VALUE SPACES.
           05  FILLER               PIC X(48) VALUE SPACES.
       01  PL-BLANK-LINE            PIC X(80) VALUE SPACES.
       01  WS-PRINT-LINE            PIC X(80) VALUE SPACES.
       01  FILLER PIC X(32)
               VALUE 'PNMETRPT WORKING STORAGE ENDS  '.
       PROCEDURE DIVISION.
****************************************************************
*                        MAINLINE LOGIC                         *
****************************************************************
       0000-CONTROL-PROCESS.
           PERFORM 1000-INITIALIZATION
               THRU 1099-INITIALIZATION-EXIT.
           PERFORM 1100-OPEN-FILES
               THRU 1199-OPEN-FILES-EXIT.
           PERFORM 1200-READ-METPARM-CARD
               THRU 1299-READ-METPARM-CARD-EXIT.
           PERFORM 2000-ACCUMULATE-SERVICE
               THRU 2099-ACCUMULATE-SERVICE-EXIT.
           PERFORM 2100-ACCUMULATE-UNIT
               THRU 2199-ACCUMULATE-UNIT-EXIT.
           PERFORM 2200-ACCUMULATE-COMPOSITE
               THRU 2299-ACCUMULATE-COMPOSITE-EXIT.
           PERFORM 2300-ACCUMULATE-TRANSITION
               THRU 2399-ACCUMULATE-TRANSITION-EXIT.
           PERFORM 3000-PRINT-REPORT
               THRU 3099-PRINT-REPORT-EXIT.
           PERFORM EOJ9900-CLOSE-FILES
               THRU EOJ9999-EXIT.
           GOBACK.
       EJECT
****************************************************************
*                         INITIALIZATION                        *
****************************************************************
       1000-INITIALIZATION.
           INITIALIZE VARIABLE-WORK-AREA.
           INITIALIZE WS-METRICS-AREA.
           ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
           ACCEPT WS-TODAY-HHMMSS FROM TIME.
           MOVE WS-TODAY-MM TO WS-RD-MM.
           MOVE WS-TODAY-DD TO WS-RD-DD.
           MOVE WS-TODAY-CC TO WS-RD-CCYY(1:2).
           MOVE WS-TODAY-YY TO WS-RD-CCYY(3:2).
       1099-INITIALIZATION-EXIT.
           EXIT.
       EJECT
****************************************************************
*                         OPEN ALL FILES                        *
****************************************************************
       1100-OPEN-FILES.
           OPEN INPUT SERVICE-FILE.
           IF NOT SERVICE-OK
               DISPLAY MSG01-IO-ERROR 'SERVICE ' WS-SERVICE-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT UNITRES-FILE.
           IF NOT UNITRES-OK
               DISPLAY MSG01-IO-ERROR 'UNITRES ' WS-UNITRES-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT COMPRES-FILE.
           IF NOT COMPRES-OK
               DISPLAY MSG01-IO-ERROR 'COMPRES ' WS-COMPRES-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT TRANS-FILE.
           IF NOT TRANS-OK
               DISPLAY MSG01-IO-ERROR 'TRANS ' WS-TRANS-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT METPARM-FILE.
           IF NOT METPARM-OK
               DISPLAY MSG01-IO-ERROR 'METPARM ' WS-METPARM-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN OUTPUT METRICS-FILE.
           IF NOT METRICS-OK
               DISPLAY MSG01-IO-ERROR 'METRICS ' WS-METRICS-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       1199-OPEN-FILES-EXIT.
           EXIT.
       EJECT
****************************************************************
*  READ THE OPTIONAL METPARM CONTROL CARD - IF PRESENT,         *
*  MPR-WINDOW-HOURS CARRIES THE THROUGHPUT WINDOW IN HOURS      *
*  (DEFAULTS TO 24 WHEN THE CARD IS ABSENT, EMPTY, OR ZERO) AND  *
*  MPR-RANGE-START-DATE/MPR-RANGE-END-DATE MAY REQUEST THE       *
*  WINDOWED PERFORMANCE SECTION OVER AN EXPLICIT DATE RANGE -    *
*  THAT SECTION PRINTS ONLY WHEN BOTH DATES ARE PUNCHED          *
****************************************************************
       1200-READ-METPARM-CARD.
           READ METPARM-FILE
               AT END
                   GO TO 1299-READ-METPARM-CARD-EXIT
           END-READ.
           IF MPR-WINDOW-HOURS OF METPARM-REC > 0
               MOVE MPR-WINDOW-HOURS OF METPARM-REC
                   TO WS-WINDOW-HOURS
           END-IF.
           IF MPR-RANGE-START-DATE OF METPARM-REC > 0
              AND MPR-RANGE-END-DATE OF METPARM-REC > 0
               MOVE MPR-RANGE-START-DATE OF METPARM-REC
                   TO WS-RANGE-START-DATE
               MOVE MPR-RANGE-END-DATE OF METPARM-REC
                   TO WS-RANGE-END-DATE
               SET WS-RANGE-ACTIVE TO TRUE
           END-IF.
       1299-READ-METPARM-CARD-EXIT.
           EXIT.
       EJECT
****************************************************************
*  SECTION 1 - SERVICES BY STATE                                *
****************************************************************
       2000-ACCUMULATE-SERVICE.
           MOVE 'N' TO END-OF-FILE-INDICATOR.
       2010-READ-ONE-SERVICE.
           READ SERVICE-FILE
               AT END
                   SET END-OF-FILE TO TRUE
                   GO TO 2099-ACCUMULATE-SERVICE-EXIT
           END-READ.
           ADD 1 TO WS-SVC-READ-CNTR.
           PERFORM 2020-FIND-SVC-STATE
               THRU 2029-FIND-SVC-STATE-EXIT.
           GO TO 2010-READ-ONE-SERVICE.
       2099-ACCUMULATE-SERVICE-EXIT.
           EXIT.
       EJECT
       2020-FIND-SVC-STATE.
           MOVE 'N' TO WS-FOUND-SW.
           PERFORM 2021-TEST-ONE-SVC-STATE
               THRU 2022-TEST-ONE-SVC-STATE-EXIT
               VARYING WS-STATE-SUB FROM 1 BY 1
               UNTIL WS-STATE-SUB > 10 OR WS-STATE-FOUND.
           ADD 1 TO MT-SERVICE-TOTAL.
       2029-FIND-SVC-STATE-EXIT.
           EXIT.
       EJECT
       2021-TEST-ONE-SVC-STATE.
           IF SV-STATE OF SERVICE-REC =
                   WS-SVC-STATE-NAME(WS-STATE-SUB)(1:15)
               ADD 1 TO MT-SERVICE-BY-STATE(WS-STATE-SUB)
               MOVE 'Y' TO WS-FOUND-SW
           END-IF.
       2022-TEST-ONE-SVC-STATE-EXIT.
           EXIT.
       EJECT
****************************************************************
*  SECTION 2 - UNIT RESOURCES BY STATE                          *
****************************************************************
       2100-ACCUMULATE-UNIT.
           MOVE 'N' TO END-OF-FILE-INDICATOR.
       2110-READ-ONE-UNIT.
           READ UNITRES-FILE
               AT END
                   SET END-OF-FILE TO TRUE
                   GO TO 2199-ACCUMULATE-UNIT-EXIT
           END-READ.
           ADD 1 TO WS-UNIT-READ-CNTR.
           PERFORM 2120-FIND-UNIT-STATE
               THRU 2129-FIND-UNIT-STATE-EXIT.
           GO TO 2110-READ-ONE-UNIT.
       2199-ACCUMULATE-UNIT-EXIT.
           EXIT.
       EJECT
       2120-FIND-UNIT-STATE.
           MOVE 'N' TO WS-FOUND-SW.
           PERFORM 2121-TEST-ONE-UNIT-STATE
               THRU 2122-TEST-ONE-UNIT-STATE-EXIT
               VARYING WS-STATE-SUB FROM 1 BY 1
               UNTIL WS-STATE-SUB > 6 OR WS-STATE-FOUND.
           ADD 1 TO MT-UNIT-TOTAL.
       2129-FIND-UNIT-STATE-EXIT.
           EXIT.
       EJECT
       2121-TEST-ONE-UNIT-STATE.
           IF UR-STATE OF UNITRES-REC =
                   WS-UNIT-STATE-NAME(WS-STATE-SUB)(1:15)
               ADD 1 TO MT-UNIT-BY-STATE(WS-STATE-SUB)
               MOVE 'Y' TO WS-FOUND-SW
           END-IF.
       2122-TEST-ONE-UNIT-STATE-EXIT.
           EXIT.
       EJECT
****************************************************************
*  SECTION 3 - COMPOSITE RESOURCES BY STATE                     *
****************************************************************
       2200-ACCUMULATE-COMPOSITE.
           MOVE 'N' TO END-OF-FILE-INDICATOR.
       2210-READ-ONE-COMPOSITE.
           READ COMPRES-FILE
               AT END
                   SET END-OF-FILE TO TRUE
                   GO TO 2299-ACCUMULATE-COMPOSITE-EXIT
           END-READ.
           ADD 1 TO WS-COMP-READ-CNTR.
           PERFORM 2220-FIND-COMP-STATE
               THRU 2229-FIND-COMP-STATE-EXIT.
           GO TO 2210-READ-ONE-COMPOSITE.
       2299-ACCUMULATE-COMPOSITE-EXIT.
           EXIT.
       EJECT
       2220-FIND-COMP-STATE.
           MOVE 'N' TO WS-FOUND-SW.
           PERFORM 2221-TEST-ONE-COMP-STATE
               THRU 2222-TEST-ONE-COMP-STATE-EXIT
               VARYING WS-STATE-SUB FROM 1 BY 1
               UNTIL WS-STATE-SUB > 6 OR WS-STATE-FOUND.
           ADD 1 TO MT-COMPOSITE-TOTAL.
       2229-FIND-COMP-STATE-EXIT.
           EXIT.
       EJECT
       2221-TEST-ONE-COMP-STATE.
           IF CR-STATE OF COMPRES-REC =
                   WS-COMP-STATE-NAME(WS-STATE-SUB)(1:20)
               ADD 1 TO MT-COMPOSITE-BY-STATE(WS-STATE-SUB)
               MOVE 'Y' TO WS-FOUND-SW
           END-IF.
       2222-TEST-ONE-COMP-STATE-EXIT.
           EXIT.
       EJECT
****************************************************************
*  SECTION 4 - TRANSITIONS - TOTAL, ACTIVE, FAILED, AND THE     *
*  TWO DERIVED RATIOS                                            *
****************************************************************
       2300-ACCUMULATE-TRANSITION.
           MOVE 'N' TO END-OF-FILE-INDICATOR.
           COMPUTE WS-WINDOW-DAYS = WS-WINDOW-HOURS / 24.
           IF WS-WINDOW-DAYS = 0
               MOVE 1 TO WS-WINDOW-DAYS
           END-IF.
           CALL 'CKDCARTH' USING WS-TODAY-YYYYMMDD
                                 WS-WINDOW-DAYS
                                 WS-CUTOFF-YYYYMMDD.
       2310-READ-ONE-TRANSITION.
           READ TRANS-FILE
               AT END
                   SET END-OF-FILE TO TRUE
                   GO TO 2399-ACCUMULATE-TRANSITION-EXIT
           END-READ.
           ADD 1 TO WS-TRANS-READ-CNTR.
           ADD 1 TO MT-TRANSITION-TOTAL.
           IF TR-ST-EN-ATTENTE OF TRANS-REC OR
              TR-ST-EN-COURS OF TRANS-REC
               ADD 1 TO MT-TRANSITION-ACTIVE
           END-IF.
           IF TR-ST-ECHOUEE OF TRANS-REC
               ADD 1 TO MT-TRANSITION-FAILED
           END-IF.
           IF TR-ST-TERMINEE OF TRANS-REC
               PERFORM 2320-ACCUMULATE-EXEC-SECONDS
                   THRU 2329-ACCUMULATE-EXEC-SECONDS-EXIT
           END-IF.
           IF TR-CREATED-DATE OF TRANS-REC >= WS-CUTOFF-YYYYMMDD
               ADD 1 TO WS-WIN-CREATE-CNTR
           END-IF.
           IF WS-RANGE-ACTIVE
              AND TR-CREATED-DATE OF TRANS-REC >= WS-RANGE-START-DATE
              AND TR-CREATED-DATE OF TRANS-REC <= WS-RANGE-END-DATE
               ADD 1 TO MT-WIN-TOTAL
               IF TR-ST-TERMINEE OF TRANS-REC
                   ADD 1 TO MT-WIN-TERMINEE
               END-IF
               IF TR-ST-ECHOUEE OF TRANS-REC
                   ADD 1 TO MT-WIN-ECHOUEE
               END-IF
           END-IF.
           GO TO 2310-READ-ONE-TRANSITION.
       2399-ACCUMULATE-TRANSITION-EXIT.
           IF WS-EXEC-SAMPLE-CNTR > 0
               COMPUTE MT-AVG-EXEC-SECONDS ROUNDED =
                       WS-EXEC-SECS-SUM / WS-EXEC-SAMPLE-CNTR
           END-IF.
           COMPUTE MT-THROUGHPUT-PER-HOUR ROUNDED =
                   WS-WIN-CREATE-CNTR / WS-WINDOW-HOURS.
           IF WS-WIN-SAMPLE-CNTR > 0
               COMPUTE MT-WIN-AVG-SECONDS ROUNDED =
                       WS-WIN-SECS-SUM / WS-WIN-SAMPLE-CNTR
           END-IF.
       EJECT
****************************************************************
*  ONE TERMINEE TRANSITION - ELAPSED SECONDS FROM STARTED-AT TO  *
*  COMPLETED-AT, SPANNING MULTIPLE DAYS IF NEEDED                *
****************************************************************
       2320-ACCUMULATE-EXEC-SECONDS.
           IF TR-STARTED-DATE OF TRANS-REC = 0 OR
              TR-COMPLETED-DATE OF TRANS-REC = 0
               GO TO 2329-ACCUMULATE-EXEC-SECONDS-EXIT
           END-IF.
           CALL 'CKDCARTH' USING TR-STARTED-DATE OF TRANS-REC
                                 TR-COMPLETED-DATE OF TRANS-REC
                                 WS-EXEC-DAYS-ONE.
           MOVE TR-STARTED-TIME OF TRANS-REC TO WS-HHMMSS-SPLIT.
           COMPUTE WS-STARTED-SECS-ONE =
                   WS-HH-PART * 3600 + WS-MM-PART * 60 + WS-SS-PART.
           MOVE TR-COMPLETED-TIME OF TRANS-REC TO WS-HHMMSS-SPLIT.
           COMPUTE WS-COMPLETED-SECS-ONE =
                   WS-HH-PART * 3600 + WS-MM-PART * 60 + WS-SS-PART.
           COMPUTE WS-EXEC-SECS-ONE =
                   (WS-EXEC-DAYS-ONE * 86400) +
                   WS-COMPLETED-SECS-ONE - WS-STARTED-SECS-ONE.
           IF WS-EXEC-SECS-ONE >= 0
               ADD WS-EXEC-SECS-ONE TO WS-EXEC-SECS-SUM
               ADD 1 TO WS-EXEC-SAMPLE-CNTR
               IF WS-RANGE-ACTIVE
                  AND TR-CREATED-DATE OF TRANS-REC
                      >= WS-RANGE-START-DATE
                  AND TR-CREATED-DATE OF TRANS-REC
                      <= WS-RANGE-END-DATE
                   ADD WS-EXEC-SECS-ONE TO WS-WIN-SECS-SUM
                   ADD 1 TO WS-WIN-SAMPLE-CNTR
               END-IF
           END-IF.
       2329-ACCUMULATE-EXEC-SECONDS-EXIT.
           EXIT.
       EJECT
****************************************************************
*                     PRINT THE WHOLE REPORT                    *
****************************************************************
       3000-PRINT-REPORT.
           MOVE WS-RD-MM TO PL-TITLE-DATE(1:2).
           MOVE '/' TO PL-TITLE-DATE(3:1).
           MOVE WS-RD-DD TO PL-TITLE-DATE(4:2).
           MOVE '/' TO PL-TITLE-DATE(6:1).
           MOVE WS-RD-CCYY TO PL-TITLE-DATE(7:4).
                      MOVE PL-TITLE-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
                      MOVE PL-RULE-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           MOVE 'SERVICES BY STATE' TO PL-SECTION-TEXT.
                      MOVE PL-SECTION-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
                      MOVE PL-HEADING-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           PERFORM 3010-PRINT-ONE-SVC-STATE
               THRU 3019-PRINT-ONE-SVC-STATE-EXIT
               VARYING WS-STATE-SUB FROM 1 BY 1
               UNTIL WS-STATE-SUB > 10.
           MOVE 'TOTAL SERVICES' TO PL-TOTAL-LABEL.
           MOVE MT-SERVICE-TOTAL TO PL-TOTAL-COUNT.
                      MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
                      MOVE PL-BLANK-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           MOVE 'UNIT RESOURCES BY STATE' TO PL-SECTION-TEXT.
                      MOVE PL-SECTION-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
                      MOVE PL-HEADING-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           PERFORM 3020-PRINT-ONE-UNIT-STATE
               THRU 3029-PRINT-ONE-UNIT-STATE-EXIT
               VARYING WS-STATE-SUB FROM 1 BY 1
               UNTIL WS-STATE-SUB > 6.
           MOVE 'TOTAL UNIT RES.' TO PL-TOTAL-LABEL.
           MOVE MT-UNIT-TOTAL TO PL-TOTAL-COUNT.
                      MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
                      MOVE PL-BLANK-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           MOVE 'COMPOSITE RESOURCES BY STATE' TO PL-SECTION-TEXT.
                      MOVE PL-SECTION-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
                      MOVE PL-HEADING-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           PERFORM 3030-PRINT-ONE-COMP-STATE
               THRU 3039-PRINT-ONE-COMP-STATE-EXIT
               VARYING WS-STATE-SUB FROM 1 BY 1
               UNTIL WS-STATE-SUB > 6.
           MOVE 'TOTAL COMPOSITE RES.' TO PL-TOTAL-LABEL.
           MOVE MT-COMPOSITE-TOTAL TO PL-TOTAL-COUNT.
                      MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
                      MOVE PL-BLANK-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           MOVE 'TRANSITIONS' TO PL-SECTION-TEXT.
                      MOVE PL-SECTION-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           MOVE 'TOTAL' TO PL-TOTAL-LABEL.
           MOVE MT-TRANSITION-TOTAL TO PL-TOTAL-COUNT.
                      MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           MOVE 'ACTIVE' TO PL-TOTAL-LABEL.
           MOVE MT-TRANSITION-ACTIVE TO PL-TOTAL-COUNT.
                      MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           MOVE 'FAILED' TO PL-TOTAL-LABEL.
           MOVE MT-TRANSITION-FAILED TO PL-TOTAL-COUNT.
                      MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           MOVE 'AVG EXEC (SECONDS)' TO PL-METRIC-LABEL.
           MOVE MT-AVG-EXEC-SECONDS TO PL-METRIC-VALUE.
                      MOVE PL-METRIC-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           MOVE 'THROUGHPUT (/HOUR)' TO PL-METRIC-LABEL.
           MOVE MT-THROUGHPUT-PER-HOUR TO PL-METRIC-VALUE.
                      MOVE PL-METRIC-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           IF WS-RANGE-ACTIVE
               PERFORM 3040-PRINT-WINDOWED-SECTION
                   THRU 3049-PRINT-WINDOWED-SECTION-EXIT
           END-IF.
                      MOVE PL-RULE-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           PERFORM 3900-CHECK-CONTROL-TOTALS
               THRU 3999-CHECK-CONTROL-TOTALS-EXIT.
       3099-PRINT-REPORT-EXIT.
           EXIT.
       EJECT
       3010-PRINT-ONE-SVC-STATE.
           MOVE WS-SVC-STATE-NAME(WS-STATE-SUB) TO PL-STATE-NAME.
           MOVE MT-SERVICE-BY-STATE(WS-STATE-SUB) TO PL-STATE-COUNT.
                      MOVE PL-STATE-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
       3019-PRINT-ONE-SVC-STATE-EXIT.
           EXIT.
       EJECT
       3020-PRINT-ONE-UNIT-STATE.
           MOVE WS-UNIT-STATE-NAME(WS-STATE-SUB) TO PL-STATE-NAME.
           MOVE MT-UNIT-BY-STATE(WS-STATE-SUB) TO PL-STATE-COUNT.
                      MOVE PL-STATE-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
       3029-PRINT-ONE-UNIT-STATE-EXIT.
           EXIT.
       EJECT
       3030-PRINT-ONE-COMP-STATE.
           MOVE WS-COMP-STATE-NAME(WS-STATE-SUB) TO PL-STATE-NAME.
           MOVE MT-COMPOSITE-BY-STATE(WS-STATE-SUB) TO PL-STATE-COUNT.
                      MOVE PL-STATE-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
       3039-PRINT-ONE-COMP-STATE-EXIT.
           EXIT.
       EJECT
****************************************************************
*  SECTION 5 - WINDOWED PERFORMANCE, SCOPED TO THE EXPLICIT     *
*  RANGE-START/RANGE-END DATES PUNCHED ON THE METPARM CARD -    *
*  PRINTS ONLY WHEN WS-RANGE-ACTIVE, PER ENG-0388               *
****************************************************************
       3040-PRINT-WINDOWED-SECTION.
                      MOVE PL-BLANK-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           MOVE 'WINDOWED PERFORMANCE' TO PL-SECTION-TEXT.
                      MOVE PL-SECTION-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           MOVE WS-RSD-MM TO PL-RANGE-START(1:2).
           MOVE '/' TO PL-RANGE-START(3:1).
           MOVE WS-RSD-DD TO PL-RANGE-START(4:2).
           MOVE '/' TO PL-RANGE-START(6:1).
           MOVE WS-RSD-CCYY TO PL-RANGE-START(7:4).
           MOVE WS-RED-MM TO PL-RANGE-END(1:2).
           MOVE '/' TO PL-RANGE-END(3:1).
           MOVE WS-RED-DD TO PL-RANGE-END(4:2).
           MOVE '/' TO PL-RANGE-END(6:1).
           MOVE WS-RED-CCYY TO PL-RANGE-END(7:4).
                      MOVE PL-RANGE-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           MOVE 'TOTAL IN RANGE' TO PL-TOTAL-LABEL.
           MOVE MT-WIN-TOTAL TO PL-TOTAL-COUNT.
                      MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           MOVE 'TERMINEE IN RANGE' TO PL-TOTAL-LABEL.
           MOVE MT-WIN-TERMINEE TO PL-TOTAL-COUNT.
                      MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           MOVE 'ECHOUEE IN RANGE' TO PL-TOTAL-LABEL.
           MOVE MT-WIN-ECHOUEE TO PL-TOTAL-COUNT.
                      MOVE PL-TOTAL-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
           MOVE 'AVG DURATION (SECS)' TO PL-METRIC-LABEL.
           MOVE MT-WIN-AVG-SECONDS TO PL-METRIC-VALUE.
                      MOVE PL-METRIC-LINE TO WS-PRINT-LINE.
           PERFORM 3900-WRITE-METRICS-LINE
               THRU 3999-WRITE-METRICS-LINE-EXIT.
       3049-PRINT-WINDOWED-SECTION-EXIT.
           EXIT.
       EJECT
****************************************************************
*  CROSS-CHECK - SUM OF GROUP COUNTS MUST EQUAL THE RECORD      *
*  COUNT READ FROM THAT MASTER.  LOGGED, NOT ABENDED.            *
****************************************************************
       3900-CHECK-CONTROL-TOTALS.
           IF MT-SERVICE-TOTAL NOT = WS-SVC-READ-CNTR
               DISPLAY 'CONTROL TOTAL MISMATCH - SERVICE'
               ADD 1 TO WS-CTL-MISMATCH-CNTR
           END-IF.
           IF MT-UNIT-TOTAL NOT = WS-UNIT-READ-CNTR
               DISPLAY 'CONTROL TOTAL MISMATCH - UNITRES'
               ADD 1 TO WS-CTL-MISMATCH-CNTR
           END-IF.
           IF MT-COMPOSITE-TOTAL NOT = WS-COMP-READ-CNTR
               DISPLAY 'CONTROL TOTAL MISMATCH - COMPRES'
               ADD 1 TO WS-CTL-MISMATCH-CNTR
           END-IF.
       3999-CHECK-CONTROL-TOTALS-EXIT.
           EXIT.
       EJECT
****************************************************************
*  WRITE ONE 80-BYTE PRINT LINE TO METRICS.RPT                  *
****************************************************************
       3900-WRITE-METRICS-LINE.
           MOVE WS-PRINT-LINE TO METRICS-REC.
           WRITE METRICS-REC.
           IF NOT METRICS-OK
               DISPLAY MSG01-IO-ERROR 'METRICS ' WS-METRICS-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           MOVE SPACES TO WS-PRINT-LINE.
       3999-WRITE-METRICS-LINE-EXIT.
           EXIT.
       EJECT
****************************************************************
*                        CLOSE FILES                            *
****************************************************************
       EOJ9900-CLOSE-FILES.
           CLOSE SERVICE-FILE UNITRES-FILE COMPRES-FILE TRANS-FILE
                 METPARM-FILE METRICS-FILE.
           DISPLAY 'PNMETRPT - SERVICE  RECORDS READ '
                   WS-SVC-READ-CNTR.
           DISPLAY 'PNMETRPT - UNITRES  RECORDS READ '
                   WS-UNIT-READ-CNTR.
           DISPLAY 'PNMETRPT - COMPRES  RECORDS READ '
                   WS-COMP-READ-CNTR.
           DISPLAY 'PNMETRPT - TRANS    RECORDS READ '
                   WS-TRANS-READ-CNTR.
           DISPLAY 'PNMETRPT - CONTROL TOTAL MISMATCHES '
                   WS-CTL-MISMATCH-CNTR.
           GO TO EOJ9999-EXIT.
       EOJ9900-ABEND.
           DISPLAY 'PNMETRPT ABENDING DUE TO ERROR ABOVE'.
           CALL 'CKABEND'.
       EOJ9999-EXIT.
           EXIT.
