****************************************************************
*    PNCPMET  --  SYSTEM METRICS ACCUMULATOR WORKING STORAGE    *
*    NOT A FILE RECORD - ONE-RUN REPORT ACCUMULATOR AREA        *
*    COPY THIS BOOK UNDER A CALLER-SUPPLIED 01 LEVEL            *
****************************************************************
*A.00.00 1989-05-16 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
*A.01.00 1995-03-20 RVG  ADDED WINDOWED PERFORMANCE ACCUMULATORS
****************************************************************
    05  MT-SERVICE-TOTAL            PIC 9(07) COMP-3.
    05  MT-SERVICE-BY-STATE         PIC 9(07) COMP-3 OCCURS 10 TIMES.
    05  MT-UNIT-TOTAL               PIC 9(07) COMP-3.
    05  MT-UNIT-BY-STATE            PIC 9(07) COMP-3 OCCURS 6 TIMES.
    05  MT-COMPOSITE-TOTAL          PIC 9(07) COMP-3.
    05  MT-COMPOSITE-BY-STATE       PIC 9(07) COMP-3 OCCURS 6 TIMES.
    05  MT-TRANSITION-TOTAL         PIC 9(07) COMP-3.
    05  MT-TRANSITION-ACTIVE        PIC 9(07) COMP-3.
    05  MT-TRANSITION-FAILED        PIC 9(07) COMP-3.
    05  MT-AVG-EXEC-SECONDS         PIC 9(05)V9(02).
    05  MT-THROUGHPUT-PER-HOUR      PIC 9(05)V9(02).
    05  MT-WIN-TOTAL                PIC 9(07) COMP-3.
    05  MT-WIN-TERMINEE             PIC 9(07) COMP-3.
    05  MT-WIN-ECHOUEE              PIC 9(07) COMP-3.
    05  MT-WIN-AVG-SECONDS          PIC 9(05)V9(02).
    05  FILLER                      PIC X(10).
