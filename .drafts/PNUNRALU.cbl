       IDENTIFICATION DIVISION.
       PROGRAM-ID.    PNUNRALU.
       AUTHOR.        R VAN GRIEKEN.
       INSTALLATION.  ENGINEERING SYSTEMS - PETRI-NET ENGINE.
       DATE-WRITTEN.  04/1989.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
****************************************************************
*                                                                *
*A    ABSTRACT..                                                 *
*  PNUNRALU DRIVES THE UNIT-RESOURCE STATE MACHINE.  A UNIT     *
*  RESOURCE IS THE SMALLEST ALLOCATABLE THING THE ENGINE KNOWS   *
*  ABOUT - IT MOVES LIBRE/AFFECTE/OCCUPE/BLOQUE/INDISPONIBLE/    *
*  ZOMBIE ON ALO (ALLOCATE), USE (USE) AND REL (RELEASE)         *
*  REQUESTS READ FROM URREQ.DAT, AGAINST THE UNITRES.DAT         *
*  MASTER.  THE UPDATED MASTER IS REWRITTEN AT END OF RUN.       *
*                                                                *
*J    JCL..                                                      *
*                                                                *
* //PNUNRALU EXEC PGM=PNUNRALU                                   *
* //SYSOUT   DD SYSOUT=*                                         *
* //UNITRES  DD DISP=SHR,DSN=PROD.PETRINET.UNITRES.DATA          *
* //UNITRESO DD DISP=(,CATLG,CATLG),                              *
* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
* //URREQ    DD DISP=SHR,DSN=PROD.PETRINET.URREQ.DATA             *
* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                 *
* //*                                                              *
*                                                                *
*P    ENTRY PARAMETERS..                                         *
*     NONE.                                                      *
*                                                                *
*E    ERRORS DETECTED BY THIS ELEMENT..                          *
*     I/O ERROR ON FILES.  UNKNOWN REQUEST OPCODE.  UNIT NOT     *
*     FOUND.  IMPOSSIBLE STATE TRANSITION.                       *
*                                                                *
*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
*                                                                *
*     CKDCEXIN ---- DATE CONVERSION (EXTERNAL TO INTERNAL)       *
*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
*                                                                *
*U    USER CONSTANTS AND TABLES REFERENCED..                     *
*     UR-TABLE - IN-MEMORY UNIT RESOURCE MASTER, ASCENDING       *
*     UR-ID, SEARCHED WITH SEARCH ALL - NO ISAM ON THIS BUILD.   *
*                                                                *
****************************************************************
*----------------------------------------------------------------*
* CHANGE ACTIVITY                                                *
*----------------------------------------------------------------*
* DATE        INIT  TICKET     DESCRIPTION                       *
* ----------- ----  ---------  ------------------------------    *
* 1989-04-12  RVG   ENG-0001   INITIAL VERSION - ALO/USE/REL      *
* 1989-06-30  RVG   ENG-0014   ADDED LAST-USED STAMP ON OCCUPE    *
* 1990-02-19  DCT   ENG-0052   CORRECTED REL FROM OCCUPE          *
* 1991-09-03  RVG   ENG-0118   TABLE SIZE RAISED TO 2000 UNITS    *
* 1993-05-11  LKS   ENG-0201   ABEND ON UNKNOWN OPCODE INSTEAD    *
*                              OF SILENT SKIP                     *
* 1994-11-02  DCT   ENG-0244   DISPLAY COUNTS RENAMED TO MATCH    *
*                              OPERATIONS STANDARDS BULLETIN 7    *
* 1996-01-08  RVG   ENG-0277   ZOMBIE STATE ADDED FOR RUNAWAY     *
*                              UNITS FLAGGED BY THE MONITOR JOB   *
* 1998-09-14  JFT   ENG-0309   Y2K - DATE FIELDS WIDENED TO CCYY  *
* 1999-01-22  JFT   ENG-0312   Y2K - VERIFIED CENTURY WINDOW OK   *
* 2001-07-30  LKS   ENG-0355   RAISED TABLE SIZE TO 4000 UNITS    *
* 2006-03-17  DCT   ENG-0418   ADDED WS-REQ-READ-CNTR TO EOJ      *
*                              COUNTS PER AUDIT REQUEST           *
* 2009-08-11  LKS   ENG-0447   REWRITE PASS SPLIT OUT TO ITS OWN  *
*                              PERFORMED PARAGRAPH PER STANDARDS  *
*                              BULLETIN 11 - NO IN-LINE PERFORM   *
*----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ENGINE-ALPHA IS "A" THRU "Z"
           UPSI-0 IS PNUNRALU-RERUN-SW
               ON STATUS IS PNUNRALU-RERUN.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT UNITRES-FILE ASSIGN TO UNITRES
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-UNITRES-STATUS.
           SELECT UNITRES-OUT-FILE ASSIGN TO UNITRESO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-UNITRESO-STATUS.
           SELECT URREQ-FILE ASSIGN TO URREQ
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-URREQ-STATUS.
       DATA DIVISION.
       FILE SECTION.
       FD  UNITRES-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  UNITRES-REC.
           COPY PNCPURS.
       FD  UNITRES-OUT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  UNITRESO-REC.
           COPY PNCPURS.
       FD  URREQ-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  URREQ-REC.
           COPY PNCPREQ.
       WORKING-STORAGE SECTION.
       01  FILLER                   PIC X(32)
               VALUE 'PNUNRALU WORKING STORAGE BEGINS'.
****************************************************************
*    READ ONLY CONSTANTS AND SWITCHES                           *
****************************************************************
       01  READ-ONLY-WORK-AREA.
           05  BINARY1              COMP PIC S9(04) VALUE +1.
           05  MSG01-IO-ERROR       PIC X(19)
                   VALUE 'I/O ERROR ON FILE -'.
           05  END-OF-FILE-INDICATOR PIC X(01).
               88  END-OF-FILE       VALUE 'Y'.
               88  CONTINUE-PROCESSING VALUE 'N'.
           05  WS-UNITRES-STATUS    PIC X(02).
               88  UNITRES-OK        VALUE '00'.
               88  UNITRES-EOF       VALUE '10'.
           05  WS-UNITRESO-STATUS   PIC X(02).
               88  UNITRESO-OK       VALUE '00'.
           05  WS-URREQ-STATUS      PIC X(02).
               88  URREQ-OK          VALUE '00'.
               88  URREQ-EOF         VALUE '10'.
       01  WS-TODAY-AREA.
           05  WS-TODAY-YYYYMMDD    PIC 9(08).
           05  FILLER REDEFINES WS-TODAY-YYYYMMDD.
               10  WS-TODAY-CC      PIC 9(02).
               10  WS-TODAY-YY      PIC 9(02).
               10  WS-TODAY-MM      PIC 9(02).
               10  WS-TODAY-DD      PIC 9(02).
           05  WS-TODAY-HHMMSS      PIC 9(06).
       01  WS-KEY-WORK-AREA.
           05  WS-KEY-NUMERIC       PIC 9(09).
           05  WS-KEY-ALPHA REDEFINES WS-KEY-NUMERIC PIC X(09).
       01  WS-OPCODE-WORK-AREA.
           05  WS-OPCODE-TEXT       PIC X(03).
           05  WS-OPCODE-NUM REDEFINES WS-OPCODE-TEXT PIC 9(03).
****************************************************************
*                V A R I A B L E   D A T A   A R E A S          *
****************************************************************
       01  VARIABLE-WORK-AREA.
           05  WS-SUB               COMP PIC S9(04) VALUE 0.
           05  WS-UNIT-CNT          COMP PIC S9(04) VALUE 0.
           05  WS-REQ-READ-CNTR     PIC 9(09) COMP-3 VALUE 0.
           05  WS-ALO-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-USE-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-REL-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-REJECT-CNTR       PIC 9(09) COMP-3 VALUE 0.
           05  WS-TRANS-ERR-MSG     PIC X(50) VALUE SPACE.
           05  WS-NEW-STATE         PIC X(15) VALUE SPACE.
****************************************************************
* UNIT RESOURCE IN-MEMORY TABLE - LOADED ONCE PER RUN, SEARCHED *
* WITH SEARCH ALL SINCE THE TARGET BUILD HAS NO ISAM SUPPORT    *
****************************************************************
       01  UR-TABLE-CONTROL.
           05  UR-TABLE-MAX         COMP PIC S9(08) VALUE +4000.
       01  UR-TABLE.
           05  UR-ENTRY OCCURS 1 TO 4000 TIMES
                   DEPENDING ON WS-UNIT-CNT
                   ASCENDING KEY IS UR-ID
                   INDEXED BY UR-IDX.
               10  UR-ID                PIC 9(09).
               10  UR-NAME              PIC X(60).
               10  UR-DESCRIPTION       PIC X(200).
               10  UR-STATE             PIC X(15).
                   88  UR-ST-LIBRE        VALUE 'LIBRE'.
                   88  UR-ST-AFFECTE      VALUE 'AFFECTE'.
                   88  UR-ST-OCCUPE       VALUE 'OCCUPE'.
                   88  UR-ST-BLOQUE       VALUE 'BLOQUE'.
                   88  UR-ST-INDISPONIBLE VALUE 'INDISPONIBLE'.
                   88  UR-ST-ZOMBIE       VALUE 'ZOMBIE'.
               10  UR-LOCATION          PIC X(60).
               10  UR-CAPACITY          PIC 9(07).
               10  UR-CURRENT-LOAD      PIC 9(07).
               10  UR-LAST-USED-DATE    PIC 9(08).
               10  UR-LAST-USED-TIME    PIC 9(06).
               10  FILLER               PIC X(28).
       01  FILLER PIC X(32)
               VALUE 'PNUNRALU WORKING STORAGE ENDS  '.
       PROCEDURE DIVISION.
****************************************************************
*                        MAINLINE LOGIC                         *
****************************************************************
       0000-CONTROL-PROCESS.
           PERFORM 1000-INITIALIZATION
               THRU 1099-INITIALIZATION-EXIT.
           PERFORM 1100-OPEN-FILES
               THRU 1199-OPEN-FILES-EXIT.
           PERFORM 1200-LOAD-UNIT-TABLE
               THRU 1299-LOAD-UNIT-TABLE-EXIT.
           SET CONTINUE-PROCESSING TO TRUE.
           PERFORM 2000-MAIN-PROCESS
               THRU 2000-MAIN-PROCESS-EXIT
               UNTIL END-OF-FILE.
           PERFORM EOJ9000-REWRITE-MASTER
               THRU EOJ9099-REWRITE-MASTER-EXIT.
           PERFORM EOJ9900-CLOSE-FILES
               THRU EOJ9999-EXIT.
           GOBACK.
       EJECT
****************************************************************
*                         INITIALIZATION                        *
****************************************************************
       1000-INITIALIZATION.
           INITIALIZE VARIABLE-WORK-AREA.
           MOVE 'N' TO END-OF-FILE-INDICATOR.
           ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
           ACCEPT WS-TODAY-HHMMSS FROM TIME.
       1099-INITIALIZATION-EXIT.
           EXIT.
       EJECT
****************************************************************
*                         OPEN ALL FILES                        *
****************************************************************
       1100-OPEN-FILES.
           OPEN INPUT UNITRES-FILE.
           IF NOT UNITRES-OK
               DISPLAY MSG01-IO-ERROR 'UNITRES ' WS-UNITRES-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN OUTPUT UNITRES-OUT-FILE.
           IF NOT UNITRESO-OK
               DISPLAY MSG01-IO-ERROR 'UNITRESO ' WS-UNITRESO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT URREQ-FILE.
           IF NOT URREQ-OK
               DISPLAY MSG01-IO-ERROR 'URREQ ' WS-URREQ-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       1199-OPEN-FILES-EXIT.
           EXIT.
       EJECT
****************************************************************
*      LOAD THE UNIT RESOURCE MASTER INTO AN OCCURS TABLE       *
****************************************************************
       1200-LOAD-UNIT-TABLE.
           MOVE 0 TO WS-UNIT-CNT.
       1210-LOAD-ONE-UNIT.
           READ UNITRES-FILE INTO UR-ENTRY(WS-UNIT-CNT + 1)
               AT END
                   GO TO 1299-LOAD-UNIT-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-UNIT-CNT.
           GO TO 1210-LOAD-ONE-UNIT.
       1299-LOAD-UNIT-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*                        MAIN PROCESS                           *
****************************************************************
       2000-MAIN-PROCESS.
           PERFORM 2100-READ-NEXT-REQUEST
               THRU 2199-READ-NEXT-REQUEST-EXIT.
           IF NOT END-OF-FILE
               PERFORM 2200-PROCESS-REQUEST
                   THRU 2299-PROCESS-REQUEST-EXIT
           END-IF.
       2000-MAIN-PROCESS-EXIT.
           EXIT.
       EJECT
****************************************************************
*                    READ NEXT REQUEST RECORD                   *
****************************************************************
       2100-READ-NEXT-REQUEST.
           READ URREQ-FILE
               AT END
                   SET END-OF-FILE TO TRUE
           END-READ.
           IF NOT END-OF-FILE
               ADD 1 TO WS-REQ-READ-CNTR
           END-IF.
       2199-READ-NEXT-REQUEST-EXIT.
           EXIT.
       EJECT
****************************************************************
*              PROCESS ONE ALO / USE / REL REQUEST              *
****************************************************************
       2200-PROCESS-REQUEST.
           SET UR-IDX TO 1.
           SEARCH ALL UR-ENTRY
               AT END
                   DISPLAY 'UNIT NOT FOUND - UR-ID='
                           REQ-PRIMARY-ID OF URREQ-REC
                   ADD 1 TO WS-REJECT-CNTR
                   GO TO 2299-PROCESS-REQUEST-EXIT
               WHEN UR-ID(UR-IDX) = REQ-PRIMARY-ID OF URREQ-REC
                   CONTINUE
           END-SEARCH.
           EVALUATE REQ-OP-CODE OF URREQ-REC
               WHEN 'ALO'
                   PERFORM 2300-ALLOCATE-UNIT
                       THRU 2399-ALLOCATE-UNIT-EXIT
               WHEN 'USE'
                   PERFORM 2400-USE-UNIT
                       THRU 2499-USE-UNIT-EXIT
               WHEN 'REL'
                   PERFORM 2500-RELEASE-UNIT
                       THRU 2599-RELEASE-UNIT-EXIT
               WHEN OTHER
                   DISPLAY 'UNKNOWN URREQ OPCODE - '
                           REQ-OP-CODE OF URREQ-REC
                   GO TO EOJ9900-ABEND
           END-EVALUATE.
       2299-PROCESS-REQUEST-EXIT.
           EXIT.
       EJECT
****************************************************************
*  ALLOCATE - LIBRE TO AFFECTE ONLY, PER THE STATE MACHINE      *
****************************************************************
       2300-ALLOCATE-UNIT.
           IF UR-ST-LIBRE(UR-IDX)
               MOVE 'AFFECTE' TO UR-STATE(UR-IDX)
               ADD 1 TO WS-ALO-CNTR
           ELSE
               DISPLAY 'IMPOSSIBLE TRANSITION TO AFFECTE - UR-ID='
                       UR-ID(UR-IDX) ' FROM ' UR-STATE(UR-IDX)
               ADD 1 TO WS-REJECT-CNTR
           END-IF.
       2399-ALLOCATE-UNIT-EXIT.
           EXIT.
       EJECT
****************************************************************
*  USE - AFFECTE TO OCCUPE, STAMPS LAST-USED-AT                 *
****************************************************************
       2400-USE-UNIT.
           IF UR-ST-AFFECTE(UR-IDX)
               MOVE 'OCCUPE' TO UR-STATE(UR-IDX)
               MOVE WS-TODAY-YYYYMMDD TO UR-LAST-USED-DATE(UR-IDX)
               MOVE WS-TODAY-HHMMSS TO UR-LAST-USED-TIME(UR-IDX)
               ADD 1 TO WS-USE-CNTR
           ELSE
               DISPLAY 'IMPOSSIBLE TRANSITION TO OCCUPE - UR-ID='
                       UR-ID(UR-IDX) ' FROM ' UR-STATE(UR-IDX)
               ADD 1 TO WS-REJECT-CNTR
           END-IF.
       2499-USE-UNIT-EXIT.
           EXIT.
       EJECT
****************************************************************
*  RELEASE - AFFECTE OR OCCUPE BACK TO LIBRE (CAN-BE-RELEASED)  *
****************************************************************
       2500-RELEASE-UNIT.
           IF UR-ST-AFFECTE(UR-IDX) OR UR-ST-OCCUPE(UR-IDX)
               MOVE 'LIBRE' TO UR-STATE(UR-IDX)
               ADD 1 TO WS-REL-CNTR
           ELSE
               DISPLAY 'UNIT NOT RELEASABLE - UR-ID='
                       UR-ID(UR-IDX) ' FROM ' UR-STATE(UR-IDX)
               ADD 1 TO WS-REJECT-CNTR
           END-IF.
       2599-RELEASE-UNIT-EXIT.
           EXIT.
       EJECT
****************************************************************
*       REWRITE THE UNIT RESOURCE MASTER IN UR-ID ORDER         *
****************************************************************
       EOJ9000-REWRITE-MASTER.
           PERFORM EOJ9010-REWRITE-ONE-UNIT
               THRU EOJ9019-REWRITE-ONE-UNIT-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-UNIT-CNT.
       EOJ9099-REWRITE-MASTER-EXIT.
           EXIT.
       EJECT
       EOJ9010-REWRITE-ONE-UNIT.
           WRITE UNITRESO-REC FROM UR-ENTRY(WS-SUB).
           IF NOT UNITRESO-OK
               DISPLAY MSG01-IO-ERROR 'UNITRESO ' WS-UNITRESO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       EOJ9019-REWRITE-ONE-UNIT-EXIT.
           EXIT.
       EJECT
****************************************************************
*                        CLOSE FILES                            *
****************************************************************
       EOJ9900-CLOSE-FILES.
           CLOSE UNITRES-FILE UNITRES-OUT-FILE URREQ-FILE.
           DISPLAY 'PNUNRALU - REQUESTS READ      ' WS-REQ-READ-CNTR.
           DISPLAY 'PNUNRALU - UNITS ALLOCATED     ' WS-ALO-CNTR.
           DISPLAY 'PNUNRALU - UNITS PUT IN USE    ' WS-USE-CNTR.
           DISPLAY 'PNUNRALU - UNITS RELEASED      ' WS-REL-CNTR.
           DISPLAY 'PNUNRALU - REQUESTS REJECTED   ' WS-REJECT-CNTR.
           GO TO EOJ9999-EXIT.
       EOJ9900-ABEND.
           DISPLAY 'PNUNRALU ABENDING DUE TO ERROR ABOVE'.
           CALL 'CKABEND'.
       EOJ9999-EXIT.
           EXIT.
