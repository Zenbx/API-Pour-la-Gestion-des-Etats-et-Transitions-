       IDENTIFICATION DIVISION.
       PROGRAM-ID.    PNSVCMGR.
       AUTHOR.        R VAN GRIEKEN.
       INSTALLATION.  ENGINEERING SYSTEMS - PETRI-NET ENGINE.
       DATE-WRITTEN.  07/1989.
       DATE-COMPILED.
       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
****************************************************************
*                                                                *
*A    ABSTRACT..                                                 *
*  PNSVCMGR DRIVES THE SERVICE STATE MACHINE END TO END.  START  *
*  CHECKS RESOURCE AVAILABILITY AND EITHER BLOCKS THE SERVICE    *
*  OR ALLOCATES ITS RESOURCES AND MOVES IT TO EN_COURS.          *
*  COMPLETE AND CANCEL BOTH RELEASE RESOURCES BEFORE MOVING      *
*  THE SERVICE TO ITS FINAL STATE.  DELETE REMOVES A SERVICE'S   *
*  LINK ROWS AND THE SERVICE RECORD ITSELF, PROVIDED IT IS NOT   *
*  CURRENTLY EN_COURS.  EVERY STEP APPENDS A DELTA ENTRY TO      *
*  TRANSADD.DAT FOR THE OVERNIGHT TRANSITION LEDGER MERGE RUN    *
*  (SEE PNTRNLOG) SINCE THIS BUILD CANNOT REWRITE TRANS.DAT      *
*  FROM TWO DIFFERENT JOB STEPS IN THE SAME RUN.  THE LEDGER     *
*  ENTRY'S OWN STATUS MATCHES THE EVENT THAT WROTE IT - A        *
*  START GOES DOWN AS EN_COURS (STILL RUNNING), A BLOCK OR A     *
*  CANCEL GOES DOWN AS ECHOUEE, AND ONLY A COMPLETE GOES DOWN     *
*  AS TERMINEE - NOT ALL FOUR STAMPED TERMINEE REGARDLESS.        *
*  AVAILABILITY CHECKING AND ALLOCATE/RELEASE OF A SERVICE'S     *
*  LINKED RESOURCES ARE CARRIED IN THIS PROGRAM'S OWN TABLES -   *
*  SEE PNRESALC FOR THE STANDALONE CHK/ALO/REL BATCH JOB THAT    *
*  DOES THE SAME WORK OUTSIDE OF A SERVICE LIFECYCLE STEP.       *
*                                                                *
*J    JCL..                                                      *
*                                                                *
* //PNSVCMGR EXEC PGM=PNSVCMGR                                   *
* //SYSOUT   DD SYSOUT=*                                         *
* //SERVICE  DD DISP=SHR,DSN=PROD.PETRINET.SERVICE.DATA          *
* //SERVICEO DD DISP=(,CATLG,CATLG),                              *
* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
* //SVCUNIT  DD DISP=SHR,DSN=PROD.PETRINET.SVCUNIT.DATA          *
* //SVCUNITO DD DISP=(,CATLG,CATLG),                              *
* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
* //SVCCOMP  DD DISP=SHR,DSN=PROD.PETRINET.SVCCOMP.DATA          *
* //SVCCOMPO DD DISP=(,CATLG,CATLG),                              *
* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
* //UNITRES  DD DISP=SHR,DSN=PROD.PETRINET.UNITRES.DATA          *
* //UNITRESO DD DISP=(,CATLG,CATLG),                              *
* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
* //COMPRES  DD DISP=SHR,DSN=PROD.PETRINET.COMPRES.DATA          *
* //COMPRESO DD DISP=(,CATLG,CATLG),                              *
* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                 *
* //COMPUNIT DD DISP=SHR,DSN=PROD.PETRINET.COMPUNIT.DATA         *
* //SVCREQ   DD DISP=SHR,DSN=PROD.PETRINET.SVCREQ.DATA           *
* //TRANSADD DD DISP=(,CATLG,CATLG),                              *
* //            UNIT=SYSDA,SPACE=(CYL,(2,2),RLSE)                 *
* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                 *
* //*                                                              *
*                                                                *
*P    ENTRY PARAMETERS..                                         *
*     NONE.                                                      *
*                                                                *
*E    ERRORS DETECTED BY THIS ELEMENT..                          *
*     I/O ERROR ON FILES.  UNKNOWN REQUEST OPCODE.  SERVICE      *
*     NOT FOUND.  IMPOSSIBLE STATE TRANSITION.  DELETE OF AN     *
*     EN_COURS SERVICE REJECTED.                                 *
*                                                                *
*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
*                                                                *
*     CKDCEXIN ---- DATE CONVERSION (EXTERNAL TO INTERNAL)       *
*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
*                                                                *
*U    USER CONSTANTS AND TABLES REFERENCED..                     *
*     SV-TABLE, SUL-TABLE, SCL-TABLE, UR-TABLE, CR-TABLE, CUL-   *
*     TABLE - ALL IN-MEMORY, LOADED ONCE PER RUN, NO ISAM ON     *
*     THIS BUILD.  DELETED LINK AND SERVICE ROWS ARE SIMPLY      *
*     OMITTED FROM THE REWRITE PASS - THERE IS NO PHYSICAL       *
*     DELETE ON A SEQUENTIAL MASTER.                             *
*                                                                *
****************************************************************
*----------------------------------------------------------------*
* CHANGE ACTIVITY                                                *
*----------------------------------------------------------------*
* DATE        INIT  TICKET     DESCRIPTION                       *
* ----------- ----  ---------  ------------------------------    *
* 1989-07-19  RVG   ENG-0031   INITIAL VERSION - STR/CPL/CAN      *
* 1989-11-02  DCT   ENG-0045   ADDED DEL OPCODE FOR SERVICE       *
*                              AND LINK ROW REMOVAL               *
* 1991-09-03  RVG   ENG-0118   TABLE SIZES RAISED TO MATCH        *
*                              PNRESALC                            *
* 1993-05-11  LKS   ENG-0201   ABEND ON UNKNOWN OPCODE INSTEAD    *
*                              OF SILENT SKIP                     *
* 1995-02-14  DCT   ENG-0249   STARTED-AT NO LONGER RESTAMPED     *
*                              WHEN RESUMING FROM EN_PAUSE         *
* 1998-09-14  JFT   ENG-0309   Y2K - DATE FIELDS WIDENED TO CCYY  *
* 1999-01-22  JFT   ENG-0312   Y2K - VERIFIED CENTURY WINDOW OK   *
* 2003-06-30  LKS   ENG-0382   WRITES TRANSADD.DAT INSTEAD OF     *
*                              REWRITING TRANS.DAT DIRECTLY -     *
*                              SEE OVERNIGHT MERGE STEP PNTLMRG   *
* 2005-09-12  DCT   ENG-0405   DELETE REJECTS WHEN SERVICE STATE  *
*                              IS EN_COURS PER AUDIT FINDING      *
* 2008-04-03  JFT   ENG-0434   LEDGER ENTRY STATUS/STAMPS NOW     *
*                              MATCH THE EVENT - DEMARRE WRITES   *
*                              EN_COURS, BLOQUE/ANNULE WRITE      *
*                              ECHOUEE, ONLY TERMINE WRITES        *
*                              TERMINEE - WAS HARDCODED TERMINEE  *
*                              ON ALL FOUR, HIDING ACTIVE/FAILED  *
*                              TRANSITIONS FROM PNMETRPT            *
*----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ENGINE-ALPHA IS "A" THRU "Z"
           UPSI-0 IS PNSVCMGR-RERUN-SW
               ON STATUS IS PNSVCMGR-RERUN.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SERVICE-FILE ASSIGN TO SERVICE
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-SERVICE-STATUS.
           SELECT SERVICE-OUT-FILE ASSIGN TO SERVICEO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-SERVICEO-STATUS.
           SELECT SVCUNIT-FILE ASSIGN TO SVCUNIT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-SVCUNIT-STATUS.
           SELECT SVCUNIT-OUT-FILE ASSIGN TO SVCUNITO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-SVCUNITO-STATUS.
           SELECT SVCCOMP-FILE ASSIGN TO SVCCOMP
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-SVCCOMP-STATUS.
           SELECT SVCCOMP-OUT-FILE ASSIGN TO SVCCOMPO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-SVCCOMPO-STATUS.
           SELECT UNITRES-FILE ASSIGN TO UNITRES
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-UNITRES-STATUS.
           SELECT UNITRES-OUT-FILE ASSIGN TO UNITRESO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-UNITRESO-STATUS.
           SELECT COMPRES-FILE ASSIGN TO COMPRES
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-COMPRES-STATUS.
           SELECT COMPRES-OUT-FILE ASSIGN TO COMPRESO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-COMPRESO-STATUS.
           SELECT COMPUNIT-FILE ASSIGN TO COMPUNIT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-COMPUNIT-STATUS.
           SELECT SVCREQ-FILE ASSIGN TO SVCREQ
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-SVCREQ-STATUS.
           SELECT TRANSADD-FILE ASSIGN TO TRANSADD
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-TRANSADD-STATUS.
       DATA DIVISION.
       FILE SECTION.
       FD  SERVICE-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  SERVICE-REC.
           COPY PNCPSVC.
       FD  SERVICE-OUT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  SERVICEO-REC.
           COPY PNCPSVC.
       FD  SVCUNIT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  SVCUNIT-REC.
           COPY PNCPSUL.
       FD  SVCUNIT-OUT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  SVCUNITO-REC.
           COPY PNCPSUL.
       FD  SVCCOMP-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  SVCCOMP-REC.
           COPY PNCPSCL.
       FD  SVCCOMP-OUT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  SVCCOMPO-REC.
           COPY PNCPSCL.
       FD  UNITRES-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  UNITRES-REC.
           COPY PNCPURS.
       FD  UNITRES-OUT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  UNITRESO-REC.
           COPY PNCPURS.
       FD  COMPRES-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  COMPRES-REC.
           COPY PNCPCMP.
       FD  COMPRES-OUT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  COMPRESO-REC.
           COPY PNCPCMP.
       FD  COMPUNIT-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  COMPUNIT-REC.
           COPY PNCPCUL.
       FD  SVCREQ-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  SVCREQ-REC.
           COPY PNCPREQ.
       FD  TRANSADD-FILE
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
       01  TRANSADD-REC.
           COPY PNCPTRN.
       WORKING-STORAGE SECTION.
       01  FILLER                   PIC X(32)
               VALUE 'PNSVCMGR WORKING STORAGE BEGINS'.
****************************************************************
*    READ ONLY CONSTANTS AND SWITCHES                           *
****************************************************************
       01  READ-ONLY-WORK-AREA.
           05  BINARY1              COMP PIC S9(04) VALUE +1.
           05  MSG01-IO-ERROR       PIC X(19)
                   VALUE 'I/O ERROR ON FILE -'.
           05  END-OF-FILE-INDICATOR PIC X(01).
               88  END-OF-FILE       VALUE 'Y'.
               88  CONTINUE-PROCESSING VALUE 'N'.
           05  WS-SERVICE-STATUS    PIC X(02).
               88  SERVICE-OK        VALUE '00'.
               88  SERVICE-EOF       VALUE '10'.
           05  WS-SERVICEO-STATUS   PIC X(02).
               88  SERVICEO-OK       VALUE '00'.
           05  WS-SVCUNIT-STATUS    PIC X(02).
               88  SVCUNIT-OK        VALUE '00'.
               88  SVCUNIT-EOF       VALUE '10'.
           05  WS-SVCUNITO-STATUS   PIC X(02).
               88  SVCUNITO-OK       VALUE '00'.
           05  WS-SVCCOMP-STATUS    PIC X(02).
               88  SVCCOMP-OK        VALUE '00'.
               88  SVCCOMP-EOF       VALUE '10'.
           05  WS-SVCCOMPO-STATUS   PIC X(02).
               88  SVCCOMPO-OK       VALUE '00'.
           05  WS-UNITRES-STATUS    PIC X(02).
               88  UNITRES-OK        VALUE '00'.
               88  UNITRES-EOF       VALUE '10'.
           05  WS-UNITRESO-STATUS   PIC X(02).
               88  UNITRESO-OK       VALUE '00'.
           05  WS-COMPRES-STATUS    PIC X(02).
               88  COMPRES-OK        VALUE '00'.
               88  COMPRES-EOF       VALUE '10'.
           05  WS-COMPRESO-STATUS   PIC X(02).
               88  COMPRESO-OK       VALUE '00'.
           05  WS-COMPUNIT-STATUS   PIC X(02).
               88  COMPUNIT-OK       VALUE '00'.
               88  COMPUNIT-EOF      VALUE '10'.
           05  WS-SVCREQ-STATUS     PIC X(02).
               88  SVCREQ-OK         VALUE '00'.
               88  SVCREQ-EOF        VALUE '10'.
           05  WS-TRANSADD-STATUS   PIC X(02).
               88  TRANSADD-OK       VALUE '00'.
       01  WS-TODAY-AREA.
           05  WS-TODAY-YYYYMMDD    PIC 9(08).
           05  FILLER REDEFINES WS-TODAY-YYYYMMDD.
               10  WS-TODAY-CC      PIC 9(02).
               10  WS-TODAY-YY      PIC 9(02).
               10  WS-TODAY-MM      PIC 9(02).
               10  WS-TODAY-DD      PIC 9(02).
           05  WS-TODAY-HHMMSS      PIC 9(06).
       01  WS-KEY-WORK-AREA.
           05  WS-KEY-NUMERIC       PIC 9(09).
           05  WS-KEY-ALPHA REDEFINES WS-KEY-NUMERIC PIC X(09).
       01  WS-OPCODE-WORK-AREA.
           05  WS-OPCODE-TEXT       PIC X(03).
           05  WS-OPCODE-NUM REDEFINES WS-OPCODE-TEXT PIC 9(03).
****************************************************************
*                V A R I A B L E   D A T A   A R E A S          *
****************************************************************
       01  VARIABLE-WORK-AREA.
           05  WS-SUB               COMP PIC S9(04) VALUE 0.
           05  WS-OUT-SUB           COMP PIC S9(04) VALUE 0.
           05  WS-SVC-CNT           COMP PIC S9(04) VALUE 0.
           05  WS-SUL-CNT           COMP PIC S9(04) VALUE 0.
           05  WS-SCL-CNT           COMP PIC S9(04) VALUE 0.
           05  WS-UNIT-CNT          COMP PIC S9(04) VALUE 0.
           05  WS-COMPOSITE-CNT     COMP PIC S9(04) VALUE 0.
           05  WS-LINK-CNT          COMP PIC S9(04) VALUE 0.
           05  WS-REQ-READ-CNTR     PIC 9(09) COMP-3 VALUE 0.
           05  WS-STR-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-CPL-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-CAN-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-DEL-CNTR          PIC 9(09) COMP-3 VALUE 0.
           05  WS-BLOCK-CNTR        PIC 9(09) COMP-3 VALUE 0.
           05  WS-REJECT-CNTR       PIC 9(09) COMP-3 VALUE 0.
           05  WS-TRN-SEQ-CNTR      PIC 9(09) COMP-3 VALUE 0.
           05  WS-TRN-SEQ-DISPLAY   PIC 9(09).
           05  WS-TRN-DESC          PIC X(60) VALUE SPACES.
           05  WS-TRN-STATUS-CODE   PIC X(11) VALUE SPACES.
           05  WS-TRN-ERROR-TEXT    PIC X(60) VALUE SPACES.
           05  WS-TRN-STARTED-DATE  PIC 9(08) VALUE 0.
           05  WS-TRN-STARTED-TIME  PIC 9(06) VALUE 0.
           05  WS-TRN-COMPLETED-DATE PIC 9(08) VALUE 0.
           05  WS-TRN-COMPLETED-TIME PIC 9(06) VALUE 0.
           05  WS-CURR-SV-ID        PIC 9(09).
           05  WS-UNIT-ALL-OK-SW    PIC X(01) VALUE 'Y'.
               88  WS-UNIT-ALL-OK    VALUE 'Y'.
           05  WS-COMP-ALL-OK-SW    PIC X(01) VALUE 'Y'.
               88  WS-COMP-ALL-OK    VALUE 'Y'.
           05  WS-UNIT-ANY-OK-SW    PIC X(01) VALUE 'N'.
               88  WS-UNIT-ANY-OK    VALUE 'Y'.
           05  WS-COMP-ANY-OK-SW    PIC X(01) VALUE 'N'.
               88  WS-COMP-ANY-OK    VALUE 'Y'.
           05  WS-AVAILABLE-SW      PIC X(01) VALUE 'N'.
               88  WS-AVAILABLE       VALUE 'Y'.
               88  WS-NOT-AVAILABLE   VALUE 'N'.
           05  WS-ONE-COMP-AVAIL-SW PIC X(01) VALUE 'N'.
               88  WS-ONE-COMP-AVAIL  VALUE 'Y'.
           05  WS-DELETE-OK-SW      PIC X(01) VALUE 'Y'.
               88  WS-DELETE-OK       VALUE 'Y'.
****************************************************************
* SERVICE IN-MEMORY TABLE - LOADED ONCE PER RUN                 *
****************************************************************
       01  SV-TABLE-CONTROL.
           05  SV-TABLE-MAX         COMP PIC S9(08) VALUE +1000.
       01  SV-TABLE.
           05  SV-ENTRY OCCURS 1 TO 1000 TIMES
                   DEPENDING ON WS-SVC-CNT
                   ASCENDING KEY IS SV-ID
                   INDEXED BY SV-IDX.
               10  SV-ID                PIC 9(09).
               10  SV-NAME              PIC X(60).
               10  SV-DESCRIPTION       PIC X(200).
               10  SV-STATE             PIC X(15).
                   88  SV-ST-PLANIFIE       VALUE 'PLANIFIE'.
                   88  SV-ST-PUBLIE         VALUE 'PUBLIE'.
                   88  SV-ST-PRET           VALUE 'PRET'.
                   88  SV-ST-BLOQUE         VALUE 'BLOQUE'.
                   88  SV-ST-RETARDE        VALUE 'RETARDE'.
                   88  SV-ST-EN-PAUSE       VALUE 'EN_PAUSE'.
                   88  SV-ST-EN-COURS       VALUE 'EN_COURS'.
                   88  SV-ST-ARRETE         VALUE 'ARRETE'.
                   88  SV-ST-ANNULE         VALUE 'ANNULE'.
                   88  SV-ST-TERMINE        VALUE 'TERMINE'.
                   88  SV-ST-FINAL-STATE    VALUES 'ARRETE' 'ANNULE'
                                                    'TERMINE'.
               10  SV-TYPE              PIC X(12).
                   88  SV-TY-BLOQUANT     VALUE 'BLOQUANT'.
                   88  SV-TY-NON-BLOQUANT VALUE 'NON_BLOQUANT'.
               10  SV-PRIORITY          PIC X(09).
               10  SV-MAX-EXEC-MINUTES  PIC 9(05).
               10  SV-AUTO-RETRY        PIC X(01).
               10  SV-STARTED-DATE      PIC 9(08).
               10  SV-STARTED-TIME      PIC 9(06).
               10  SV-COMPLETED-DATE    PIC 9(08).
               10  SV-COMPLETED-TIME    PIC 9(06).
               10  FILLER               PIC X(61).
       01  SV-DELETED-TABLE.
           05  SV-DELETED-FLAG OCCURS 1 TO 1000 TIMES
                   DEPENDING ON WS-SVC-CNT
                   PIC X(01).
****************************************************************
* SERVICE-TO-UNIT LINK IN-MEMORY TABLE - LOADED WHOLE           *
****************************************************************
       01  SUL-TABLE-CONTROL.
           05  SUL-TABLE-MAX        COMP PIC S9(08) VALUE +4000.
       01  SUL-TABLE.
           05  SUL-ENTRY OCCURS 1 TO 4000 TIMES
                   DEPENDING ON WS-SUL-CNT
                   INDEXED BY SUL-IDX.
               10  SUL-SERVICE-ID       PIC 9(09).
               10  SUL-UNIT-ID          PIC 9(09).
               10  SUL-IS-REQUIRED      PIC X(01).
               10  FILLER               PIC X(21).
****************************************************************
* SERVICE-TO-COMPOSITE LINK IN-MEMORY TABLE - LOADED WHOLE      *
****************************************************************
       01  SCL-TABLE-CONTROL.
           05  SCL-TABLE-MAX        COMP PIC S9(08) VALUE +4000.
       01  SCL-TABLE.
           05  SCL-ENTRY OCCURS 1 TO 4000 TIMES
                   DEPENDING ON WS-SCL-CNT
                   INDEXED BY SCL-IDX.
               10  SCL-SERVICE-ID       PIC 9(09).
               10  SCL-COMPOSITE-ID     PIC 9(09).
               10  SCL-IS-REQUIRED      PIC X(01).
               10  FILLER               PIC X(21).
****************************************************************
* UNIT RESOURCE IN-MEMORY TABLE                                 *
****************************************************************
       01  UR-TABLE-CONTROL.
           05  UR-TABLE-MAX         COMP PIC S9(08) VALUE +4000.
       01  UR-TABLE.
           05  UR-ENTRY OCCURS 1 TO 4000 TIMES
                   DEPENDING ON WS-UNIT-CNT
                   ASCENDING KEY IS UR-ID
                   INDEXED BY UR-IDX.
               10  UR-ID                PIC 9(09).
               10  UR-NAME              PIC X(60).
               10  UR-DESCRIPTION       PIC X(200).
               10  UR-STATE             PIC X(15).
                   88  UR-ST-LIBRE        VALUE 'LIBRE'.
                   88  UR-ST-AFFECTE      VALUE 'AFFECTE'.
                   88  UR-ST-OCCUPE       VALUE 'OCCUPE'.
                   88  UR-ST-BLOQUE       VALUE 'BLOQUE'.
                   88  UR-ST-INDISPONIBLE VALUE 'INDISPONIBLE'.
                   88  UR-ST-ZOMBIE       VALUE 'ZOMBIE'.
               10  UR-LOCATION          PIC X(60).
               10  UR-CAPACITY          PIC 9(07).
               10  UR-CURRENT-LOAD      PIC 9(07).
               10  UR-LAST-USED-DATE    PIC 9(08).
               10  UR-LAST-USED-TIME    PIC 9(06).
               10  FILLER               PIC X(28).
****************************************************************
* COMPOSITE RESOURCE IN-MEMORY TABLE                            *
****************************************************************
       01  CR-TABLE-CONTROL.
           05  CR-TABLE-MAX         COMP PIC S9(08) VALUE +1000.
       01  CR-TABLE.
           05  CR-ENTRY OCCURS 1 TO 1000 TIMES
                   DEPENDING ON WS-COMPOSITE-CNT
                   ASCENDING KEY IS CR-ID
                   INDEXED BY CR-IDX.
               10  CR-ID                PIC 9(09).
               10  CR-NAME              PIC X(60).
               10  CR-DESCRIPTION       PIC X(200).
               10  CR-STATE             PIC X(20).
                   88  CR-ST-VIDE           VALUE 'VIDE'.
                   88  CR-ST-EN-RESERVATION VALUE
                           'EN_COURS_RESERVATION'.
                   88  CR-ST-PRET           VALUE 'PRET'.
                   88  CR-ST-AFFECTE        VALUE 'AFFECTE'.
                   88  CR-ST-INDISPONIBLE   VALUE 'INDISPONIBLE'.
                   88  CR-ST-ZOMBIE         VALUE 'ZOMBIE'.
               10  CR-LOCATION          PIC X(60).
               10  CR-TOTAL-CAPACITY    PIC 9(07).
               10  CR-MIN-REQ-COMPONENTS PIC 9(04).
               10  CR-LAST-USED-DATE    PIC 9(08).
               10  CR-LAST-USED-TIME    PIC 9(06).
               10  FILLER               PIC X(26).
****************************************************************
* COMPOSITE-TO-UNIT LINK IN-MEMORY TABLE - LOADED WHOLE         *
****************************************************************
       01  CUL-TABLE-CONTROL.
           05  CUL-TABLE-MAX        COMP PIC S9(08) VALUE +4000.
       01  CUL-TABLE.
           05  CUL-ENTRY OCCURS 1 TO 4000 TIMES
                   DEPENDING ON WS-LINK-CNT
                   INDEXED BY CUL-IDX.
               10  CUL-COMPOSITE-ID     PIC 9(09).
               10  CUL-UNIT-ID          PIC 9(09).
               10  CUL-IS-REQUIRED      PIC X(01).
               10  FILLER               PIC X(21).
       01  FILLER PIC X(32)
               VALUE 'PNSVCMGR WORKING STORAGE ENDS  '.
       PROCEDURE DIVISION.
****************************************************************
*                        MAINLINE LOGIC                         *
****************************************************************
       0000-CONTROL-PROCESS.
           PERFORM 1000-INITIALIZATION
               THRU 1099-INITIALIZATION-EXIT.
           PERFORM 1100-OPEN-FILES
               THRU 1199-OPEN-FILES-EXIT.
           PERFORM 1200-LOAD-SERVICE-TABLE
               THRU 1299-LOAD-SERVICE-TABLE-EXIT.
           PERFORM 1300-LOAD-SUL-TABLE
               THRU 1399-LOAD-SUL-TABLE-EXIT.
           PERFORM 1400-LOAD-SCL-TABLE
               THRU 1499-LOAD-SCL-TABLE-EXIT.
           PERFORM 1500-LOAD-UNIT-TABLE
               THRU 1599-LOAD-UNIT-TABLE-EXIT.
           PERFORM 1600-LOAD-COMPOSITE-TABLE
               THRU 1699-LOAD-COMPOSITE-TABLE-EXIT.
           PERFORM 1700-LOAD-LINK-TABLE
               THRU 1799-LOAD-LINK-TABLE-EXIT.
           SET CONTINUE-PROCESSING TO TRUE.
           PERFORM 2000-MAIN-PROCESS
               THRU 2000-MAIN-PROCESS-EXIT
               UNTIL END-OF-FILE.
           PERFORM EOJ9000-REWRITE-MASTERS
               THRU EOJ9099-REWRITE-MASTERS-EXIT.
           PERFORM EOJ9900-CLOSE-FILES
               THRU EOJ9999-EXIT.
           GOBACK.
       EJECT
****************************************************************
*                         INITIALIZATION                        *
****************************************************************
       1000-INITIALIZATION.
           INITIALIZE VARIABLE-WORK-AREA.
           MOVE 'N' TO END-OF-FILE-INDICATOR.
           ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
           ACCEPT WS-TODAY-HHMMSS FROM TIME.
       1099-INITIALIZATION-EXIT.
           EXIT.
       EJECT
****************************************************************
*                         OPEN ALL FILES                        *
****************************************************************
       1100-OPEN-FILES.
           OPEN INPUT SERVICE-FILE.
           IF NOT SERVICE-OK
               DISPLAY MSG01-IO-ERROR 'SERVICE ' WS-SERVICE-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN OUTPUT SERVICE-OUT-FILE.
           IF NOT SERVICEO-OK
               DISPLAY MSG01-IO-ERROR 'SERVICEO ' WS-SERVICEO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT SVCUNIT-FILE.
           IF NOT SVCUNIT-OK
               DISPLAY MSG01-IO-ERROR 'SVCUNIT ' WS-SVCUNIT-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN OUTPUT SVCUNIT-OUT-FILE.
           IF NOT SVCUNITO-OK
               DISPLAY MSG01-IO-ERROR 'SVCUNITO ' WS-SVCUNITO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT SVCCOMP-FILE.
           IF NOT SVCCOMP-OK
               DISPLAY MSG01-IO-ERROR 'SVCCOMP ' WS-SVCCOMP-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN OUTPUT SVCCOMP-OUT-FILE.
           IF NOT SVCCOMPO-OK
               DISPLAY MSG01-IO-ERROR 'SVCCOMPO ' WS-SVCCOMPO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT UNITRES-FILE.
           IF NOT UNITRES-OK
               DISPLAY MSG01-IO-ERROR 'UNITRES ' WS-UNITRES-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN OUTPUT UNITRES-OUT-FILE.
           IF NOT UNITRESO-OK
               DISPLAY MSG01-IO-ERROR 'UNITRESO ' WS-UNITRESO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT COMPRES-FILE.
           IF NOT COMPRES-OK
               DISPLAY MSG01-IO-ERROR 'COMPRES ' WS-COMPRES-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN OUTPUT COMPRES-OUT-FILE.
           IF NOT COMPRESO-OK
               DISPLAY MSG01-IO-ERROR 'COMPRESO ' WS-COMPRESO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT COMPUNIT-FILE.
           IF NOT COMPUNIT-OK
               DISPLAY MSG01-IO-ERROR 'COMPUNIT ' WS-COMPUNIT-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN INPUT SVCREQ-FILE.
           IF NOT SVCREQ-OK
               DISPLAY MSG01-IO-ERROR 'SVCREQ ' WS-SVCREQ-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
           OPEN OUTPUT TRANSADD-FILE.
           IF NOT TRANSADD-OK
               DISPLAY MSG01-IO-ERROR 'TRANSADD ' WS-TRANSADD-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       1199-OPEN-FILES-EXIT.
           EXIT.
       EJECT
****************************************************************
*         LOAD THE SERVICE MASTER INTO AN OCCURS TABLE          *
****************************************************************
       1200-LOAD-SERVICE-TABLE.
           MOVE 0 TO WS-SVC-CNT.
       1210-LOAD-ONE-SERVICE.
           READ SERVICE-FILE INTO SV-ENTRY(WS-SVC-CNT + 1)
               AT END
                   GO TO 1299-LOAD-SERVICE-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-SVC-CNT.
           MOVE 'N' TO SV-DELETED-FLAG(WS-SVC-CNT).
           GO TO 1210-LOAD-ONE-SERVICE.
       1299-LOAD-SERVICE-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*       LOAD THE SERVICE-TO-UNIT LINK ROWS, WHOLE, UNKEYED      *
****************************************************************
       1300-LOAD-SUL-TABLE.
           MOVE 0 TO WS-SUL-CNT.
       1310-LOAD-ONE-SUL.
           READ SVCUNIT-FILE INTO SUL-ENTRY(WS-SUL-CNT + 1)
               AT END
                   GO TO 1399-LOAD-SUL-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-SUL-CNT.
           GO TO 1310-LOAD-ONE-SUL.
       1399-LOAD-SUL-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*     LOAD THE SERVICE-TO-COMPOSITE LINK ROWS, WHOLE, UNKEYED   *
****************************************************************
       1400-LOAD-SCL-TABLE.
           MOVE 0 TO WS-SCL-CNT.
       1410-LOAD-ONE-SCL.
           READ SVCCOMP-FILE INTO SCL-ENTRY(WS-SCL-CNT + 1)
               AT END
                   GO TO 1499-LOAD-SCL-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-SCL-CNT.
           GO TO 1410-LOAD-ONE-SCL.
       1499-LOAD-SCL-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*      LOAD THE UNIT RESOURCE MASTER INTO AN OCCURS TABLE       *
****************************************************************
       1500-LOAD-UNIT-TABLE.
           MOVE 0 TO WS-UNIT-CNT.
       1510-LOAD-ONE-UNIT.
           READ UNITRES-FILE INTO UR-ENTRY(WS-UNIT-CNT + 1)
               AT END
                   GO TO 1599-LOAD-UNIT-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-UNIT-CNT.
           GO TO 1510-LOAD-ONE-UNIT.
       1599-LOAD-UNIT-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*    LOAD THE COMPOSITE RESOURCE MASTER INTO AN OCCURS TABLE    *
****************************************************************
       1600-LOAD-COMPOSITE-TABLE.
           MOVE 0 TO WS-COMPOSITE-CNT.
       1610-LOAD-ONE-COMPOSITE.
           READ COMPRES-FILE INTO CR-ENTRY(WS-COMPOSITE-CNT + 1)
               AT END
                   GO TO 1699-LOAD-COMPOSITE-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-COMPOSITE-CNT.
           GO TO 1610-LOAD-ONE-COMPOSITE.
       1699-LOAD-COMPOSITE-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*    LOAD THE COMPOSITE-TO-UNIT LINK ROWS, WHOLE, UNKEYED       *
****************************************************************
       1700-LOAD-LINK-TABLE.
           MOVE 0 TO WS-LINK-CNT.
       1710-LOAD-ONE-LINK.
           READ COMPUNIT-FILE INTO CUL-ENTRY(WS-LINK-CNT + 1)
               AT END
                   GO TO 1799-LOAD-LINK-TABLE-EXIT
           END-READ.
           ADD 1 TO WS-LINK-CNT.
           GO TO 1710-LOAD-ONE-LINK.
       1799-LOAD-LINK-TABLE-EXIT.
           EXIT.
       EJECT
****************************************************************
*                        MAIN PROCESS                           *
****************************************************************
       2000-MAIN-PROCESS.
           PERFORM 2100-READ-NEXT-REQUEST
               THRU 2199-READ-NEXT-REQUEST-EXIT.
           IF NOT END-OF-FILE
               PERFORM 2200-PROCESS-REQUEST
                   THRU 2299-PROCESS-REQUEST-EXIT
           END-IF.
       2000-MAIN-PROCESS-EXIT.
           EXIT.
       EJECT
****************************************************************
*                    READ NEXT REQUEST RECORD                   *
****************************************************************
       2100-READ-NEXT-REQUEST.
           READ SVCREQ-FILE
               AT END
                   SET END-OF-FILE TO TRUE
           END-READ.
           IF NOT END-OF-FILE
               ADD 1 TO WS-REQ-READ-CNTR
           END-IF.
       2199-READ-NEXT-REQUEST-EXIT.
           EXIT.
       EJECT
****************************************************************
*            PROCESS ONE STR / CPL / CAN / DEL REQUEST          *
****************************************************************
       2200-PROCESS-REQUEST.
           SET SV-IDX TO 1.
           SEARCH ALL SV-ENTRY
               AT END
                   DISPLAY 'SERVICE NOT FOUND - SV-ID='
                           REQ-PRIMARY-ID OF SVCREQ-REC
                   ADD 1 TO WS-REJECT-CNTR
                   GO TO 2299-PROCESS-REQUEST-EXIT
               WHEN SV-ID(SV-IDX) = REQ-PRIMARY-ID OF SVCREQ-REC
                   CONTINUE
           END-SEARCH.
           MOVE SV-ID(SV-IDX) TO WS-CURR-SV-ID.
           EVALUATE REQ-OP-CODE OF SVCREQ-REC
               WHEN 'STR'
                   PERFORM 2300-START-SERVICE
                       THRU 2399-START-SERVICE-EXIT
               WHEN 'CPL'
                   PERFORM 2500-COMPLETE-SERVICE
                       THRU 2599-COMPLETE-SERVICE-EXIT
               WHEN 'CAN'
                   PERFORM 2600-CANCEL-SERVICE
                       THRU 2699-CANCEL-SERVICE-EXIT
               WHEN 'DEL'
                   PERFORM 2700-DELETE-SERVICE
                       THRU 2799-DELETE-SERVICE-EXIT
               WHEN OTHER
                   DISPLAY 'UNKNOWN SVCREQ OPCODE - '
                           REQ-OP-CODE OF SVCREQ-REC
                   GO TO EOJ9900-ABEND
           END-EVALUATE.
       2299-PROCESS-REQUEST-EXIT.
           EXIT.
       EJECT
****************************************************************
*  START - PRET ONLY.  CHECK AVAILABILITY.  IF UNAVAILABLE SET  *
*  BLOQUE.  IF AVAILABLE ALLOCATE AND SET EN_COURS               *
****************************************************************
       2300-START-SERVICE.
           IF NOT SV-ST-PRET(SV-IDX)
               DISPLAY 'IMPOSSIBLE TRANSITION TO EN_COURS - SV-ID='
                       SV-ID(SV-IDX) ' FROM ' SV-STATE(SV-IDX)
               ADD 1 TO WS-REJECT-CNTR
               GO TO 2399-START-SERVICE-EXIT
           END-IF.
           PERFORM 2310-CHECK-AVAILABILITY
               THRU 2319-CHECK-AVAILABILITY-EXIT.
           IF WS-NOT-AVAILABLE
               MOVE 'BLOQUE' TO SV-STATE(SV-IDX)
               ADD 1 TO WS-BLOCK-CNTR
               MOVE 'Service bloque' TO WS-TRN-DESC
               MOVE 'ECHOUEE' TO WS-TRN-STATUS-CODE
               MOVE 0 TO WS-TRN-STARTED-DATE
               MOVE 0 TO WS-TRN-STARTED-TIME
               MOVE WS-TODAY-YYYYMMDD TO WS-TRN-COMPLETED-DATE
               MOVE WS-TODAY-HHMMSS TO WS-TRN-COMPLETED-TIME
               MOVE 'Ressources indisponibles' TO WS-TRN-ERROR-TEXT
               PERFORM 2900-WRITE-TRANSITION
                   THRU 2909-WRITE-TRANSITION-EXIT
               GO TO 2399-START-SERVICE-EXIT
           END-IF.
           PERFORM 2330-ALLOCATE-RESOURCES
               THRU 2339-ALLOCATE-RESOURCES-EXIT.
           IF NOT SV-ST-EN-PAUSE(SV-IDX)
               MOVE WS-TODAY-YYYYMMDD TO SV-STARTED-DATE(SV-IDX)
               MOVE WS-TODAY-HHMMSS TO SV-STARTED-TIME(SV-IDX)
           END-IF.
           MOVE 'EN_COURS' TO SV-STATE(SV-IDX).
           ADD 1 TO WS-STR-CNTR.
           MOVE 'Service demarre' TO WS-TRN-DESC.
           MOVE 'EN_COURS' TO WS-TRN-STATUS-CODE.
           MOVE WS-TODAY-YYYYMMDD TO WS-TRN-STARTED-DATE.
           MOVE WS-TODAY-HHMMSS TO WS-TRN-STARTED-TIME.
           MOVE 0 TO WS-TRN-COMPLETED-DATE.
           MOVE 0 TO WS-TRN-COMPLETED-TIME.
           MOVE SPACES TO WS-TRN-ERROR-TEXT.
           PERFORM 2900-WRITE-TRANSITION
               THRU 2909-WRITE-TRANSITION-EXIT.
       2399-START-SERVICE-EXIT.
           EXIT.
       EJECT
****************************************************************
*  AVAILABILITY CHECK - SAME RULE PNRESALC APPLIES              *
****************************************************************
       2310-CHECK-AVAILABILITY.
           MOVE 'Y' TO WS-UNIT-ALL-OK-SW.
           MOVE 'Y' TO WS-COMP-ALL-OK-SW.
           MOVE 'N' TO WS-UNIT-ANY-OK-SW.
           MOVE 'N' TO WS-COMP-ANY-OK-SW.
           PERFORM 2311-CHECK-ONE-SUL
               THRU 2312-CHECK-ONE-SUL-EXIT
               VARYING SUL-IDX FROM 1 BY 1
               UNTIL SUL-IDX > WS-SUL-CNT.
           PERFORM 2313-CHECK-ONE-SCL
               THRU 2314-CHECK-ONE-SCL-EXIT
               VARYING SCL-IDX FROM 1 BY 1
               UNTIL SCL-IDX > WS-SCL-CNT.
           IF SV-TY-BLOQUANT(SV-IDX)
               IF WS-UNIT-ALL-OK AND WS-COMP-ALL-OK
                   SET WS-AVAILABLE TO TRUE
               ELSE
                   SET WS-NOT-AVAILABLE TO TRUE
               END-IF
           ELSE
               IF WS-UNIT-ANY-OK OR WS-COMP-ANY-OK
                   SET WS-AVAILABLE TO TRUE
               ELSE
                   SET WS-NOT-AVAILABLE TO TRUE
               END-IF
           END-IF.
       2319-CHECK-AVAILABILITY-EXIT.
           EXIT.
       EJECT
       2311-CHECK-ONE-SUL.
           IF SUL-SERVICE-ID(SUL-IDX) NOT = WS-CURR-SV-ID
               GO TO 2312-CHECK-ONE-SUL-EXIT
           END-IF.
           SET UR-IDX TO 1.
           SEARCH ALL UR-ENTRY
               AT END
                   MOVE 'N' TO WS-UNIT-ALL-OK-SW
                   GO TO 2312-CHECK-ONE-SUL-EXIT
               WHEN UR-ID(UR-IDX) = SUL-UNIT-ID(SUL-IDX)
                   CONTINUE
           END-SEARCH.
           IF UR-ST-LIBRE(UR-IDX)
               MOVE 'Y' TO WS-UNIT-ANY-OK-SW
           ELSE
               MOVE 'N' TO WS-UNIT-ALL-OK-SW
           END-IF.
       2312-CHECK-ONE-SUL-EXIT.
           EXIT.
       EJECT
       2313-CHECK-ONE-SCL.
           IF SCL-SERVICE-ID(SCL-IDX) NOT = WS-CURR-SV-ID
               GO TO 2314-CHECK-ONE-SCL-EXIT
           END-IF.
           SET CR-IDX TO 1.
           SEARCH ALL CR-ENTRY
               AT END
                   MOVE 'N' TO WS-COMP-ALL-OK-SW
                   GO TO 2314-CHECK-ONE-SCL-EXIT
               WHEN CR-ID(CR-IDX) = SCL-COMPOSITE-ID(SCL-IDX)
                   CONTINUE
           END-SEARCH.
           PERFORM 2315-CHECK-COMPOSITE-AVAIL
               THRU 2316-CHECK-COMPOSITE-AVAIL-EXIT.
           IF WS-ONE-COMP-AVAIL
               MOVE 'Y' TO WS-COMP-ANY-OK-SW
           ELSE
               MOVE 'N' TO WS-COMP-ALL-OK-SW
           END-IF.
       2314-CHECK-ONE-SCL-EXIT.
           EXIT.
       EJECT
       2315-CHECK-COMPOSITE-AVAIL.
           MOVE 'N' TO WS-ONE-COMP-AVAIL-SW.
           IF NOT CR-ST-VIDE(CR-IDX)
               GO TO 2316-CHECK-COMPOSITE-AVAIL-EXIT
           END-IF.
           MOVE 'Y' TO WS-ONE-COMP-AVAIL-SW.
           PERFORM 2317-CHECK-ONE-COMPONENT-LIBRE
               THRU 2318-CHECK-ONE-COMPONENT-LIBRE-EXIT
               VARYING CUL-IDX FROM 1 BY 1
               UNTIL CUL-IDX > WS-LINK-CNT.
       2316-CHECK-COMPOSITE-AVAIL-EXIT.
           EXIT.
       EJECT
       2317-CHECK-ONE-COMPONENT-LIBRE.
           IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
               GO TO 2318-CHECK-ONE-COMPONENT-LIBRE-EXIT
           END-IF.
           SET UR-IDX TO 1.
           SEARCH ALL UR-ENTRY
               AT END
                   MOVE 'N' TO WS-ONE-COMP-AVAIL-SW
                   GO TO 2318-CHECK-ONE-COMPONENT-LIBRE-EXIT
               WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
                   CONTINUE
           END-SEARCH.
           IF NOT UR-ST-LIBRE(UR-IDX)
               MOVE 'N' TO WS-ONE-COMP-AVAIL-SW
           END-IF.
       2318-CHECK-ONE-COMPONENT-LIBRE-EXIT.
           EXIT.
       EJECT
****************************************************************
*  ALLOCATE EVERY LINKED UNIT AND DRIVE EVERY LINKED            *
*  COMPOSITE TO PRET, FOR THE SERVICE ABOUT TO START             *
****************************************************************
       2330-ALLOCATE-RESOURCES.
           PERFORM 2331-ALLOCATE-ONE-SUL
               THRU 2332-ALLOCATE-ONE-SUL-EXIT
               VARYING SUL-IDX FROM 1 BY 1
               UNTIL SUL-IDX > WS-SUL-CNT.
           PERFORM 2333-ALLOCATE-ONE-SCL
               THRU 2336-ALLOCATE-ONE-SCL-EXIT
               VARYING SCL-IDX FROM 1 BY 1
               UNTIL SCL-IDX > WS-SCL-CNT.
       2339-ALLOCATE-RESOURCES-EXIT.
           EXIT.
       EJECT
       2331-ALLOCATE-ONE-SUL.
           IF SUL-SERVICE-ID(SUL-IDX) NOT = WS-CURR-SV-ID
               GO TO 2332-ALLOCATE-ONE-SUL-EXIT
           END-IF.
           SET UR-IDX TO 1.
           SEARCH ALL UR-ENTRY
               AT END
                   GO TO 2332-ALLOCATE-ONE-SUL-EXIT
               WHEN UR-ID(UR-IDX) = SUL-UNIT-ID(SUL-IDX)
                   CONTINUE
           END-SEARCH.
           IF UR-ST-LIBRE(UR-IDX)
               MOVE 'AFFECTE' TO UR-STATE(UR-IDX)
           END-IF.
       2332-ALLOCATE-ONE-SUL-EXIT.
           EXIT.
       EJECT
       2333-ALLOCATE-ONE-SCL.
           IF SCL-SERVICE-ID(SCL-IDX) NOT = WS-CURR-SV-ID
               GO TO 2336-ALLOCATE-ONE-SCL-EXIT
           END-IF.
           SET CR-IDX TO 1.
           SEARCH ALL CR-ENTRY
               AT END
                   GO TO 2336-ALLOCATE-ONE-SCL-EXIT
               WHEN CR-ID(CR-IDX) = SCL-COMPOSITE-ID(SCL-IDX)
                   CONTINUE
           END-SEARCH.
           IF NOT CR-ST-VIDE(CR-IDX)
               GO TO 2336-ALLOCATE-ONE-SCL-EXIT
           END-IF.
           MOVE 'EN_COURS_RESERVATION' TO CR-STATE(CR-IDX).
           PERFORM 2334-ALLOCATE-ONE-COMPONENT
               THRU 2335-ALLOCATE-ONE-COMPONENT-EXIT
               VARYING CUL-IDX FROM 1 BY 1
               UNTIL CUL-IDX > WS-LINK-CNT.
           MOVE 'PRET' TO CR-STATE(CR-IDX).
       2336-ALLOCATE-ONE-SCL-EXIT.
           EXIT.
       EJECT
       2334-ALLOCATE-ONE-COMPONENT.
           IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
               GO TO 2335-ALLOCATE-ONE-COMPONENT-EXIT
           END-IF.
           SET UR-IDX TO 1.
           SEARCH ALL UR-ENTRY
               AT END
                   GO TO 2335-ALLOCATE-ONE-COMPONENT-EXIT
               WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
                   CONTINUE
           END-SEARCH.
           IF UR-ST-LIBRE(UR-IDX)
               MOVE 'AFFECTE' TO UR-STATE(UR-IDX)
           END-IF.
       2335-ALLOCATE-ONE-COMPONENT-EXIT.
           EXIT.
       EJECT
****************************************************************
*  COMPLETE - EN_COURS ONLY.  RELEASE RESOURCES, STAMP          *
*  COMPLETED-AT, SET TERMINE                                     *
****************************************************************
       2500-COMPLETE-SERVICE.
           IF NOT SV-ST-EN-COURS(SV-IDX)
               DISPLAY 'IMPOSSIBLE TRANSITION TO TERMINE - SV-ID='
                       SV-ID(SV-IDX) ' FROM ' SV-STATE(SV-IDX)
               ADD 1 TO WS-REJECT-CNTR
               GO TO 2599-COMPLETE-SERVICE-EXIT
           END-IF.
           PERFORM 2800-RELEASE-RESOURCES
               THRU 2809-RELEASE-RESOURCES-EXIT.
           MOVE WS-TODAY-YYYYMMDD TO SV-COMPLETED-DATE(SV-IDX).
           MOVE WS-TODAY-HHMMSS TO SV-COMPLETED-TIME(SV-IDX).
           MOVE 'TERMINE' TO SV-STATE(SV-IDX).
           ADD 1 TO WS-CPL-CNTR.
           MOVE 'Service termine' TO WS-TRN-DESC.
           MOVE 'TERMINEE' TO WS-TRN-STATUS-CODE.
           MOVE SV-STARTED-DATE(SV-IDX) TO WS-TRN-STARTED-DATE.
           MOVE SV-STARTED-TIME(SV-IDX) TO WS-TRN-STARTED-TIME.
           MOVE WS-TODAY-YYYYMMDD TO WS-TRN-COMPLETED-DATE.
           MOVE WS-TODAY-HHMMSS TO WS-TRN-COMPLETED-TIME.
           MOVE SPACES TO WS-TRN-ERROR-TEXT.
           PERFORM 2900-WRITE-TRANSITION
               THRU 2909-WRITE-TRANSITION-EXIT.
       2599-COMPLETE-SERVICE-EXIT.
           EXIT.
       EJECT
****************************************************************
*  CANCEL - REJECT IF ALREADY IN A FINAL STATE.  RELEASE        *
*  RESOURCES, STAMP COMPLETED-AT, SET ANNULE                     *
****************************************************************
       2600-CANCEL-SERVICE.
           IF SV-ST-FINAL-STATE(SV-IDX)
               DISPLAY 'SERVICE ALREADY FINAL - SV-ID='
                       SV-ID(SV-IDX) ' STATE=' SV-STATE(SV-IDX)
               ADD 1 TO WS-REJECT-CNTR
               GO TO 2699-CANCEL-SERVICE-EXIT
           END-IF.
           PERFORM 2800-RELEASE-RESOURCES
               THRU 2809-RELEASE-RESOURCES-EXIT.
           MOVE WS-TODAY-YYYYMMDD TO SV-COMPLETED-DATE(SV-IDX).
           MOVE WS-TODAY-HHMMSS TO SV-COMPLETED-TIME(SV-IDX).
           MOVE 'ANNULE' TO SV-STATE(SV-IDX).
           ADD 1 TO WS-CAN-CNTR.
           MOVE 'Service annule' TO WS-TRN-DESC.
           MOVE 'ECHOUEE' TO WS-TRN-STATUS-CODE.
           IF SV-STARTED-DATE(SV-IDX) > 0
               MOVE SV-STARTED-DATE(SV-IDX) TO WS-TRN-STARTED-DATE
               MOVE SV-STARTED-TIME(SV-IDX) TO WS-TRN-STARTED-TIME
           ELSE
               MOVE 0 TO WS-TRN-STARTED-DATE
               MOVE 0 TO WS-TRN-STARTED-TIME
           END-IF.
           MOVE WS-TODAY-YYYYMMDD TO WS-TRN-COMPLETED-DATE.
           MOVE WS-TODAY-HHMMSS TO WS-TRN-COMPLETED-TIME.
           MOVE 'Annulee' TO WS-TRN-ERROR-TEXT.
           PERFORM 2900-WRITE-TRANSITION
               THRU 2909-WRITE-TRANSITION-EXIT.
       2699-CANCEL-SERVICE-EXIT.
           EXIT.
       EJECT
****************************************************************
*  RELEASE - UNCONDITIONAL WALK, ERRORS LOGGED AND SWALLOWED    *
****************************************************************
       2800-RELEASE-RESOURCES.
           PERFORM 2801-RELEASE-ONE-SUL
               THRU 2802-RELEASE-ONE-SUL-EXIT
               VARYING SUL-IDX FROM 1 BY 1
               UNTIL SUL-IDX > WS-SUL-CNT.
           PERFORM 2803-RELEASE-ONE-SCL
               THRU 2806-RELEASE-ONE-SCL-EXIT
               VARYING SCL-IDX FROM 1 BY 1
               UNTIL SCL-IDX > WS-SCL-CNT.
       2809-RELEASE-RESOURCES-EXIT.
           EXIT.
       EJECT
       2801-RELEASE-ONE-SUL.
           IF SUL-SERVICE-ID(SUL-IDX) NOT = WS-CURR-SV-ID
               GO TO 2802-RELEASE-ONE-SUL-EXIT
           END-IF.
           SET UR-IDX TO 1.
           SEARCH ALL UR-ENTRY
               AT END
                   DISPLAY 'RELEASE - UNIT NOT FOUND - UR-ID='
                           SUL-UNIT-ID(SUL-IDX)
                   GO TO 2802-RELEASE-ONE-SUL-EXIT
               WHEN UR-ID(UR-IDX) = SUL-UNIT-ID(SUL-IDX)
                   CONTINUE
           END-SEARCH.
           IF UR-ST-AFFECTE(UR-IDX) OR UR-ST-OCCUPE(UR-IDX)
               MOVE 'LIBRE' TO UR-STATE(UR-IDX)
           ELSE
               DISPLAY 'RELEASE - UNIT NOT RELEASABLE - UR-ID='
                       UR-ID(UR-IDX) ' FROM ' UR-STATE(UR-IDX)
           END-IF.
       2802-RELEASE-ONE-SUL-EXIT.
           EXIT.
       EJECT
       2803-RELEASE-ONE-SCL.
           IF SCL-SERVICE-ID(SCL-IDX) NOT = WS-CURR-SV-ID
               GO TO 2806-RELEASE-ONE-SCL-EXIT
           END-IF.
           SET CR-IDX TO 1.
           SEARCH ALL CR-ENTRY
               AT END
                   DISPLAY 'RELEASE - COMPOSITE NOT FOUND - CR-ID='
                           SCL-COMPOSITE-ID(SCL-IDX)
                   GO TO 2806-RELEASE-ONE-SCL-EXIT
               WHEN CR-ID(CR-IDX) = SCL-COMPOSITE-ID(SCL-IDX)
                   CONTINUE
           END-SEARCH.
           PERFORM 2804-RELEASE-ONE-COMPONENT
               THRU 2805-RELEASE-ONE-COMPONENT-EXIT
               VARYING CUL-IDX FROM 1 BY 1
               UNTIL CUL-IDX > WS-LINK-CNT.
           IF CR-ST-PRET(CR-IDX) OR CR-ST-AFFECTE(CR-IDX)
               MOVE 'VIDE' TO CR-STATE(CR-IDX)
           END-IF.
       2806-RELEASE-ONE-SCL-EXIT.
           EXIT.
       EJECT
       2804-RELEASE-ONE-COMPONENT.
           IF CUL-COMPOSITE-ID(CUL-IDX) NOT = CR-ID(CR-IDX)
               GO TO 2805-RELEASE-ONE-COMPONENT-EXIT
           END-IF.
           SET UR-IDX TO 1.
           SEARCH ALL UR-ENTRY
               AT END
                   DISPLAY 'RELEASE - UNIT NOT FOUND - UR-ID='
                           CUL-UNIT-ID(CUL-IDX)
                   GO TO 2805-RELEASE-ONE-COMPONENT-EXIT
               WHEN UR-ID(UR-IDX) = CUL-UNIT-ID(CUL-IDX)
                   CONTINUE
           END-SEARCH.
           IF UR-ST-AFFECTE(UR-IDX) OR UR-ST-OCCUPE(UR-IDX)
               MOVE 'LIBRE' TO UR-STATE(UR-IDX)
           ELSE
               DISPLAY 'RELEASE - UNIT NOT RELEASABLE - UR-ID='
                       UR-ID(UR-IDX) ' FROM ' UR-STATE(UR-IDX)
           END-IF.
       2805-RELEASE-ONE-COMPONENT-EXIT.
           EXIT.
       EJECT
****************************************************************
*  DELETE - REJECT IF EN_COURS, ELSE DROP THE SERVICE'S LINK    *
*  ROWS AND THE SERVICE RECORD ITSELF FROM THE REWRITE PASS     *
****************************************************************
       2700-DELETE-SERVICE.
           IF SV-ST-EN-COURS(SV-IDX)
               DISPLAY 'DELETE REJECTED - SERVICE EN_COURS - SV-ID='
                       SV-ID(SV-IDX)
               ADD 1 TO WS-REJECT-CNTR
               GO TO 2799-DELETE-SERVICE-EXIT
           END-IF.
           MOVE 'Y' TO SV-DELETED-FLAG(SV-IDX).
           PERFORM 2710-FLAG-ONE-SUL-DELETED
               THRU 2711-FLAG-ONE-SUL-DELETED-EXIT
               VARYING SUL-IDX FROM 1 BY 1
               UNTIL SUL-IDX > WS-SUL-CNT.
           PERFORM 2712-FLAG-ONE-SCL-DELETED
               THRU 2713-FLAG-ONE-SCL-DELETED-EXIT
               VARYING SCL-IDX FROM 1 BY 1
               UNTIL SCL-IDX > WS-SCL-CNT.
           ADD 1 TO WS-DEL-CNTR.
       2799-DELETE-SERVICE-EXIT.
           EXIT.
       EJECT
****************************************************************
*  A LINK ROW IS FLAGGED DELETED BY BLANKING ITS SERVICE ID -   *
*  THE REWRITE PASS SKIPS ANY LINK ROW WITH A BLANK SERVICE ID  *
****************************************************************
       2710-FLAG-ONE-SUL-DELETED.
           IF SUL-SERVICE-ID(SUL-IDX) = WS-CURR-SV-ID
               MOVE 0 TO SUL-SERVICE-ID(SUL-IDX)
           END-IF.
       2711-FLAG-ONE-SUL-DELETED-EXIT.
           EXIT.
       EJECT
       2712-FLAG-ONE-SCL-DELETED.
           IF SCL-SERVICE-ID(SCL-IDX) = WS-CURR-SV-ID
               MOVE 0 TO SCL-SERVICE-ID(SCL-IDX)
           END-IF.
       2713-FLAG-ONE-SCL-DELETED-EXIT.
           EXIT.
       EJECT
****************************************************************
*  APPEND ONE TRANSITION LOG ENTRY TO TRANSADD.DAT              *
****************************************************************
       2900-WRITE-TRANSITION.
           ADD 1 TO WS-TRN-SEQ-CNTR.
           MOVE WS-TRN-SEQ-CNTR TO WS-TRN-SEQ-DISPLAY.
           INITIALIZE TRANSADD-REC.
           MOVE WS-TRN-SEQ-CNTR TO TR-ID OF TRANSADD-REC.
           MOVE 'NORMALE' TO TR-TYPE OF TRANSADD-REC.
           MOVE WS-TRN-STATUS-CODE TO TR-STATUS OF TRANSADD-REC.
           STRING 'SVM_' WS-TRN-SEQ-DISPLAY DELIMITED BY SIZE
               INTO TR-NAME OF TRANSADD-REC.
           MOVE WS-TRN-DESC TO TR-DESCRIPTION OF TRANSADD-REC.
           MOVE WS-TRN-ERROR-TEXT TO TR-ERROR-MESSAGE OF TRANSADD-REC.
           MOVE WS-TODAY-YYYYMMDD TO TR-CREATED-DATE OF TRANSADD-REC.
           MOVE WS-TODAY-HHMMSS TO TR-CREATED-TIME OF TRANSADD-REC.
           MOVE WS-TRN-STARTED-DATE TO TR-STARTED-DATE OF TRANSADD-REC.
           MOVE WS-TRN-STARTED-TIME TO TR-STARTED-TIME OF TRANSADD-REC.
           MOVE WS-TRN-COMPLETED-DATE TO TR-COMPLETED-DATE
               OF TRANSADD-REC.
           MOVE WS-TRN-COMPLETED-TIME TO TR-COMPLETED-TIME
               OF TRANSADD-REC.
           MOVE WS-CURR-SV-ID TO TR-RELATED-SERVICE-ID
               OF TRANSADD-REC.
           WRITE TRANSADD-REC.
           IF NOT TRANSADD-OK
               DISPLAY MSG01-IO-ERROR 'TRANSADD ' WS-TRANSADD-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       2909-WRITE-TRANSITION-EXIT.
           EXIT.
       EJECT
****************************************************************
*   REWRITE THE SERVICE, LINK AND RESOURCE MASTERS, OMITTING    *
*   ANY ROW FLAGGED DELETED THIS RUN                            *
****************************************************************
       EOJ9000-REWRITE-MASTERS.
           PERFORM EOJ9010-REWRITE-ONE-SERVICE
               THRU EOJ9019-REWRITE-ONE-SERVICE-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-SVC-CNT.
           PERFORM EOJ9020-REWRITE-ONE-SUL
               THRU EOJ9029-REWRITE-ONE-SUL-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-SUL-CNT.
           PERFORM EOJ9030-REWRITE-ONE-SCL
               THRU EOJ9039-REWRITE-ONE-SCL-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-SCL-CNT.
           PERFORM EOJ9040-REWRITE-ONE-UNIT
               THRU EOJ9049-REWRITE-ONE-UNIT-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-UNIT-CNT.
           PERFORM EOJ9050-REWRITE-ONE-COMPOSITE
               THRU EOJ9059-REWRITE-ONE-COMPOSITE-EXIT
               VARYING WS-SUB FROM 1 BY 1
               UNTIL WS-SUB > WS-COMPOSITE-CNT.
       EOJ9099-REWRITE-MASTERS-EXIT.
           EXIT.
       EJECT
       EOJ9010-REWRITE-ONE-SERVICE.
           IF SV-DELETED-FLAG(WS-SUB) = 'Y'
               GO TO EOJ9019-REWRITE-ONE-SERVICE-EXIT
           END-IF.
           WRITE SERVICEO-REC FROM SV-ENTRY(WS-SUB).
           IF NOT SERVICEO-OK
               DISPLAY MSG01-IO-ERROR 'SERVICEO ' WS-SERVICEO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       EOJ9019-REWRITE-ONE-SERVICE-EXIT.
           EXIT.
       EJECT
       EOJ9020-REWRITE-ONE-SUL.
           IF SUL-SERVICE-ID(WS-SUB) = 0
               GO TO EOJ9029-REWRITE-ONE-SUL-EXIT
           END-IF.
           WRITE SVCUNITO-REC FROM SUL-ENTRY(WS-SUB).
           IF NOT SVCUNITO-OK
               DISPLAY MSG01-IO-ERROR 'SVCUNITO ' WS-SVCUNITO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       EOJ9029-REWRITE-ONE-SUL-EXIT.
           EXIT.
       EJECT
       EOJ9030-REWRITE-ONE-SCL.
           IF SCL-SERVICE-ID(WS-SUB) = 0
               GO TO EOJ9039-REWRITE-ONE-SCL-EXIT
           END-IF.
           WRITE SVCCOMPO-REC FROM SCL-ENTRY(WS-SUB).
           IF NOT SVCCOMPO-OK
               DISPLAY MSG01-IO-ERROR 'SVCCOMPO ' WS-SVCCOMPO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       EOJ9039-REWRITE-ONE-SCL-EXIT.
           EXIT.
       EJECT
       EOJ9040-REWRITE-ONE-UNIT.
           WRITE UNITRESO-REC FROM UR-ENTRY(WS-SUB).
           IF NOT UNITRESO-OK
               DISPLAY MSG01-IO-ERROR 'UNITRESO ' WS-UNITRESO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       EOJ9049-REWRITE-ONE-UNIT-EXIT.
           EXIT.
       EJECT
       EOJ9050-REWRITE-ONE-COMPOSITE.
           WRITE COMPRESO-REC FROM CR-ENTRY(WS-SUB).
           IF NOT COMPRESO-OK
               DISPLAY MSG01-IO-ERROR 'COMPRESO ' WS-COMPRESO-STATUS
               GO TO EOJ9900-ABEND
           END-IF.
       EOJ9059-REWRITE-ONE-COMPOSITE-EXIT.
           EXIT.
       EJECT
****************************************************************
*                        CLOSE FILES                            *
****************************************************************
       EOJ9900-CLOSE-FILES.
           CLOSE SERVICE-FILE SERVICE-OUT-FILE
                 SVCUNIT-FILE SVCUNIT-OUT-FILE
                 SVCCOMP-FILE SVCCOMP-OUT-FILE
                 UNITRES-FILE UNITRES-OUT-FILE
                 COMPRES-FILE COMPRES-OUT-FILE COMPUNIT-FILE
                 SVCREQ-FILE TRANSADD-FILE.
           DISPLAY 'PNSVCMGR - REQUESTS READ      ' WS-REQ-READ-CNTR.
           DISPLAY 'PNSVCMGR - SERVICES STARTED   ' WS-STR-CNTR.
           DISPLAY 'PNSVCMGR - SERVICES COMPLETED ' WS-CPL-CNTR.
           DISPLAY 'PNSVCMGR - SERVICES CANCELLED ' WS-CAN-CNTR.
           DISPLAY 'PNSVCMGR - SERVICES DELETED   ' WS-DEL-CNTR.
           DISPLAY 'PNSVCMGR - SERVICES BLOCKED   ' WS-BLOCK-CNTR.
           DISPLAY 'PNSVCMGR - REQUESTS REJECTED  ' WS-REJECT-CNTR.
           GO TO EOJ9999-EXIT.
       EOJ9900-ABEND.
           DISPLAY 'PNSVCMGR ABENDING DUE TO ERROR ABOVE'.
           CALL 'CKABEND'.
       EOJ9999-EXIT.
           EXIT.
