****************************************************************
*    PNCPCUL  --  COMPOSITE-TO-UNIT MEMBERSHIP LINK RECORD      *
*    MANY-TO-MANY, KEYED BY CUL-COMPOSITE-ID + CUL-UNIT-ID       *
****************************************************************
*A.00.00 1989-04-18 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
****************************************************************
    05  CUL-COMPOSITE-ID            PIC 9(09).
    05  CUL-UNIT-ID                 PIC 9(09).
    05  CUL-IS-REQUIRED             PIC X(01).
        88  CUL-REQUIRED            VALUE 'Y'.
        88  CUL-OPTIONAL            VALUE 'N'.
    05  FILLER                      PIC X(21).
