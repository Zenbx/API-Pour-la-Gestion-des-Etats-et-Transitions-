****************************************************************
*    PNCPCMP  --  COMPOSITE RESOURCE MASTER RECORD LAYOUT       *
*    BUNDLE OF UNIT RESOURCES, KEYED BY CR-ID                   *
*    COPY THIS BOOK UNDER A CALLER-SUPPLIED 01 LEVEL            *
****************************************************************
*A.00.00 1989-04-18 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
*A.00.01 1991-09-03 RVG  ADDED CR-LAST-USED-DATE/TIME FOR AFFECTE
****************************************************************
    05  CR-ID                       PIC 9(09).
    05  CR-NAME                     PIC X(60).
    05  CR-DESCRIPTION              PIC X(200).
    05  CR-STATE                    PIC X(20).
        88  CR-ST-VIDE              VALUE 'VIDE'.
        88  CR-ST-EN-RESERVATION    VALUE 'EN_COURS_RESERVATION'.
        88  CR-ST-PRET              VALUE 'PRET'.
        88  CR-ST-AFFECTE           VALUE 'AFFECTE'.
        88  CR-ST-INDISPONIBLE      VALUE 'INDISPONIBLE'.
        88  CR-ST-ZOMBIE            VALUE 'ZOMBIE'.
    05  CR-LOCATION                 PIC X(60).
    05  CR-TOTAL-CAPACITY           PIC 9(07).
    05  CR-MIN-REQUIRED-COMPONENTS  PIC 9(04).
    05  CR-LAST-USED-DATE           PIC 9(08).
    05  CR-LAST-USED-TIME           PIC 9(06).
    05  FILLER                      PIC X(26).
