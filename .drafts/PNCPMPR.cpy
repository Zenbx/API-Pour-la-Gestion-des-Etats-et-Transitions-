****************************************************************
*    PNCPMPR  --  METPARM WINDOWED REPORT CONTROL CARD          *
*    ONE OPTIONAL CARD - NARROWS THE ROLLING THROUGHPUT WINDOW  *
*    AND/OR REQUESTS THE EXPLICIT DATE-RANGE WINDOWED           *
*    PERFORMANCE SECTION ON THE SYSTEM METRICS REPORT            *
*    COPY THIS BOOK UNDER A CALLER-SUPPLIED 01 LEVEL             *
****************************************************************
*A.00.00 1995-03-20 RVG  INITIAL LAYOUT - THROUGHPUT WINDOW HRS
*A.01.00 2002-05-14 DCT  ADDED MPR-RANGE-START-DATE/END-DATE FOR
*                        THE WINDOWED PERFORMANCE SECTION -
*                        ENG-0388
****************************************************************
    05  MPR-WINDOW-HOURS            PIC 9(05).
    05  MPR-RANGE-START-DATE        PIC 9(08).
    05  MPR-RANGE-END-DATE          PIC 9(08).
    05  FILLER                      PIC X(59).
