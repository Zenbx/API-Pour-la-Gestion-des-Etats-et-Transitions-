****************************************************************
*    PNCPSUL  --  SERVICE-TO-UNIT-RESOURCE REQUIREMENT LINK     *
*    KEYED BY SUL-SERVICE-ID + SUL-UNIT-ID                       *
****************************************************************
*A.00.00 1989-05-02 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
****************************************************************
    05  SUL-SERVICE-ID              PIC 9(09).
    05  SUL-UNIT-ID                 PIC 9(09).
    05  SUL-IS-REQUIRED             PIC X(01).
        88  SUL-REQUIRED            VALUE 'Y'.
        88  SUL-OPTIONAL            VALUE 'N'.
    05  FILLER                      PIC X(21).
