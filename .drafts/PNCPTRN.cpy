****************************************************************
*    PNCPTRN  --  TRANSITION LEDGER RECORD LAYOUT               *
*    APPEND-ONLY STATE-CHANGE LOG ENTRY, KEYED BY TR-ID           *
*    COPY THIS BOOK UNDER A CALLER-SUPPLIED 01 LEVEL             *
****************************************************************
*A.00.00 1989-05-09 RVG  PETRI-NET ENGINE - INITIAL LAYOUT
*A.00.01 1991-09-03 RVG  ADDED RELATED-ENTITY ID FIELDS
*A.01.00 1998-12-02 JFT  Y2K - DATE FIELDS WIDENED TO CCYY
****************************************************************
    05  TR-ID                       PIC 9(09).
    05  TR-TYPE                     PIC X(11).
        88  TR-TY-NORMALE           VALUE 'NORMALE'.
        88  TR-TY-SYNCHRONE         VALUE 'SYNCHRONE'.
        88  TR-TY-AUTOMATIQUE       VALUE 'AUTOMATIQUE'.
    05  TR-STATUS                   PIC X(11).
        88  TR-ST-EN-ATTENTE        VALUE 'EN_ATTENTE'.
        88  TR-ST-EN-COURS          VALUE 'EN_COURS'.
        88  TR-ST-TERMINEE          VALUE 'TERMINEE'.
        88  TR-ST-ECHOUEE           VALUE 'ECHOUEE'.
    05  TR-NAME                     PIC X(40).
    05  TR-DESCRIPTION              PIC X(200).
    05  TR-ERROR-MESSAGE            PIC X(200).
    05  TR-AGE-DAYS                 PIC 9(05).
    05  TR-CREATED-DATE             PIC 9(08).
    05  TR-CREATED-TIME             PIC 9(06).
    05  TR-STARTED-DATE             PIC 9(08).
    05  TR-STARTED-TIME             PIC 9(06).
    05  TR-COMPLETED-DATE           PIC 9(08).
    05  TR-COMPLETED-TIME           PIC 9(06).
    05  TR-RELATED-SERVICE-ID       PIC 9(09).
    05  TR-RELATED-UNIT-ID          PIC 9(09).
    05  TR-RELATED-COMPOSITE-ID     PIC 9(09).
    05  FILLER                      PIC X(55).
